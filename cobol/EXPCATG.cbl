000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    EXPCATG.                                          
000300 AUTHOR.        S. AUSTIN.                                        
000400 INSTALLATION.  CARDINAL DATA PROCESSING CO.                      
000500 DATE-WRITTEN.  JANUARY 1994.                                     
000600 DATE-COMPILED.                                                   
000700 SECURITY. CARDINAL DATA PROCESSING CO. - INTERNAL USE ONLY.      
000800                                                                  
000900*================================================================*
001000*  PROGRAM      EXPCATG                                          *
001100*  TITLE        STEP 2 OF 4 - CATEGORIZE THE CLEAN EXTRACT       *
001200*  ABSTRACT     READS CLNTRAN, NORMALIZES THE DESCRIPTION,       *
001300*                EXTRACTS A MERCHANT NAME, CLEANS THE BUREAU'S   *
001400*                CATEGORY TEXT AND BUILDS A TRANSACTION KEY,     *
001500*                THEN RUNS THE SEVEN-STEP CATEGORY CASCADE       *
001600*                (CREDIT, ONE-OFF OVERRIDE, MERCHANT OVERRIDE,   *
001700*                BUREAU CATEGORY, KEYWORD RULE, FUZZY KEYWORD,   *
001800*                OTHER)                                         * 
001900*                AND WRITES CATTRAN FOR EXPFCST AND EXPRPT.      *
002000*  CALLS        NONE.                                            *
002100*  CALLED BY    RUN VIA THE NIGHTLY EXPENSE-ANALYSIS JOB STREAM, *
002200*                AFTER EXPCLEAN.                                 *
002300*----------------------------------------------------------------*
002400*  CHANGE LOG                                                    *
002500*  940110  SA  CDP-0411  ORIGINAL PROGRAM -- MERCHANT/ONE-OFF    *
002600*                        OVERRIDE TABLES AND THE KEYWORD RULE    *
002700*                        AND STOP-WORD TABLES ADDED SAME         *
002800*                        RELEASE.                                *
002900*  970921  TP  CDP-0501  ADDED BUREAU CATEGORY CLEAN-UP (STEP 4  *
003000*                        OF THE CASCADE) AND THE HEALTH-TO-      *
003100*                        GROCERIES EXCEPTION THE AUDIT COMMITTEE *
003200*                        ASKED FOR.                              *
003300*  981203  TP  CDP-0548  ADDED THE STREAMING/DELIVERY KEYWORDS.  *
003400*  990118  TP  CDP-0560  Y2K REVIEW -- NO DATE ARITHMETIC IN     *
003500*                        THIS PROGRAM BEYOND CARRYING CLN-DATE   *
003600*                        FORWARD, NO CHANGE REQUIRED.            *
003700*  010305  SA  CDP-0690  EXPANDED THE BUREAU CATEGORY MAP TO 33  *
003800*                        ENTRIES.                                *
003900*  020814  WN  CDP-0733  RAISED BOTH OVERRIDE TABLE LIMITS.      *
004000*  030512  WN  CDP-0715  ADDED VENMO/ZELLE TO THE STOP-WORD      *
004100*                        LIST.                                  * 
004200*  040622  WN  CDP-0760  ADDED BP TO THE KEYWORD TABLE.          *
004300*  061030  WN  CDP-0805  MERCHANT OVERRIDE SUBSTRING TEST NOW    *
004400*                        USES A LOAD-TIME KEY LENGTH INSTEAD OF  *
004500*                        RESCANNING TRAILING SPACES PER RECORD.  *
004600*  141003  DK  CDP-0861  RAISED THE FUZZY-MATCH THRESHOLD FROM   *
004700*                        85 TO 90 AFTER THE AUDIT COMMITTEE      *
004800*                        FLAGGED TOO MANY LOOSE CALLS.           *
004900*  190226  MB  CDP-0903  RECOMPILE UNDER THE CURRENT COMPILER,   *
005000*                        NO LOGIC CHANGE.                        *
005100*  231105  MB  CDP-0944  ADDED THE UPSI-0 TRACE SWITCH FOR USE   *
005200*                        WHEN THE CASCADE NEEDS TO BE WATCHED    *
005300*                        DECISION BY DECISION.                   *
005400*================================================================*
005500                                                                  
005600 ENVIRONMENT DIVISION.                                            
005700 CONFIGURATION SECTION.                                           
005800 SPECIAL-NAMES.                                                   
005900     CLASS WS-DIGIT-CLASS IS "0" THRU "9"                         
006000     CLASS WS-LOWER-CLASS IS "a" THRU "z"                         
006100     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON                       
006200     UPSI-0 OFF STATUS IS WS-TRACE-SWITCH-OFF.                    
006300                                                                  
006400 INPUT-OUTPUT SECTION.                                            
006500 FILE-CONTROL.                                                    
006600*    THE CLEAN EXTRACT WRITTEN BY STEP 1 -- REQUIRED.             
006700     SELECT CLEAN-TRANS      ASSIGN TO "CLNTRAN"                  
006800            ORGANIZATION IS LINE SEQUENTIAL                       
006900            FILE STATUS IS FS-CLEAN-TRANS.                        
007000                                                                  
007100*    THE CATEGORIZED EXTRACT THIS PROGRAM PRODUCES -- REQUIRED,   
007200*    FEEDS STEP 3 (FORECAST) AND STEP 4 (REPORT).                 
007300     SELECT CATEGORIZED-TRANS ASSIGN TO "CATTRAN"                 
007400            ORGANIZATION IS LINE SEQUENTIAL                       
007500            FILE STATUS IS FS-CATEGORIZED-TRANS.                  
007600                                                                  
007700*    ANALYST-MAINTAINED MERCHANT-TO-CATEGORY OVERRIDE TABLE --    
007800*    OPTIONAL.  A RUN WITH NO MCOVRD FILE ON THE SYSTEM SIMPLY    
007900*    SKIPS STEP 3 OF THE CASCADE.                                 
008000     SELECT OPTIONAL MERCHANT-OVRD ASSIGN TO "MCOVRD"             
008100            ORGANIZATION IS LINE SEQUENTIAL                       
008200            FILE STATUS IS FS-MERCHANT-OVRD.                      
008300                                                                  
008400*    ANALYST-MAINTAINED SINGLE-TRANSACTION OVERRIDE TABLE --      
008500*    ALSO OPTIONAL, ALSO SKIPPED CLEANLY IF ABSENT.               
008600     SELECT OPTIONAL ONEOFF-OVRD  ASSIGN TO "ONEOFF"              
008700            ORGANIZATION IS LINE SEQUENTIAL                       
008800            FILE STATUS IS FS-ONEOFF-OVRD.                        
008900                                                                  
009000 DATA DIVISION.                                                   
009100 FILE SECTION.                                                    
009200*    INPUT -- THE CLEAN, VALIDATED TRANSACTION RECORD BUILT BY    
009300*    STEP 1.  LAYOUT IS SHARED WITH EXPCLEAN AND EXPRPT.          
009400 FD  CLEAN-TRANS                                                  
009500     LABEL RECORDS ARE STANDARD.                                  
009600     COPY CLNTRAN.                                                
009700                                                                  
009800*    OUTPUT -- THE CLEAN RECORD PLUS THE ASSIGNED CATEGORY AND    
009900*    ITS SOURCE INDICATOR, EXTRACTED MERCHANT AND TRANSACTION     
010000*    KEY.  LAYOUT IS SHARED WITH EXPFCST AND EXPRPT.              
010100 FD  CATEGORIZED-TRANS                                            
010200     LABEL RECORDS ARE STANDARD.                                  
010300     COPY CATTRAN.                                                
010400                                                                  
010500*    THE TWO OVERRIDE FILES ARE READ AS PLAIN LINES AND           
010600*    UNPACKED INTO THE MCOVRD/ONEOFF WORKING-STORAGE LAYOUTS      
010700*    BELOW -- THE MEMBER-MAINTAINED FILES CARRY NO FIXED          
010800*    RECORD LENGTH.                                               
010900 FD  MERCHANT-OVRD                                                
011000     LABEL RECORDS ARE STANDARD.                                  
011100 01  MCOVRD-FILE-REC             PIC X(80).                       
011200                                                                  
011300 FD  ONEOFF-OVRD                                                  
011400     LABEL RECORDS ARE STANDARD.                                  
011500 01  ONEOFF-FILE-REC             PIC X(80).                       
011600                                                                  
011700 WORKING-STORAGE SECTION.                                         
011800                                                                  
011900*    STANDALONE SWITCH, NOT PART OF ANY RECORD, SET OFF THE       
012000*    RUN-TIME UPSI-0 BIT (SEE SPECIAL-NAMES ABOVE) -- TURNED ON   
012100*    BY AN OPERATOR "UPSI 1" AT JCL TIME WHEN A RUN NEEDS THE     
012200*    EXTRA TRACE DISPLAYS SPRINKLED THROUGH THE PARAGRAPHS BELOW. 
012300 77  WS-TRACE-SWITCH             PIC X(01) VALUE "N".             
012400         88  WS-TRACE-SWITCH-ON              VALUE "Y".           
012500         88  WS-TRACE-SWITCH-OFF             VALUE "N".           
012600                                                                  
012700*    FILE STATUS KEYS FOR ALL FOUR FILES THIS PROGRAM TOUCHES.    
012800 01  WS-FILE-STATUSES.                                            
012900*        THE CLEAN EXTRACT -- REQUIRED INPUT.                     
013000     05  FS-CLEAN-TRANS          PIC X(02) VALUE "00".            
013100         88  FS-CLEAN-TRANS-OK             VALUE "00".            
013200         88  FS-CLEAN-TRANS-EOF            VALUE "10".            
013300*        THE CATEGORIZED OUTPUT -- REQUIRED.                      
013400     05  FS-CATEGORIZED-TRANS    PIC X(02) VALUE "00".            
013500         88  FS-CATEGORIZED-TRANS-OK       VALUE "00".            
013600*        MERCHANT OVERRIDE CONFIG -- OPTIONAL, "05" MEANS         
013700*        THE FILE SIMPLY WAS NOT THERE AT OPEN TIME.              
013800     05  FS-MERCHANT-OVRD        PIC X(02) VALUE "00".            
013900         88  FS-MERCHANT-OVRD-USABLE       VALUES "00" "05".      
014000*        ONE-OFF OVERRIDE CONFIG -- ALSO OPTIONAL.                
014100     05  FS-ONEOFF-OVRD          PIC X(02) VALUE "00".            
014200         88  FS-ONEOFF-OVRD-USABLE         VALUES "00" "05".      
014300     05  FILLER                  PIC X(02).                       
014400                                                                  
014500*    END-OF-FILE SWITCHES FOR THE THREE SEQUENTIAL READ LOOPS     
014600*    IN THIS PROGRAM.                                             
014700 01  WS-RUN-SWITCHES.                                             
014800     05  WS-MORE-CLEAN-RECS      PIC X(01) VALUE "Y".             
014900         88  WS-NO-MORE-CLEAN-RECS         VALUE "N".             
015000     05  WS-MORE-MOVR-RECS       PIC X(01) VALUE "Y".             
015100         88  WS-NO-MORE-MOVR-RECS          VALUE "N".             
015200     05  WS-MORE-OO-RECS         PIC X(01) VALUE "Y".             
015300         88  WS-NO-MORE-OO-RECS            VALUE "N".             
015400     05  FILLER                  PIC X(01).                       
015500                                                                  
015600*    SET "Y" BY WHICHEVER RULE IN THE 400 CASCADE FIRES FIRST,    
015700*    SO EVERY LATER TEST IN THE CASCADE CAN SEE A DECISION HAS    
015800*    ALREADY BEEN MADE AND SKIP ITSELF.                           
015900 01  WS-DECIDED-SWITCH           PIC X(01) VALUE "N".             
016000         88  WS-DECIDED                        VALUE "Y".         
016100                                                                  
016200*    RUN CONTROL TOTALS, DISPLAYED AT 900-TERMINATE -- ONE        
016300*    COUNTER PER DECISION SOURCE SO THE 400 CASCADE'S WORK IS     
016400*    VISIBLE IN THE JOB LOG, NOT JUST A SINGLE GRAND TOTAL.       
016500 01  WS-COUNTERS.                                                 
016600     05  WS-CTE-01               PIC 9(01) COMP VALUE 1.          
016700     05  WS-RECS-READ           PIC 9(07) COMP VALUE ZEROES.      
016800     05  WS-RECS-WRITTEN        PIC 9(07) COMP VALUE ZEROES.      
016900     05  WS-CNT-CREDIT          PIC 9(07) COMP VALUE ZEROES.      
017000     05  WS-CNT-ONE-OFF         PIC 9(07) COMP VALUE ZEROES.      
017100     05  WS-CNT-MERCHANT        PIC 9(07) COMP VALUE ZEROES.      
017200     05  WS-CNT-BANK            PIC 9(07) COMP VALUE ZEROES.      
017300     05  WS-CNT-RULE            PIC 9(07) COMP VALUE ZEROES.      
017400     05  WS-CNT-FUZZY           PIC 9(07) COMP VALUE ZEROES.      
017500     05  WS-CNT-OTHER           PIC 9(07) COMP VALUE ZEROES.      
017600     05  FILLER                 PIC X(01).                        
017700                                                                  
017800*    THE LENGTH OF EACH KEYWORD-TABLE ENTRY (TRAILING SPACES      
017900*    TRIMMED), COMPUTED ONCE AT STARTUP -- BOTH 450-KEYWORD-      
018000*    MATCH AND 460-FUZZY-MATCH NEED IT ON EVERY TRANSACTION.      
018100 01  WS-KEYWORD-LENGTHS.                                          
018200     05  WS-KEYWORD-LEN-TAB OCCURS 23 TIMES                       
018300                             INDEXED BY IDX-KWLEN                 
018400                             PIC 9(02) COMP.                      
018500     05  FILLER                  PIC X(01).                       
018600                                                                  
018700*    WORK AREAS FOR 300-NORMALIZE-DESC (T1) -- SHARED WITH        
018800*    320-CLEAN-BANK-CATEGORY AND 154-STORE-MOVR, WHICH ALL        
018900*    NORMALIZE TEXT THE SAME WAY.                                 
019000 01  WS-NORM-WORK.                                                
019100     05  WS-NW-SRC               PIC X(40).                       
019200     05  WS-NW-OUT               PIC X(40).                       
019300     05  WS-NW-PTR              PIC 9(02) COMP VALUE ZEROES.      
019400     05  WS-NW-OUT-LEN          PIC 9(02) COMP VALUE ZEROES.      
019500     05  WS-NW-CHAR              PIC X(01).                       
019600     05  WS-NW-PREV-SPACE        PIC X(01) VALUE "Y".             
019700         88  WS-NW-PREV-WAS-SPACE          VALUE "Y".             
019800     05  FILLER                  PIC X(01).                       
019900                                                                  
020000*    WORK AREAS FOR 310-EXTRACT-MERCHANT (T2).                    
020100 01  WS-MERCH-WORDS.                                              
020200     05  WS-MW-WORD-01           PIC X(20).                       
020300     05  WS-MW-WORD-02           PIC X(20).                       
020400     05  WS-MW-WORD-03           PIC X(20).                       
020500     05  WS-MW-WORD-04           PIC X(20).                       
020600     05  WS-MW-WORD-05           PIC X(20).                       
020700     05  WS-MW-WORD-06           PIC X(20).                       
020800     05  WS-MW-WORD-07           PIC X(20).                       
020900     05  WS-MW-WORD-08           PIC X(20).                       
021000                                                                  
021100 01  WS-MERCH-WORD-TABLE REDEFINES WS-MERCH-WORDS.                
021200     05  WS-MW-WORD-ENT  OCCURS 8 TIMES                           
021300                          INDEXED BY IDX-MWORD                    
021400                          PIC X(20).                              
021500                                                                  
021600 01  WS-MERCH-WORK.                                               
021700*        THE NORMALIZED DESCRIPTION BEFORE IT IS UNSTRUNG.        
021800     05  WS-MW-SOURCE            PIC X(40).                       
021900*        HOW MANY OF THE 8 WORD SLOTS THE UNSTRING FILLED.        
022000     05  WS-MW-WORD-CNT         PIC 9(02) COMP VALUE ZEROES.      
022100*        HOW MANY WORDS SURVIVED THE STOP-WORD/DIGIT FILTER SO    
022200*        FAR -- STOPS AT 3.                                       
022300     05  WS-MW-KEEP-CNT         PIC 9(02) COMP VALUE ZEROES.      
022400*        ONE WORD AFTER DIGIT-STRIPPING.                          
022500     05  WS-MW-CLEANED           PIC X(20).                       
022600     05  WS-MW-CLEANED-LEN      PIC 9(02) COMP VALUE ZEROES.      
022700     05  WS-MW-CHAR-PTR         PIC 9(02) COMP VALUE ZEROES.      
022800     05  WS-MW-CHAR              PIC X(01).                       
022900     05  WS-MW-IS-STOPWORD       PIC X(01) VALUE "N".             
023000         88  WS-MW-WORD-IS-STOP             VALUE "Y".            
023100*        THE MERCHANT NAME AS IT IS BUILT UP, UP TO 3 WORDS.      
023200     05  WS-MW-MERCHANT-OUT      PIC X(30).                       
023300     05  WS-MW-MERCHANT-LEN     PIC 9(02) COMP VALUE ZEROES.      
023400     05  WS-MW-APPEND-START     PIC 9(02) COMP VALUE ZEROES.      
023500     05  FILLER                 PIC X(01).                        
023600                                                                  
023700*    WORK AREAS FOR 320-CLEAN-BANK-CATEGORY (T3).                 
023800 01  WS-BANK-CAT-WORK.                                            
023900     05  WS-BC-NORM-CAT          PIC X(22) VALUE SPACES.          
024000     05  WS-BC-UNKNOWN-SWITCH    PIC X(01) VALUE "N".             
024100         88  WS-BC-IS-UNKNOWN               VALUE "Y".            
024200     05  WS-BC-FOUND-SWITCH      PIC X(01) VALUE "N".             
024300         88  WS-BC-FOUND-MAP                VALUE "Y".            
024400     05  FILLER                  PIC X(01).                       
024500                                                                  
024600*    WORK AREAS FOR 330-BUILD-TXN-KEY (T4).                       
024700 01  WS-TXNKEY-WORK.                                              
024800*        THE TRANSACTION AMOUNT WITH THE SIGN REMOVED.            
024900     05  WS-TK-UNSIGNED          PIC 9(7)V99.                     
025000*        SAME BYTES VIEWED AS SEPARATE WHOLE/CENTS PARTS.         
025100     05  WS-TK-SPLIT REDEFINES WS-TK-UNSIGNED.                    
025200         10  WS-TK-INT-PART      PIC 9(7).                        
025300         10  WS-TK-DEC-PART      PIC 99.                          
025400*        ZERO-SUPPRESSED WHOLE-DOLLAR PART, USED ONLY TO FIND     
025500*        WHERE THE SIGNIFICANT DIGITS START.                      
025600     05  WS-TK-INT-EDIT          PIC Z(6)9.                       
025700     05  WS-TK-SIGN              PIC X(01) VALUE SPACE.           
025800     05  WS-TK-SCAN-PTR         PIC 9(02) COMP VALUE ZEROES.      
025900     05  WS-TK-INT-LEN          PIC 9(02) COMP VALUE ZEROES.      
026000     05  FILLER                 PIC X(01).                        
026100                                                                  
026200*    THE CASCADE'S SEARCH TEXT -- NORMALIZED DESCRIPTION +        
026300*    SPACE + EXTRACTED MERCHANT, USED BY BOTH THE KEYWORD         
026400*    TABLE AND THE FUZZY MATCH (T5/T6).                           
026500 01  WS-SEARCH-TEXT               PIC X(71) VALUE SPACES.         
026600 01  WS-SEARCH-TEXT-CHARS REDEFINES WS-SEARCH-TEXT.               
026700     05  WS-ST-CHAR OCCURS 71 TIMES                               
026800                     INDEXED BY IDX-ST-CHAR                       
026900                     PIC X(01).                                   
027000                                                                  
027100*    WORK AREA FOR 430-CHECK-MERCHANT-OVERRIDE.                   
027200 01  WS-MOVR-OVERRIDE-TALLY     PIC 9(02) COMP VALUE ZEROES.      
027300                                                                  
027400*    WORK AREA FOR 154-STORE-MOVR -- MEASURES EACH OVERRIDE       
027500*    KEY ONCE AT LOAD TIME (SEE OVR-KEY-LEN IN MCOVRD).           
027600 01  WS-OVR-LEN-PTR             PIC 9(02) COMP VALUE ZEROES.      
027700                                                                  
027800*    WORK AREAS FOR 450-KEYWORD-MATCH (T5).                       
027900 01  WS-KEYWORD-TALLY           PIC 9(02) COMP VALUE ZEROES.      
028000                                                                  
028100*    WORK AREAS FOR 460-FUZZY-MATCH (T6) -- A PARTIAL-RATIO       
028200*    STYLE TEST OF OUR OWN: FOR EACH KEYWORD, THE BEST COUNT      
028300*    OF SAME-POSITION MATCHING CHARACTERS OVER EVERY EQUAL-       
028400*    LENGTH WINDOW OF THE SEARCH TEXT, SCORED 0-100 AND           
028500*    COMPARED TO THE SAME 90 THRESHOLD AS THE KEYWORD TABLE.      
028600 01  WS-FUZZY-WORK.                                               
028700*        TRIMMED LENGTH OF WS-SEARCH-TEXT.                        
028800     05  WS-FZ-TEXT-LEN         PIC 9(02) COMP VALUE ZEROES.      
028900     05  WS-FZ-TRIM-PTR         PIC 9(02) COMP VALUE ZEROES.      
029000*        LENGTH OF THE KEYWORD CURRENTLY BEING SCORED.            
029100     05  WS-FZ-KW-LEN           PIC 9(02) COMP VALUE ZEROES.      
029200*        HOW MANY STARTING POSITIONS THE KEYWORD CAN SLIDE TO.    
029300     05  WS-FZ-SHIFT-MAX        PIC 9(02) COMP VALUE ZEROES.      
029400     05  WS-FZ-SHIFT-PTR        PIC 9(02) COMP VALUE ZEROES.      
029500     05  WS-FZ-CHAR-PTR         PIC 9(02) COMP VALUE ZEROES.      
029600     05  WS-FZ-TEXT-PTR-WORK    PIC 9(02) COMP VALUE ZEROES.      
029700*        MATCHING CHARACTER COUNT AT THE CURRENT SHIFT.           
029800     05  WS-FZ-MATCH-CNT        PIC 9(02) COMP VALUE ZEROES.      
029900*        BEST MATCH COUNT SEEN SO FAR FOR THIS KEYWORD, ACROSS    
030000*        ALL SHIFTS.                                              
030100     05  WS-FZ-BEST-FOR-KW      PIC 9(02) COMP VALUE ZEROES.      
030200*        THIS KEYWORD'S SCORE, 0-100.                             
030300     05  WS-FZ-SCORE            PIC 9(03) COMP VALUE ZEROES.      
030400*        BEST SCORE SEEN SO FAR ACROSS ALL 23 KEYWORDS.           
030500     05  WS-FZ-BEST-SCORE       PIC 9(03) COMP VALUE ZEROES.      
030600     05  WS-FZ-BEST-CAT          PIC X(15) VALUE SPACES.          
030700     05  WS-FZ-TEXT-CHAR         PIC X(01).                       
030800     05  WS-FZ-KW-CHAR           PIC X(01).                       
030900     05  FILLER                  PIC X(01).                       
031000                                                                  
031100 PROCEDURE DIVISION.                                              
031200                                                                  
031300*----------------------------------------------------------------*
031400*  000-MAIN-PARAGRAPH -- LOAD THE KEYWORD/OVERRIDE TABLES ONCE,  *
031500*  THEN ONE PASS OF 200 PER CLNTRAN RECORD UNTIL END OF FILE.    *
031600*  THIS IS A PLAIN READ/PROCESS LOOP, NOT A SORT, SINCE STEP 1   *
031700*  HAS ALREADY PUT THE RECORDS IN THE ORDER THEY NEED TO BE IN.  *
031800*----------------------------------------------------------------*
031900 000-MAIN-PARAGRAPH.                                              
032000    DISPLAY "EXPCATG - CATEGORIZE THE CLEAN EXPENSE EXTRACT"      
032100                                                                  
032200     PERFORM 100-BEGIN-INITIALIZE                                 
032300        THRU 100-END-INITIALIZE                                   
032400                                                                  
032500     PERFORM 200-BEGIN-PROCESS-CLEAN                              
032600        THRU 200-END-PROCESS-CLEAN                                
032700        UNTIL WS-NO-MORE-CLEAN-RECS                               
032800                                                                  
032900     PERFORM 900-BEGIN-TERMINATE                                  
033000        THRU 900-END-TERMINATE                                    
033100                                                                  
033200     STOP RUN.                                                    
033300                                                                  
033400*----------------------------------------------------------------*
033500*  100-INITIALIZE -- OPENS BOTH REQUIRED FILES, BUILDS THE       *
033600*  KEYWORD-LENGTH TABLE, LOADS BOTH OPTIONAL OVERRIDE FILES,     *
033700*  THEN PRIMES THE MAIN READ LOOP.                               *
033800*----------------------------------------------------------------*
033900 100-BEGIN-INITIALIZE.                                            
034000*    CLNTRAN AND CATTRAN ARE BOTH REQUIRED -- EITHER ONE          
034100*    FAILING TO OPEN STOPS THE RUN COLD.                          
034200     OPEN INPUT CLEAN-TRANS                                       
034300     IF NOT FS-CLEAN-TRANS-OK                                     
034400        DISPLAY "EXPCATG - UNABLE TO OPEN CLNTRAN, STATUS "       
034500                FS-CLEAN-TRANS                                    
034600        STOP RUN                                                  
034700     END-IF                                                       
034800                                                                  
034900     OPEN OUTPUT CATEGORIZED-TRANS                                
035000     IF NOT FS-CATEGORIZED-TRANS-OK                               
035100        DISPLAY "EXPCATG - UNABLE TO OPEN CATTRAN, STATUS "       
035200                FS-CATEGORIZED-TRANS                              
035300        STOP RUN                                                  
035400     END-IF                                                       
035500                                                                  
035600*    PRE-COMPUTE EVERY KEYWORD'S TRIMMED LENGTH ONCE AT           
035700*    STARTUP RATHER THAN RE-MEASURING IT FOR EVERY TRANSACTION    
035800*    IN THE KEYWORD AND FUZZY TESTS BELOW (T5/T6).                
035900     PERFORM 110-BEGIN-COMPUTE-KEYWORD-LENGTHS                    
036000        THRU 110-END-COMPUTE-KEYWORD-LENGTHS                      
036100                                                                  
036200*    BOTH OVERRIDE FILES ARE OPTIONAL AND MEMBER-MAINTAINED --    
036300*    A MISSING FILE MEANS NO OVERRIDES FOR THIS RUN, NOT AN       
036400*    ERROR (SEE THE 150/160 BANNERS BELOW).                       
036500     PERFORM 150-BEGIN-LOAD-MERCHANT-OVRD                         
036600        THRU 150-END-LOAD-MERCHANT-OVRD                           
036700                                                                  
036800     PERFORM 160-BEGIN-LOAD-ONEOFF-OVRD                           
036900        THRU 160-END-LOAD-ONEOFF-OVRD                             
037000                                                                  
037100     PERFORM 210-BEGIN-READ-CLEAN                                 
037200        THRU 210-END-READ-CLEAN.                                  
037300 100-END-INITIALIZE.                                              
037400     EXIT.                                                        
037500                                                                  
037600*    ONE CALL OF 115 PER KEYWORD-TABLE ENTRY (23 OF THEM).        
037700 110-BEGIN-COMPUTE-KEYWORD-LENGTHS.                               
037800     PERFORM 115-BEGIN-MEASURE-ONE-KEYWORD                        
037900        THRU 115-END-MEASURE-ONE-KEYWORD                          
038000        VARYING IDX-KEYWORD FROM 1 BY 1                           
038100           UNTIL IDX-KEYWORD > 23.                                
038200 110-END-COMPUTE-KEYWORD-LENGTHS.                                 
038300     EXIT.                                                        
038400                                                                  
038500*    TRIMS TRAILING SPACES OFF ONE 15-BYTE KEYWORD-TABLE ENTRY    
038600*    BY BACKING A POINTER UP FROM POSITION 15 UNTIL IT FINDS A    
038700*    NON-SPACE BYTE (OR FALLS TO ZERO FOR AN ALL-SPACE ENTRY).    
038800 115-BEGIN-MEASURE-ONE-KEYWORD.                                   
038900     MOVE 15 TO WS-NW-PTR                                         
039000     PERFORM 117-BEGIN-TRIM-KEYWORD                               
039100        THRU 117-END-TRIM-KEYWORD                                 
039200        UNTIL WS-NW-PTR = 0                                       
039300           OR WS-KEYWORD-TXT (IDX-KEYWORD) (WS-NW-PTR:1)          
039400                                               NOT = SPACE        
039500     MOVE WS-NW-PTR TO WS-KEYWORD-LEN-TAB (IDX-KEYWORD).          
039600 115-END-MEASURE-ONE-KEYWORD.                                     
039700     EXIT.                                                        
039800                                                                  
039900*    STEPS THE SCAN POINTER BACK ONE POSITION OVER A TRAILING     
040000*    SPACE IN THE 15-CHARACTER KEYWORD-TABLE SLOT.                
040100 117-BEGIN-TRIM-KEYWORD.                                          
040200     SUBTRACT WS-CTE-01 FROM WS-NW-PTR.                           
040300 117-END-TRIM-KEYWORD.                                            
040400     EXIT.                                                        
040500                                                                  
040600*----------------------------------------------------------------*
040700*  150-LOAD-MERCHANT-OVRD -- LOADS THE OPTIONAL MERCHANT-        *
040800*  OVERRIDES CONFIG FILE INTO WS-MOVR-TABLE.  AN ABSENT FILE     *
040900*  LEAVES WS-MOVR-CAP-CNT AT ZERO AND IS NOT TREATED AS AN       *
041000*  ERROR -- SEE FS-MERCHANT-OVRD-USABLE.                         *
041100*----------------------------------------------------------------*
041200 150-BEGIN-LOAD-MERCHANT-OVRD.                                    
041300     MOVE ZEROES TO WS-MOVR-CAP-CNT                               
041400     OPEN INPUT MERCHANT-OVRD                                     
041500                                                                  
041600     IF FS-MERCHANT-OVRD-USABLE                                   
041700        MOVE "Y"                 TO WS-MORE-MOVR-RECS             
041800        PERFORM 152-BEGIN-READ-MOVR                               
041900           THRU 152-END-READ-MOVR                                 
042000*          THE LOOP ALSO STOPS AT WS-MOVR-MAX-LIM ROWS (SEE       
042100*          MCOVRD) -- A TABLE PAST THAT SIZE IS A CONFIGURATION   
042200*          PROBLEM TO BE REPORTED BY THE OPERATOR, NOT A REASON   
042300*          TO ABEND THE RUN.                                      
042400        PERFORM 154-BEGIN-STORE-MOVR                              
042500           THRU 154-END-STORE-MOVR                                
042600           UNTIL WS-NO-MORE-MOVR-RECS                             
042700              OR WS-MOVR-CAP-CNT = WS-MOVR-MAX-LIM                
042800        CLOSE MERCHANT-OVRD                                       
042900     END-IF.                                                      
043000 150-END-LOAD-MERCHANT-OVRD.                                      
043100     EXIT.                                                        
043200                                                                  
043300*    ONE PHYSICAL LINE OFF THE MERCHANT-OVERRIDE CONFIG FILE.     
043400 152-BEGIN-READ-MOVR.                                             
043500     READ MERCHANT-OVRD                                           
043600         AT END                                                   
043700            SET WS-NO-MORE-MOVR-RECS TO TRUE                      
043800     END-READ.                                                    
043900 152-END-READ-MOVR.                                               
044000     EXIT.                                                        
044100                                                                  
044200*    UNPACKS ONE MCOVRD LINE INTO THE WS-MOVR-TABLE ENTRY AT      
044300*    WS-MOVR-CAP-CNT, NORMALIZING THE KEY THE SAME WAY A          
044400*    MERCHANT NAME IS NORMALIZED AT RUN TIME SO 430 BELOW CAN     
044500*    COMPARE THEM DIRECTLY.                                       
044600 154-BEGIN-STORE-MOVR.                                            
044700     MOVE MCOVRD-FILE-REC         TO MCOVRD-CONFIG-LINE           
044800     ADD WS-CTE-01                TO WS-MOVR-CAP-CNT              
044900     MOVE MCOVRD-LN-CATEGORY      TO OVR-CATEGORY                 
045000                            (WS-MOVR-CAP-CNT)                     
045100                                                                  
045200*    MERCHANT-OVERRIDE KEYS ARE NORMALIZED THE SAME WAY AS A      
045300*    DESCRIPTION (T1) SO A KEY SUCH AS "WHOLE FOODS #12"          
045400*    LINES UP WITH THE MERCHANT EXPCATG EXTRACTS AT RUN TIME.     
045500     MOVE SPACES                  TO WS-NW-SRC                    
045600     MOVE MCOVRD-LN-KEY           TO WS-NW-SRC (1:30)             
045700     PERFORM 305-BEGIN-NORMALIZE-TEXT                             
045800        THRU 305-END-NORMALIZE-TEXT                               
045900     MOVE WS-NW-OUT (1:30)        TO OVR-MERCHANT-KEY             
046000                            (WS-MOVR-CAP-CNT)                     
046100                                                                  
046200*    CDP-0805 -- MEASURE THE KEY'S TRIMMED LENGTH ONE TIME AT     
046300*    LOAD, NOT ONCE PER TRANSACTION, SINCE 433 BELOW RUNS THIS    
046400*    SUBSTRING TEST AGAINST EVERY OVERRIDE ROW ON EVERY RECORD    
046500*    THAT REACHES THAT STEP OF THE CASCADE.                       
046600     MOVE 30 TO WS-OVR-LEN-PTR                                    
046700     PERFORM 156-BEGIN-TRIM-OVR-KEY                               
046800        THRU 156-END-TRIM-OVR-KEY                                 
046900        UNTIL WS-OVR-LEN-PTR = 0                                  
047000    OR OVR-MERCHANT-KEY (WS-MOVR-CAP-CNT) (WS-OVR-LEN-PTR:1)      
047100                                               NOT = SPACE        
047200     MOVE WS-OVR-LEN-PTR TO OVR-KEY-LEN (WS-MOVR-CAP-CNT)         
047300                                                                  
047400     PERFORM 152-BEGIN-READ-MOVR                                  
047500        THRU 152-END-READ-MOVR.                                   
047600 154-END-STORE-MOVR.                                              
047700     EXIT.                                                        
047800                                                                  
047900*    STEPS THE SCAN POINTER BACK OVER ONE TRAILING SPACE OF THE   
048000*    OVERRIDE KEY SO OVR-KEY-LEN REFLECTS ONLY SIGNIFICANT TEXT.  
048100 156-BEGIN-TRIM-OVR-KEY.                                          
048200     SUBTRACT WS-CTE-01 FROM WS-OVR-LEN-PTR.                      
048300 156-END-TRIM-OVR-KEY.                                            
048400     EXIT.                                                        
048500                                                                  
048600*----------------------------------------------------------------*
048700*  160-LOAD-ONEOFF-OVRD -- SAME PATTERN AS 150, BUT THE ONE-OFF  *
048800*  KEY IS THE FULL TRANSACTION KEY AS SUPPLIED BY THE MEMBER AND *
048900*  IS USED EXACTLY AS WRITTEN -- NO NORMALIZATION.               *
049000*----------------------------------------------------------------*
049100 160-BEGIN-LOAD-ONEOFF-OVRD.                                      
049200     MOVE ZEROES TO WS-OO-CAP-CNT                                 
049300     OPEN INPUT ONEOFF-OVRD                                       
049400                                                                  
049500     IF FS-ONEOFF-OVRD-USABLE                                     
049600        MOVE "Y"                 TO WS-MORE-OO-RECS               
049700        PERFORM 162-BEGIN-READ-OO                                 
049800           THRU 162-END-READ-OO                                   
049900        PERFORM 164-BEGIN-STORE-OO                                
050000           THRU 164-END-STORE-OO                                  
050100           UNTIL WS-NO-MORE-OO-RECS                               
050200              OR WS-OO-CAP-CNT = WS-OO-MAX-LIM                    
050300        CLOSE ONEOFF-OVRD                                         
050400     END-IF.                                                      
050500 160-END-LOAD-ONEOFF-OVRD.                                        
050600     EXIT.                                                        
050700                                                                  
050800*    ONE PHYSICAL LINE OFF THE ONE-OFF-OVERRIDE CONFIG FILE.      
050900 162-BEGIN-READ-OO.                                               
051000     READ ONEOFF-OVRD                                             
051100         AT END                                                   
051200            SET WS-NO-MORE-OO-RECS TO TRUE                        
051300     END-READ.                                                    
051400 162-END-READ-OO.                                                 
051500     EXIT.                                                        
051600                                                                  
051700*    UNPACKS ONE ONEOFF LINE -- THE TXN-ID HERE IS NOT            
051800*    NORMALIZED AT ALL; IT MUST MATCH THE T4 KEY BUILT IN         
051900*    330-BEGIN-BUILD-TXN-KEY CHARACTER FOR CHARACTER.             
052000 164-BEGIN-STORE-OO.                                              
052100     MOVE ONEOFF-FILE-REC         TO ONEOFF-CONFIG-LINE           
052200     ADD WS-CTE-01                TO WS-OO-CAP-CNT                
052300     MOVE ONEOFF-LN-TXN-ID        TO OO-TXN-ID (WS-OO-CAP-CNT)    
052400     MOVE ONEOFF-LN-CATEGORY      TO OO-CATEGORY (WS-OO-CAP-CNT)  
052500     PERFORM 162-BEGIN-READ-OO                                    
052600        THRU 162-END-READ-OO.                                     
052700 164-END-STORE-OO.                                                
052800     EXIT.                                                        
052900                                                                  
053000*----------------------------------------------------------------*
053100*  200-PROCESS-CLEAN -- ONE PASS PER CLEAN-TRANS RECORD: CARRY   *
053200*  THE CLEAN FIELDS FORWARD, RUN T1-T4, BUILD THE SEARCH TEXT,   *
053300*  RUN THE SEVEN-STEP CASCADE (T7), WRITE CATTRAN.               *
053400*----------------------------------------------------------------*
053500 200-BEGIN-PROCESS-CLEAN.                                         
053600*    CARRY EVERY CLNTRAN FIELD FORWARD UNCHANGED FIRST --         
053700*    T1-T4 BELOW ONLY DERIVE NEW FIELDS, THEY DO NOT REPLACE      
053800*    ANY OF THESE.                                                
053900     MOVE SPACES                  TO CATEGORIZED-TRANSACTION-REC  
054000     MOVE CLN-DATE                TO CAT-DATE                     
054100     MOVE CLN-DESCRIPTION         TO CAT-DESCRIPTION              
054200     MOVE CLN-AMOUNT-SIGNED       TO CAT-AMOUNT-SIGNED            
054300     MOVE CLN-AMOUNT-SPEND        TO CAT-AMOUNT-SPEND             
054400     MOVE CLN-BANK-CATEGORY       TO CAT-BANK-CATEGORY            
054500                                                                  
054600*    T1 -- NORMALIZE THE DESCRIPTION.                             
054700     PERFORM 300-BEGIN-NORMALIZE-DESC                             
054800        THRU 300-END-NORMALIZE-DESC                               
054900                                                                  
055000*    T2 -- EXTRACT A MERCHANT NAME FROM THE NORMALIZED TEXT.      
055100     PERFORM 310-BEGIN-EXTRACT-MERCHANT                           
055200        THRU 310-END-EXTRACT-MERCHANT                             
055300                                                                  
055400*    T3 -- CLEAN UP THE BUREAU'S OWN CATEGORY TEXT.               
055500     PERFORM 320-BEGIN-CLEAN-BANK-CATEGORY                        
055600        THRU 320-END-CLEAN-BANK-CATEGORY                          
055700                                                                  
055800*    T4 -- BUILD THE TRANSACTION KEY THE ONE-OFF OVERRIDE         
055900*    LOOKUP (420 BELOW) NEEDS.                                    
056000     PERFORM 330-BEGIN-BUILD-TXN-KEY                              
056100        THRU 330-END-BUILD-TXN-KEY                                
056200                                                                  
056300*    ASSEMBLE THE COMBINED TEXT THE KEYWORD AND FUZZY STEPS       
056400*    OF THE CASCADE (T5/T6) WILL SEARCH.                          
056500     PERFORM 340-BEGIN-BUILD-SEARCH-TEXT                          
056600        THRU 340-END-BUILD-SEARCH-TEXT                            
056700                                                                  
056800*    T7 -- RUN THE SEVEN-STEP CASCADE AND SET CAT-CATEGORY.       
056900     PERFORM 400-BEGIN-DECISION-CASCADE                           
057000        THRU 400-END-DECISION-CASCADE                             
057100                                                                  
057200*    UNLIKE EXPCLEAN, THERE IS NO REJECT PATH HERE -- EVERY       
057300*    CLNTRAN RECORD ALREADY PASSED VALIDATION IN STEP 1, SO       
057400*    EVERY RECORD READ HERE IS ALSO WRITTEN.                      
057500     WRITE CATEGORIZED-TRANSACTION-REC                            
057600     ADD WS-CTE-01                TO WS-RECS-WRITTEN              
057700                                                                  
057800     PERFORM 210-BEGIN-READ-CLEAN                                 
057900        THRU 210-END-READ-CLEAN.                                  
058000 200-END-PROCESS-CLEAN.                                           
058100     EXIT.                                                        
058200                                                                  
058300*    ONE PHYSICAL READ OF CLNTRAN.                                
058400 210-BEGIN-READ-CLEAN.                                            
058500     READ CLEAN-TRANS                                             
058600         AT END                                                   
058700            SET WS-NO-MORE-CLEAN-RECS TO TRUE                     
058800         NOT AT END                                               
058900            ADD WS-CTE-01         TO WS-RECS-READ                 
059000     END-READ.                                                    
059100 210-END-READ-CLEAN.                                              
059200     EXIT.                                                        
059300                                                                  
059400*----------------------------------------------------------------*
059500*  300-NORMALIZE-DESC -- T1: LOWERCASE, COLLAPSE RUNS OF SPACE/  *
059600*  HYPHEN/UNDERSCORE/SLASH TO ONE SPACE, DROP ANYTHING ELSE      *
059700*  THAT IS NOT A LETTER, DIGIT OR "+".  305-NORMALIZE-TEXT DOES  *
059800*  THE ACTUAL SCAN AND IS SHARED WITH 320 AND 154 BELOW.         *
059900*----------------------------------------------------------------*
060000 300-BEGIN-NORMALIZE-DESC.                                        
060100     MOVE CLN-DESCRIPTION         TO WS-NW-SRC                    
060200     PERFORM 305-BEGIN-NORMALIZE-TEXT                             
060300        THRU 305-END-NORMALIZE-TEXT                               
060400     MOVE WS-NW-OUT               TO CAT-DESC-NORM.               
060500 300-END-NORMALIZE-DESC.                                          
060600     EXIT.                                                        
060700                                                                  
060800*    SHARED NORMALIZATION ROUTINE -- CALLED FOR THE               
060900*    DESCRIPTION (300), THE BANK CATEGORY (320) AND EACH          
061000*    MERCHANT-OVERRIDE KEY (154) SO ALL THREE END UP IN THE       
061100*    SAME LOWERCASE, SINGLE-SPACED FORM AND CAN BE COMPARED       
061200*    DIRECTLY.                                                    
061300 305-BEGIN-NORMALIZE-TEXT.                                        
061400*    LOWERCASE EVERYTHING FIRST SO THE CHARACTER-BY-CHARACTER     
061500*    SCAN BELOW ONLY HAS TO TEST WS-LOWER-CLASS, NOT BOTH         
061600*    CASES.                                                       
061700     INSPECT WS-NW-SRC CONVERTING                                 
061800        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                              
061900     TO       "abcdefghijklmnopqrstuvwxyz"                        
062000                                                                  
062100     MOVE SPACES                  TO WS-NW-OUT                    
062200     MOVE ZEROES                  TO WS-NW-OUT-LEN                
062300*    START "PREV WAS SPACE" TRUE SO A LEADING SEPARATOR           
062400*    CHARACTER DOES NOT PRODUCE A LEADING SPACE IN THE OUTPUT.    
062500     MOVE "Y"                     TO WS-NW-PREV-SPACE             
062600                                                                  
062700     PERFORM 307-BEGIN-SCAN-NORM-CHAR                             
062800        THRU 307-END-SCAN-NORM-CHAR                               
062900        VARYING WS-NW-PTR FROM 1 BY 1                             
063000           UNTIL WS-NW-PTR > 40.                                  
063100 305-END-NORMALIZE-TEXT.                                          
063200     EXIT.                                                        
063300                                                                  
063400*    ONE CHARACTER OF THE SCAN.  A RUN OF SPACE/HYPHEN/           
063500*    UNDERSCORE/SLASH COLLAPSES TO A SINGLE OUTPUT SPACE (THE     
063600*    WS-NW-PREV-WAS-SPACE TEST SUPPRESSES REPEATS); A LETTER,     
063700*    DIGIT OR "+" IS COPIED THROUGH AS-IS; ANYTHING ELSE          
063800*    (PUNCTUATION, SYMBOLS) IS SIMPLY DROPPED.                    
063900 307-BEGIN-SCAN-NORM-CHAR.                                        
064000     MOVE WS-NW-SRC (WS-NW-PTR:1) TO WS-NW-CHAR                   
064100                                                                  
064200     IF WS-NW-CHAR = SPACE OR WS-NW-CHAR = "-"                    
064300                             OR WS-NW-CHAR = "_"                  
064400                             OR WS-NW-CHAR = "/"                  
064500        IF NOT WS-NW-PREV-WAS-SPACE                               
064600           ADD WS-CTE-01          TO WS-NW-OUT-LEN                
064700           MOVE SPACE TO WS-NW-OUT (WS-NW-OUT-LEN:1)              
064800           SET WS-NW-PREV-WAS-SPACE TO TRUE                       
064900        END-IF                                                    
065000     ELSE IF WS-NW-CHAR IS WS-LOWER-CLASS                         
065100          OR WS-NW-CHAR IS WS-DIGIT-CLASS                         
065200          OR WS-NW-CHAR = "+"                                     
065300        ADD WS-CTE-01             TO WS-NW-OUT-LEN                
065400        MOVE WS-NW-CHAR TO WS-NW-OUT (WS-NW-OUT-LEN:1)            
065500        MOVE "N"                  TO WS-NW-PREV-SPACE             
065600     END-IF.                                                      
065700 307-END-SCAN-NORM-CHAR.                                          
065800     EXIT.                                                        
065900                                                                  
066000*----------------------------------------------------------------*
066100*  310-EXTRACT-MERCHANT -- T2: SPLIT THE NORMALIZED DESCRIPTION  *
066200*  ON SPACES, DROP STOP-WORDS, STRIP DIGITS FROM WHAT IS LEFT,   *
066300*  KEEP THE FIRST THREE NON-EMPTY WORDS.                         *
066400*----------------------------------------------------------------*
066500 310-BEGIN-EXTRACT-MERCHANT.                                      
066600     MOVE CAT-DESC-NORM            TO WS-MW-SOURCE                
066700     MOVE SPACES                   TO WS-MERCH-WORDS              
066800     MOVE ZEROES                   TO WS-MW-WORD-CNT              
066900                                                                  
067000*    UNSTRING ON A SINGLE SPACE DELIMITER SPLITS THE ALREADY-     
067100*    NORMALIZED (SINGLE-SPACED) DESCRIPTION INTO AT MOST 8        
067200*    WORDS; A SHORTER DESCRIPTION LEAVES THE UNUSED SLOTS         
067300*    BLANK, WHICH 312 BELOW SKIPS.                                
067400     UNSTRING WS-MW-SOURCE DELIMITED BY SPACE                     
067500         INTO WS-MW-WORD-01 WS-MW-WORD-02 WS-MW-WORD-03           
067600              WS-MW-WORD-04 WS-MW-WORD-05 WS-MW-WORD-06           
067700              WS-MW-WORD-07 WS-MW-WORD-08                         
067800         TALLYING IN WS-MW-WORD-CNT                               
067900     END-UNSTRING                                                 
068000                                                                  
068100     MOVE SPACES                   TO WS-MW-MERCHANT-OUT          
068200     MOVE ZEROES                   TO WS-MW-MERCHANT-LEN          
068300                                       WS-MW-KEEP-CNT             
068400                                                                  
068500*    WALK THE WORDS IN ORDER, STOPPING EARLY ONCE THREE HAVE      
068600*    BEEN KEPT -- A LONGER DESCRIPTION CONTRIBUTES NO MORE TO     
068700*    THE MERCHANT NAME THAN A SHORT ONE DOES.                     
068800     PERFORM 312-BEGIN-FILTER-WORD                                
068900        THRU 312-END-FILTER-WORD                                  
069000        VARYING IDX-MWORD FROM 1 BY 1                             
069100           UNTIL IDX-MWORD > WS-MW-WORD-CNT                       
069200              OR IDX-MWORD > 8                                    
069300              OR WS-MW-KEEP-CNT = 3                               
069400                                                                  
069500     MOVE WS-MW-MERCHANT-OUT        TO CAT-MERCHANT.              
069600 310-END-EXTRACT-MERCHANT.                                        
069700     EXIT.                                                        
069800                                                                  
069900*    ONE WORD OF THE UNSTRUNG DESCRIPTION.  A BLANK SLOT (FROM    
070000*    A DESCRIPTION WITH FEWER THAN 8 WORDS) IS SKIPPED            
070100*    OUTRIGHT; A STOP-WORD IS DROPPED; WHAT SURVIVES BOTH         
070200*    TESTS IS DIGIT-STRIPPED AND, IF ANYTHING IS LEFT, APPENDED   
070300*    TO THE GROWING MERCHANT NAME WITH A SEPARATING SPACE.        
070400 312-BEGIN-FILTER-WORD.                                           
070500     IF WS-MW-WORD-ENT (IDX-MWORD) NOT = SPACES                   
070600        PERFORM 314-BEGIN-TEST-STOPWORD                           
070700           THRU 314-END-TEST-STOPWORD                             
070800        IF NOT WS-MW-WORD-IS-STOP                                 
070900           PERFORM 316-BEGIN-STRIP-DIGITS                         
071000              THRU 316-END-STRIP-DIGITS                           
071100           IF WS-MW-CLEANED-LEN > 0                               
071200              ADD WS-CTE-01       TO WS-MW-KEEP-CNT               
071300*             A WORD ALREADY IN PROGRESS GETS A SEPARATING        
071400*             SPACE BEFORE THIS ONE IS APPENDED; THE FIRST KEPT   
071500*             WORD DOES NOT.                                      
071600              IF WS-MW-MERCHANT-LEN > 0                           
071700                 ADD WS-CTE-01    TO WS-MW-MERCHANT-LEN           
071800                 MOVE SPACE                                       
071900                TO WS-MW-MERCHANT-OUT (WS-MW-MERCHANT-LEN:1)      
072000              END-IF                                              
072100              COMPUTE WS-MW-APPEND-START =                        
072200                      WS-MW-MERCHANT-LEN + 1                      
072300              MOVE WS-MW-CLEANED (1:WS-MW-CLEANED-LEN)            
072400                 TO WS-MW-MERCHANT-OUT                            
072500                    (WS-MW-APPEND-START:WS-MW-CLEANED-LEN)        
072600              ADD WS-MW-CLEANED-LEN TO WS-MW-MERCHANT-LEN         
072700           END-IF                                                 
072800        END-IF                                                    
072900     END-IF.                                                      
073000 312-END-FILTER-WORD.                                             
073100     EXIT.                                                        
073200                                                                  
073300*    TESTS ONE WORD AGAINST THE HOUSE STOP-WORD TABLE (SEE        
073400*    STOPWRD) -- COMMON FILLER WORDS LIKE "THE" OR "PAYMENT"      
073500*    THAT WOULD OTHERWISE POLLUTE THE EXTRACTED MERCHANT NAME.    
073600 314-BEGIN-TEST-STOPWORD.                                         
073700     MOVE "N"                      TO WS-MW-IS-STOPWORD           
073800     SET IDX-STOPWORD TO WS-CTE-01                                
073900     SEARCH WS-STOPWORD-ENT                                       
074000         AT END                                                   
074100            CONTINUE                                              
074200         WHEN WS-STOPWORD-TXT (IDX-STOPWORD)                      
074300                 = WS-MW-WORD-ENT (IDX-MWORD)                     
074400            SET WS-MW-WORD-IS-STOP TO TRUE                        
074500     END-SEARCH.                                                  
074600 314-END-TEST-STOPWORD.                                           
074700     EXIT.                                                        
074800                                                                  
074900*    REMOVES DIGITS FROM ONE WORD -- A STORE NUMBER LIKE          
075000*    "#4471" EMBEDDED IN A WORD WOULD OTHERWISE MAKE TWO          
075100*    VISITS TO THE SAME MERCHANT LOOK LIKE TWO DIFFERENT ONES.    
075200 316-BEGIN-STRIP-DIGITS.                                          
075300     MOVE SPACES                   TO WS-MW-CLEANED               
075400     MOVE ZEROES                   TO WS-MW-CLEANED-LEN           
075500     PERFORM 318-BEGIN-STRIP-CHAR                                 
075600        THRU 318-END-STRIP-CHAR                                   
075700        VARYING WS-MW-CHAR-PTR FROM 1 BY 1                        
075800           UNTIL WS-MW-CHAR-PTR > 20.                             
075900 316-END-STRIP-DIGITS.                                            
076000     EXIT.                                                        
076100                                                                  
076200*    KEEPS ONE CHARACTER IF IT IS NEITHER A SPACE (PAST THE       
076300*    END OF A SHORTER WORD) NOR A DIGIT.                          
076400 318-BEGIN-STRIP-CHAR.                                            
076500     MOVE WS-MW-WORD-ENT (IDX-MWORD) (WS-MW-CHAR-PTR:1)           
076600                                    TO WS-MW-CHAR                 
076700     IF WS-MW-CHAR NOT = SPACE                                    
076800        AND WS-MW-CHAR IS NOT WS-DIGIT-CLASS                      
076900        ADD WS-CTE-01              TO WS-MW-CLEANED-LEN           
077000      MOVE WS-MW-CHAR TO WS-MW-CLEANED (WS-MW-CLEANED-LEN:1)      
077100     END-IF.                                                      
077200 318-END-STRIP-CHAR.                                              
077300     EXIT.                                                        
077400                                                                  
077500*----------------------------------------------------------------*
077600*  320-CLEAN-BANK-CATEGORY -- T3: NORMALIZE THE BUREAU CATEGORY, *
077700*  BLANK IT OUT IF IT IS ONE OF THE "NO CATEGORY" SPELLINGS,     *
077800*  ELSE MAP IT THROUGH WS-BANK-MAP-TABLE, ELSE KEEP THE ORIGINAL *
077900*  TEXT.                                                         *
078000*----------------------------------------------------------------*
078100 320-BEGIN-CLEAN-BANK-CATEGORY.                                   
078200*    RUN THE RAW CARD-ISSUER CATEGORY TEXT THROUGH THE SAME       
078300*    NORMALIZER USED ON THE DESCRIPTION SO "Dining", "DINING "    
078400*    AND "dining" ALL COMPARE EQUAL BELOW.                        
078500     MOVE SPACES                   TO WS-NW-SRC                   
078600     MOVE CLN-BANK-CATEGORY        TO WS-NW-SRC (1:20)            
078700     PERFORM 305-BEGIN-NORMALIZE-TEXT                             
078800        THRU 305-END-NORMALIZE-TEXT                               
078900     MOVE SPACES                   TO WS-BC-NORM-CAT              
079000     MOVE WS-NW-OUT (1:22)         TO WS-BC-NORM-CAT              
079100                                                                  
079200     IF WS-NW-OUT = SPACES                                        
079300        MOVE SPACES                TO CAT-BANK-CAT-CLEAN          
079400     ELSE                                                         
079500*       A BLANK, "UNCATEGORIZED" OR SIMILAR BUREAU SPELLING       
079600*       CARRIES NO INFORMATION -- TREAT IT AS IF THE CARD         
079700*       ISSUER HAD SENT NOTHING.                                  
079800        MOVE "N"                   TO WS-BC-UNKNOWN-SWITCH        
079900        SET IDX-UNK-BANK-CAT TO WS-CTE-01                         
080000        SEARCH WS-UNK-BANK-CAT-ENT                                
080100            AT END                                                
080200               CONTINUE                                           
080300            WHEN WS-UNK-BANK-CAT-TXT (IDX-UNK-BANK-CAT)           
080400                    = WS-BC-NORM-CAT                              
080500               SET WS-BC-IS-UNKNOWN TO TRUE                       
080600        END-SEARCH                                                
080700                                                                  
080800        IF WS-BC-IS-UNKNOWN                                       
080900           MOVE SPACES             TO CAT-BANK-CAT-CLEAN          
081000        ELSE                                                      
081100*          A KNOWN BUREAU SPELLING IS TRANSLATED TO THE HOUSE     
081200*          CATEGORY NAME THROUGH WS-BANK-MAP-TABLE; ANYTHING      
081300*          NOT IN THE TABLE IS PASSED THROUGH UNCHANGED RATHER    
081400*          THAN BLANKED, SINCE IT IS STILL USABLE BUREAU DATA.    
081500           MOVE "N"                TO WS-BC-FOUND-SWITCH          
081600           SET IDX-BANK-MAP TO WS-CTE-01                          
081700           SEARCH WS-BANK-MAP-ENT                                 
081800               AT END                                             
081900                  CONTINUE                                        
082000        WHEN WS-BANK-MAP-KEY (IDX-BANK-MAP) = WS-BC-NORM-CAT      
082100                  MOVE WS-BANK-MAP-CAT (IDX-BANK-MAP)             
082200                                    TO CAT-BANK-CAT-CLEAN         
082300                  SET WS-BC-FOUND-MAP TO TRUE                     
082400           END-SEARCH                                             
082500                                                                  
082600           IF NOT WS-BC-FOUND-MAP                                 
082700              MOVE CLN-BANK-CATEGORY  TO CAT-BANK-CAT-CLEAN       
082800           END-IF                                                 
082900        END-IF                                                    
083000     END-IF.                                                      
083100 320-END-CLEAN-BANK-CATEGORY.                                     
083200     EXIT.                                                        
083300                                                                  
083400*----------------------------------------------------------------*
083500*  330-BUILD-TXN-KEY -- T4: DATE | SIGNED-AMOUNT(2DP) |          *
083600*  NORMALIZED-DESCRIPTION.  THE SHOP DOES NOT HASH THE KEY --    *
083700*  THE COMPOSITE STRING ITSELF IS THE TRANSACTION IDENTITY.      *
083800*----------------------------------------------------------------*
083900 330-BEGIN-BUILD-TXN-KEY.                                         
084000*    SPLIT SIGN FROM MAGNITUDE SO THE KEY SHOWS A LEADING "-"     
084100*    RATHER THAN RELYING ON A ZONED-OVERPUNCH SIGN THAT WOULD     
084200*    NOT SURVIVE BEING STRUNG INTO A DISPLAY FIELD.               
084300     IF CLN-AMOUNT-SIGNED < ZERO                                  
084400        COMPUTE WS-TK-UNSIGNED = ZERO - CLN-AMOUNT-SIGNED         
084500        MOVE "-"                   TO WS-TK-SIGN                  
084600     ELSE                                                         
084700        MOVE CLN-AMOUNT-SIGNED     TO WS-TK-UNSIGNED              
084800        MOVE SPACE                 TO WS-TK-SIGN                  
084900     END-IF                                                       
085000                                                                  
085100*    WS-TK-INT-EDIT IS ZERO-SUPPRESSED SO THE SCAN BELOW FINDS    
085200*    HOW MANY LEADING BLANKS PRECEDE THE FIRST SIGNIFICANT        
085300*    DIGIT -- THE KEY CARRIES "7.50", NOT "0000007.50".           
085400     MOVE WS-TK-INT-PART           TO WS-TK-INT-EDIT              
085500     MOVE 1                        TO WS-TK-SCAN-PTR              
085600     PERFORM 337-BEGIN-FIND-FIRST-DIGIT                           
085700        UNTIL WS-TK-SCAN-PTR > 7                                  
085800           OR WS-TK-INT-EDIT (WS-TK-SCAN-PTR:1) NOT = SPACE       
085900     COMPUTE WS-TK-INT-LEN = 8 - WS-TK-SCAN-PTR                   
086000                                                                  
086100*    THE FINAL KEY IS DATE, SIGNED AMOUNT AND NORMALIZED          
086200*    DESCRIPTION PIPE-DELIMITED -- SEE THE BANNER ABOVE FOR       
086300*    WHY THIS STRING, NOT A HASH, IS THE TRANSACTION IDENTITY.    
086400     MOVE SPACES                   TO CAT-TXN-ID                  
086500     STRING CLN-DATE                       DELIMITED BY SIZE      
086600            "|"                             DELIMITED BY SIZE     
086700            WS-TK-SIGN                      DELIMITED BY SPACE    
086800            WS-TK-INT-EDIT (WS-TK-SCAN-PTR:WS-TK-INT-LEN)         
086900                                            DELIMITED BY SIZE     
087000            "."                             DELIMITED BY SIZE     
087100            WS-TK-DEC-PART                  DELIMITED BY SIZE     
087200            "|"                             DELIMITED BY SIZE     
087300            CAT-DESC-NORM                   DELIMITED BY SIZE     
087400            INTO CAT-TXN-ID                                       
087500     END-STRING.                                                  
087600 330-END-BUILD-TXN-KEY.                                           
087700     EXIT.                                                        
087800                                                                  
087900*    ADVANCES THE SCAN PAST ONE LEADING BLANK OF THE              
088000*    ZERO-SUPPRESSED INTEGER PART.                                
088100 337-BEGIN-FIND-FIRST-DIGIT.                                      
088200     ADD WS-CTE-01                 TO WS-TK-SCAN-PTR.             
088300                                                                  
088400*----------------------------------------------------------------*
088500*  340-BUILD-SEARCH-TEXT -- NORMALIZED DESCRIPTION + SPACE +     *
088600*  MERCHANT, THE TEXT THE KEYWORD AND FUZZY TESTS SEARCH.        *
088700*----------------------------------------------------------------*
088800 340-BEGIN-BUILD-SEARCH-TEXT.                                     
088900*    DESCRIPTION AND MERCHANT ARE SEARCHED TOGETHER BECAUSE A     
089000*    KEYWORD LIKE "UBER" CAN SURVIVE IN ONE BUT HAVE BEEN         
089100*    TRIMMED AS A STOP-WORD OUT OF THE OTHER.                     
089200     MOVE SPACES                   TO WS-SEARCH-TEXT              
089300     STRING CAT-DESC-NORM DELIMITED BY SIZE                       
089400            " "            DELIMITED BY SIZE                      
089500            CAT-MERCHANT   DELIMITED BY SIZE                      
089600         INTO WS-SEARCH-TEXT                                      
089700     END-STRING.                                                  
089800 340-END-BUILD-SEARCH-TEXT.                                       
089900     EXIT.                                                        
090000                                                                  
090100*----------------------------------------------------------------*
090200*  400-DECISION-CASCADE -- T7: FIRST HIT WINS.  CREDIT, ONE-OFF, *
090300*  MERCHANT OVERRIDE, BUREAU CATEGORY, KEYWORD RULE, FUZZY       *
090400*  KEYWORD, OTHERWISE "OTHER".                                   *
090500*----------------------------------------------------------------*
090600 400-BEGIN-DECISION-CASCADE.                                      
090700     MOVE "N"                      TO WS-DECIDED-SWITCH           
090800                                                                  
090900*    STEP 1 OF 6 -- CREDITS ARE EXCLUDED OUTRIGHT AND ALWAYS      
091000*    RUN FIRST, REGARDLESS OF ANY OVERRIDE ON FILE.               
091100     PERFORM 410-BEGIN-CHECK-CREDIT                               
091200        THRU 410-END-CHECK-CREDIT                                 
091300                                                                  
091400*    STEP 2 -- A HAND-KEYED CORRECTION FOR THIS EXACT             
091500*    TRANSACTION OUTRANKS EVERY GENERAL RULE BELOW.               
091600     IF NOT WS-DECIDED                                            
091700        PERFORM 420-BEGIN-CHECK-ONE-OFF                           
091800           THRU 420-END-CHECK-ONE-OFF                             
091900     END-IF                                                       
092000                                                                  
092100*    STEP 3 -- A STANDING OVERRIDE FOR THIS MERCHANT.             
092200     IF NOT WS-DECIDED                                            
092300        PERFORM 430-BEGIN-CHECK-MERCHANT-OVERRIDE                 
092400           THRU 430-END-CHECK-MERCHANT-OVERRIDE                   
092500     END-IF                                                       
092600                                                                  
092700*    STEP 4 -- TRUST THE CARD ISSUER'S OWN CATEGORY IF IT SENT    
092800*    ONE WORTH KEEPING.                                           
092900     IF NOT WS-DECIDED                                            
093000        PERFORM 440-BEGIN-CHECK-BANK-CATEGORY-RULE                
093100           THRU 440-END-CHECK-BANK-CATEGORY-RULE                  
093200     END-IF                                                       
093300                                                                  
093400*    STEP 5 -- AN EXACT KEYWORD SUBSTRING HIT IN THE SEARCH       
093500*    TEXT.                                                        
093600     IF NOT WS-DECIDED                                            
093700        PERFORM 450-BEGIN-KEYWORD-MATCH                           
093800           THRU 450-END-KEYWORD-MATCH                             
093900     END-IF                                                       
094000                                                                  
094100*    STEP 6 -- NOTHING ELSE FIRED, SO FALL BACK TO THE FUZZY      
094200*    SCORE; IT ALWAYS DECIDES, EITHER A KEYWORD CATEGORY OR       
094300*    "OTHER".                                                     
094400     IF NOT WS-DECIDED                                            
094500        PERFORM 460-BEGIN-FUZZY-MATCH                             
094600           THRU 460-END-FUZZY-MATCH                               
094700     END-IF.                                                      
094800 400-END-DECISION-CASCADE.                                        
094900     EXIT.                                                        
095000                                                                  
095100*    A POSITIVE SIGNED AMOUNT IS A CREDIT -- A REFUND, A          
095200*    PAYMENT TO THE CARD, A REVERSAL -- NOT SPENDING, SO IT IS    
095300*    EXCLUDED OUTRIGHT BEFORE ANY OF THE OTHER RULES SEE IT.      
095400 410-BEGIN-CHECK-CREDIT.                                          
095500     IF CLN-AMOUNT-SIGNED > ZERO                                  
095600        MOVE "EXCLUDE"             TO CAT-CATEGORY                
095700        SET CAT-SOURCE-CREDIT TO TRUE                             
095800        SET WS-DECIDED TO TRUE                                    
095900        ADD WS-CTE-01              TO WS-CNT-CREDIT               
096000     END-IF.                                                      
096100 410-END-CHECK-CREDIT.                                            
096200     EXIT.                                                        
096300                                                                  
096400*    AN EXACT TXN-ID MATCH AGAINST THE ONE-OFF OVERRIDE TABLE     
096500*    (LOADED AT 160) BEATS EVERY OTHER RULE -- THIS IS HOW AN     
096600*    ANALYST CORRECTS ONE SPECIFIC TRANSACTION BY HAND WITHOUT    
096700*    DISTURBING THE GENERAL RULES.                                
096800 420-BEGIN-CHECK-ONE-OFF.                                         
096900     IF WS-OO-CAP-CNT > 0                                         
097000        SET IDX-OO TO WS-CTE-01                                   
097100        SEARCH WS-OO-ENTRY                                        
097200            AT END                                                
097300               CONTINUE                                           
097400            WHEN OO-TXN-ID (IDX-OO) = CAT-TXN-ID                  
097500               MOVE OO-CATEGORY (IDX-OO) TO CAT-CATEGORY          
097600               SET CAT-SOURCE-ONE-OFF TO TRUE                     
097700               SET WS-DECIDED TO TRUE                             
097800               ADD WS-CTE-01        TO WS-CNT-ONE-OFF             
097900        END-SEARCH                                                
098000     END-IF.                                                      
098100 420-END-CHECK-ONE-OFF.                                           
098200     EXIT.                                                        
098300                                                                  
098400 430-BEGIN-CHECK-MERCHANT-OVERRIDE.                               
098500*    FIRST TRY AN EXACT MATCH OF THE EXTRACTED MERCHANT AGAINST   
098600*    THE OVERRIDE KEY (THE COMMON CASE -- A THREE-WORD MERCHANT   
098700*    MATCHES A THREE-WORD OVERRIDE KEY CHARACTER FOR              
098800*    CHARACTER).                                                  
098900     IF WS-MOVR-CAP-CNT > 0                                       
099000        SET IDX-MOVR TO WS-CTE-01                                 
099100        SEARCH WS-MOVR-ENTRY                                      
099200            AT END                                                
099300               CONTINUE                                           
099400            WHEN OVR-MERCHANT-KEY (IDX-MOVR) = CAT-MERCHANT       
099500               MOVE OVR-CATEGORY (IDX-MOVR) TO CAT-CATEGORY       
099600               SET CAT-SOURCE-MERCHANT TO TRUE                    
099700               SET WS-DECIDED TO TRUE                             
099800               ADD WS-CTE-01        TO WS-CNT-MERCHANT            
099900        END-SEARCH                                                
100000     END-IF                                                       
100100                                                                  
100200*    NO EXACT HIT -- FALL BACK TO TESTING WHETHER THE OVERRIDE    
100300*    KEY APPEARS ANYWHERE INSIDE THE MERCHANT NAME (T2 ONLY       
100400*    KEEPS THE FIRST THREE WORDS, SO A LONGER MERCHANT NAME       
100500*    CAN STILL CONTAIN A SHORTER OVERRIDE KEY).                   
100600     IF NOT WS-DECIDED AND WS-MOVR-CAP-CNT > 0                    
100700        PERFORM 433-BEGIN-SCAN-MOVR-SUBSTR                        
100800           THRU 433-END-SCAN-MOVR-SUBSTR                          
100900           VARYING IDX-MOVR FROM 1 BY 1                           
101000              UNTIL IDX-MOVR > WS-MOVR-CAP-CNT                    
101100                 OR WS-DECIDED                                    
101200     END-IF.                                                      
101300 430-END-CHECK-MERCHANT-OVERRIDE.                                 
101400     EXIT.                                                        
101500                                                                  
101600*    INSPECT TALLYING COUNTS HOW MANY TIMES THE OVERRIDE KEY      
101700*    OCCURS AS A SUBSTRING OF THE MERCHANT NAME; ANY NONZERO      
101800*    COUNT IS A MATCH.                                            
101900 433-BEGIN-SCAN-MOVR-SUBSTR.                                      
102000     IF OVR-KEY-LEN (IDX-MOVR) > 0                                
102100        MOVE ZEROES                TO WS-MOVR-OVERRIDE-TALLY      
102200        INSPECT CAT-MERCHANT TALLYING WS-MOVR-OVERRIDE-TALLY      
102300            FOR ALL OVR-MERCHANT-KEY (IDX-MOVR)                   
102400                    (1:OVR-KEY-LEN (IDX-MOVR))                    
102500        IF WS-MOVR-OVERRIDE-TALLY > 0                             
102600           MOVE OVR-CATEGORY (IDX-MOVR) TO CAT-CATEGORY           
102700           SET CAT-SOURCE-MERCHANT TO TRUE                        
102800           SET WS-DECIDED TO TRUE                                 
102900           ADD WS-CTE-01           TO WS-CNT-MERCHANT             
103000        END-IF                                                    
103100     END-IF.                                                      
103200 433-END-SCAN-MOVR-SUBSTR.                                        
103300     EXIT.                                                        
103400                                                                  
103500*    IF THE CARD ISSUER SENT A USABLE CATEGORY (T3 LEFT           
103600*    CAT-BANK-CAT-CLEAN NON-BLANK) IT IS TRUSTED HERE, AHEAD OF   
103700*    THE KEYWORD AND FUZZY TESTS -- EXCEPT "HEALTH", WHICH THIS   
103800*    SHOP'S ANALYSTS FOLD INTO GROCERIES RATHER THAN LEAVE AS A   
103900*    SEPARATE SPENDING CATEGORY.                                  
104000 440-BEGIN-CHECK-BANK-CATEGORY-RULE.                              
104100     IF CAT-BANK-CAT-CLEAN NOT = SPACES                           
104200        IF CAT-BANK-CAT-CLEAN = "Health"                          
104300           MOVE "Groceries"        TO CAT-CATEGORY                
104400        ELSE                                                      
104500           MOVE CAT-BANK-CAT-CLEAN TO CAT-CATEGORY                
104600        END-IF                                                    
104700        SET CAT-SOURCE-BANK TO TRUE                               
104800        SET WS-DECIDED TO TRUE                                    
104900        ADD WS-CTE-01              TO WS-CNT-BANK                 
105000     END-IF.                                                      
105100 440-END-CHECK-BANK-CATEGORY-RULE.                                
105200     EXIT.                                                        
105300                                                                  
105400*----------------------------------------------------------------*
105500*  450-KEYWORD-MATCH -- T5: WALK THE KEYWORD TABLE TOP TO        *
105600*  BOTTOM, FIRST SUBSTRING HIT IN WS-SEARCH-TEXT WINS.  TABLE    *
105700*  ORDER IS SIGNIFICANT -- SEE THE BANNER IN KEYWORD.            *
105800*----------------------------------------------------------------*
105900 450-BEGIN-KEYWORD-MATCH.                                         
106000     PERFORM 453-BEGIN-TEST-ONE-KEYWORD                           
106100        THRU 453-END-TEST-ONE-KEYWORD                             
106200        VARYING IDX-KEYWORD FROM 1 BY 1                           
106300           UNTIL IDX-KEYWORD > 23                                 
106400              OR WS-DECIDED.                                      
106500 450-END-KEYWORD-MATCH.                                           
106600     EXIT.                                                        
106700                                                                  
106800*    INSPECT TALLYING AGAIN, THIS TIME COUNTING OCCURRENCES OF    
106900*    ONE KEYWORD TEXT (ZERO-LENGTH TABLE SLOTS SCORE ZERO AND     
107000*    FALL THROUGH HARMLESSLY).                                    
107100 453-BEGIN-TEST-ONE-KEYWORD.                                      
107200     MOVE ZEROES                   TO WS-KEYWORD-TALLY            
107300     INSPECT WS-SEARCH-TEXT TALLYING WS-KEYWORD-TALLY             
107400         FOR ALL WS-KEYWORD-TXT (IDX-KEYWORD)                     
107500                 (1:WS-KEYWORD-LEN-TAB (IDX-KEYWORD))             
107600     IF WS-KEYWORD-TALLY > 0                                      
107700        MOVE WS-KEYWORD-CAT (IDX-KEYWORD) TO CAT-CATEGORY         
107800        SET CAT-SOURCE-RULE TO TRUE                               
107900        SET WS-DECIDED TO TRUE                                    
108000        ADD WS-CTE-01              TO WS-CNT-RULE                 
108100     END-IF.                                                      
108200 453-END-TEST-ONE-KEYWORD.                                        
108300     EXIT.                                                        
108400                                                                  
108500*----------------------------------------------------------------*
108600*  460-FUZZY-MATCH -- T6 (SIMPLIFIED PARTIAL-MATCH, SEE THE      *
108700*  WS-FUZZY-WORK BANNER ABOVE).  BEST SCORE ACROSS ALL 23        *
108800*  KEYWORDS; >= 90 ASSIGNS THAT KEYWORD'S CATEGORY, ELSE "OTHER".*
108900*----------------------------------------------------------------*
109000 460-BEGIN-FUZZY-MATCH.                                           
109100*    TRIM TRAILING SPACES OFF THE 70-CHARACTER WORK FIELD SO      
109200*    THE SHIFT COUNT BELOW REFLECTS THE ACTUAL TEXT LENGTH, NOT   
109300*    THE PADDED FIELD WIDTH.                                      
109400     MOVE 71                       TO WS-FZ-TRIM-PTR              
109500     PERFORM 462-BEGIN-TRIM-SEARCH-TEXT                           
109600        UNTIL WS-FZ-TRIM-PTR = 0                                  
109700           OR WS-SEARCH-TEXT (WS-FZ-TRIM-PTR:1) NOT = SPACE       
109800     MOVE WS-FZ-TRIM-PTR            TO WS-FZ-TEXT-LEN             
109900                                                                  
110000     MOVE ZEROES                    TO WS-FZ-BEST-SCORE           
110100     MOVE SPACES                    TO WS-FZ-BEST-CAT             
110200                                                                  
110300*    SCORE ALL 23 KEYWORDS AND KEEP THE BEST -- THIS IS A         
110400*    PLAIN SLIDING-WINDOW CHARACTER-MATCH SCORE, NOT A TRUE       
110500*    EDIT-DISTANCE FUZZY MATCH, BUT IT CATCHES THE COMMON CASE    
110600*    OF A MISSPELLED OR ABBREVIATED MERCHANT NAME.                
110700     PERFORM 464-BEGIN-SCORE-ONE-KEYWORD                          
110800        THRU 464-END-SCORE-ONE-KEYWORD                            
110900        VARYING IDX-KEYWORD FROM 1 BY 1                           
111000           UNTIL IDX-KEYWORD > 23                                 
111100                                                                  
111200     IF WS-FZ-BEST-SCORE >= 90                                    
111300        MOVE WS-FZ-BEST-CAT         TO CAT-CATEGORY               
111400        SET CAT-SOURCE-FUZZY TO TRUE                              
111500        SET WS-DECIDED TO TRUE                                    
111600        ADD WS-CTE-01               TO WS-CNT-FUZZY               
111700     ELSE                                                         
111800        MOVE "Other"                TO CAT-CATEGORY               
111900        SET CAT-SOURCE-OTHER TO TRUE                              
112000        SET WS-DECIDED TO TRUE                                    
112100        ADD WS-CTE-01               TO WS-CNT-OTHER               
112200     END-IF.                                                      
112300 460-END-FUZZY-MATCH.                                             
112400     EXIT.                                                        
112500                                                                  
112600*    BACKS THE TRIM POINTER UP ONE POSITION.                      
112700 462-BEGIN-TRIM-SEARCH-TEXT.                                      
112800     SUBTRACT WS-CTE-01 FROM WS-FZ-TRIM-PTR.                      
112900                                                                  
113000*    SLIDES THE KEYWORD ACROSS EVERY POSSIBLE STARTING POSITION   
113100*    IN THE SEARCH TEXT AND KEEPS THE BEST CHARACTER-MATCH        
113200*    COUNT FOR THIS KEYWORD, THEN CONVERTS IT TO A PERCENTAGE     
113300*    OF THE KEYWORD'S OWN LENGTH.                                 
113400 464-BEGIN-SCORE-ONE-KEYWORD.                                     
113500     MOVE WS-KEYWORD-LEN-TAB (IDX-KEYWORD) TO WS-FZ-KW-LEN        
113600     MOVE ZEROES                    TO WS-FZ-BEST-FOR-KW          
113700                                                                  
113800     IF WS-FZ-KW-LEN > 0 AND WS-FZ-TEXT-LEN >= WS-FZ-KW-LEN       
113900 COMPUTE WS-FZ-SHIFT-MAX = WS-FZ-TEXT-LEN - WS-FZ-KW-LEN + 1      
114000        PERFORM 466-BEGIN-SCORE-ONE-SHIFT                         
114100           THRU 466-END-SCORE-ONE-SHIFT                           
114200           VARYING WS-FZ-SHIFT-PTR FROM 1 BY 1                    
114300              UNTIL WS-FZ-SHIFT-PTR > WS-FZ-SHIFT-MAX             
114400     END-IF                                                       
114500                                                                  
114600     IF WS-FZ-KW-LEN > 0                                          
114700        COMPUTE WS-FZ-SCORE ROUNDED =                             
114800                (100 * WS-FZ-BEST-FOR-KW) / WS-FZ-KW-LEN          
114900        IF WS-FZ-SCORE > WS-FZ-BEST-SCORE                         
115000           MOVE WS-FZ-SCORE         TO WS-FZ-BEST-SCORE           
115100         MOVE WS-KEYWORD-CAT (IDX-KEYWORD) TO WS-FZ-BEST-CAT      
115200        END-IF                                                    
115300     END-IF.                                                      
115400 464-END-SCORE-ONE-KEYWORD.                                       
115500     EXIT.                                                        
115600                                                                  
115700*    ONE ALIGNMENT OF THE KEYWORD AGAINST THE SEARCH TEXT --      
115800*    COUNTS HOW MANY CHARACTER POSITIONS AGREE AT THIS SHIFT.     
115900 466-BEGIN-SCORE-ONE-SHIFT.                                       
116000     MOVE ZEROES                    TO WS-FZ-MATCH-CNT            
116100     PERFORM 468-BEGIN-SCORE-ONE-CHAR                             
116200        THRU 468-END-SCORE-ONE-CHAR                               
116300        VARYING WS-FZ-CHAR-PTR FROM 1 BY 1                        
116400           UNTIL WS-FZ-CHAR-PTR > WS-FZ-KW-LEN                    
116500     IF WS-FZ-MATCH-CNT > WS-FZ-BEST-FOR-KW                       
116600        MOVE WS-FZ-MATCH-CNT        TO WS-FZ-BEST-FOR-KW          
116700     END-IF.                                                      
116800 466-END-SCORE-ONE-SHIFT.                                         
116900     EXIT.                                                        
117000                                                                  
117100*    COMPARES ONE KEYWORD CHARACTER TO THE SEARCH-TEXT            
117200*    CHARACTER IT LANDS ON AT THE CURRENT SHIFT.                  
117300 468-BEGIN-SCORE-ONE-CHAR.                                        
117400     MOVE WS-KEYWORD-TXT (IDX-KEYWORD) (WS-FZ-CHAR-PTR:1)         
117500                                     TO WS-FZ-KW-CHAR             
117600     COMPUTE WS-FZ-TEXT-PTR-WORK =                                
117700             WS-FZ-SHIFT-PTR + WS-FZ-CHAR-PTR - 1                 
117800     MOVE WS-SEARCH-TEXT (WS-FZ-TEXT-PTR-WORK:1)                  
117900                                     TO WS-FZ-TEXT-CHAR           
118000     IF WS-FZ-KW-CHAR = WS-FZ-TEXT-CHAR                           
118100        ADD WS-CTE-01               TO WS-FZ-MATCH-CNT            
118200     END-IF.                                                      
118300 468-END-SCORE-ONE-CHAR.                                          
118400     EXIT.                                                        
118500                                                                  
118600*----------------------------------------------------------------*
118700*  900-TERMINATE -- CLOSE THE FILES AND BREAK DOWN THE RUN       *
118800*  COUNT BY DECISION SOURCE SO A REVIEWER CAN SEE AT A GLANCE    *
118900*  HOW MUCH OF THE RUN FELL THROUGH TO "OTHER".                  *
119000*----------------------------------------------------------------*
119100 900-BEGIN-TERMINATE.                                             
119200     CLOSE CLEAN-TRANS CATEGORIZED-TRANS                          
119300                                                                  
119400     DISPLAY "EXPCATG - RUN CONTROL TOTALS".                      
119500     DISPLAY "  RECORDS READ         : " WS-RECS-READ.            
119600     DISPLAY "  RECORDS CATEGORIZED  : " WS-RECS-WRITTEN.         
119700     DISPLAY "    SOURCE CREDIT      : " WS-CNT-CREDIT.           
119800     DISPLAY "    SOURCE ONE_OFF     : " WS-CNT-ONE-OFF.          
119900     DISPLAY "    SOURCE MERCHANT    : " WS-CNT-MERCHANT.         
120000     DISPLAY "    SOURCE BANK        : " WS-CNT-BANK.             
120100     DISPLAY "    SOURCE RULE        : " WS-CNT-RULE.             
120200     DISPLAY "    SOURCE FUZZY       : " WS-CNT-FUZZY.            
120300     DISPLAY "    SOURCE OTHER       : " WS-CNT-OTHER.            
120400 900-END-TERMINATE.                                               
120500     EXIT.                                                        
120600                                                                  
120700 END PROGRAM EXPCATG.                                             
120800                                                                  
120900                                                                  
