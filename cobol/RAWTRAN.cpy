000100*================================================================*
000200*  COPYBOOK    RAWTRAN                                           *
000300*  TITLE       RAW MEMBER-EXPENSE EXTRACT RECORD                 *
000400*  DESCRIPTION LAYOUT OF THE UNEDITED TRANSACTION EXTRACT        *
000500*               RECEIVED FROM THE CARD-PROCESSING BUREAU.  ONE   *
000600*               RECORD PER POSTED ITEM, ONE TAPE/FILE PER        *
000700*               MEMBER PER CYCLE.  FIELDS ARE TEXT-AS-RECEIVED;  *
000800*               NEITHER THE DATE NOR THE AMOUNT HAS BEEN EDITED  *
000900*               -- SEE EXPCLEAN FOR THE VALIDATION RULES.        *
001000*  CALLED BY    EXPCLEAN                                         *
001100*----------------------------------------------------------------*
001200*  CHANGE LOG                                                    *
001300*  870212  RM  CDP-0118  ORIGINAL LAYOUT FOR BUREAU FEED V1.     *
001400*  910605  JO  CDP-0340  WIDENED DESCRIPTION 30 ->> 40 TO MATCH  *
001500*                        THE NEW BUREAU TAPE FORMAT.             *
001600*  970921  TP  CDP-0501  ADDED RAW-BANK-CATEGORY -- BUREAU NOW   *
001700*                        SUPPLIES ITS OWN MCC-DERIVED CATEGORY.  *
001800*================================================================*
001900 01  RAW-TRANSACTION-REC.                                         
002000     05  RAW-DATE                PIC X(10).                       
002100     05  RAW-DESCRIPTION         PIC X(40).                       
002200     05  RAW-AMOUNT              PIC X(12).                       
002300     05  RAW-BANK-CATEGORY       PIC X(20).                       
002400     05  FILLER                  PIC X(05).                       
002500                                                                  
002600*    ALTERNATE VIEW -- SPLITS THE TEXT AMOUNT SO THE SIGN         
002700*    CHARACTER CAN BE TESTED IN ISOLATION BY 330-SCAN-AMOUNT.     
002800 01  RAW-AMOUNT-SCAN REDEFINES RAW-TRANSACTION-REC.               
002900     05  FILLER                  PIC X(10).                       
003000     05  FILLER                  PIC X(40).                       
003100     05  RAW-AMT-SIGN-CHAR       PIC X(01).                       
003200     05  RAW-AMT-DIGIT-TEXT      PIC X(11).                       
003300     05  FILLER                  PIC X(25).                       
