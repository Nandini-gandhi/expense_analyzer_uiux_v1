000100*================================================================*
000200*  COPYBOOK    RPTLINE                                           *
000300*  TITLE       EXPENSE REPORT PRINT LINE LAYOUTS                 *
000400*  DESCRIPTION ONE 132-COLUMN WORKING-STORAGE LINE AREA PER      *
000500*               REPORT-OUT SECTION.  EXPRPT MOVES FIELDS INTO    *
000600*               THE LINE THAT MATCHES THE SECTION BEING PRINTED  *
000700*               AND WRITES RPT-FILE-REC FROM IT.                 *
000800*  CALLED BY    EXPRPT                                           *
000900*----------------------------------------------------------------*
001000*  CHANGE LOG                                                    *
001100*  880201  RM  CDP-0130  ORIGINAL LINE -- MONTH AND CATEGORY     *
001200*                        DETAIL ONLY.                            *
001300*  940125  SA  CDP-0412  ADDED THE MATRIX LINE FOR THE NEW       *
001400*                        CATEGORY X MONTH SECTION.               *
001500*  950715  SA  CDP-0431  ADDED THE RANK LINE FOR TOP MERCHANTS.  *
001600*================================================================*
001700*    GENERIC TEXT LINE -- HEADINGS, COLUMN HEADERS, BLANK LINES  *
001800*    AND THE FINAL GRAND-TOTAL CAPTION.                           
001900 01  RPT-TEXT-LINE.                                               
002000     05  RPT-TXT                 PIC X(100).                      
002100     05  FILLER                  PIC X(32).                       
002200                                                                  
002300*    SECTION 1 -- MONTHLY TOTAL SPEND DETAIL LINE.                
002400 01  RPT-MONTH-LINE.                                              
002500     05  RPM-YYYYMM              PIC X(07).                       
002600     05  FILLER                  PIC X(05).                       
002700     05  RPM-TOTAL               PIC ZZZ,ZZZ,ZZ9.99.              
002800     05  FILLER                  PIC X(106).                      
002900                                                                  
003000*    SECTION 2 -- SPEND BY CATEGORY DETAIL LINE.                  
003100 01  RPT-CATEGORY-LINE.                                           
003200     05  RPC-CATEGORY            PIC X(15).                       
003300     05  FILLER                  PIC X(05).                       
003400     05  RPC-TOTAL               PIC ZZZ,ZZZ,ZZ9.99.              
003500     05  FILLER                  PIC X(98).                       
003600                                                                  
003700*    SECTION 3 -- CUMULATIVE SPEND VS BUDGET DETAIL LINE.         
003800 01  RPT-BUDGET-LINE.                                             
003900     05  RPB-DATE                PIC X(10).                       
004000     05  FILLER                  PIC X(04).                       
004100     05  RPB-DAYSPEND            PIC ZZZ,ZZZ,ZZ9.99.              
004200     05  FILLER                  PIC X(04).                       
004300     05  RPB-CUM                 PIC ZZZ,ZZZ,ZZ9.99.              
004400     05  FILLER                  PIC X(04).                       
004500     05  RPB-PRORATA             PIC ZZZ,ZZZ,ZZ9.99.              
004600     05  FILLER                  PIC X(68).                       
004700                                                                  
004800*    SECTION 4 -- CATEGORY X MONTH MATRIX DETAIL LINE.  CAPPED    
004900*    AT WS-MX-MAX-COLS COLUMNS TO FIT THE 132-COLUMN PAGE --      
005000*    SEE 030512 WN CDP-0717 IN EXPRPT.                            
005100 01  RPT-MATRIX-LINE.                                             
005200     05  RPX-CATEGORY            PIC X(15).                       
005300     05  FILLER                  PIC X(01).                       
005400     05  RPX-COL OCCURS 10 TIMES.                                 
005500         10  RPX-AMT             PIC ZZZ,ZZ9.99.                  
005600         10  FILLER              PIC X(01).                       
005700     05  FILLER                  PIC X(06).                       
005800                                                                  
005900*    SECTION 5 -- TOP 12 MERCHANTS DETAIL LINE.                   
006000 01  RPT-RANK-LINE.                                               
006100     05  RPR-RANK                PIC Z9.                          
006200     05  FILLER                  PIC X(04).                       
006300     05  RPR-MERCHANT            PIC X(30).                       
006400     05  FILLER                  PIC X(04).                       
006500     05  RPR-TOTAL               PIC ZZZ,ZZZ,ZZ9.99.              
006600     05  FILLER                  PIC X(78).                       
