000100*================================================================*
000200*  COPYBOOK    ONEOFF                                            *
000300*  TITLE       ONE-OFF (PER-TRANSACTION) OVERRIDE TABLE          *
000400*  DESCRIPTION HOLDS MEMBER CORRECTIONS TO A SINGLE, EXACTLY     *
000500*               IDENTIFIED TRANSACTION (KEYED BY THE FULL        *
000600*               TRANSACTION KEY, NOT BY MERCHANT).  LOADED ONCE  *
000700*               AT THE START OF EXPCATG FROM THE OPTIONAL        *
000800*               ONE-OFF-OVERRIDES CONFIG FILE; AN ABSENT FILE    *
000900*               LEAVES THE TABLE EMPTY AND IS NOT AN ERROR.      *
001000*  CALLED BY    EXPCATG                                          *
001100*----------------------------------------------------------------*
001200*  CHANGE LOG                                                    *
001300*  940110  SA  CDP-0411  ORIGINAL TABLE, 500 ENTRY LIMIT.        *
001400*  020814  WN  CDP-0733  RAISED LIMIT 500 ->> 1000 ENTRIES, SAME *
001500*                        REASON AS THE MERCHANT-OVERRIDE TABLE.  *
001600*================================================================*
001700*    ONE CONFIG-FILE LINE, AS READ FROM ONE-OFF-OVRD FILE.        
001800 01  ONEOFF-CONFIG-LINE.                                          
001900     05  ONEOFF-LN-TXN-ID        PIC X(63).                       
002000     05  FILLER                  PIC X(01) VALUE ",".             
002100     05  ONEOFF-LN-CATEGORY      PIC X(15).                       
002200                                                                  
002300*    IN-MEMORY TABLE BUILT FROM THE CONFIG FILE AT STARTUP.       
002400 01  WS-OO-CONTROL.                                               
002500     05  WS-OO-MAX-LIM           PIC 9(04) COMP VALUE 1000.       
002600     05  WS-OO-CAP-CNT          PIC 9(04) COMP VALUE ZEROES.      
002700     05  FILLER                  PIC X(01).                       
002800                                                                  
002900 01  WS-OO-TABLE.                                                 
003000     05  WS-OO-ENTRY     OCCURS 1 TO 1000 TIMES                   
003100                          DEPENDING ON WS-OO-CAP-CNT              
003200                          INDEXED BY IDX-OO.                      
003300         10  OO-TXN-ID           PIC X(63).                       
003400         10  OO-CATEGORY         PIC X(15).                       
003500         10  FILLER              PIC X(01).                       
003600                                                                  
003700                                                                  
003800                                                                  
