000100*================================================================*
000200*  COPYBOOK    CLNTRAN                                           *
000300*  TITLE       CLEAN MEMBER-EXPENSE TRANSACTION RECORD           *
000400*  DESCRIPTION OUTPUT OF EXPCLEAN / INPUT TO EXPCATG.  ONE       *
000500*               RECORD PER ACCEPTED POSTED ITEM -- DATE AND      *
000600*               AMOUNT HAVE BEEN EDITED, THE SPEND AMOUNT HAS    *
000700*               BEEN DERIVED, AND THE FILE HAS BEEN PUT IN       *
000800*               ASCENDING DATE SEQUENCE.                         *
000900*  CALLED BY    EXPCLEAN, EXPCATG                                *
001000*----------------------------------------------------------------*
001100*  CHANGE LOG                                                    *
001200*  870303  RM  CDP-0121  ORIGINAL LAYOUT.                        *
001300*  881117  RM  CDP-0205  ADDED CLN-AMOUNT-SPEND SO DOWNSTREAM    *
001400*                        STEPS NO LONGER RE-DERIVE IT.           *
001500*  970921  TP  CDP-0501  ADDED CLN-BANK-CATEGORY (CARRIED FROM   *
001600*                        RAW-BANK-CATEGORY UNCHANGED).           *
001700*================================================================*
001800 01  CLEAN-TRANSACTION-REC.                                       
001900     05  CLN-DATE                PIC X(10).                       
002000     05  CLN-DESCRIPTION         PIC X(40).                       
002100     05  CLN-AMOUNT-SIGNED       PIC S9(7)V99.                    
002200     05  CLN-AMOUNT-SPEND        PIC 9(7)V99.                     
002300     05  CLN-BANK-CATEGORY       PIC X(20).                       
002400     05  FILLER                  PIC X(03).                       
002500                                                                  
002600*    DATE BROKEN INTO YEAR / MONTH / DAY FOR THE MONTHLY          
002700*    ACCUMULATIONS DONE DOWNSTREAM IN EXPFCST AND EXPRPT.         
002800 01  CLN-DATE-PARTS REDEFINES CLEAN-TRANSACTION-REC.              
002900     05  CLN-DT-YYYY             PIC X(04).                       
003000     05  FILLER                  PIC X(01).                       
003100     05  CLN-DT-MM               PIC X(02).                       
003200     05  FILLER                  PIC X(01).                       
003300     05  CLN-DT-DD               PIC X(02).                       
003400     05  FILLER                  PIC X(76).                       
