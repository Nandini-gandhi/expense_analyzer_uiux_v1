000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    EXPRPT.                                           
000300 AUTHOR.        R. MOSS.                                          
000400 INSTALLATION.  CARDINAL DATA PROCESSING CO.                      
000500 DATE-WRITTEN.  FEBRUARY 1988.                                    
000600 DATE-COMPILED.                                                   
000700 SECURITY. CARDINAL DATA PROCESSING CO. - INTERNAL USE ONLY.      
000800                                                                  
000900*================================================================*
001000*  PROGRAM      EXPRPT                                           *
001100*  TITLE        STEP 4 OF 4 - MEMBER EXPENSE SUMMARY REPORT      *
001200*  ABSTRACT     READS CATTRAN ONCE TO BUILD THE MONTH, CATEGORY, *
001300*                CATEGORY X MONTH AND MERCHANT TOTALS, THEN A    *
001400*                SECOND TIME TO ACCUMULATE DAILY SPEND FOR THE   *
001500*                BUDGET SECTION'S TARGET MONTH.  PRINTS FIVE     *
001600*                SECTIONS PLUS A RUN GRAND TOTAL TO RPTOUT.      *
001700*  CALLS        NONE.                                            *
001800*  CALLED BY    RUN VIA THE NIGHTLY EXPENSE-ANALYSIS JOB STREAM, *
001900*                LAST OF THE FOUR STEPS.                         *
002000*----------------------------------------------------------------*
002100*  CHANGE LOG                                                    *
002200*  880201  RM  CDP-0130  ORIGINAL REPORT -- MONTHLY AND DAILY    *
002300*                        TOTALS ONLY.  THE CATEGORIZE STEP DID   *
002400*                        NOT EXIST YET.                          *
002500*  940125  SA  CDP-0412  ADDED SPEND-BY-CATEGORY AND THE         *
002600*                        CATEGORY X MONTH MATRIX NOW THAT        *
002700*                        EXPCATG ASSIGNS A CATEGORY TO EVERY     *
002800*                        TRANSACTION.                            *
002900*  950715  SA  CDP-0431  ADDED THE TOP-12 MERCHANTS SECTION,     *
003000*                        REQUESTED BY THE BOARD ALONGSIDE THE    *
003100*                        NEW FORECAST STEP.                      *
003200*  981205  TP  CDP-0551  ADDED THE OPTIONAL RPTPARM CARD SO A    *
003300*                        MEMBER SERVICES REP CAN RERUN A PRIOR   *
003400*                        MONTH'S BUDGET SECTION WITHOUT A CODE   *
003500*                        CHANGE.                                 *
003600*  990118  TP  CDP-0560  Y2K REVIEW -- YEAR-MONTH IS CARVED FROM *
003700*                        THE CAT-DATE TEXT, ALREADY FULL 4-DIGIT *
003800*                        YEAR, NO CHANGE REQUIRED.               *
003900*  030512  WN  CDP-0717  CAPPED THE MATRIX AT 10 MONTH COLUMNS   *
004000*                        TO FIT THE 132-COLUMN PRINT LINE --     *
004100*                        OLDEST MONTHS DROP FIRST WHEN MORE      *
004200*                        THAN 10 ARE ON FILE.                    *
004300*  190226  MB  CDP-0903  RECOMPILE UNDER THE CURRENT COMPILER,   *
004400*                        NO LOGIC CHANGE.                        *
004500*  231105  MB  CDP-0944  ADDED THE UPSI-0 TRACE SWITCH TO MATCH  *
004600*                        THE OTHER THREE STEPS OF THE JOB        *
004700*                        STREAM.                                 *
004800*================================================================*
004900                                                                  
005000 ENVIRONMENT DIVISION.                                            
005100 CONFIGURATION SECTION.                                           
005200 SPECIAL-NAMES.                                                   
005300     CLASS WS-DIGIT-CLASS IS "0" THRU "9"                         
005400     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON                       
005500     UPSI-0 OFF STATUS IS WS-TRACE-SWITCH-OFF.                    
005600                                                                  
005700 INPUT-OUTPUT SECTION.                                            
005800 FILE-CONTROL.                                                    
005900     SELECT CATEGORIZED-TRANS ASSIGN TO "CATTRAN"                 
006000            ORGANIZATION IS LINE SEQUENTIAL                       
006100            FILE STATUS IS FS-CATEGORIZED-TRANS.                  
006200                                                                  
006300     SELECT REPORT-OUT      ASSIGN TO "RPTOUT"                    
006400            ORGANIZATION IS LINE SEQUENTIAL                       
006500            FILE STATUS IS FS-REPORT-OUT.                         
006600                                                                  
006700     SELECT OPTIONAL RPT-PARM-CARD ASSIGN TO "RPTPARM"            
006800            ORGANIZATION IS LINE SEQUENTIAL                       
006900            FILE STATUS IS FS-RPT-PARM-CARD.                      
007000                                                                  
007100 DATA DIVISION.                                                   
007200 FILE SECTION.                                                    
007300 FD  CATEGORIZED-TRANS                                            
007400     LABEL RECORDS ARE STANDARD.                                  
007500     COPY CATTRAN.                                                
007600                                                                  
007700 FD  REPORT-OUT                                                   
007800     LABEL RECORDS ARE STANDARD.                                  
007900 01  RPT-FILE-REC                PIC X(132).                      
008000                                                                  
008100*    OPTIONAL OVERRIDE CARD -- "YYYY-MM,9999999.99" -- SELECTS    
008200*    THE BUDGET SECTION'S TARGET MONTH AND MONTHLY BUDGET.  AN    
008300*    ABSENT CARD LEAVES THE DEFAULTS (LATEST MONTH, $2000.00)     
008400*    IN PLACE.                                                    
008500 FD  RPT-PARM-CARD                                                
008600     LABEL RECORDS ARE STANDARD.                                  
008700 01  RPT-PARM-LINE               PIC X(80).                       
008800                                                                  
008900*    RAW "YYYY-MM,9999999.99" PARM-CARD LAYOUT.                   
009000 01  WS-PARM-WORK REDEFINES RPT-PARM-LINE.                        
009100     05  WS-PARM-MONTH           PIC X(07).                       
009200     05  FILLER                  PIC X(01).                       
009300     05  WS-PARM-BUDGET          PIC 9(07)V99.                    
009400     05  FILLER                  PIC X(64).                       
009500                                                                  
009600 WORKING-STORAGE SECTION.                                         
009700                                                                  
009800*    STANDALONE SWITCH, NOT PART OF ANY RECORD, SET OFF THE       
009900*    RUN-TIME UPSI-0 BIT (SEE SPECIAL-NAMES ABOVE) -- TURNED ON   
010000*    BY AN OPERATOR "UPSI 1" AT JCL TIME WHEN A RUN NEEDS THE     
010100*    EXTRA TRACE DISPLAYS SPRINKLED THROUGH THE PARAGRAPHS BELOW. 
010200 77  WS-TRACE-SWITCH             PIC X(01) VALUE "N".             
010300         88  WS-TRACE-SWITCH-ON              VALUE "Y".           
010400         88  WS-TRACE-SWITCH-OFF             VALUE "N".           
010500                                                                  
010600*    PRINT-LINE AREAS FOR REPORT-OUT -- KEPT IN WORKING STORAGE,  
010700*    NOT THE FD, SO EACH SECTION'S LINE LAYOUT STAYS SEPARATE     
010800*    FROM THE RAW 132-BYTE FILE RECORD.                           
010900     COPY RPTLINE.                                                
011000                                                                  
011100*    CATTRAN AND RPTOUT ARE REQUIRED -- EITHER COMING BACK NOT   *
011200*    "00" ON OPEN IS A STOP-RUN CONDITION.  RPTPARM IS OPTIONAL  *
011300*    BY DESIGN (SELECT OPTIONAL ABOVE), SO ITS STATUS IS ONLY    *
011400*    TESTED, NEVER GROUNDS FOR ABORTING THE RUN.                 *
011500 01  WS-FILE-STATUSES.                                            
011600     05  FS-CATEGORIZED-TRANS    PIC X(02) VALUE "00".            
011700         88  FS-CATEGORIZED-TRANS-OK       VALUE "00".            
011800     05  FS-REPORT-OUT           PIC X(02) VALUE "00".            
011900         88  FS-REPORT-OUT-OK              VALUE "00".            
012000     05  FS-RPT-PARM-CARD        PIC X(02) VALUE "00".            
012100         88  FS-RPT-PARM-CARD-OK           VALUE "00".            
012200     05  FILLER                  PIC X(02).                       
012300                                                                  
012400*    ONE EOF SWITCH SERVES BOTH READ PASSES; THE PARM-CARD       *
012500*    SWITCH RECORDS WHETHER RPTPARM WAS PRESENT AND READABLE.    *
012600 01  WS-RUN-SWITCHES.                                             
012700     05  WS-MORE-CAT-RECS        PIC X(01) VALUE "Y".             
012800         88  WS-NO-MORE-CAT-RECS           VALUE "N".             
012900     05  WS-PARM-CARD-FOUND      PIC X(01) VALUE "N".             
013000         88  WS-PARM-CARD-IS-PRESENT       VALUE "Y".             
013100     05  FILLER                  PIC X(01).                       
013200                                                                  
013300*    WS-CTE-01 IS A COMPILE-TIME CONSTANT FOR THE BARE LITERAL 1 *
013400*    USED IN ADD/SUBTRACT THROUGHOUT.  WS-MX-PRINT-COLS/         *
013500*    WS-MX-MAX-COLS CAP SECTION 4'S MATRIX AT 10 MONTH COLUMNS   *
013600*    PER CDP-0717 SO THE ROW FITS THE 132-COLUMN PRINT LINE.     *
013700 01  WS-COUNTERS.                                                 
013800     05  WS-CTE-01               PIC 9(01) COMP VALUE 1.          
013900     05  WS-RECS-READ-1         PIC 9(07) COMP VALUE ZEROES.      
014000     05  WS-RECS-READ-2         PIC 9(07) COMP VALUE ZEROES.      
014100     05  WS-MX-PRINT-COLS       PIC 9(02) COMP VALUE ZEROES.      
014200     05  WS-MX-MAX-COLS          PIC 9(02) COMP VALUE 10.         
014300     05  FILLER                  PIC X(02).                       
014400                                                                  
014500*    MONTH TOTALS (REPORT SECTION 1) -- ALSO THE COLUMN LIST      
014600*    FOR THE CATEGORY X MONTH MATRIX (SECTION 4).  THE FILE IS    
014700*    IN ASCENDING DATE ORDER SO A NEW MONTH ALWAYS APPENDS AT     
014800*    THE HIGH END -- NO SORT IS NEEDED TO PRINT IT ASCENDING.     
014900 01  WS-MONTH-CONTROL.                                            
015000     05  WS-MONTH-MAX-LIM        PIC 9(02) COMP VALUE 36.         
015100     05  WS-MONTH-CAP-CNT       PIC 9(02) COMP VALUE ZEROES.      
015200     05  FILLER                  PIC X(02).                       
015300 01  WS-MONTH-TABLE.                                              
015400     05  WS-MONTH-ENT    OCCURS 1 TO 36 TIMES                     
015500                          DEPENDING ON WS-MONTH-CAP-CNT           
015600                          INDEXED BY IDX-MONTH.                   
015700         10  MON-YYYYMM          PIC X(07).                       
015800         10  MON-TOTAL           PIC S9(09)V99 VALUE ZEROES.      
015900         10  FILLER              PIC X(01).                       
016000                                                                  
016100*    CATEGORY TOTALS (SECTION 2) AND THE CATEGORY X MONTH CELLS   
016200*    (SECTION 4).  BUILT IN FIRST-SEEN ORDER; RE-SORTED IN PLACE  
016300*    BEFORE EACH SECTION PRINTS (DESCENDING-BY-TOTAL FOR SECTION  
016400*    2, THEN ALPHABETICAL FOR SECTION 4).                         
016500 01  WS-CATEGORY-CONTROL.                                         
016600     05  WS-CAT-MAX-LIM          PIC 9(02) COMP VALUE 25.         
016700     05  WS-CAT-CAP-CNT         PIC 9(02) COMP VALUE ZEROES.      
016800     05  FILLER                  PIC X(02).                       
016900 01  WS-CATEGORY-TABLE.                                           
017000     05  WS-CAT-ENT      OCCURS 1 TO 25 TIMES                     
017100                          DEPENDING ON WS-CAT-CAP-CNT             
017200                          INDEXED BY IDX-CAT.                     
017300         10  CAT-TBL-NAME        PIC X(15).                       
017400         10  CAT-TBL-TOTAL       PIC S9(09)V99 VALUE ZEROES.      
017500         10  CAT-TBL-MONTH-AMT OCCURS 36 TIMES                    
017600                             INDEXED BY IDX-CAT-MO                
017700                             PIC S9(09)V99 VALUE ZEROES.          
017800         10  FILLER              PIC X(01).                       
017900                                                                  
018000*    MERCHANT TOTALS (SECTION 5).  BUILT IN FIRST-SEEN ORDER;     
018100*    THE TOP 12 ARE PULLED OUT BY PARTIAL SELECTION SORT --       
018200*    THE FULL LIST IS NEVER FULLY SORTED.                         
018300 01  WS-MERCHANT-CONTROL.                                         
018400     05  WS-MERCH-MAX-LIM        PIC 9(04) COMP VALUE 800.        
018500     05  WS-MERCH-CAP-CNT       PIC 9(04) COMP VALUE ZEROES.      
018600     05  FILLER                  PIC X(02).                       
018700 01  WS-MERCHANT-TABLE.                                           
018800     05  WS-MERCH-ENT    OCCURS 1 TO 800 TIMES                    
018900                          DEPENDING ON WS-MERCH-CAP-CNT           
019000                          INDEXED BY IDX-MERCH IDX-MERCH-J.       
019100         10  MER-TBL-NAME        PIC X(30).                       
019200         10  MER-TBL-TOTAL       PIC S9(09)V99 VALUE ZEROES.      
019300         10  FILLER              PIC X(01).                       
019400                                                                  
019500*    DAY-WITHIN-TARGET-MONTH TOTALS (SECTION 3).  BUILT ON THE    
019600*    SECOND PASS, ONLY FOR RECORDS IN WS-BUDGET-MONTH.            
019700 01  WS-DAY-CONTROL.                                              
019800     05  WS-DAY-MAX-LIM          PIC 9(02) COMP VALUE 31.         
019900     05  WS-DAY-CAP-CNT         PIC 9(02) COMP VALUE ZEROES.      
020000     05  FILLER                  PIC X(02).                       
020100 01  WS-DAY-TABLE.                                                
020200     05  WS-DAY-ENT      OCCURS 1 TO 31 TIMES                     
020300                          DEPENDING ON WS-DAY-CAP-CNT             
020400                          INDEXED BY IDX-DAY.                     
020500         10  DAY-TBL-DATE        PIC X(10).                       
020600         10  DAY-TBL-TOTAL       PIC S9(09)V99 VALUE ZEROES.      
020700         10  FILLER              PIC X(01).                       
020800                                                                  
020900*    ALTERNATE YEAR/MONTH VIEW OF A MONTH-TABLE KEY -- SAME       
021000*    SPLIT HABIT AS CAT-DATE-PARTS IN CATTRAN.                    
021100 01  WS-SCAN-YEAR-MONTH          PIC X(07) VALUE SPACES.          
021200 01  WS-SCAN-YM-PARTS REDEFINES WS-SCAN-YEAR-MONTH.               
021300     05  WS-SYM-YYYY             PIC X(04).                       
021400     05  FILLER                  PIC X(01).                       
021500     05  WS-SYM-MM               PIC X(02).                       
021600                                                                  
021700*    DEFAULTS TO $2000.00 UNTIL/UNLESS AN RPTPARM CARD OVERRIDES *
021800*    IT IN 100-BEGIN-INITIALIZE.                                 *
021900 01  WS-BUDGET-MONTH             PIC X(07) VALUE SPACES.          
022000 01  WS-BUDGET-AMT              PIC S9(07)V99 VALUE 2000.00.      
022100*    WHOLE-DOLLARS/CENTS SPLIT OF THE BUDGET AMOUNT -- NOT       *
022200*    CURRENTLY REFERENCED, KEPT FOR ANY FUTURE EDITED-DISPLAY    *
022300*    PRINT OF THE BUDGET FIGURE.                                 *
022400 01  WS-BUDGET-PARTS REDEFINES WS-BUDGET-AMT.                     
022500     05  WS-BUD-WHOLE            PIC S9(07).                      
022600     05  WS-BUD-CENTS            PIC 99.                          
022700                                                                  
022800*    WS-MATCHED-SLOT DOES DOUBLE DUTY -- SPEND-DAY COUNT (D) IN  *
022900*    SECTION 3.  WS-DAY-SLOT IS THE RUNNING SPEND-DAY POSITION   *
023000*    (K).  WS-GRAND-TOTAL IS THE RUN-WIDE SPEND SUM EVERY        *
023100*    SECTION TOTAL LINE TIES BACK TO.                            *
023200 01  WS-MATCHED-SLOT            PIC 9(02) COMP VALUE ZEROES.      
023300 01  WS-DAY-SLOT                PIC 9(02) COMP VALUE ZEROES.      
023400 01  WS-GRAND-TOTAL              PIC S9(09)V99 VALUE ZEROES.      
023500                                                                  
023600*    WORK AREAS FOR THE DESCENDING-BY-TOTAL AND ALPHABETICAL      
023700*    SORTS IN 520-SORT-CATEGORY-DESC AND 560-SORT-CATEGORY-ALPHA. 
023800 01  WS-CAT-SWAP-ENTRY.                                           
023900     05  SW-CAT-NAME             PIC X(15).                       
024000     05  SW-CAT-TOTAL            PIC S9(09)V99.                   
024100     05  SW-CAT-MONTH-AMT OCCURS 36 TIMES PIC S9(09)V99.          
024200     05  FILLER                  PIC X(01).                       
024300 01  WS-SORT-SWAPPED-SWITCH      PIC X(01) VALUE "N".             
024400         88  WS-SORT-A-SWAP-HAPPENED           VALUE "Y".         
024500 01  WS-SORT-BOTTOM             PIC 9(04) COMP VALUE ZEROES.      
024600                                                                  
024700*    WORK AREAS FOR THE TOP-12 MERCHANT PARTIAL SELECTION IN      
024800*    580-BEGIN-PRINT-SECTION-5.                                   
024900 01  WS-MERCH-SWAP-ENTRY.                                         
025000     05  SW-MER-NAME             PIC X(30).                       
025100     05  SW-MER-TOTAL            PIC S9(09)V99.                   
025200     05  FILLER                  PIC X(01).                       
025300*    WS-MERCH-BEST-IDX TRACKS THE CANDIDATE FOR "LARGEST         *
025400*    REMAINING" DURING ONE RANK'S SCAN.  WS-MERCH-RANK IS HOW    *
025500*    MANY RANKS ACTUALLY PRINT (12, OR FEWER IF THE MERCHANT     *
025600*    TABLE IS SMALLER).  WS-MERCH-RANK-NUM IS THE PRINTED RANK   *
025700*    NUMBER.  WS-MERCH-LIMIT IS THE TOP-12 CUTOFF ITSELF.        *
025800 01  WS-MERCH-BEST-IDX          PIC 9(04) COMP VALUE ZEROES.      
025900 01  WS-MERCH-RANK              PIC 9(02) COMP VALUE ZEROES.      
026000 01  WS-MERCH-RANK-NUM          PIC 9(02) COMP VALUE ZEROES.      
026100 01  WS-MERCH-LIMIT               PIC 9(02) COMP VALUE 12.        
026200                                                                  
026300*    RUNNING CUMULATIVE SPEND FOR SECTION 3 -- ACCUMULATES       *
026400*    ACROSS SPEND DAYS AND ALSO DOUBLES AS THE "TOTAL" LINE'S    *
026500*    FIGURE AT THE BOTTOM OF THE SECTION.                        *
026600 01  WS-PRORATA-WORK             PIC S9(09)V99 VALUE ZEROES.      
026700                                                                  
026800 PROCEDURE DIVISION.                                              
026900                                                                  
027000*----------------------------------------------------------------*
027100*  000-MAIN-PARAGRAPH -- TWO CATTRAN PASSES FEED SIX PRINT       *
027200*  SECTIONS.  NOTHING DOWNSTREAM OF 300-PASS-TWO TOUCHES THE     *
027300*  INPUT FILE AGAIN -- SECTIONS 1/2/4/5 PRINT OFF THE PASS-ONE   *
027400*  TABLES, SECTION 3 OFF THE PASS-TWO DAY TABLE.                 *
027500*----------------------------------------------------------------*
027600 000-MAIN-PARAGRAPH.                                              
027700     DISPLAY "EXPRPT - MEMBER EXPENSE SUMMARY REPORT"             
027800                                                                  
027900     PERFORM 100-BEGIN-INITIALIZE                                 
028000        THRU 100-END-INITIALIZE                                   
028100                                                                  
028200     PERFORM 200-BEGIN-PASS-ONE                                   
028300        THRU 200-END-PASS-ONE                                     
028400                                                                  
028500     PERFORM 300-BEGIN-PASS-TWO                                   
028600        THRU 300-END-PASS-TWO                                     
028700                                                                  
028800     PERFORM 500-BEGIN-PRINT-SECTION-1                            
028900        THRU 500-END-PRINT-SECTION-1                              
029000                                                                  
029100     PERFORM 520-BEGIN-PRINT-SECTION-2                            
029200        THRU 520-END-PRINT-SECTION-2                              
029300                                                                  
029400     PERFORM 540-BEGIN-PRINT-SECTION-3                            
029500        THRU 540-END-PRINT-SECTION-3                              
029600                                                                  
029700     PERFORM 560-BEGIN-PRINT-SECTION-4                            
029800        THRU 560-END-PRINT-SECTION-4                              
029900                                                                  
030000     PERFORM 580-BEGIN-PRINT-SECTION-5                            
030100        THRU 580-END-PRINT-SECTION-5                              
030200                                                                  
030300     PERFORM 590-BEGIN-PRINT-GRAND-TOTAL                          
030400        THRU 590-END-PRINT-GRAND-TOTAL                            
030500                                                                  
030600     PERFORM 900-BEGIN-TERMINATE                                  
030700        THRU 900-END-TERMINATE                                    
030800                                                                  
030900     STOP RUN.                                                    
031000                                                                  
031100*----------------------------------------------------------------*
031200*  100-INITIALIZE -- OPEN THE FILES AND READ THE OPTIONAL PARM   *
031300*  CARD.  AN ABSENT CARD LEAVES THE $2000.00 / LATEST-MONTH      *
031400*  DEFAULTS IN PLACE.                                            *
031500*----------------------------------------------------------------*
031600 100-BEGIN-INITIALIZE.                                            
031700     OPEN OUTPUT REPORT-OUT                                       
031800     IF NOT FS-REPORT-OUT-OK                                      
031900        DISPLAY "EXPRPT - UNABLE TO OPEN RPTOUT, STATUS "         
032000                FS-REPORT-OUT                                     
032100        STOP RUN                                                  
032200     END-IF                                                       
032300                                                                  
032400     OPEN INPUT RPT-PARM-CARD                                     
032500     IF FS-RPT-PARM-CARD-OK                                       
032600        SET WS-PARM-CARD-IS-PRESENT TO TRUE                       
032700        READ RPT-PARM-CARD                                        
032800            AT END                                                
032900               SET WS-PARM-CARD-FOUND TO "N"                      
033000        END-READ                                                  
033100        CLOSE RPT-PARM-CARD                                       
033200     END-IF                                                       
033300                                                                  
033400     IF WS-PARM-CARD-IS-PRESENT                                   
033500        MOVE WS-PARM-MONTH        TO WS-BUDGET-MONTH              
033600        MOVE WS-PARM-BUDGET       TO WS-BUDGET-AMT                
033700     END-IF.                                                      
033800 100-END-INITIALIZE.                                              
033900     EXIT.                                                        
034000                                                                  
034100*----------------------------------------------------------------*
034200*  200-PASS-ONE -- ONE PASS OVER CATTRAN BUILDS THE MONTH TABLE, *
034300*  THE CATEGORY TABLE (TOTALS PLUS THE CATEGORY X MONTH CELLS),  *
034400*  THE MERCHANT TABLE AND THE GRAND TOTAL.  NO CATEGORY FILTER   *
034500*  IS APPLIED -- R1.                                             *
034600*----------------------------------------------------------------*
034700 200-BEGIN-PASS-ONE.                                              
034800     OPEN INPUT CATEGORIZED-TRANS                                 
034900     MOVE "Y"                     TO WS-MORE-CAT-RECS             
035000     PERFORM 210-BEGIN-READ-PASS-ONE                              
035100        THRU 210-END-READ-PASS-ONE                                
035200                                                                  
035300     PERFORM 220-BEGIN-SCAN-PASS-ONE                              
035400        THRU 220-END-SCAN-PASS-ONE                                
035500        UNTIL WS-NO-MORE-CAT-RECS                                 
035600                                                                  
035700     CLOSE CATEGORIZED-TRANS.                                     
035800 200-END-PASS-ONE.                                                
035900     EXIT.                                                        
036000                                                                  
036100*    ONE READ PER CALL, DRIVEN FROM 220 UNTIL END OF FILE.       *
036200 210-BEGIN-READ-PASS-ONE.                                         
036300     READ CATEGORIZED-TRANS                                       
036400         AT END                                                   
036500            SET WS-NO-MORE-CAT-RECS TO TRUE                       
036600         NOT AT END                                               
036700            ADD WS-CTE-01         TO WS-RECS-READ-1               
036800     END-READ.                                                    
036900 210-END-READ-PASS-ONE.                                           
037000     EXIT.                                                        
037100                                                                  
037200 220-BEGIN-SCAN-PASS-ONE.                                         
037300     MOVE CAT-DATE (1:7)          TO WS-SCAN-YEAR-MONTH           
037400*    WITH NO PARM CARD, THE BUDGET SECTION DEFAULTS TO WHATEVER  *
037500*    MONTH IS CURRENT ON THE RECORD BEING READ -- SINCE THE     * 
037600*    FILE IS IN ASCENDING DATE ORDER, THIS ENDS THE PASS         *
037700*    POINTING AT THE LATEST MONTH ON FILE.                       *
037800     IF NOT WS-PARM-CARD-IS-PRESENT                               
037900        MOVE WS-SCAN-YEAR-MONTH   TO WS-BUDGET-MONTH              
038000     END-IF                                                       
038100                                                                  
038200     PERFORM 230-BEGIN-FIND-MONTH-ENTRY                           
038300        THRU 230-END-FIND-MONTH-ENTRY                             
038400     ADD CAT-AMOUNT-SPEND         TO MON-TOTAL (IDX-MONTH)        
038500                                                                  
038600     PERFORM 240-BEGIN-FIND-CATEGORY-ENTRY                        
038700        THRU 240-END-FIND-CATEGORY-ENTRY                          
038800     ADD CAT-AMOUNT-SPEND         TO CAT-TBL-TOTAL (IDX-CAT)      
038900     ADD CAT-AMOUNT-SPEND                                         
039000         TO CAT-TBL-MONTH-AMT (IDX-CAT IDX-MONTH)                 
039100                                                                  
039200     PERFORM 250-BEGIN-FIND-MERCHANT-ENTRY                        
039300        THRU 250-END-FIND-MERCHANT-ENTRY                          
039400     ADD CAT-AMOUNT-SPEND                                         
039500         TO MER-TBL-TOTAL (IDX-MERCH)                             
039600                                                                  
039700     ADD CAT-AMOUNT-SPEND         TO WS-GRAND-TOTAL               
039800                                                                  
039900     PERFORM 210-BEGIN-READ-PASS-ONE                              
040000        THRU 210-END-READ-PASS-ONE.                               
040100 220-END-SCAN-PASS-ONE.                                           
040200     EXIT.                                                        
040300                                                                  
040400*    LOOKS UP WS-SCAN-YEAR-MONTH IN THE MONTH TABLE; APPENDS A   *
040500*    NEW ENTRY IF NOT FOUND (ASCENDING DATE ORDER MEANS A NEW    *
040600*    MONTH ALWAYS BELONGS AT THE END).  ON EXIT IDX-MONTH POINTS *
040700*    AT THE MONTH'S ENTRY.                                       *
040800 230-BEGIN-FIND-MONTH-ENTRY.                                      
040900     SET IDX-MONTH TO 1                                           
041000     SEARCH WS-MONTH-ENT                                          
041100         AT END                                                   
041200            ADD WS-CTE-01         TO WS-MONTH-CAP-CNT             
041300            SET IDX-MONTH TO WS-MONTH-CAP-CNT                     
041400           MOVE WS-SCAN-YEAR-MONTH TO MON-YYYYMM (IDX-MONTH)      
041500            MOVE ZEROES           TO MON-TOTAL (IDX-MONTH)        
041600         WHEN MON-YYYYMM (IDX-MONTH) = WS-SCAN-YEAR-MONTH         
041700            CONTINUE                                              
041800     END-SEARCH.                                                  
041900 230-END-FIND-MONTH-ENTRY.                                        
042000     EXIT.                                                        
042100                                                                  
042200*    LOOKS UP CAT-CATEGORY IN THE CATEGORY TABLE; APPENDS AND    *
042300*    ZEROES A NEW ENTRY IF NOT FOUND.  ON EXIT IDX-CAT POINTS AT *
042400*    THE CATEGORY'S ENTRY.                                       *
042500 240-BEGIN-FIND-CATEGORY-ENTRY.                                   
042600     SET IDX-CAT TO 1                                             
042700     SEARCH WS-CAT-ENT                                            
042800         AT END                                                   
042900            ADD WS-CTE-01         TO WS-CAT-CAP-CNT               
043000            SET IDX-CAT TO WS-CAT-CAP-CNT                         
043100            MOVE CAT-CATEGORY     TO CAT-TBL-NAME (IDX-CAT)       
043200            MOVE ZEROES           TO CAT-TBL-TOTAL (IDX-CAT)      
043300            PERFORM 242-BEGIN-ZERO-MONTH-CELLS                    
043400               THRU 242-END-ZERO-MONTH-CELLS                      
043500               VARYING IDX-CAT-MO FROM 1 BY 1                     
043600                  UNTIL IDX-CAT-MO > 36                           
043700         WHEN CAT-TBL-NAME (IDX-CAT) = CAT-CATEGORY               
043800            CONTINUE                                              
043900     END-SEARCH.                                                  
044000 240-END-FIND-CATEGORY-ENTRY.                                     
044100     EXIT.                                                        
044200                                                                  
044300*    A BRAND-NEW CATEGORY ENTRY STARTS WITH EVERY MONTH CELL AT  *
044400*    ZERO SO SECTION 4'S MATRIX PRINTS BLANKS, NOT GARBAGE, FOR  *
044500*    MONTHS BEFORE THE CATEGORY FIRST APPEARED.                  *
044600 242-BEGIN-ZERO-MONTH-CELLS.                                      
044700     MOVE ZEROES TO CAT-TBL-MONTH-AMT (IDX-CAT IDX-CAT-MO).       
044800 242-END-ZERO-MONTH-CELLS.                                        
044900     EXIT.                                                        
045000                                                                  
045100*    LOOKS UP CAT-MERCHANT IN THE MERCHANT TABLE; APPENDS A NEW  *
045200*    ENTRY IF NOT FOUND.  ON EXIT IDX-MERCH POINTS AT THE        *
045300*    MERCHANT'S ENTRY.                                           *
045400 250-BEGIN-FIND-MERCHANT-ENTRY.                                   
045500     SET IDX-MERCH TO 1                                           
045600     SEARCH WS-MERCH-ENT                                          
045700         AT END                                                   
045800            ADD WS-CTE-01         TO WS-MERCH-CAP-CNT             
045900            SET IDX-MERCH TO WS-MERCH-CAP-CNT                     
046000           MOVE CAT-MERCHANT     TO MER-TBL-NAME (IDX-MERCH)      
046100          MOVE ZEROES           TO MER-TBL-TOTAL (IDX-MERCH)      
046200         WHEN MER-TBL-NAME (IDX-MERCH) = CAT-MERCHANT             
046300            CONTINUE                                              
046400     END-SEARCH.                                                  
046500 250-END-FIND-MERCHANT-ENTRY.                                     
046600     EXIT.                                                        
046700                                                                  
046800*----------------------------------------------------------------*
046900*  300-PASS-TWO -- REOPEN CATTRAN AND ACCUMULATE DAILY SPEND     *
047000*  FOR RECORDS FALLING IN WS-BUDGET-MONTH ONLY (DEFAULT: THE     *
047100*  LATEST MONTH ON FILE, SET DURING PASS ONE).                   *
047200*----------------------------------------------------------------*
047300 300-BEGIN-PASS-TWO.                                              
047400     OPEN INPUT CATEGORIZED-TRANS                                 
047500     MOVE "Y"                     TO WS-MORE-CAT-RECS             
047600     PERFORM 310-BEGIN-READ-PASS-TWO                              
047700        THRU 310-END-READ-PASS-TWO                                
047800                                                                  
047900     PERFORM 320-BEGIN-SCAN-PASS-TWO                              
048000        THRU 320-END-SCAN-PASS-TWO                                
048100        UNTIL WS-NO-MORE-CAT-RECS                                 
048200                                                                  
048300     CLOSE CATEGORIZED-TRANS.                                     
048400 300-END-PASS-TWO.                                                
048500     EXIT.                                                        
048600                                                                  
048700*    SEPARATE READ COUNTER FROM PASS ONE -- TERMINATE REPORTS    *
048800*    EACH PASS'S VOLUME SEPARATELY.                              *
048900 310-BEGIN-READ-PASS-TWO.                                         
049000     READ CATEGORIZED-TRANS                                       
049100         AT END                                                   
049200            SET WS-NO-MORE-CAT-RECS TO TRUE                       
049300         NOT AT END                                               
049400            ADD WS-CTE-01         TO WS-RECS-READ-2               
049500     END-READ.                                                    
049600 310-END-READ-PASS-TWO.                                           
049700     EXIT.                                                        
049800                                                                  
049900*    RECORDS OUTSIDE WS-BUDGET-MONTH DO NOT BELONG IN SECTION 3  *
050000*    AND ARE SIMPLY SKIPPED HERE.                                *
050100 320-BEGIN-SCAN-PASS-TWO.                                         
050200     IF CAT-DATE (1:7) = WS-BUDGET-MONTH                          
050300        PERFORM 330-BEGIN-FIND-DAY-ENTRY                          
050400           THRU 330-END-FIND-DAY-ENTRY                            
050500        ADD CAT-AMOUNT-SPEND                                      
050600            TO DAY-TBL-TOTAL (IDX-DAY)                            
050700     END-IF                                                       
050800                                                                  
050900     PERFORM 310-BEGIN-READ-PASS-TWO                              
051000        THRU 310-END-READ-PASS-TWO.                               
051100 320-END-SCAN-PASS-TWO.                                           
051200     EXIT.                                                        
051300                                                                  
051400*    LOOKS UP CAT-DATE IN THE DAY TABLE; APPENDS A NEW ENTRY IF  *
051500*    NOT FOUND (ASCENDING DATE ORDER MEANS A NEW DAY ALWAYS      *
051600*    BELONGS AT THE END).  ON EXIT IDX-DAY POINTS AT THE DAY'S   *
051700*    ENTRY.                                                      *
051800 330-BEGIN-FIND-DAY-ENTRY.                                        
051900     SET IDX-DAY TO 1                                             
052000     SEARCH WS-DAY-ENT                                            
052100         AT END                                                   
052200            ADD WS-CTE-01         TO WS-DAY-CAP-CNT               
052300            SET IDX-DAY TO WS-DAY-CAP-CNT                         
052400            MOVE CAT-DATE         TO DAY-TBL-DATE (IDX-DAY)       
052500            MOVE ZEROES           TO DAY-TBL-TOTAL (IDX-DAY)      
052600         WHEN DAY-TBL-DATE (IDX-DAY) = CAT-DATE                   
052700            CONTINUE                                              
052800     END-SEARCH.                                                  
052900 330-END-FIND-DAY-ENTRY.                                          
053000     EXIT.                                                        
053100                                                                  
053200*----------------------------------------------------------------*
053300*  500-PRINT-SECTION-1 -- MONTHLY TOTAL SPEND, ASCENDING.        *
053400*----------------------------------------------------------------*
053500 500-BEGIN-PRINT-SECTION-1.                                       
053600     PERFORM 510-BEGIN-WRITE-HEADING                              
053700        THRU 510-END-WRITE-HEADING                                
053800                                                                  
053900     MOVE SPACES                  TO RPT-TEXT-LINE                
054000     MOVE "MONTHLY TOTAL SPEND"   TO RPT-TXT                      
054100     WRITE RPT-FILE-REC           FROM RPT-TEXT-LINE              
054200                                                                  
054300     MOVE SPACES                  TO RPT-TEXT-LINE                
054400     MOVE "MONTH        TOTAL SPEND" TO RPT-TXT                   
054500     WRITE RPT-FILE-REC           FROM RPT-TEXT-LINE              
054600                                                                  
054700     PERFORM 512-BEGIN-PRINT-ONE-MONTH                            
054800        THRU 512-END-PRINT-ONE-MONTH                              
054900        VARYING IDX-MONTH FROM 1 BY 1                             
055000           UNTIL IDX-MONTH > WS-MONTH-CAP-CNT                     
055100                                                                  
055200     MOVE SPACES                  TO RPT-MONTH-LINE               
055300     MOVE "TOTAL"                 TO RPM-YYYYMM                   
055400     MOVE WS-GRAND-TOTAL          TO RPM-TOTAL                    
055500     WRITE RPT-FILE-REC           FROM RPT-MONTH-LINE             
055600                                                                  
055700     PERFORM 510-BEGIN-WRITE-HEADING                              
055800        THRU 510-END-WRITE-HEADING.                               
055900 500-END-PRINT-SECTION-1.                                         
056000     EXIT.                                                        
056100                                                                  
056200*    A BLANK LINE -- USED BOTH AS A SECTION SEPARATOR AND, AT    *
056300*    THE TOP OF A SECTION, AS A ONE-LINE SPACER BEFORE THE       *
056400*    HEADING TEXT.                                               *
056500 510-BEGIN-WRITE-HEADING.                                         
056600     MOVE SPACES                  TO RPT-TEXT-LINE                
056700     WRITE RPT-FILE-REC           FROM RPT-TEXT-LINE.             
056800 510-END-WRITE-HEADING.                                           
056900     EXIT.                                                        
057000                                                                  
057100*    ONE MONTHLY DETAIL LINE FOR SECTION 1.                      *
057200 512-BEGIN-PRINT-ONE-MONTH.                                       
057300     MOVE SPACES                  TO RPT-MONTH-LINE               
057400     MOVE MON-YYYYMM (IDX-MONTH)  TO RPM-YYYYMM                   
057500     MOVE MON-TOTAL (IDX-MONTH)   TO RPM-TOTAL                    
057600     WRITE RPT-FILE-REC           FROM RPT-MONTH-LINE.            
057700 512-END-PRINT-ONE-MONTH.                                         
057800     EXIT.                                                        
057900                                                                  
058000*----------------------------------------------------------------*
058100*  520-PRINT-SECTION-2 -- SPEND BY CATEGORY, DESCENDING.         *
058200*----------------------------------------------------------------*
058300 520-BEGIN-PRINT-SECTION-2.                                       
058400     PERFORM 525-BEGIN-SORT-CATEGORY-DESC                         
058500        THRU 525-END-SORT-CATEGORY-DESC                           
058600                                                                  
058700     MOVE SPACES                  TO RPT-TEXT-LINE                
058800     MOVE "SPEND BY CATEGORY"     TO RPT-TXT                      
058900     WRITE RPT-FILE-REC           FROM RPT-TEXT-LINE              
059000                                                                  
059100     MOVE SPACES                  TO RPT-TEXT-LINE                
059200     MOVE "CATEGORY        TOTAL SPEND" TO RPT-TXT                
059300     WRITE RPT-FILE-REC           FROM RPT-TEXT-LINE              
059400                                                                  
059500     PERFORM 528-BEGIN-PRINT-ONE-CATEGORY                         
059600        THRU 528-END-PRINT-ONE-CATEGORY                           
059700        VARYING IDX-CAT FROM 1 BY 1                               
059800           UNTIL IDX-CAT > WS-CAT-CAP-CNT                         
059900                                                                  
060000     MOVE SPACES                  TO RPT-CATEGORY-LINE            
060100     MOVE "TOTAL"                 TO RPC-CATEGORY                 
060200     MOVE WS-GRAND-TOTAL          TO RPC-TOTAL                    
060300     WRITE RPT-FILE-REC           FROM RPT-CATEGORY-LINE          
060400                                                                  
060500     PERFORM 510-BEGIN-WRITE-HEADING                              
060600        THRU 510-END-WRITE-HEADING.                               
060700 520-END-PRINT-SECTION-2.                                         
060800     EXIT.                                                        
060900                                                                  
061000*    BUBBLE-SORTS WS-CAT-ENT DESCENDING BY CAT-TBL-TOTAL.        *
061100 525-BEGIN-SORT-CATEGORY-DESC.                                    
061200     IF WS-CAT-CAP-CNT > 1                                        
061300        MOVE WS-CAT-CAP-CNT       TO WS-SORT-BOTTOM               
061400        PERFORM 526-BEGIN-SORT-PASS-DESC                          
061500           THRU 526-END-SORT-PASS-DESC                            
061600           UNTIL WS-SORT-BOTTOM <= 1                              
061700     END-IF.                                                      
061800 525-END-SORT-CATEGORY-DESC.                                      
061900     EXIT.                                                        
062000                                                                  
062100*    ONE BUBBLE-SORT PASS -- WS-SORT-BOTTOM SHRINKS BY ONE EACH  *
062200*    TIME THROUGH, THE USUAL WAY THIS SHOP BOUNDS A BUBBLE SORT. *
062300 526-BEGIN-SORT-PASS-DESC.                                        
062400     MOVE "N"                     TO WS-SORT-SWAPPED-SWITCH       
062500     PERFORM 527-BEGIN-COMPARE-DESC                               
062600        THRU 527-END-COMPARE-DESC                                 
062700        VARYING IDX-CAT FROM 1 BY 1                               
062800           UNTIL IDX-CAT >= WS-SORT-BOTTOM                        
062900     SUBTRACT WS-CTE-01 FROM WS-SORT-BOTTOM.                      
063000 526-END-SORT-PASS-DESC.                                          
063100     EXIT.                                                        
063200                                                                  
063300*    SWAPS THE WHOLE TABLE ENTRY (NAME, TOTAL AND ALL 36 MONTH   *
063400*    CELLS) SO SECTION 4'S MATRIX ROW STAYS WITH ITS CATEGORY    *
063500*    AFTER SECTION 2'S DESCENDING SORT REORDERS THE TABLE.       *
063600 527-BEGIN-COMPARE-DESC.                                          
063700    IF CAT-TBL-TOTAL (IDX-CAT) < CAT-TBL-TOTAL (IDX-CAT + 1)      
063800        MOVE WS-CAT-ENT (IDX-CAT)     TO WS-CAT-SWAP-ENTRY        
063900       MOVE WS-CAT-ENT (IDX-CAT + 1) TO WS-CAT-ENT (IDX-CAT)      
064000   MOVE WS-CAT-SWAP-ENTRY        TO WS-CAT-ENT (IDX-CAT + 1)      
064100        SET WS-SORT-A-SWAP-HAPPENED TO TRUE                       
064200     END-IF.                                                      
064300 527-END-COMPARE-DESC.                                            
064400     EXIT.                                                        
064500                                                                  
064600*    ONE CATEGORY DETAIL LINE FOR SECTION 2.                     *
064700 528-BEGIN-PRINT-ONE-CATEGORY.                                    
064800     MOVE SPACES                  TO RPT-CATEGORY-LINE            
064900     MOVE CAT-TBL-NAME (IDX-CAT)  TO RPC-CATEGORY                 
065000     MOVE CAT-TBL-TOTAL (IDX-CAT) TO RPC-TOTAL                    
065100     WRITE RPT-FILE-REC           FROM RPT-CATEGORY-LINE.         
065200 528-END-PRINT-ONE-CATEGORY.                                      
065300     EXIT.                                                        
065400                                                                  
065500*----------------------------------------------------------------*
065600*  540-PRINT-SECTION-3 -- CUMULATIVE SPEND VS BUDGET FOR         *
065700*  WS-BUDGET-MONTH.  ONLY DAYS WITH SPEND > 0 PRINT -- THOSE ARE *
065800*  THE "D DISTINCT SPEND DAYS" IN R2, AND THE DETAIL LINE COUNT  *
065900*  K IS THEIR 1-RELATIVE POSITION AMONG THEMSELVES.              *
066000*----------------------------------------------------------------*
066100 540-BEGIN-PRINT-SECTION-3.                                       
066200     MOVE ZEROES                  TO WS-MATCHED-SLOT              
066300     PERFORM 542-BEGIN-COUNT-SPEND-DAYS                           
066400        THRU 542-END-COUNT-SPEND-DAYS                             
066500        VARYING IDX-DAY FROM 1 BY 1                               
066600           UNTIL IDX-DAY > WS-DAY-CAP-CNT                         
066700                                                                  
066800     MOVE SPACES                  TO RPT-TEXT-LINE                
066900    STRING "CUMULATIVE SPEND VS BUDGET - " DELIMITED BY SIZE      
067000            WS-BUDGET-MONTH       DELIMITED BY SIZE               
067100            INTO RPT-TXT                                          
067200     WRITE RPT-FILE-REC           FROM RPT-TEXT-LINE              
067300                                                                  
067400     MOVE SPACES                  TO RPT-TEXT-LINE                
067500     MOVE "DATE         DAY SPEND   CUMULATIVE  PRO-RATA BUDGET"  
067600                                   TO RPT-TXT                     
067700     WRITE RPT-FILE-REC           FROM RPT-TEXT-LINE              
067800                                                                  
067900     MOVE ZEROES                  TO WS-DAY-SLOT                  
068000     MOVE ZEROES                  TO WS-PRORATA-WORK              
068100     PERFORM 546-BEGIN-PRINT-ONE-DAY                              
068200        THRU 546-END-PRINT-ONE-DAY                                
068300        VARYING IDX-DAY FROM 1 BY 1                               
068400           UNTIL IDX-DAY > WS-DAY-CAP-CNT                         
068500                                                                  
068600     MOVE SPACES                  TO RPT-BUDGET-LINE              
068700     MOVE "TOTAL"                 TO RPB-DATE                     
068800     MOVE WS-PRORATA-WORK         TO RPB-DAYSPEND                 
068900     WRITE RPT-FILE-REC           FROM RPT-BUDGET-LINE            
069000                                                                  
069100     PERFORM 510-BEGIN-WRITE-HEADING                              
069200        THRU 510-END-WRITE-HEADING.                               
069300 540-END-PRINT-SECTION-3.                                         
069400     EXIT.                                                        
069500                                                                  
069600*    COUNTS THE SPEND DAYS (D IN THE PRO-RATA FORMULA) BEFORE    *
069700*    ANY DETAIL LINE PRINTS, SO D IS KNOWN UP FRONT FOR EVERY    *
069800*    LINE'S PRO-RATA COMPUTE IN 548.                             *
069900 542-BEGIN-COUNT-SPEND-DAYS.                                      
070000     IF DAY-TBL-TOTAL (IDX-DAY) > 0                               
070100        ADD WS-CTE-01             TO WS-MATCHED-SLOT              
070200     END-IF.                                                      
070300 542-END-COUNT-SPEND-DAYS.                                        
070400     EXIT.                                                        
070500                                                                  
070600*    SKIPS ZERO-SPEND DAYS (NO DETAIL LINE), OTHERWISE ADVANCES  *
070700*    THE 1-RELATIVE SPEND-DAY COUNTER (K) AND THE RUNNING        *
070800*    CUMULATIVE TOTAL BEFORE PRINTING THE LINE.                  *
070900 546-BEGIN-PRINT-ONE-DAY.                                         
071000     IF DAY-TBL-TOTAL (IDX-DAY) > 0                               
071100        ADD WS-CTE-01             TO WS-DAY-SLOT                  
071200        ADD DAY-TBL-TOTAL (IDX-DAY) TO WS-PRORATA-WORK            
071300        MOVE SPACES               TO RPT-BUDGET-LINE              
071400        MOVE DAY-TBL-DATE (IDX-DAY) TO RPB-DATE                   
071500        MOVE DAY-TBL-TOTAL (IDX-DAY) TO RPB-DAYSPEND              
071600        MOVE WS-PRORATA-WORK      TO RPB-CUM                      
071700        PERFORM 548-BEGIN-COMPUTE-PRORATA                         
071800           THRU 548-END-COMPUTE-PRORATA                           
071900        WRITE RPT-FILE-REC        FROM RPT-BUDGET-LINE            
072000     END-IF.                                                      
072100 546-END-PRINT-ONE-DAY.                                           
072200     EXIT.                                                        
072300                                                                  
072400*    PRO-RATA BUDGET FOR THIS SPEND DAY -- R2: BUDGET x K / D,   *
072500*    ROUNDED HALF-UP, WHERE K IS WS-DAY-SLOT AND D IS            *
072600*    WS-MATCHED-SLOT (THE SPEND-DAY COUNT FROM 542 ABOVE).       *
072700 548-BEGIN-COMPUTE-PRORATA.                                       
072800     IF WS-MATCHED-SLOT > 0                                       
072900        COMPUTE RPB-PRORATA ROUNDED =                             
073000               WS-BUDGET-AMT * WS-DAY-SLOT / WS-MATCHED-SLOT      
073100     ELSE                                                         
073200        MOVE ZEROES               TO RPB-PRORATA                  
073300     END-IF.                                                      
073400 548-END-COMPUTE-PRORATA.                                         
073500     EXIT.                                                        
073600                                                                  
073700*----------------------------------------------------------------*
073800*  560-PRINT-SECTION-4 -- CATEGORY X MONTH MATRIX, CATEGORIES    *
073900*  ALPHABETICAL, MONTHS ASCENDING, CAPPED AT WS-MX-MAX-COLS      *
074000*  COLUMNS (CDP-0717).                                           *
074100*----------------------------------------------------------------*
074200 560-BEGIN-PRINT-SECTION-4.                                       
074300     PERFORM 565-BEGIN-SORT-CATEGORY-ALPHA                        
074400        THRU 565-END-SORT-CATEGORY-ALPHA                          
074500                                                                  
074600     MOVE WS-MONTH-CAP-CNT        TO WS-MX-PRINT-COLS             
074700     IF WS-MX-PRINT-COLS > WS-MX-MAX-COLS                         
074800        MOVE WS-MX-MAX-COLS       TO WS-MX-PRINT-COLS             
074900        DISPLAY "EXPRPT - MATRIX TRUNCATED TO "                   
075000                WS-MX-MAX-COLS " OF " WS-MONTH-CAP-CNT            
075100                " MONTHS ON FILE -- OLDEST MONTHS DROPPED."       
075200     END-IF                                                       
075300                                                                  
075400     MOVE SPACES                  TO RPT-TEXT-LINE                
075500     MOVE "CATEGORY X MONTH MATRIX" TO RPT-TXT                    
075600     WRITE RPT-FILE-REC           FROM RPT-TEXT-LINE              
075700                                                                  
075800     PERFORM 570-BEGIN-PRINT-ONE-ROW                              
075900        THRU 570-END-PRINT-ONE-ROW                                
076000        VARYING IDX-CAT FROM 1 BY 1                               
076100           UNTIL IDX-CAT > WS-CAT-CAP-CNT                         
076200                                                                  
076300     PERFORM 575-BEGIN-PRINT-MATRIX-TOTAL                         
076400        THRU 575-END-PRINT-MATRIX-TOTAL                           
076500                                                                  
076600     PERFORM 510-BEGIN-WRITE-HEADING                              
076700        THRU 510-END-WRITE-HEADING.                               
076800 560-END-PRINT-SECTION-4.                                         
076900     EXIT.                                                        
077000                                                                  
077100*    BUBBLE-SORTS WS-CAT-ENT ASCENDING BY CAT-TBL-NAME.          *
077200 565-BEGIN-SORT-CATEGORY-ALPHA.                                   
077300     IF WS-CAT-CAP-CNT > 1                                        
077400        MOVE WS-CAT-CAP-CNT       TO WS-SORT-BOTTOM               
077500        PERFORM 566-BEGIN-SORT-PASS-ALPHA                         
077600           THRU 566-END-SORT-PASS-ALPHA                           
077700           UNTIL WS-SORT-BOTTOM <= 1                              
077800     END-IF.                                                      
077900 565-END-SORT-CATEGORY-ALPHA.                                     
078000     EXIT.                                                        
078100                                                                  
078200*    SAME BOUNDED-PASS BUBBLE SORT STYLE AS 526 ABOVE, COMPARING *
078300*    NAMES INSTEAD OF TOTALS.                                    *
078400 566-BEGIN-SORT-PASS-ALPHA.                                       
078500     MOVE "N"                     TO WS-SORT-SWAPPED-SWITCH       
078600     PERFORM 567-BEGIN-COMPARE-ALPHA                              
078700        THRU 567-END-COMPARE-ALPHA                                
078800        VARYING IDX-CAT FROM 1 BY 1                               
078900           UNTIL IDX-CAT >= WS-SORT-BOTTOM                        
079000     SUBTRACT WS-CTE-01 FROM WS-SORT-BOTTOM.                      
079100 566-END-SORT-PASS-ALPHA.                                         
079200     EXIT.                                                        
079300                                                                  
079400*    SAME WHOLE-ENTRY SWAP AS 527 -- THE MONTH CELLS MUST MOVE   *
079500*    WITH THE CATEGORY NAME FOR THE MATRIX TO STAY CORRECT.      *
079600 567-BEGIN-COMPARE-ALPHA.                                         
079700     IF CAT-TBL-NAME (IDX-CAT) > CAT-TBL-NAME (IDX-CAT + 1)       
079800        MOVE WS-CAT-ENT (IDX-CAT)     TO WS-CAT-SWAP-ENTRY        
079900       MOVE WS-CAT-ENT (IDX-CAT + 1) TO WS-CAT-ENT (IDX-CAT)      
080000   MOVE WS-CAT-SWAP-ENTRY        TO WS-CAT-ENT (IDX-CAT + 1)      
080100        SET WS-SORT-A-SWAP-HAPPENED TO TRUE                       
080200     END-IF.                                                      
080300 567-END-COMPARE-ALPHA.                                           
080400     EXIT.                                                        
080500                                                                  
080600*    ONE MATRIX ROW -- THE CATEGORY NAME FOLLOWED BY UP TO       *
080700*    WS-MX-PRINT-COLS MONTH CELLS, OLDEST TO NEWEST.             *
080800 570-BEGIN-PRINT-ONE-ROW.                                         
080900     MOVE SPACES                  TO RPT-MATRIX-LINE              
081000     MOVE CAT-TBL-NAME (IDX-CAT)  TO RPX-CATEGORY                 
081100     PERFORM 572-BEGIN-PRINT-ONE-CELL                             
081200        THRU 572-END-PRINT-ONE-CELL                               
081300        VARYING IDX-CAT-MO FROM 1 BY 1                            
081400           UNTIL IDX-CAT-MO > WS-MX-PRINT-COLS                    
081500     WRITE RPT-FILE-REC           FROM RPT-MATRIX-LINE.           
081600 570-END-PRINT-ONE-ROW.                                           
081700     EXIT.                                                        
081800                                                                  
081900*    ONE CELL OF THE ROW -- IDX-CAT-MO IS THE PRINT COLUMN, NOT  *
082000*    NECESSARILY THE SAME NUMBER AS THE MONTH TABLE SUBSCRIPT.   *
082100 572-BEGIN-PRINT-ONE-CELL.                                        
082200     MOVE CAT-TBL-MONTH-AMT (IDX-CAT IDX-CAT-MO)                  
082300                             TO RPX-AMT (IDX-CAT-MO).             
082400 572-END-PRINT-ONE-CELL.                                          
082500     EXIT.                                                        
082600                                                                  
082700*    TOTAL ROW -- ONE CELL PER PRINTED MONTH, TAKEN FROM THE     *
082800*    MONTH TABLE BUILT IN PASS ONE (200-BEGIN-PASS-ONE), WHICH   *
082900*    ALREADY HOLDS THE SAME AMOUNT-SPEND SUM ACROSS ALL          *
083000*    CATEGORIES FOR EACH MONTH.                                  *
083100 575-BEGIN-PRINT-MATRIX-TOTAL.                                    
083200     MOVE SPACES                  TO RPT-MATRIX-LINE              
083300     MOVE "TOTAL"                 TO RPX-CATEGORY                 
083400     PERFORM 576-BEGIN-PRINT-ONE-TOTAL-CELL                       
083500        THRU 576-END-PRINT-ONE-TOTAL-CELL                         
083600        VARYING IDX-MONTH FROM 1 BY 1                             
083700           UNTIL IDX-MONTH > WS-MX-PRINT-COLS                     
083800     WRITE RPT-FILE-REC           FROM RPT-MATRIX-LINE.           
083900 575-END-PRINT-MATRIX-TOTAL.                                      
084000     EXIT.                                                        
084100                                                                  
084200*    NOTE THE SUBSCRIPT HERE IS IDX-MONTH, NOT IDX-CAT-MO -- THE *
084300*    TOTAL ROW WALKS THE MONTH TABLE DIRECTLY RATHER THAN A      *
084400*    CATEGORY'S MONTH CELLS.                                     *
084500 576-BEGIN-PRINT-ONE-TOTAL-CELL.                                  
084600     MOVE MON-TOTAL (IDX-MONTH)   TO RPX-AMT (IDX-MONTH).         
084700 576-END-PRINT-ONE-TOTAL-CELL.                                    
084800     EXIT.                                                        
084900                                                                  
085000*----------------------------------------------------------------*
085100*  580-PRINT-SECTION-5 -- TOP 12 MERCHANTS BY SPEND, DESCENDING. *
085200*  PARTIAL SELECTION -- EACH RANK FINDS THE LARGEST REMAINING    *
085300*  ENTRY AND SWAPS IT INTO PLACE, THEN PRINTS IT.  TIES KEEP     *
085400*  FIRST-OCCURRENCE ORDER (R3) BECAUSE THE SCAN TAKES THE FIRST  *
085500*  ENTRY IT SEES AT THE HIGHEST TOTAL.                           *
085600*----------------------------------------------------------------*
085700 580-BEGIN-PRINT-SECTION-5.                                       
085800     MOVE SPACES                  TO RPT-TEXT-LINE                
085900     MOVE "TOP 12 MERCHANTS BY SPEND" TO RPT-TXT                  
086000     WRITE RPT-FILE-REC           FROM RPT-TEXT-LINE              
086100                                                                  
086200     MOVE SPACES                  TO RPT-TEXT-LINE                
086300     MOVE "RANK  MERCHANT                       TOTAL SPEND"      
086400                                   TO RPT-TXT                     
086500     WRITE RPT-FILE-REC           FROM RPT-TEXT-LINE              
086600                                                                  
086700     MOVE WS-MERCH-LIMIT           TO WS-MERCH-RANK               
086800     IF WS-MERCH-CAP-CNT < WS-MERCH-LIMIT                         
086900        MOVE WS-MERCH-CAP-CNT      TO WS-MERCH-RANK               
087000     END-IF                                                       
087100                                                                  
087200     PERFORM 585-BEGIN-RANK-ONE-MERCHANT                          
087300        THRU 585-END-RANK-ONE-MERCHANT                            
087400        VARYING IDX-MERCH FROM 1 BY 1                             
087500           UNTIL IDX-MERCH > WS-MERCH-RANK                        
087600                                                                  
087700     PERFORM 510-BEGIN-WRITE-HEADING                              
087800        THRU 510-END-WRITE-HEADING.                               
087900 580-END-PRINT-SECTION-5.                                         
088000     EXIT.                                                        
088100                                                                  
088200*    FINDS THE LARGEST REMAINING TOTAL AT OR AFTER IDX-MERCH,    *
088300*    SWAPS IT INTO THE CURRENT RANK POSITION, AND PRINTS IT --   *
088400*    ONE STEP OF A PARTIAL SELECTION SORT THAT ONLY SORTS AS     *
088500*    MANY RANKS AS WS-MERCH-LIMIT ACTUALLY NEEDS.                *
088600 585-BEGIN-RANK-ONE-MERCHANT.                                     
088700     SET WS-MERCH-BEST-IDX TO IDX-MERCH                           
088800     PERFORM 587-BEGIN-FIND-BEST-REMAINING                        
088900        THRU 587-END-FIND-BEST-REMAINING                          
089000        VARYING IDX-MERCH-J FROM IDX-MERCH BY 1                   
089100           UNTIL IDX-MERCH-J > WS-MERCH-CAP-CNT                   
089200                                                                  
089300     IF WS-MERCH-BEST-IDX NOT = IDX-MERCH                         
089400        MOVE WS-MERCH-ENT (IDX-MERCH)                             
089500                            TO WS-MERCH-SWAP-ENTRY                
089600        MOVE WS-MERCH-ENT (WS-MERCH-BEST-IDX)                     
089700                            TO WS-MERCH-ENT (IDX-MERCH)           
089800        MOVE WS-MERCH-SWAP-ENTRY              TO                  
089900                            WS-MERCH-ENT (WS-MERCH-BEST-IDX)      
090000     END-IF                                                       
090100                                                                  
090200     SET WS-MERCH-RANK-NUM TO IDX-MERCH                           
090300     MOVE SPACES                  TO RPT-RANK-LINE                
090400     MOVE WS-MERCH-RANK-NUM       TO RPR-RANK                     
090500     MOVE MER-TBL-NAME (IDX-MERCH)  TO RPR-MERCHANT               
090600     MOVE MER-TBL-TOTAL (IDX-MERCH) TO RPR-TOTAL                  
090700     WRITE RPT-FILE-REC            FROM RPT-RANK-LINE.            
090800 585-END-RANK-ONE-MERCHANT.                                       
090900     EXIT.                                                        
091000                                                                  
091100*    KEEPS WS-MERCH-BEST-IDX POINTED AT THE HIGHEST TOTAL SEEN   *
091200*    SO FAR -- A STRICT > MEANS THE FIRST ENTRY AT A GIVEN       *
091300*    TOTAL WINS A TIE (R3).                                      *
091400 587-BEGIN-FIND-BEST-REMAINING.                                   
091500     IF MER-TBL-TOTAL (IDX-MERCH-J) >                             
091600                 MER-TBL-TOTAL (WS-MERCH-BEST-IDX)                
091700        SET WS-MERCH-BEST-IDX TO IDX-MERCH-J                      
091800     END-IF.                                                      
091900 587-END-FIND-BEST-REMAINING.                                     
092000     EXIT.                                                        
092100                                                                  
092200*----------------------------------------------------------------*
092300*  590-PRINT-GRAND-TOTAL -- FINAL RUN TOTAL, ALL SECTIONS TIE    *
092400*  BACK TO THIS FIGURE.                                          *
092500*----------------------------------------------------------------*
092600 590-BEGIN-PRINT-GRAND-TOTAL.                                     
092700     MOVE SPACES                  TO RPT-TEXT-LINE                
092800     MOVE "RUN GRAND TOTAL"       TO RPT-TXT                      
092900     WRITE RPT-FILE-REC           FROM RPT-TEXT-LINE              
093000                                                                  
093100     MOVE SPACES                  TO RPT-MONTH-LINE               
093200     MOVE "ALL MOS"               TO RPM-YYYYMM                   
093300     MOVE WS-GRAND-TOTAL          TO RPM-TOTAL                    
093400     WRITE RPT-FILE-REC           FROM RPT-MONTH-LINE.            
093500 590-END-PRINT-GRAND-TOTAL.                                       
093600     EXIT.                                                        
093700                                                                  
093800*    CLOSE AND POST THE VOLUME TOTALS A MEMBER SERVICES REP      *
093900*    WOULD CHECK BEFORE RELEASING THE REPORT TO THE BOARD.       *
094000 900-BEGIN-TERMINATE.                                             
094100     CLOSE REPORT-OUT                                             
094200                                                                  
094300     DISPLAY "EXPRPT - RUN CONTROL TOTALS".                       
094400    DISPLAY "  RECORDS SCANNED (PASS 1)  : " WS-RECS-READ-1.      
094500    DISPLAY "  RECORDS SCANNED (PASS 2)  : " WS-RECS-READ-2.      
094600  DISPLAY "  MONTHS ON FILE            : " WS-MONTH-CAP-CNT.      
094700    DISPLAY "  CATEGORIES ON FILE        : " WS-CAT-CAP-CNT.      
094800  DISPLAY "  MERCHANTS ON FILE         : " WS-MERCH-CAP-CNT.      
094900    DISPLAY "  GRAND TOTAL SPEND         : " WS-GRAND-TOTAL.      
095000 900-END-TERMINATE.                                               
095100     EXIT.                                                        
095200                                                                  
095300 END PROGRAM EXPRPT.                                              
095400                                                                  
095500                                                                  
