000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    EXPCLEAN.                                         
000300 AUTHOR.        R. MALLORY.                                       
000400 INSTALLATION.  CARDINAL DATA PROCESSING CO.                      
000500 DATE-WRITTEN.  MARCH 1987.                                       
000600 DATE-COMPILED.                                                   
000700 SECURITY. CARDINAL DATA PROCESSING CO. - INTERNAL USE ONLY.      
000800                                                                  
000900*================================================================*
001000*  PROGRAM      EXPCLEAN                                         *
001100*  TITLE        STEP 1 OF 4 - CLEAN THE MEMBER-EXPENSE EXTRACT   *
001200*  ABSTRACT     READS THE RAW TRANSACTION EXTRACT RECEIVED FROM  *
001300*                THE CARD-PROCESSING BUREAU, REJECTS ANY LINE    *
001400*                WITH A BAD DATE, A BAD AMOUNT OR NO             *
001500*                DESCRIPTION, DERIVES THE POSITIVE SPEND         *
001600*                AMOUNT, PUTS THE SURVIVORS INTO ASCENDING DATE  *
001700*                SEQUENCE (ORIGINAL ORDER PRESERVED WITHIN A     *
001800*                DATE) AND WRITES THE CLEAN TRANSACTION FILE     *
001900*                PICKED UP BY EXPCATG.                          * 
002000*  CALLS        NONE.                                            *
002100*  CALLED BY    RUN VIA THE NIGHTLY EXPENSE-ANALYSIS JOB STREAM. *
002200*----------------------------------------------------------------*
002300*  CHANGE LOG                                                    *
002400*  870303  RM  CDP-0121  ORIGINAL PROGRAM.                       *
002500*  881117  RM  CDP-0205  ADDED THE DERIVED SPEND AMOUNT SO       *
002600*                        DOWNSTREAM STEPS STOP RECOMPUTING IT.   *
002700*  930406  JO  CDP-0375  REJECT COUNT NOW BROKEN OUT BY REASON   *
002800*                        ON THE RUN-CONTROL DISPLAY.             *
002900*  970921  TP  CDP-0501  CARRIES RAW-BANK-CATEGORY THROUGH TO    *
003000*                        THE CLEAN FILE UNCHANGED.               *
003100*  990118  TP  CDP-0560  Y2K REVIEW -- DATE VALIDATION ALREADY   *
003200*                        USES A FULL 4-DIGIT YEAR, NO CHANGE     *
003300*                        REQUIRED TO 310-VALIDATE-DATE.          *
003400*  050912  WN  CDP-0781  STABILIZED THE SORT WITH AN EXPLICIT    *
003500*                        SEQUENCE KEY -- A MEMBER COMPLAINED     *
003600*                        THAT SAME-DAY ITEMS CAME OUT IN A       *
003700*                        DIFFERENT ORDER EACH RUN.               *
003800*  110803  WN  CDP-0812  ADDED WS-REJ-BLANK-DESC TO THE SEPARATE *
003900*                        REJECT-REASON COUNTERS -- AUDIT ASKED   *
004000*                        FOR THE BREAKOUT AFTER A QUARTER WHERE  *
004100*                        "BAD AMOUNT" WAS USED AS A CATCH-ALL.   *
004200*  140227  DK  CDP-0849  TIGHTENED 320-VALIDATE-AMOUNT TO REJECT *
004300*                        A THIRD DIGIT AFTER THE DECIMAL POINT   *
004400*                        INSTEAD OF SILENTLY TRUNCATING IT.      *
004500*  180614  DK  CDP-0901  NO FUNCTIONAL CHANGE -- RECOMPILED      *
004600*                        UNDER THE CURRENT COMPILER LEVEL AFTER  *
004700*                        THE SHOP'S UPGRADE TO THE NEW RUNTIME.  *
004800*  231105  MB  CDP-0944  ADDED THE UPSI-0 TRACE SWITCH SO A RUN  *
004900*                        CAN BE RE-RUN WITH EXTRA DISPLAYS ON    *
005000*                        WITHOUT A SPECIAL COMPILE.              *
005100*================================================================*
005200                                                                  
005300 ENVIRONMENT DIVISION.                                            
005400 CONFIGURATION SECTION.                                           
005500 SPECIAL-NAMES.                                                   
005600     CLASS WS-DIGIT-CLASS IS "0" THRU "9"                         
005700     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON                       
005800     UPSI-0 OFF STATUS IS WS-TRACE-SWITCH-OFF.                    
005900                                                                  
006000 INPUT-OUTPUT SECTION.                                            
006100 FILE-CONTROL.                                                    
006200     SELECT RAW-TRANS       ASSIGN TO "RAWTRAN"                   
006300            ORGANIZATION IS LINE SEQUENTIAL                       
006400            FILE STATUS IS FS-RAW-TRANS.                          
006500                                                                  
006600     SELECT CLEAN-TRANS     ASSIGN TO "CLNTRAN"                   
006700            ORGANIZATION IS LINE SEQUENTIAL                       
006800            FILE STATUS IS FS-CLEAN-TRANS.                        
006900                                                                  
007000     SELECT SORT-WORK-FILE  ASSIGN TO "SORTWK01".                 
007100                                                                  
007200 DATA DIVISION.                                                   
007300 FILE SECTION.                                                    
007400*    THE RAW EXTRACT FROM THE CARD-PROCESSING BUREAU.  LAYOUT     
007500*    IS IN RAWTRAN SO IT CAN BE SHARED WITH ANY FUTURE PROGRAM    
007600*    THAT NEEDS TO READ THE EXTRACT BEFORE IT IS CLEANED.         
007700 FD  RAW-TRANS                                                    
007800     LABEL RECORDS ARE STANDARD.                                  
007900     COPY RAWTRAN.                                                
008000                                                                  
008100*    THE OUTPUT OF THIS PROGRAM AND THE INPUT TO EXPCATG --       
008200*    ONE CLEAN, VALIDATED, POSITIVE-SPEND-DERIVED RECORD PER      
008300*    SURVIVING TRANSACTION, IN ASCENDING DATE ORDER.              
008400 FD  CLEAN-TRANS                                                  
008500     LABEL RECORDS ARE STANDARD.                                  
008600     COPY CLNTRAN.                                                
008700                                                                  
008800*    SORT-WORK CARRIES THE CLEAN RECORD PLUS A RISING SEQUENCE    
008900*    NUMBER SO THE SORT IS STABLE WITHIN A GIVEN DATE (CDP-0781). 
009000 SD  SORT-WORK-FILE.                                              
009100 01  SORT-WORK-REC.                                               
009200     05  SW-DATE                 PIC X(10).                       
009300     05  SW-SEQ-NO               PIC 9(08) COMP.                  
009400     05  SW-DESCRIPTION          PIC X(40).                       
009500     05  SW-AMOUNT-SIGNED        PIC S9(7)V99.                    
009600     05  SW-AMOUNT-SPEND         PIC 9(7)V99.                     
009700     05  SW-BANK-CATEGORY        PIC X(20).                       
009800     05  FILLER                  PIC X(01).                       
009900                                                                  
010000 WORKING-STORAGE SECTION.                                         
010100                                                                  
010200*    STANDALONE SWITCH, NOT PART OF ANY RECORD, SET OFF THE       
010300*    RUN-TIME UPSI-0 BIT (SEE SPECIAL-NAMES ABOVE) -- TURNED ON   
010400*    BY AN OPERATOR "UPSI 1" AT JCL TIME WHEN A RUN NEEDS THE     
010500*    EXTRA TRACE DISPLAYS SPRINKLED THROUGH THE PARAGRAPHS BELOW. 
010600 77  WS-TRACE-SWITCH             PIC X(01) VALUE "N".             
010700         88  WS-TRACE-SWITCH-ON              VALUE "Y".           
010800         88  WS-TRACE-SWITCH-OFF             VALUE "N".           
010900                                                                  
011000*    ONE TWO-BYTE STATUS PER FILE, TESTED AFTER EVERY OPEN AND    
011100*    EVERY READ -- THE 88-LEVELS BELOW ARE WHAT THE PROCEDURE     
011200*    DIVISION ACTUALLY TESTS, THE RAW CODE ITSELF IS ONLY EVER    
011300*    DISPLAYED WHEN AN OPEN HAS ALREADY FAILED.                   
011400 01  WS-FILE-STATUSES.                                            
011500     05  FS-RAW-TRANS            PIC X(02) VALUE "00".            
011600         88  FS-RAW-TRANS-OK               VALUE "00".            
011700         88  FS-RAW-TRANS-EOF              VALUE "10".            
011800     05  FS-CLEAN-TRANS          PIC X(02) VALUE "00".            
011900         88  FS-CLEAN-TRANS-OK             VALUE "00".            
012000     05  FILLER                  PIC X(02).                       
012100                                                                  
012200*    WS-MORE-RAW-RECS DRIVES NOTHING DIRECTLY -- 200-BEGIN-       
012300*    PROCESS-RAW IS CALLED FROM INSIDE THE SORT'S INPUT           
012400*    PROCEDURE LOOP, WHICH TESTS ITS OWN AT-END CONDITION ON      
012500*    THE SORT VERB ITSELF.  BOTH SWITCHES ARE KEPT TOGETHER       
012600*    HERE BECAUSE THEY GOVERN THE TWO HALVES OF ONE SORT STEP.    
012700 01  WS-RUN-SWITCHES.                                             
012800     05  WS-MORE-RAW-RECS        PIC X(01) VALUE "Y".             
012900         88  WS-NO-MORE-RAW-RECS           VALUE "N".             
013000     05  WS-SORT-EOF-SWITCH      PIC X(01) VALUE "N".             
013100     05  FILLER                  PIC X(01).                       
013200                                                                  
013300*    ONE RECORD'S ACCEPT/REJECT DECISION.  RESET AT THE TOP OF    
013400*    200-BEGIN-PROCESS-RAW AND TESTED BY EVERY VALIDATION STEP    
013500*    THAT FOLLOWS IT WITHIN THE SAME RECORD.                      
013600 01  WS-REJECT-SWITCH            PIC X(01) VALUE "N".             
013700         88  WS-RECORD-IS-REJECTED              VALUE "Y".        
013800         88  WS-RECORD-IS-ACCEPTED              VALUE "N".        
013900                                                                  
014000*    RUN-WIDE COUNTERS, ALL COMP FOR SPEED, ALL DISPLAYED BY      
014100*    900-BEGIN-TERMINATE AT THE END OF THE RUN.  WS-CTE-01 IS     
014200*    THE SHOP'S STANDARD "ADD ONE" CONSTANT -- USING A NAMED      
014300*    FIELD RATHER THAN A LITERAL 1 LETS A FUTURE CHANGE TO THE    
014400*    INCREMENT BE MADE IN ONE PLACE.                              
014500 01  WS-COUNTERS.                                                 
014600*    THE SHOP'S STANDARD "ADD ONE" CONSTANT.                      
014700     05  WS-CTE-01               PIC 9(01) COMP VALUE 1.          
014800*    DENOMINATOR FOR THE CONTROL-TOTAL FOOTING CHECK.             
014900     05  WS-RECS-READ           PIC 9(07) COMP VALUE ZEROES.      
015000*    COUNT OF RECORDS THAT PASSED ALL OF C1-C3.                   
015100     05  WS-RECS-WRITTEN        PIC 9(07) COMP VALUE ZEROES.      
015200*    SHOULD ALWAYS EQUAL THE SUM OF THE THREE REASON COUNTERS     
015300*    IMMEDIATELY BELOW.                                           
015400     05  WS-RECS-REJECTED       PIC 9(07) COMP VALUE ZEROES.      
015500     05  WS-REJ-BAD-DATE        PIC 9(07) COMP VALUE ZEROES.      
015600     05  WS-REJ-BAD-AMOUNT      PIC 9(07) COMP VALUE ZEROES.      
015700     05  WS-REJ-BLANK-DESC      PIC 9(07) COMP VALUE ZEROES.      
015800*    THE SORT'S MINOR KEY -- RISES BY ONE FOR EVERY ACCEPTED      
015900*    RECORD, NEVER RESET DURING THE RUN.                          
016000     05  WS-NEXT-SEQ-NO         PIC 9(08) COMP VALUE ZEROES.      
016100     05  FILLER                 PIC X(01).                        
016200                                                                  
016300*    WORK AREAS FOR 310-VALIDATE-DATE.  ADAPTED FROM THE SAME     
016400*    LEAP-YEAR ARITHMETIC USED BY THE SHOP'S DATE-VALIDITY        
016500*    ROUTINES -- SEE THE RESIDUE-OF-4/100/400 TEST BELOW.         
016600 01  WS-DATE-WORK.                                                
016700*    THE THREE NUMERIC PIECES PULLED OUT OF RAW-DATE.             
016800     05  WS-DT-YMD-GROUP.                                         
016900         10  WS-DT-YEAR          PIC 9(04) VALUE ZEROES.          
017000         10  WS-DT-MONTH         PIC 9(02) VALUE ZEROES.          
017100         10  WS-DT-DAY           PIC 9(02) VALUE ZEROES.          
017200*    THE SAME THREE BYTES VIEWED AS ONE EIGHT-DIGIT NUMBER --     
017300*    KEPT FOR TRACE DISPLAYS, NOT REFERENCED ELSEWHERE.           
017400     05  WS-DT-YMD-NUM REDEFINES WS-DT-YMD-GROUP                  
017500                             PIC 9(08).                           
017600*    THE LEGAL CEILING FOR WS-DT-DAY, LOOKED UP FROM THE TABLE    
017700*    BELOW AND BUMPED BY ONE WHEN FEBRUARY FALLS IN A LEAP        
017800*    YEAR.                                                        
017900     05  WS-DT-MAX-DAY           PIC 9(02) VALUE ZEROES.          
018000     05  WS-DT-IS-LEAP-YR        PIC X(01) VALUE "N".             
018100         88  WS-DT-IS-LEAP                  VALUE "Y".            
018200     05  FILLER                  PIC X(01).                       
018300                                                                  
018400*    THE DIVIDE STATEMENTS IN 315-BEGIN-CHECK-LEAP-YEAR NEED      
018500*    SOMEWHERE TO PUT BOTH THE QUOTIENT AND THE REMAINDER OF      
018600*    EACH OF THE THREE DIVISIONS EVEN THOUGH ONLY THE             
018700*    REMAINDERS ARE EVER TESTED -- THE QUOTIENTS ARE REQUIRED     
018800*    BY THE DIVIDE SYNTAX BUT OTHERWISE UNUSED.                   
018900 01  WS-LEAP-YEAR-RESIDUES.                                       
019000     05  WS-LYR-QUOT-04          PIC 9(04) COMP.                  
019100     05  WS-LYR-RESIDUE-04       PIC 9(04) COMP.                  
019200     05  WS-LYR-QUOT-100         PIC 9(04) COMP.                  
019300     05  WS-LYR-RESIDUE-100      PIC 9(04) COMP.                  
019400     05  WS-LYR-QUOT-400         PIC 9(04) COMP.                  
019500     05  WS-LYR-RESIDUE-400      PIC 9(04) COMP.                  
019600     05  FILLER                  PIC X(01).                       
019700                                                                  
019800*    MONTH/MAX-DAY LOOKUP -- SAME SHAPE AS THE SHOP'S OLDER       
019900*    CALENDAR TABLES, REDEFINED INTO AN INDEXED TABLE FOR SEARCH. 
020000 01  WS-MONTH-DAYS-VALUES.                                        
020100     05  FILLER              PIC 9(02) VALUE 01.                  
020200     05  FILLER              PIC 9(02) VALUE 31.                  
020300     05  FILLER              PIC 9(02) VALUE 02.                  
020400     05  FILLER              PIC 9(02) VALUE 28.                  
020500     05  FILLER              PIC 9(02) VALUE 03.                  
020600     05  FILLER              PIC 9(02) VALUE 31.                  
020700     05  FILLER              PIC 9(02) VALUE 04.                  
020800     05  FILLER              PIC 9(02) VALUE 30.                  
020900     05  FILLER              PIC 9(02) VALUE 05.                  
021000     05  FILLER              PIC 9(02) VALUE 31.                  
021100     05  FILLER              PIC 9(02) VALUE 06.                  
021200     05  FILLER              PIC 9(02) VALUE 30.                  
021300     05  FILLER              PIC 9(02) VALUE 07.                  
021400     05  FILLER              PIC 9(02) VALUE 31.                  
021500     05  FILLER              PIC 9(02) VALUE 08.                  
021600     05  FILLER              PIC 9(02) VALUE 31.                  
021700     05  FILLER              PIC 9(02) VALUE 09.                  
021800     05  FILLER              PIC 9(02) VALUE 30.                  
021900     05  FILLER              PIC 9(02) VALUE 10.                  
022000     05  FILLER              PIC 9(02) VALUE 31.                  
022100     05  FILLER              PIC 9(02) VALUE 11.                  
022200     05  FILLER              PIC 9(02) VALUE 30.                  
022300     05  FILLER              PIC 9(02) VALUE 12.                  
022400     05  FILLER              PIC 9(02) VALUE 31.                  
022500                                                                  
022600*    THE SAME 24 BYTES VIEWED AS A 12-ENTRY TABLE OF MONTH/       
022700*    MAX-DAY PAIRS -- 310-BEGIN-VALIDATE-DATE SEARCHES THIS       
022800*    VIEW RATHER THAN THE VALUES LAYOUT ABOVE.                    
022900 01  WS-MONTH-DAYS-TABLE REDEFINES WS-MONTH-DAYS-VALUES.          
023000     05  WS-MONTH-DAYS-ENT OCCURS 12 TIMES                        
023100                         INDEXED BY IDX-MONTH-DAYS.               
023200         10  WS-MD-MONTH          PIC 9(02).                      
023300         10  WS-MD-MAX-DAY        PIC 9(02).                      
023400                                                                  
023500*    WORK AREAS FOR 320-VALIDATE-AMOUNT (MANUAL NUMERIC-TEXT      
023600*    SCAN -- NO INTRINSIC FUNCTIONS USED, SHOP STANDARD).         
023700 01  WS-AMOUNT-WORK.                                              
023800*    A COPY OF RAW-AMOUNT, SIGN STRIPPED OFF, THAT 325 SCANS      
023900*    ONE BYTE AT A TIME.                                          
024000     05  WS-AMT-TEXT             PIC X(12).                       
024100*    HOLDS THE LITERAL "+" OR "-" PULLED OFF THE FRONT OF THE     
024200*    FIELD, OR SPACE WHEN THE AMOUNT WAS UNSIGNED (TREATED AS     
024300*    POSITIVE).                                                   
024400     05  WS-AMT-SIGN             PIC X(01) VALUE SPACE.           
024500         88  WS-AMT-SIGN-IS-NEG            VALUE "-".             
024600*    SUBSCRIPT INTO WS-AMT-TEXT FOR THE VARYING PERFORM.          
024700     05  WS-AMT-SCAN-PTR        PIC 9(02) COMP VALUE ZEROES.      
024800*    THE ONE CHARACTER 325 IS CURRENTLY LOOKING AT.               
024900     05  WS-AMT-CHAR             PIC X(01).                       
025000*    SET TRUE THE FIRST TIME A "." IS SEEN SO A SECOND ONE CAN    
025100*    BE DETECTED AND REJECTED.                                    
025200     05  WS-AMT-DOT-SEEN         PIC X(01) VALUE "N".             
025300         88  WS-AMT-DOT-FOUND              VALUE "Y".             
025400*    POSITION OF THE DECIMAL POINT WITHIN WS-AMT-TEXT -- KEPT     
025500*    FOR TRACE DISPLAYS, NOT USED IN THE ARITHMETIC ITSELF.       
025600     05  WS-AMT-DOT-POS         PIC 9(02) COMP VALUE ZEROES.      
025700*    INTEGER DIGITS ACCUMULATE HERE, RIGHT-JUSTIFIED, AS 325      
025800*    SHIFTS EACH NEW DIGIT IN FROM THE RIGHT.                     
025900     05  WS-AMT-INT-TEXT         PIC X(09) VALUE ZEROES.          
026000*    UP TO TWO DECIMAL DIGITS ACCUMULATE HERE IN THE ORDER        
026100*    THEY ARE SCANNED.                                            
026200     05  WS-AMT-DEC-TEXT         PIC X(02) VALUE ZEROES.          
026300*    COUNT OF INTEGER DIGITS SEEN SO FAR -- OVER 9 IS AN          
026400*    OVERFLOW REJECT.                                             
026500     05  WS-AMT-INT-LEN         PIC 9(02) COMP VALUE ZEROES.      
026600*    COUNT OF DECIMAL DIGITS SEEN SO FAR -- OVER 2 IS AN          
026700*    OVERFLOW REJECT.                                             
026800     05  WS-AMT-DEC-LEN         PIC 9(02) COMP VALUE ZEROES.      
026900*    THE ASSEMBLED UNSIGNED NUMERIC VALUE, BEFORE THE SIGN        
027000*    FROM WS-AMT-SIGN IS APPLIED.                                 
027100     05  WS-AMT-UNSIGNED         PIC 9(7)V99.                     
027200*    SET TRUE BY 325 ON THE TRAILING SPACE THAT ENDS THE          
027300*    FIELD -- STOPS THE GOVERNING VARYING PERFORM.                
027400     05  WS-AMT-SCAN-DONE        PIC X(01) VALUE "N".             
027500         88  WS-AMT-SCAN-IS-DONE            VALUE "Y".            
027600     05  FILLER                  PIC X(01).                       
027700                                                                  
027800*    THE ASSEMBLED RESULT OF ONE RECORD'S VALIDATION, BUILT BY    
027900*    330-BEGIN-BUILD-CLEAN-REC AND THEN COPIED INTO THE SORT      
028000*    WORK RECORD -- NOT WRITTEN DIRECTLY, SINCE EVERY RECORD      
028100*    MUST PASS THROUGH THE SORT BEFORE IT REACHES CLNTRAN.        
028200*    THE DATE-PARTS REDEFINITION IS CARRIED HERE ONLY FOR         
028300*    CONSISTENCY WITH THE SHOP'S OTHER DATE-BEARING RECORDS --    
028400*    THIS PROGRAM ITSELF NEVER REFERENCES THE BROKEN-OUT          
028500*    YEAR/MONTH/DAY SUBFIELDS, ONLY THE WHOLE TEXT DATE.          
028600 01  WS-CLEAN-WORK-REC.                                           
028700     05  WS-CW-DATE              PIC X(10).                       
028800     05  WS-CW-DATE-PARTS REDEFINES WS-CW-DATE.                   
028900         10  WS-CWD-YEAR         PIC X(04).                       
029000         10  FILLER              PIC X(01).                       
029100         10  WS-CWD-MONTH        PIC X(02).                       
029200         10  FILLER              PIC X(01).                       
029300         10  WS-CWD-DAY          PIC X(02).                       
029400     05  WS-CW-DESCRIPTION       PIC X(40).                       
029500     05  WS-CW-AMOUNT-SIGNED     PIC S9(7)V99.                    
029600     05  WS-CW-AMOUNT-SPEND      PIC 9(7)V99.                     
029700     05  WS-CW-BANK-CATEGORY     PIC X(20).                       
029800                                                                  
029900 PROCEDURE DIVISION.                                              
030000                                                                  
030100*----------------------------------------------------------------*
030200*  000-MAIN-PARAGRAPH -- THE WHOLE RUN IS ONE SORT VERB (SEE     *
030300*  400 BELOW): THE INPUT PROCEDURE OPENS RAWTRAN AND FEEDS IT    *
030400*  RECORD BY RECORD TO THE SORT, THE OUTPUT PROCEDURE DRAINS THE *
030500*  SORTED WORK FILE INTO CLNTRAN.  THIS PARAGRAPH ITSELF ONLY    *
030600*  KICKS THE SORT OFF AND PRINTS THE CONTROL TOTALS AFTERWARD.   *
030700*----------------------------------------------------------------*
030800 000-MAIN-PARAGRAPH.                                              
030900*    OPERATOR-FACING BANNER, NOT A TRACE LINE -- ALWAYS WRITTEN   
031000*    REGARDLESS OF THE WS-TRACE-SWITCH SETTING ABOVE.             
031100     DISPLAY "EXPCLEAN - CLEAN THE MEMBER-EXPENSE EXTRACT"        
031200                                                                  
031300*    SORT ... INPUT PROCEDURE ... OUTPUT PROCEDURE DOES ALL THE   
031400*    WORK OF STEP 1; NOTHING ELSE IS PERFORMED FROM HERE.         
031500     PERFORM 400-BEGIN-SORT-AND-WRITE                             
031600        THRU 400-END-SORT-AND-WRITE                               
031700                                                                  
031800*    PRINTS THE RUN CONTROL TOTALS AN OPERATOR CHECKS BEFORE      
031900*    LETTING STEP 2 (EXPCATG) START.                              
032000     PERFORM 900-BEGIN-TERMINATE                                  
032100        THRU 900-END-TERMINATE                                    
032200                                                                  
032300     STOP RUN.                                                    
032400                                                                  
032500*----------------------------------------------------------------*
032600*  100-INITIALIZE -- THE SORT'S INPUT PROCEDURE BEGINS HERE.     *
032700*  OPENS RAWTRAN AND PRIMES THE LOOP WITH ONE READ SO 200-BEGIN- *
032800*  PROCESS-RAW ALWAYS HAS A RECORD WAITING ON ITS FIRST CALL.    *
032900*----------------------------------------------------------------*
033000 100-BEGIN-INITIALIZE.                                            
033100*    A FAILED OPEN IS TREATED AS FATAL -- THERE IS NO PARTIAL-    
033200*    RUN RECOVERY FOR A MISSING OR UNREADABLE EXTRACT.            
033300     OPEN INPUT RAW-TRANS                                         
033400     IF NOT FS-RAW-TRANS-OK                                       
033500        DISPLAY "EXPCLEAN - UNABLE TO OPEN RAWTRAN, STATUS "      
033600                FS-RAW-TRANS                                      
033700        STOP RUN                                                  
033800     END-IF                                                       
033900                                                                  
034000     PERFORM 210-BEGIN-READ-RAW                                   
034100        THRU 210-END-READ-RAW.                                    
034200 100-END-INITIALIZE.                                              
034300     EXIT.                                                        
034400                                                                  
034500*----------------------------------------------------------------*
034600*  200-PROCESS-RAW -- ONE INPUT-PROCEDURE PASS PER RAW RECORD.   *
034700*  RUNS C1-C3 (DATE, AMOUNT, DESCRIPTION) IN ORDER AND STOPS AT  *
034800*  THE FIRST FAILURE -- A RECORD WITH A BAD DATE IS NEVER ALSO   *
034900*  CHARGED AGAINST THE AMOUNT OR DESCRIPTION COUNTERS.           *
035000*----------------------------------------------------------------*
035100 200-BEGIN-PROCESS-RAW.                                           
035200*    WS-REJECT-SWITCH/WS-RECORD-IS-ACCEPTED ARE RESET ON EVERY    
035300*    RECORD -- A REJECT DECIDED FOR THE PRIOR RECORD MUST NOT     
035400*    CARRY FORWARD AND SILENTLY SINK THIS ONE TOO.                
035500     MOVE "N"                TO WS-REJECT-SWITCH                  
035600     SET WS-RECORD-IS-ACCEPTED TO TRUE                            
035700                                                                  
035800*    C1 -- DATE SYNTAX, RANGE AND CALENDAR VALIDITY.              
035900     PERFORM 310-BEGIN-VALIDATE-DATE                              
036000        THRU 310-END-VALIDATE-DATE                                
036100                                                                  
036200*    C2 -- AMOUNT FORMAT, ONLY ATTEMPTED IF THE DATE PASSED.      
036300     IF WS-RECORD-IS-ACCEPTED                                     
036400        PERFORM 320-BEGIN-VALIDATE-AMOUNT                         
036500           THRU 320-END-VALIDATE-AMOUNT                           
036600     END-IF                                                       
036700                                                                  
036800*    C3 -- A BLANK DESCRIPTION IS REJECTED OUTRIGHT; THERE IS NO  
036900*    "UNKNOWN" OR DEFAULT TEXT SUBSTITUTED FOR IT.                
037000     IF WS-RECORD-IS-ACCEPTED                                     
037100        IF RAW-DESCRIPTION OF RAW-TRANSACTION-REC = SPACES        
037200           SET WS-RECORD-IS-REJECTED TO TRUE                      
037300           ADD WS-CTE-01          TO WS-REJ-BLANK-DESC            
037400        END-IF                                                    
037500     END-IF                                                       
037600                                                                  
037700*    SURVIVORS GO THROUGH C4/C5 AND ARE RELEASED TO THE SORT;     
037800*    REJECTS ARE SIMPLY COUNTED AND DROPPED -- THE EXTRACT AS A   
037900*    WHOLE IS NOT FAILED BY A FEW BAD LINES.                      
038000     IF WS-RECORD-IS-ACCEPTED                                     
038100        PERFORM 330-BEGIN-BUILD-CLEAN-REC                         
038200           THRU 330-END-BUILD-CLEAN-REC                           
038300        ADD WS-CTE-01             TO WS-RECS-WRITTEN              
038400     ELSE                                                         
038500        ADD WS-CTE-01             TO WS-RECS-REJECTED             
038600     END-IF                                                       
038700                                                                  
038800*    ADVANCE TO THE NEXT RAW RECORD BEFORE RETURNING CONTROL TO   
038900*    THE SORT'S INPUT-PROCEDURE LOOP.                             
039000     PERFORM 210-BEGIN-READ-RAW                                   
039100        THRU 210-END-READ-RAW.                                    
039200 200-END-PROCESS-RAW.                                             
039300     EXIT.                                                        
039400                                                                  
039500*    ONE PHYSICAL READ OF RAWTRAN.  WS-RECS-READ COUNTS EVERY     
039600*    RECORD READ, GOOD OR BAD -- IT IS THE DENOMINATOR THE        
039700*    TERMINATION REPORT USES TO SANITY-CHECK THE REJECT RATE.     
039800 210-BEGIN-READ-RAW.                                              
039900     READ RAW-TRANS                                               
040000         AT END                                                   
040100            SET WS-NO-MORE-RAW-RECS TO TRUE                       
040200         NOT AT END                                               
040300            ADD WS-CTE-01         TO WS-RECS-READ                 
040400     END-READ.                                                    
040500 210-END-READ-RAW.                                                
040600     EXIT.                                                        
040700                                                                  
040800*----------------------------------------------------------------*
040900*  310-VALIDATE-DATE -- ACCEPTS ONLY A TEXT DATE OF THE FORM     *
041000*  YYYY-MM-DD WITH A VALID MONTH AND A DAY IN RANGE FOR THAT     *
041100*  MONTH (LEAP FEBRUARY INCLUDED).  REJECTS EVERYTHING ELSE.     *
041200*----------------------------------------------------------------*
041300 310-BEGIN-VALIDATE-DATE.                                         
041400*    HYPHENS MUST FALL WHERE A YYYY-MM-DD LAYOUT PUTS THEM --     
041500*    A ONE-OFF TYPO LIKE "2024/01/05" IS CAUGHT RIGHT HERE        
041600*    BEFORE ANY NUMERIC TEST IS EVEN ATTEMPTED.                   
041700     IF (RAW-DATE (5:1) NOT = "-")                                
041800     OR (RAW-DATE (8:1) NOT = "-")                                
041900        SET WS-RECORD-IS-REJECTED TO TRUE                         
042000        ADD WS-CTE-01             TO WS-REJ-BAD-DATE              
042100        GO TO 310-END-VALIDATE-DATE                               
042200     END-IF                                                       
042300                                                                  
042400*    EACH OF THE THREE NUMBER GROUPS MUST BE ALL DIGITS --        
042500*    CATCHES BLANKS, SPACES USED AS PADDING, OR STRAY LETTERS     
042600*    THE BUREAU'S EXTRACT PROGRAM HAS BEEN KNOWN TO LEAVE IN.     
042700     IF (RAW-DATE (1:4)  IS NOT NUMERIC)                          
042800     OR (RAW-DATE (6:2)  IS NOT NUMERIC)                          
042900     OR (RAW-DATE (9:2)  IS NOT NUMERIC)                          
043000        SET WS-RECORD-IS-REJECTED TO TRUE                         
043100        ADD WS-CTE-01             TO WS-REJ-BAD-DATE              
043200        GO TO 310-END-VALIDATE-DATE                               
043300     END-IF                                                       
043400                                                                  
043500     MOVE RAW-DATE (1:4)          TO WS-DT-YEAR                   
043600     MOVE RAW-DATE (6:2)          TO WS-DT-MONTH                  
043700     MOVE RAW-DATE (9:2)          TO WS-DT-DAY                    
043800                                                                  
043900*    SEARCH THE 12-ENTRY CALENDAR TABLE BUILT ABOVE FOR THE       
044000*    MONTH NUMBER -- A MONTH OF 00 OR 13 FALLS THROUGH TO THE     
044100*    AT-END CLAUSE AND IS REJECTED, NO RANGE TEST NEEDED.         
044200     SET IDX-MONTH-DAYS TO WS-CTE-01                              
044300     SEARCH WS-MONTH-DAYS-ENT                                     
044400         AT END                                                   
044500            SET WS-RECORD-IS-REJECTED TO TRUE                     
044600            ADD WS-CTE-01         TO WS-REJ-BAD-DATE              
044700        WHEN WS-MD-MONTH (IDX-MONTH-DAYS) = WS-DT-MONTH           
044800            MOVE WS-MD-MAX-DAY (IDX-MONTH-DAYS)                   
044900                                  TO WS-DT-MAX-DAY                
045000     END-SEARCH                                                   
045100                                                                  
045200     IF WS-RECORD-IS-REJECTED                                     
045300        GO TO 310-END-VALIDATE-DATE                               
045400     END-IF                                                       
045500                                                                  
045600*    FEBRUARY IS THE ONLY MONTH WHOSE MAX DAY MOVES FROM YEAR     
045700*    TO YEAR -- THE TABLE ABOVE ALWAYS CARRIES THE NON-LEAP       
045800*    VALUE OF 28, BUMPED TO 29 HERE WHEN THE YEAR QUALIFIES.      
045900     IF WS-DT-MONTH = 02                                          
046000        PERFORM 315-BEGIN-CHECK-LEAP-YEAR                         
046100           THRU 315-END-CHECK-LEAP-YEAR                           
046200        IF WS-DT-IS-LEAP                                          
046300           MOVE 29                TO WS-DT-MAX-DAY                
046400        END-IF                                                    
046500     END-IF                                                       
046600                                                                  
046700*    FINAL RANGE CHECK -- A DAY OF ZERO OR A DAY PAST THE         
046800*    MONTH'S CEILING (INCLUDING THE LEAP-ADJUSTED CEILING)        
046900*    IS THE LAST WAY A DATE CAN FAIL C1.                          
047000     IF WS-DT-DAY < 1 OR WS-DT-DAY > WS-DT-MAX-DAY                
047100        SET WS-RECORD-IS-REJECTED TO TRUE                         
047200        ADD WS-CTE-01             TO WS-REJ-BAD-DATE              
047300     END-IF.                                                      
047400 310-END-VALIDATE-DATE.                                           
047500     EXIT.                                                        
047600                                                                  
047700*    LEAP-YEAR TEST -- DIVISIBLE BY 4 AND NOT BY 100, OR          
047800*    DIVISIBLE BY 400.  SAME RESIDUE ARITHMETIC THE SHOP HAS      
047900*    USED IN ITS CALENDAR ROUTINES SINCE THE GREGORIAN CHANGE.    
048000 315-BEGIN-CHECK-LEAP-YEAR.                                       
048100     DIVIDE WS-DT-YEAR BY 4   GIVING WS-LYR-QUOT-04               
048200                           REMAINDER WS-LYR-RESIDUE-04            
048300     DIVIDE WS-DT-YEAR BY 100 GIVING WS-LYR-QUOT-100              
048400                           REMAINDER WS-LYR-RESIDUE-100           
048500     DIVIDE WS-DT-YEAR BY 400 GIVING WS-LYR-QUOT-400              
048600                           REMAINDER WS-LYR-RESIDUE-400           
048700                                                                  
048800     IF (WS-LYR-RESIDUE-04  = ZERO AND                            
048900         WS-LYR-RESIDUE-100 NOT = ZERO)                           
049000     OR (WS-LYR-RESIDUE-400 = ZERO)                               
049100        SET WS-DT-IS-LEAP      TO TRUE                            
049200     ELSE                                                         
049300        MOVE "N"               TO WS-DT-IS-LEAP-YR                
049400     END-IF.                                                      
049500 315-END-CHECK-LEAP-YEAR.                                         
049600     EXIT.                                                        
049700                                                                  
049800*----------------------------------------------------------------*
049900*  320-VALIDATE-AMOUNT -- TEXT MUST BE AN OPTIONALLY-SIGNED      *
050000*  DECIMAL NUMBER WITH AT MOST TWO DECIMAL DIGITS.  BUILT BY     *
050100*  HAND, CHARACTER BY CHARACTER -- THE SHOP DOES NOT USE         *
050200*  FUNCTION NUMVAL.                                              *
050300*----------------------------------------------------------------*
050400 320-BEGIN-VALIDATE-AMOUNT.                                       
050500*    RESET EVERY SCRATCH FIELD THIS PARAGRAPH AND 325 SHARE --    
050600*    LEFTOVER DIGITS FROM THE PRIOR RECORD'S AMOUNT MUST NOT      
050700*    BLEED INTO THIS ONE'S INTEGER OR DECIMAL PORTION.            
050800     MOVE RAW-AMOUNT              TO WS-AMT-TEXT                  
050900     MOVE SPACE                   TO WS-AMT-SIGN                  
051000     MOVE "N"                     TO WS-AMT-DOT-SEEN              
051100     MOVE "N"                     TO WS-AMT-SCAN-DONE             
051200     MOVE ZEROES                  TO WS-AMT-DOT-POS               
051300                                      WS-AMT-INT-LEN              
051400                                      WS-AMT-DEC-LEN              
051500     MOVE "000000000"             TO WS-AMT-INT-TEXT              
051600     MOVE "00"                    TO WS-AMT-DEC-TEXT              
051700                                                                  
051800*    A LEADING SIGN, IF ANY, IS PULLED OFF AND REMEMBERED         
051900*    SEPARATELY -- THE CHARACTER SCAN IN 325 BELOW ONLY EVER      
052000*    SEES DIGITS AND AT MOST ONE DECIMAL POINT.                   
052100     IF WS-AMT-TEXT (1:1) = "-" OR WS-AMT-TEXT (1:1) = "+"        
052200        MOVE WS-AMT-TEXT (1:1)    TO WS-AMT-SIGN                  
052300        MOVE WS-AMT-TEXT (2:11)   TO WS-AMT-TEXT (1:11)           
052400        MOVE SPACE                TO WS-AMT-TEXT (12:1)           
052500     END-IF                                                       
052600                                                                  
052700*    WALK THE REMAINING TEXT ONE CHARACTER AT A TIME; THE         
052800*    VARYING LOOP STOPS AS SOON AS 325 FINDS THE TRAILING         
052900*    SPACE, FLAGS A BAD CHARACTER, OR THE 12-CHAR FIELD ENDS.     
053000     PERFORM 325-BEGIN-SCAN-CHAR                                  
053100        THRU 325-END-SCAN-CHAR                                    
053200        VARYING WS-AMT-SCAN-PTR FROM 1 BY 1                       
053300           UNTIL WS-AMT-SCAN-PTR > 12                             
053400              OR WS-RECORD-IS-REJECTED                            
053500              OR WS-AMT-SCAN-IS-DONE                              
053600                                                                  
053700*    A FIELD OF ALL SPACES OR ALL SIGN-AND-SPACES NEVER SETS      
053800*    EITHER LENGTH COUNTER -- THAT IS TREATED AS BAD AMOUNT,      
053900*    NOT AS A ZERO-VALUE TRANSACTION.                             
054000     IF WS-AMT-INT-LEN = 0 AND WS-AMT-DEC-LEN = 0                 
054100        SET WS-RECORD-IS-REJECTED TO TRUE                         
054200     END-IF                                                       
054300                                                                  
054400     IF WS-RECORD-IS-REJECTED                                     
054500        ADD WS-CTE-01             TO WS-REJ-BAD-AMOUNT            
054600        GO TO 320-END-VALIDATE-AMOUNT                             
054700     END-IF                                                       
054800                                                                  
054900*    ASSEMBLE THE NUMERIC VALUE FROM THE TEXT PIECES 325 BUILT    
055000*    -- THE INTEGER PORTION IS RIGHT-JUSTIFIED IN A 9-BYTE        
055100*    FIELD SO ONLY THE LAST 7 DIGITS ARE KEPT (PIC 9(7)V99).      
055200     MOVE WS-AMT-INT-TEXT (3:7)   TO WS-AMT-UNSIGNED (1:7)        
055300     MOVE WS-AMT-DEC-TEXT         TO WS-AMT-UNSIGNED (8:2)        
055400                                                                  
055500*    SIGN IS APPLIED LAST -- WS-CW-AMOUNT-SIGNED CARRIES THE      
055600*    TRUE BOOK VALUE (NEGATIVE FOR A CHARGE) THAT 330 BELOW       
055700*    USES TO DERIVE THE POSITIVE SPEND AMOUNT.                    
055800     IF WS-AMT-SIGN-IS-NEG                                        
055900        COMPUTE WS-CW-AMOUNT-SIGNED = ZERO - WS-AMT-UNSIGNED      
056000     ELSE                                                         
056100        MOVE WS-AMT-UNSIGNED      TO WS-CW-AMOUNT-SIGNED          
056200     END-IF.                                                      
056300 320-END-VALIDATE-AMOUNT.                                         
056400     EXIT.                                                        
056500                                                                  
056600*----------------------------------------------------------------*
056700*  325-SCAN-CHAR -- TESTS ONE CHARACTER OF THE AMOUNT TEXT AND   *
056800*  FILES IT TO THE INTEGER OR DECIMAL PORTION BEING BUILT.       *
056900*  SET WS-AMT-SCAN-IS-DONE ON THE TRAILING SPACE THAT ENDS THE   *
057000*  FIELD -- THE GOVERNING PERFORM STOPS ON THAT CONDITION.       *
057100*----------------------------------------------------------------*
057200 325-BEGIN-SCAN-CHAR.                                             
057300     MOVE WS-AMT-TEXT (WS-AMT-SCAN-PTR:1) TO WS-AMT-CHAR          
057400                                                                  
057500*    FIVE-WAY TEST, IN PRIORITY ORDER: END OF FIELD, A SECOND     
057600*    DECIMAL POINT (BAD), A NON-DIGIT NON-DOT CHARACTER (BAD),    
057700*    A DECIMAL DIGIT, OR AN INTEGER DIGIT.                        
057800     IF WS-AMT-CHAR = SPACE                                       
057900        SET WS-AMT-SCAN-IS-DONE TO TRUE                           
058000     ELSE IF WS-AMT-CHAR = "."                                    
058100        IF WS-AMT-DOT-FOUND                                       
058200           SET WS-RECORD-IS-REJECTED TO TRUE                      
058300        ELSE                                                      
058400           SET WS-AMT-DOT-FOUND    TO TRUE                        
058500           MOVE WS-AMT-SCAN-PTR    TO WS-AMT-DOT-POS              
058600        END-IF                                                    
058700     ELSE IF WS-AMT-CHAR IS NOT WS-DIGIT-CLASS                    
058800        SET WS-RECORD-IS-REJECTED TO TRUE                         
058900     ELSE IF WS-AMT-DOT-FOUND                                     
059000*       THIRD DIGIT AFTER THE POINT OVERFLOWS THE TWO-DECIMAL     
059100*       RULE -- REJECTED RATHER THAN SILENTLY TRUNCATED.          
059200        ADD WS-CTE-01           TO WS-AMT-DEC-LEN                 
059300        IF WS-AMT-DEC-LEN > 2                                     
059400           SET WS-RECORD-IS-REJECTED TO TRUE                      
059500        ELSE                                                      
059600           MOVE WS-AMT-CHAR                                       
059700              TO WS-AMT-DEC-TEXT (WS-AMT-DEC-LEN:1)               
059800        END-IF                                                    
059900     ELSE                                                         
060000*       INTEGER DIGITS SHIFT LEFT THROUGH THE 9-BYTE WORK         
060100*       FIELD AS THEY ARRIVE, SO THE FIELD ALWAYS ENDS UP         
060200*       RIGHT-JUSTIFIED REGARDLESS OF HOW MANY DIGITS CAME IN.    
060300        ADD WS-CTE-01           TO WS-AMT-INT-LEN                 
060400        IF WS-AMT-INT-LEN > 9                                     
060500           SET WS-RECORD-IS-REJECTED TO TRUE                      
060600        ELSE                                                      
060700           MOVE WS-AMT-INT-TEXT (2:8)                             
060800                                TO WS-AMT-INT-TEXT (1:8)          
060900           MOVE WS-AMT-CHAR                                       
061000              TO WS-AMT-INT-TEXT (9:1)                            
061100        END-IF                                                    
061200     END-IF.                                                      
061300 325-END-SCAN-CHAR.                                               
061400     EXIT.                                                        
061500                                                                  
061600*----------------------------------------------------------------*
061700*  330-BUILD-CLEAN-REC -- C4: SPEND = -SIGNED WHEN NEGATIVE,     *
061800*  ELSE ZERO (CREDITS CARRY NO SPEND).  RELEASES THE RECORD TO   *
061900*  THE SORT WITH A RISING SEQUENCE NUMBER FOR STABILITY.         *
062000*----------------------------------------------------------------*
062100 330-BEGIN-BUILD-CLEAN-REC.                                       
062200     MOVE RAW-DATE                TO WS-CW-DATE                   
062300     MOVE RAW-DESCRIPTION         TO WS-CW-DESCRIPTION            
062400     MOVE RAW-BANK-CATEGORY       TO WS-CW-BANK-CATEGORY          
062500                                                                  
062600*    C4 -- SPEND IS THE ABSOLUTE VALUE OF A NEGATIVE (CHARGE)     
062700*    AMOUNT; A CREDIT OR REFUND CONTRIBUTES ZERO SPEND EVEN       
062800*    THOUGH ITS SIGNED AMOUNT IS CARRIED THROUGH UNCHANGED.       
062900     IF WS-CW-AMOUNT-SIGNED < ZERO                                
063000     COMPUTE WS-CW-AMOUNT-SPEND = ZERO - WS-CW-AMOUNT-SIGNED      
063100     ELSE                                                         
063200        MOVE ZERO                 TO WS-CW-AMOUNT-SPEND           
063300     END-IF                                                       
063400                                                                  
063500*    THE RISING SEQUENCE NUMBER IS THE SORT'S MINOR KEY           
063600*    (CDP-0781) -- IT GUARANTEES TWO TRANSACTIONS DATED THE       
063700*    SAME DAY COME OUT IN THE ORDER THEY WERE READ, RUN AFTER     
063800*    RUN, RATHER THAN IN WHATEVER ORDER THE SORT PACKAGE          
063900*    HAPPENS TO LEAVE EQUAL-KEY RECORDS.                          
064000     ADD WS-CTE-01                TO WS-NEXT-SEQ-NO               
064100     MOVE WS-CW-DATE              TO SW-DATE                      
064200     MOVE WS-NEXT-SEQ-NO          TO SW-SEQ-NO                    
064300     MOVE WS-CW-DESCRIPTION       TO SW-DESCRIPTION               
064400     MOVE WS-CW-AMOUNT-SIGNED     TO SW-AMOUNT-SIGNED             
064500     MOVE WS-CW-AMOUNT-SPEND      TO SW-AMOUNT-SPEND              
064600     MOVE WS-CW-BANK-CATEGORY     TO SW-BANK-CATEGORY             
064700                                                                  
064800*    RELEASE, NOT WRITE -- THIS RECORD GOES TO THE SORT'S         
064900*    WORK FILE, NOT DIRECTLY TO CLNTRAN.                          
065000     RELEASE SORT-WORK-REC.                                       
065100 330-END-BUILD-CLEAN-REC.                                         
065200     EXIT.                                                        
065300                                                                  
065400*----------------------------------------------------------------*
065500*  400-SORT-AND-WRITE -- C5: ASCENDING BY DATE, ORIGINAL ORDER   *
065600*  PRESERVED WITHIN A DATE VIA THE SEQUENCE-NUMBER MINOR KEY.    *
065700*  THE 100-BEGIN-INITIALIZE/200-BEGIN-PROCESS-RAW LOOP ABOVE IS  *
065800*  THE SORT'S INPUT PROCEDURE; THE SORT ITSELF DRIVES THE FINAL  *
065900*  WRITE LOOP BELOW AS ITS OUTPUT PROCEDURE.                     *
066000*----------------------------------------------------------------*
066100 400-BEGIN-SORT-AND-WRITE.                                        
066200*    SW-DATE IS THE MAJOR KEY AND SW-SEQ-NO THE MINOR KEY --      
066300*    TOGETHER THEY SATISFY C5 (ASCENDING DATE, ORIGINAL ORDER     
066400*    PRESERVED WITHIN A DATE) IN A SINGLE SORT VERB WITHOUT       
066500*    ANY HAND-WRITTEN MERGE OR TIE-BREAK LOGIC OF OUR OWN.        
066600     SORT SORT-WORK-FILE                                          
066700         ASCENDING KEY SW-DATE                                    
066800         ASCENDING KEY SW-SEQ-NO                                  
066900         INPUT PROCEDURE 100-BEGIN-INITIALIZE                     
067000            THRU 200-END-PROCESS-RAW                              
067100         OUTPUT PROCEDURE 410-BEGIN-WRITE-CLEAN                   
067200            THRU 410-END-WRITE-CLEAN.                             
067300 400-END-SORT-AND-WRITE.                                          
067400     EXIT.                                                        
067500                                                                  
067600*----------------------------------------------------------------*
067700*  410-WRITE-CLEAN -- THE SORT'S OUTPUT PROCEDURE.  OPENS THE    *
067800*  CLNTRAN DETAIL FILE, THEN PRIMES THE RETURN LOOP WITH ONE     *
067900*  RETURN BEFORE HANDING OFF TO 415 BELOW SO THE FIRST SORTED    *
068000*  RECORD IS ALREADY IN HAND WHEN THE LOOP BODY FIRST EXECUTES.  *
068100*----------------------------------------------------------------*
068200 410-BEGIN-WRITE-CLEAN.                                           
068300*    SAME FATAL-ON-OPEN-FAILURE POLICY AS 100-BEGIN-INITIALIZE    
068400*    ABOVE -- IF CLNTRAN CANNOT BE OPENED THE RUN STOPS HERE      
068500*    RATHER THAN LOSING THE SORTED OUTPUT SILENTLY.               
068600     OPEN OUTPUT CLEAN-TRANS                                      
068700     IF NOT FS-CLEAN-TRANS-OK                                     
068800        DISPLAY "EXPCLEAN - UNABLE TO OPEN CLNTRAN, STATUS "      
068900                FS-CLEAN-TRANS                                    
069000        STOP RUN                                                  
069100     END-IF                                                       
069200                                                                  
069300*    THE SWITCH IS A PLAIN X(01), NOT AN 88-LEVEL, SO THE         
069400*    PRIMING RETURN AND THE LOOP'S UNTIL TEST COMPARE THE SAME    
069500*    LITERAL "Y" -- KEEPS THIS PARAGRAPH CONSISTENT WITH THE      
069600*    PRIMED-READ IDIOM USED FOR RAWTRAN BACK IN 100/210.          
069700     MOVE "N"                     TO WS-SORT-EOF-SWITCH           
069800     RETURN SORT-WORK-FILE                                        
069900         AT END                                                   
070000            MOVE "Y"              TO WS-SORT-EOF-SWITCH           
070100     END-RETURN                                                   
070200                                                                  
070300*    ONE PASS OF 415 PER SORTED RECORD UNTIL THE SORT SIGNALS     
070400*    END OF THE WORK FILE.                                        
070500     PERFORM 415-BEGIN-RETURN-LOOP                                
070600        THRU 415-END-RETURN-LOOP                                  
070700        UNTIL WS-SORT-EOF-SWITCH = "Y"                            
070800                                                                  
070900*    CLNTRAN IS CLOSED HERE, INSIDE THE OUTPUT PROCEDURE --       
071000*    NOT IN 900-BEGIN-TERMINATE, WHICH ONLY HANDLES RAWTRAN.      
071100     CLOSE CLEAN-TRANS.                                           
071200 410-END-WRITE-CLEAN.                                             
071300     EXIT.                                                        
071400                                                                  
071500*----------------------------------------------------------------*
071600*  415-RETURN-LOOP -- ONE RETURNED SORT RECORD PER PASS.  WRITES *
071700*  THE CLEAN-TRANS DETAIL LINE AND THEN RETURNS THE NEXT RECORD  *
071800*  SO THE GOVERNING PERFORM CAN RETEST FOR SORT END-OF-FILE.     *
071900*----------------------------------------------------------------*
072000 415-BEGIN-RETURN-LOOP.                                           
072100*    THE SORTED WORK RECORD MAPS FIELD FOR FIELD ONTO THE         
072200*    CLEAN-TRANSACTION-REC LAYOUT EXPCATG EXPECTS TO READ --      
072300*    THE SEQUENCE NUMBER ITSELF IS NOT CARRIED FORWARD, IT        
072400*    WAS ONLY EVER NEEDED TO STABILIZE THIS SORT.                 
072500     MOVE SW-DATE                 TO CLN-DATE                     
072600     MOVE SW-DESCRIPTION          TO CLN-DESCRIPTION              
072700     MOVE SW-AMOUNT-SIGNED        TO CLN-AMOUNT-SIGNED            
072800     MOVE SW-AMOUNT-SPEND         TO CLN-AMOUNT-SPEND             
072900     MOVE SW-BANK-CATEGORY        TO CLN-BANK-CATEGORY            
073000                                                                  
073100     WRITE CLEAN-TRANSACTION-REC                                  
073200                                                                  
073300*    RETURN THE NEXT SORTED RECORD BEFORE LOOPING BACK -- WHEN    
073400*    THE SORT HAS NONE LEFT THIS SETS THE EOF SWITCH THAT         
073500*    410-BEGIN-WRITE-CLEAN'S UNTIL CLAUSE IS WATCHING.            
073600     RETURN SORT-WORK-FILE                                        
073700         AT END                                                   
073800            MOVE "Y"              TO WS-SORT-EOF-SWITCH           
073900     END-RETURN.                                                  
074000 415-END-RETURN-LOOP.                                             
074100     EXIT.                                                        
074200                                                                  
074300*----------------------------------------------------------------*
074400*  900-TERMINATE -- CLOSES THE ONE FILE THE MAIN LINE ITSELF    * 
074500*  OPENED (RAWTRAN; CLNTRAN WAS ALREADY CLOSED BACK IN 410) AND  *
074600*  PRINTS THE CONTROL-TOTAL BLOCK AN OPERATOR EYEBALLS BEFORE    *
074700*  RELEASING STEP 2.  THESE COUNTERS ARE DISPLAY-ONLY -- NOTHING *
074800*  DOWNSTREAM READS THEM BACK IN.                                *
074900*----------------------------------------------------------------*
075000 900-BEGIN-TERMINATE.                                             
075100     CLOSE RAW-TRANS                                              
075200                                                                  
075300*    REJECTED SHOULD EQUAL THE SUM OF THE THREE REASON COUNTS     
075400*    BELOW IT AND READ + WRITTEN SHOULD EQUAL READ -- AN          
075500*    OPERATOR WHO SEES THOSE FOOTINGS DISAGREE HAS FOUND A        
075600*    DEFECT IN THIS PROGRAM, NOT IN THE EXTRACT.                  
075700     DISPLAY "EXPCLEAN - RUN CONTROL TOTALS".                     
075800     DISPLAY "  RAW RECORDS READ      : " WS-RECS-READ.           
075900     DISPLAY "  CLEAN RECORDS WRITTEN : " WS-RECS-WRITTEN.        
076000     DISPLAY "  RECORDS REJECTED      : " WS-RECS-REJECTED.       
076100     DISPLAY "    BAD DATE            : " WS-REJ-BAD-DATE.        
076200     DISPLAY "    BAD AMOUNT          : " WS-REJ-BAD-AMOUNT.      
076300     DISPLAY "    BLANK DESCRIPTION   : " WS-REJ-BLANK-DESC.      
076400 900-END-TERMINATE.                                               
076500     EXIT.                                                        
076600                                                                  
076700 END PROGRAM EXPCLEAN.                                            
076800                                                                  
076900                                                                  
