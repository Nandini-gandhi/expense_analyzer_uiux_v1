000100*================================================================*
000200*  COPYBOOK    STOPWRD                                           *
000300*  TITLE       MERCHANT EXTRACTION STOP-WORD TABLE               *
000400*  DESCRIPTION GENERIC POSTING WORDS THAT ARE NOT PART OF A      *
000500*               MERCHANT NAME.  200-EXTRACT-MERCHANT IN EXPCATG  *
000600*               DROPS ANY NORMALIZED WORD THAT MATCHES AN ENTRY  *
000700*               HERE BEFORE KEEPING THE FIRST THREE WORDS LEFT.  *
000800*  CALLED BY    EXPCATG                                          *
000900*----------------------------------------------------------------*
001000*  CHANGE LOG                                                    *
001100*  940110  SA  CDP-0411  ORIGINAL 6-WORD LIST.                   *
001200*  030512  WN  CDP-0715  ADDED VENMO AND ZELLE -- P2P TRANSFERS  *
001300*                        WERE POLLUTING THE MERCHANT COLUMN.     *
001400*================================================================*
001500 01  WS-STOPWORD-VALUES.                                          
001600     05  FILLER PIC X(10) VALUE "purchase".                       
001700     05  FILLER PIC X(10) VALUE "pos".                            
001800     05  FILLER PIC X(10) VALUE "card".                           
001900     05  FILLER PIC X(10) VALUE "debit".                          
002000     05  FILLER PIC X(10) VALUE "credit".                         
002100     05  FILLER PIC X(10) VALUE "sale".                           
002200     05  FILLER PIC X(10) VALUE "online".                         
002300     05  FILLER PIC X(10) VALUE "payment".                        
002400     05  FILLER PIC X(10) VALUE "venmo".                          
002500     05  FILLER PIC X(10) VALUE "zelle".                          
002600                                                                  
002700 01  WS-STOPWORD-TABLE REDEFINES WS-STOPWORD-VALUES.              
002800     05  WS-STOPWORD-ENT OCCURS 10 TIMES                          
002900                         INDEXED BY IDX-STOPWORD.                 
003000         10  WS-STOPWORD-TXT          PIC X(10).                  
