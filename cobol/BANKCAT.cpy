000100*================================================================*
000200*  COPYBOOK    BANKCAT                                           *
000300*  TITLE       BANK-SUPPLIED CATEGORY CLEAN-UP TABLES            *
000400*  DESCRIPTION TWO STATIC REFERENCE TABLES USED BY 400-CLEAN-    *
000500*               BANK-CATEGORY IN EXPCATG:                        *
000600*                 (1) WS-UNK-BANK-CAT-TABLE -- BUREAU CATEGORY   *
000700*                     TEXT THAT REALLY MEANS "NO CATEGORY".      *
000800*                 (2) WS-BANK-MAP-TABLE -- BUREAU CATEGORY TEXT  *
000900*                     MAPPED TO OUR OWN SPENDING CATEGORIES.     *
001000*               BOTH ARE SEARCHED SEQUENTIALLY -- NEITHER TABLE  *
001100*               IS IN COLLATING ORDER SO SEARCH ALL IS NOT USED.* 
001200*  CALLED BY    EXPCATG                                          *
001300*----------------------------------------------------------------*
001400*  CHANGE LOG                                                    *
001500*  970921  TP  CDP-0501  ORIGINAL TABLES, 12 MAP ENTRIES.        *
001600*  990118  TP  CDP-0560  Y2K REVIEW -- NO DATE FIELDS IN THIS    *
001700*                        COPYBOOK, NO CHANGE REQUIRED.           *
001800*  010305  SA  CDP-0690  EXPANDED MAP TO 33 ENTRIES TO MATCH THE *
001900*                        BUREAU'S REVISED MCC CATEGORY LIST.     *
002000*================================================================*
002100 01  WS-UNK-BANK-CAT-VALUES.                                      
002200     05  FILLER  PIC X(13) VALUE "blank".                         
002300     05  FILLER  PIC X(13) VALUE "nan".                           
002400     05  FILLER  PIC X(13) VALUE "none".                          
002500     05  FILLER  PIC X(13) VALUE "uncategorized".                 
002600     05  FILLER  PIC X(13) VALUE "unknown".                       
002700     05  FILLER  PIC X(13) VALUE "other".                         
002800     05  FILLER  PIC X(13) VALUE "misc".                          
002900     05  FILLER  PIC X(13) VALUE "miscellaneous".                 
003000                                                                  
003100 01  WS-UNK-BANK-CAT-TABLE REDEFINES WS-UNK-BANK-CAT-VALUES.      
003200     05  WS-UNK-BANK-CAT-ENT    OCCURS 8 TIMES                    
003300                                INDEXED BY IDX-UNK-BANK-CAT.      
003400         10  WS-UNK-BANK-CAT-TXT      PIC X(13).                  
003500                                                                  
003600 01  WS-BANK-MAP-VALUES.                                          
003700     05  FILLER PIC X(22) VALUE "food drink".                     
003800     05  FILLER PIC X(15) VALUE "Dining".                         
003900     05  FILLER PIC X(22) VALUE "restaurants".                    
004000     05  FILLER PIC X(15) VALUE "Dining".                         
004100     05  FILLER PIC X(22) VALUE "dining out".                     
004200     05  FILLER PIC X(15) VALUE "Dining".                         
004300     05  FILLER PIC X(22) VALUE "coffee".                         
004400     05  FILLER PIC X(15) VALUE "Dining".                         
004500     05  FILLER PIC X(22) VALUE "groceries".                      
004600     05  FILLER PIC X(15) VALUE "Groceries".                      
004700     05  FILLER PIC X(22) VALUE "supermarkets".                   
004800     05  FILLER PIC X(15) VALUE "Groceries".                      
004900     05  FILLER PIC X(22) VALUE "bills utilities".                
005000     05  FILLER PIC X(15) VALUE "Bills".                          
005100     05  FILLER PIC X(22) VALUE "utilities".                      
005200     05  FILLER PIC X(15) VALUE "Bills".                          
005300     05  FILLER PIC X(22) VALUE "internet".                       
005400     05  FILLER PIC X(15) VALUE "Bills".                          
005500     05  FILLER PIC X(22) VALUE "mobile".                         
005600     05  FILLER PIC X(15) VALUE "Bills".                          
005700     05  FILLER PIC X(22) VALUE "transportation".                 
005800     05  FILLER PIC X(15) VALUE "Travel".                         
005900     05  FILLER PIC X(22) VALUE "transport".                      
006000     05  FILLER PIC X(15) VALUE "Travel".                         
006100     05  FILLER PIC X(22) VALUE "gas".                            
006200     05  FILLER PIC X(15) VALUE "Travel".                         
006300     05  FILLER PIC X(22) VALUE "fuel".                           
006400     05  FILLER PIC X(15) VALUE "Travel".                         
006500     05  FILLER PIC X(22) VALUE "rideshare".                      
006600     05  FILLER PIC X(15) VALUE "Travel".                         
006700     05  FILLER PIC X(22) VALUE "entertainment".                  
006800     05  FILLER PIC X(15) VALUE "Entertainment".                  
006900     05  FILLER PIC X(22) VALUE "subscriptions".                  
007000     05  FILLER PIC X(15) VALUE "Entertainment".                  
007100     05  FILLER PIC X(22) VALUE "streaming".                      
007200     05  FILLER PIC X(15) VALUE "Entertainment".                  
007300     05  FILLER PIC X(22) VALUE "shopping".                       
007400     05  FILLER PIC X(15) VALUE "Shopping".                       
007500     05  FILLER PIC X(22) VALUE "retail".                         
007600     05  FILLER PIC X(15) VALUE "Shopping".                       
007700     05  FILLER PIC X(22) VALUE "electronics".                    
007800     05  FILLER PIC X(15) VALUE "Shopping".                       
007900     05  FILLER PIC X(22) VALUE "health wellness".                
008000     05  FILLER PIC X(15) VALUE "Health".                         
008100     05  FILLER PIC X(22) VALUE "health".                         
008200     05  FILLER PIC X(15) VALUE "Health".                         
008300     05  FILLER PIC X(22) VALUE "pharmacy".                       
008400     05  FILLER PIC X(15) VALUE "Health".                         
008500     05  FILLER PIC X(22) VALUE "home".                           
008600     05  FILLER PIC X(15) VALUE "Home".                           
008700     05  FILLER PIC X(22) VALUE "rent".                           
008800     05  FILLER PIC X(15) VALUE "Home".                           
008900     05  FILLER PIC X(22) VALUE "education".                      
009000     05  FILLER PIC X(15) VALUE "Education".                      
009100     05  FILLER PIC X(22) VALUE "professional services".          
009200     05  FILLER PIC X(15) VALUE "Bills".                          
009300     05  FILLER PIC X(22) VALUE "personal".                       
009400     05  FILLER PIC X(15) VALUE "Personal".                       
009500     05  FILLER PIC X(22) VALUE "gifts donations".                
009600     05  FILLER PIC X(15) VALUE "Shopping".                       
009700     05  FILLER PIC X(22) VALUE "finance".                        
009800     05  FILLER PIC X(15) VALUE "Finance".                        
009900     05  FILLER PIC X(22) VALUE "fees".                           
010000     05  FILLER PIC X(15) VALUE "Finance".                        
010100     05  FILLER PIC X(22) VALUE "travel".                         
010200     05  FILLER PIC X(15) VALUE "Travel".                         
010300                                                                  
010400 01  WS-BANK-MAP-TABLE REDEFINES WS-BANK-MAP-VALUES.              
010500     05  WS-BANK-MAP-ENT        OCCURS 33 TIMES                   
010600                                INDEXED BY IDX-BANK-MAP.          
010700         10  WS-BANK-MAP-KEY          PIC X(22).                  
010800         10  WS-BANK-MAP-CAT          PIC X(15).                  
