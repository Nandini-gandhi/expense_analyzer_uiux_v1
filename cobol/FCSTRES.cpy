000100*================================================================*
000200*  COPYBOOK    FCSTRES                                           *
000300*  TITLE       CATEGORY SPEND FORECAST WORK TABLE AND LINE       *
000400*  DESCRIPTION (1) WS-FCST-TABLE -- ONE ACCUMULATOR ENTRY PER    *
000500*               CATEGORY SEEN IN THE LOOKBACK WINDOW (PLUS ONE   *
000600*               RESERVED "TOTAL" ENTRY), EACH HOLDING UP TO      *
000700*               THREE MONTHLY SPEND TOTALS AND THE RETAINED-     *
000800*               AFTER-IQR FLAGS EXPFCST NEEDS TO COMPUTE THE     *
000900*               AVERAGE, STANDARD DEVIATION, MIN, MAX AND        *
001000*               CONFIDENCE BAND.                                 *
001100*               (2) FCST-PRINT-LINE -- ONE DETAIL LINE OF THE    *
001200*               FORECAST-OUT REPORT.                             *
001300*  CALLED BY    EXPFCST                                          *
001400*----------------------------------------------------------------*
001500*  CHANGE LOG                                                    *
001600*  950704  SA  CDP-0430  ORIGINAL TABLE -- AVG/STD/MIN/MAX ONLY. *
001700*  981130  TP  CDP-0547  ADDED THE IQR RETAIN-FLAGS WHEN THE     *
001800*                        BOARD ASKED FOR OUTLIER-FREE FORECASTS. *
001900*================================================================*
002000 01  WS-FCST-CONTROL.                                             
002100     05  WS-FCST-MAX-LIM         PIC 9(04) COMP VALUE 20.         
002200     05  WS-FCST-CAP-CNT        PIC 9(04) COMP VALUE ZEROES.      
002300     05  WS-FCST-MONTH-MAX       PIC 9(02) COMP VALUE 3.          
002400     05  FILLER                  PIC X(01).                       
002500                                                                  
002600 01  WS-FCST-TABLE.                                               
002700     05  WS-FCST-ENTRY   OCCURS 1 TO 20 TIMES                     
002800                          DEPENDING ON WS-FCST-CAP-CNT            
002900                          INDEXED BY IDX-FCST.                    
003000         10  FCW-CATEGORY             PIC X(15).                  
003100         10  FCW-MONTH-CNT      PIC 9(02) COMP VALUE ZEROES.      
003200         10  FCW-MONTH-TOT OCCURS 3 TIMES                         
003300                            INDEXED BY IDX-FCST-MO.               
003400             15  FCW-MONTH-YYYYMM     PIC X(07).                  
003500             15  FCW-MONTH-AMT        PIC S9(09)V99.              
003600             15  FCW-MONTH-RETAIN     PIC X(01) VALUE "Y".        
003700                 88  FCW-MONTH-IS-RETAINED   VALUE "Y".           
003800         10  FCW-RETAIN-CNT     PIC 9(02) COMP VALUE ZEROES.      
003900         10  FCW-AVG-SPEND            PIC S9(09)V99.              
004000         10  FCW-STD-DEV              PIC S9(09)V99.              
004100         10  FCW-MIN-SPEND            PIC S9(09)V99.              
004200         10  FCW-MAX-SPEND            PIC S9(09)V99.              
004300         10  FCW-CONF-LOW             PIC S9(09)V99.              
004400         10  FCW-CONF-HIGH            PIC S9(09)V99.              
004500         10  FILLER                   PIC X(01).                  
004600                                                                  
004700*    ONE PRINTED LINE OF FORECAST-OUT (LINE SEQUENTIAL REPORT).   
004800 01  FCST-PRINT-LINE.                                             
004900     05  FCP-CATEGORY            PIC X(16).                       
005000     05  FCP-AVG-SPEND           PIC ZZZ,ZZ9.99.                  
005100     05  FILLER                  PIC X(02) VALUE SPACES.          
005200     05  FCP-STD-DEV             PIC ZZZ,ZZ9.99.                  
005300     05  FILLER                  PIC X(02) VALUE SPACES.          
005400     05  FCP-MIN-SPEND           PIC ZZZ,ZZ9.99.                  
005500     05  FILLER                  PIC X(02) VALUE SPACES.          
005600     05  FCP-MAX-SPEND           PIC ZZZ,ZZ9.99.                  
005700     05  FILLER                  PIC X(02) VALUE SPACES.          
005800     05  FCP-NUM-MONTHS          PIC Z9.                          
005900     05  FILLER                  PIC X(04) VALUE SPACES.          
006000     05  FCP-CONF-LOW            PIC -ZZ,ZZ9.99.                  
006100     05  FILLER                  PIC X(02) VALUE SPACES.          
006200     05  FCP-CONF-HIGH           PIC ZZZ,ZZ9.99.                  
006300     05  FILLER                  PIC X(20) VALUE SPACES.          
006400                                                                  
006500                                                                  
