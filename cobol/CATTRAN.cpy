000100*================================================================*
000200*  COPYBOOK    CATTRAN                                           *
000300*  TITLE       CATEGORIZED MEMBER-EXPENSE TRANSACTION RECORD     *
000400*  DESCRIPTION OUTPUT OF EXPCATG / INPUT TO EXPFCST AND EXPRPT.  *
000500*               CARRIES THE CLEAN TRANSACTION FORWARD PLUS THE   *
000600*               NORMALIZED DESCRIPTION, THE EXTRACTED MERCHANT,  *
000700*               THE TRANSACTION KEY, AND THE CATEGORY DECISION   *
000800*               (CATEGORY + THE SOURCE CODE THAT ASSIGNED IT).   *
000900*  CALLED BY    EXPCATG, EXPFCST, EXPRPT                         *
001000*----------------------------------------------------------------*
001100*  CHANGE LOG                                                    *
001200*  880414  RM  CDP-0150  ORIGINAL LAYOUT -- CATEGORY ONLY.       *
001300*  900822  JO  CDP-0288  ADDED CAT-SOURCE SO THE CATEGORIZE STEP *
001400*                        COULD BE AUDITED RULE BY RULE.          *
001500*  940110  SA  CDP-0411  ADDED CAT-DESC-NORM, CAT-MERCHANT AND   *
001600*                        CAT-TXN-ID FOR THE MERCHANT/ONE-OFF     *
001700*                        OVERRIDE LOOKUP WORK.                   *
001800*  970921  TP  CDP-0501  ADDED CAT-BANK-CATEGORY AND             *
001900*                        CAT-BANK-CAT-CLEAN.                     *
002000*================================================================*
002100 01  CATEGORIZED-TRANSACTION-REC.                                 
002200     05  CAT-DATE                PIC X(10).                       
002300     05  CAT-DESCRIPTION         PIC X(40).                       
002400     05  CAT-DESC-NORM           PIC X(40).                       
002500     05  CAT-MERCHANT            PIC X(30).                       
002600     05  CAT-TXN-ID              PIC X(63).                       
002700     05  CAT-AMOUNT-SIGNED       PIC S9(7)V99.                    
002800     05  CAT-AMOUNT-SPEND        PIC 9(7)V99.                     
002900     05  CAT-CATEGORY            PIC X(15).                       
003000         88  CAT-CATEGORY-EXCLUDE         VALUE "EXCLUDE".        
003100         88  CAT-CATEGORY-TRANSFER        VALUE "Transfer".       
003200         88  CAT-CATEGORY-OTHER           VALUE "Other".          
003300     05  CAT-SOURCE              PIC X(08).                       
003400         88  CAT-SOURCE-CREDIT            VALUE "credit".         
003500         88  CAT-SOURCE-ONE-OFF           VALUE "one_off".        
003600         88  CAT-SOURCE-MERCHANT          VALUE "merchant".       
003700         88  CAT-SOURCE-BANK              VALUE "bank".           
003800         88  CAT-SOURCE-RULE              VALUE "rule".           
003900         88  CAT-SOURCE-FUZZY             VALUE "fuzzy".          
004000         88  CAT-SOURCE-OTHER             VALUE "other".          
004100     05  CAT-BANK-CATEGORY       PIC X(20).                       
004200     05  CAT-BANK-CAT-CLEAN      PIC X(15).                       
004300     05  FILLER                  PIC X(05).                       
004400                                                                  
004500*    DATE BROKEN INTO YEAR / MONTH / DAY -- SAME SHAPE AS         
004600*    CLN-DATE-PARTS IN CLNTRAN, CARRIED FORWARD HERE SO EXPFCST   
004700*    AND EXPRPT CAN GROUP BY YEAR-MONTH WITHOUT RE-SCANNING.      
004800 01  CAT-DATE-PARTS REDEFINES CATEGORIZED-TRANSACTION-REC.        
004900     05  CAT-DT-YYYY             PIC X(04).                       
005000     05  FILLER                  PIC X(01).                       
005100     05  CAT-DT-MM               PIC X(02).                       
005200     05  FILLER                  PIC X(01).                       
005300     05  CAT-DT-DD               PIC X(02).                       
005400     05  FILLER                  PIC X(254).                      
