000100*================================================================*
000200*  COPYBOOK    MCOVRD                                            *
000300*  TITLE       MERCHANT-OVERRIDE CONFIGURATION TABLE             *
000400*  DESCRIPTION HOLDS THE MEMBER-MAINTAINED "ALWAYS CALL THIS     *
000500*               MERCHANT THAT CATEGORY" LIST.  LOADED ONCE AT    *
000600*               THE START OF EXPCATG FROM THE OPTIONAL           *
000700*               MERCHANT-OVERRIDES CONFIG FILE (KEY,CATEGORY     *
000800*               PER LINE); AN ABSENT FILE LEAVES THE TABLE       *
000900*               EMPTY AND IS NOT AN ERROR.                       *
001000*  CALLED BY    EXPCATG                                          *
001100*----------------------------------------------------------------*
001200*  CHANGE LOG                                                    *
001300*  940110  SA  CDP-0411  ORIGINAL TABLE, 200 ENTRY LIMIT.        *
001400*  020814  WN  CDP-0733  RAISED LIMIT 200 ->> 500 ENTRIES -- THE *
001500*                        HOME-BANKING FRONT END LETS MEMBERS     *
001600*                        ADD THEIR OWN MERCHANT OVERRIDES NOW.   *
001700*  061030  WN  CDP-0805  ADDED OVR-KEY-LEN -- EXPCATG MEASURES   *
001800*                        EACH KEY ONCE AT LOAD TIME SO THE       *
001900*                        SUBSTRING TEST DOES NOT RESCAN TRAILING *
002000*                        SPACES ON EVERY TRANSACTION.            *
002100*================================================================*
002200*    ONE CONFIG-FILE LINE, AS READ FROM MERCHANT-OVRD FILE.       
002300 01  MCOVRD-CONFIG-LINE.                                          
002400     05  MCOVRD-LN-KEY           PIC X(30).                       
002500     05  FILLER                  PIC X(01) VALUE ",".             
002600     05  MCOVRD-LN-CATEGORY      PIC X(15).                       
002700     05  FILLER                  PIC X(34).                       
002800                                                                  
002900*    IN-MEMORY TABLE BUILT FROM THE CONFIG FILE AT STARTUP.       
003000 01  WS-MOVR-CONTROL.                                             
003100     05  WS-MOVR-MAX-LIM         PIC 9(04) COMP VALUE 500.        
003200     05  WS-MOVR-CAP-CNT        PIC 9(04) COMP VALUE ZEROES.      
003300     05  FILLER                  PIC X(01).                       
003400                                                                  
003500 01  WS-MOVR-TABLE.                                               
003600     05  WS-MOVR-ENTRY   OCCURS 1 TO 500 TIMES                    
003700                          DEPENDING ON WS-MOVR-CAP-CNT            
003800                          INDEXED BY IDX-MOVR.                    
003900         10  OVR-MERCHANT-KEY    PIC X(30).                       
004000         10  OVR-CATEGORY        PIC X(15).                       
004100         10  OVR-KEY-LEN        PIC 9(02) COMP VALUE ZEROES.      
004200         10  FILLER              PIC X(01).                       
004300                                                                  
004400                                                                  
004500                                                                  
