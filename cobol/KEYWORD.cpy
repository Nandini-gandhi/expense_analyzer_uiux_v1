000100*================================================================*
000200*  COPYBOOK    KEYWORD                                           *
000300*  TITLE       MERCHANT KEYWORD RULE TABLE                       *
000400*  DESCRIPTION THE HOUSE LIST OF MERCHANT NAME FRAGMENTS AND     *
000500*               THE CATEGORY EACH ONE IMPLIES.  TABLE ORDER IS   *
000600*               SIGNIFICANT -- 500-KEYWORD-MATCH IN EXPCATG      *
000700*               WALKS THE TABLE FROM THE TOP AND STOPS ON THE    *
000800*               FIRST FRAGMENT THAT APPEARS IN THE TRANSACTION   *
000900*               TEXT, SO THIS TABLE MUST NOT BE RE-SEQUENCED     *
001000*               WITHOUT CHECKING FOR OVERLAPPING FRAGMENTS.      *
001100*  CALLED BY    EXPCATG                                          *
001200*----------------------------------------------------------------*
001300*  CHANGE LOG                                                    *
001400*  940110  SA  CDP-0411  ORIGINAL 14-ENTRY LIST.                 *
001500*  981203  TP  CDP-0548  ADDED THE STREAMING/DELIVERY MERCHANTS  *
001600*                        (UBEREATS, DOORDASH, NETFLIX, SPOTIFY,  *
001700*                        HULU) MEMBERS KEPT ASKING ABOUT.        *
001800*  040622  WN  CDP-0760  ADDED BP -- FLAGGED BY THE HELP DESK AS *
001900*                        FALLING THROUGH TO "OTHER".             *
002000*================================================================*
002100 01  WS-KEYWORD-VALUES.                                           
002200     05  FILLER PIC X(15) VALUE "whole foods".                    
002300     05  FILLER PIC X(15) VALUE "Groceries".                      
002400     05  FILLER PIC X(15) VALUE "trader joe".                     
002500     05  FILLER PIC X(15) VALUE "Groceries".                      
002600     05  FILLER PIC X(15) VALUE "aldi".                           
002700     05  FILLER PIC X(15) VALUE "Groceries".                      
002800     05  FILLER PIC X(15) VALUE "kroger".                         
002900     05  FILLER PIC X(15) VALUE "Groceries".                      
003000     05  FILLER PIC X(15) VALUE "instacart".                      
003100     05  FILLER PIC X(15) VALUE "Groceries".                      
003200     05  FILLER PIC X(15) VALUE "starbucks".                      
003300     05  FILLER PIC X(15) VALUE "Dining".                         
003400     05  FILLER PIC X(15) VALUE "dunkin".                         
003500     05  FILLER PIC X(15) VALUE "Dining".                         
003600     05  FILLER PIC X(15) VALUE "chipotle".                       
003700     05  FILLER PIC X(15) VALUE "Dining".                         
003800     05  FILLER PIC X(15) VALUE "ubereats".                       
003900     05  FILLER PIC X(15) VALUE "Dining".                         
004000     05  FILLER PIC X(15) VALUE "doordash".                       
004100     05  FILLER PIC X(15) VALUE "Dining".                         
004200     05  FILLER PIC X(15) VALUE "uber".                           
004300     05  FILLER PIC X(15) VALUE "Travel".                         
004400     05  FILLER PIC X(15) VALUE "lyft".                           
004500     05  FILLER PIC X(15) VALUE "Travel".                         
004600     05  FILLER PIC X(15) VALUE "shell".                          
004700     05  FILLER PIC X(15) VALUE "Travel".                         
004800     05  FILLER PIC X(15) VALUE "chevron".                        
004900     05  FILLER PIC X(15) VALUE "Travel".                         
005000     05  FILLER PIC X(15) VALUE "exxon".                          
005100     05  FILLER PIC X(15) VALUE "Travel".                         
005200     05  FILLER PIC X(15) VALUE "bp".                             
005300     05  FILLER PIC X(15) VALUE "Travel".                         
005400     05  FILLER PIC X(15) VALUE "amazon".                         
005500     05  FILLER PIC X(15) VALUE "Shopping".                       
005600     05  FILLER PIC X(15) VALUE "target".                         
005700     05  FILLER PIC X(15) VALUE "Shopping".                       
005800     05  FILLER PIC X(15) VALUE "walmart".                        
005900     05  FILLER PIC X(15) VALUE "Shopping".                       
006000     05  FILLER PIC X(15) VALUE "ikea".                           
006100     05  FILLER PIC X(15) VALUE "Shopping".                       
006200     05  FILLER PIC X(15) VALUE "netflix".                        
006300     05  FILLER PIC X(15) VALUE "Entertainment".                  
006400     05  FILLER PIC X(15) VALUE "spotify".                        
006500     05  FILLER PIC X(15) VALUE "Entertainment".                  
006600     05  FILLER PIC X(15) VALUE "hulu".                           
006700     05  FILLER PIC X(15) VALUE "Entertainment".                  
006800                                                                  
006900 01  WS-KEYWORD-TABLE REDEFINES WS-KEYWORD-VALUES.                
007000     05  WS-KEYWORD-ENT OCCURS 23 TIMES                           
007100                        INDEXED BY IDX-KEYWORD.                   
007200         10  WS-KEYWORD-TXT           PIC X(15).                  
007300         10  WS-KEYWORD-CAT           PIC X(15).                  
