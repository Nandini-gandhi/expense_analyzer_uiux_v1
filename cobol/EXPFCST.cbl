000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    EXPFCST.                                          
000300 AUTHOR.        S. AUSTIN.                                        
000400 INSTALLATION.  CARDINAL DATA PROCESSING CO.                      
000500 DATE-WRITTEN.  JULY 1995.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. CARDINAL DATA PROCESSING CO. - INTERNAL USE ONLY.      
000800                                                                  
000900*================================================================*
001000*  PROGRAM      EXPFCST                                          *
001100*  TITLE        STEP 3 OF 4 - FORECAST NEXT MONTH'S SPEND        *
001200*  ABSTRACT     READS CATTRAN TWICE.  THE FIRST PASS ROLLS A     *
001300*                3-MONTH WINDOW OF THE MOST RECENT DISTINCT      *
001400*                YEAR-MONTHS PRESENT (TRANSFER EXCLUDED); THE    *
001500*                SECOND PASS ACCUMULATES EACH CATEGORY'S SPEND   *
001600*                FOR THOSE MONTHS, APPLIES THE IQR OUTLIER TEST, *
001700*                AND COMPUTES THE AVERAGE, STANDARD DEVIATION,   *
001800*                MIN/MAX AND CONFIDENCE BAND USED TO FORECAST    *
001900*                NEXT MONTH'S SPEND.  RESULTS PRINT TO FCSTOUT,  *
002000*                CATEGORIES DESCENDING BY AVERAGE, TOTAL LAST.   *
002100*  CALLS        NONE.                                            *
002200*  CALLED BY    RUN VIA THE NIGHTLY EXPENSE-ANALYSIS JOB STREAM, *
002300*                AFTER EXPCATG.                                  *
002400*----------------------------------------------------------------*
002500*  CHANGE LOG                                                    *
002600*  950704  SA  CDP-0430  ORIGINAL PROGRAM -- AVG/STD/MIN/MAX     *
002700*                        OVER THE LAST 3 MONTHS, NO OUTLIER      *
002800*                        HANDLING.                               *
002900*  981130  TP  CDP-0547  ADDED THE IQR OUTLIER TEST AFTER A ONE- *
003000*                        TIME INSURANCE REFUND SKEWED            *
003100*                        DECEMBER'S "HOME" FORECAST FOR THREE    *
003200*                        MONTHS RUNNING.                         *
003300*  990118  TP  CDP-0560  Y2K REVIEW -- YEAR-MONTH IS CARVED FROM *
003400*                        THE CAT-DATE TEXT, ALREADY FULL 4-DIGIT *
003500*                        YEAR, NO CHANGE REQUIRED.               *
003600*  030512  WN  CDP-0716  ADDED THE ROLLING 3-SLOT WINDOW SO THE  *
003700*                        PROGRAM NO LONGER NEEDS A FULL HISTORY  *
003800*                        TABLE OF EVERY MONTH ON FILE.           *
003900*  190226  MB  CDP-0903  RECOMPILE UNDER THE CURRENT COMPILER,   *
004000*                        NO LOGIC CHANGE.                        *
004100*  231105  MB  CDP-0944  ADDED THE UPSI-0 TRACE SWITCH TO MATCH  *
004200*                        EXPCATG SO A FORECAST THAT LOOKS OFF    *
004300*                        CAN BE WALKED PASS BY PASS.             *
004400*================================================================*
004500                                                                  
004600 ENVIRONMENT DIVISION.                                            
004700 CONFIGURATION SECTION.                                           
004800 SPECIAL-NAMES.                                                   
004900     CLASS WS-DIGIT-CLASS IS "0" THRU "9"                         
005000     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON                       
005100     UPSI-0 OFF STATUS IS WS-TRACE-SWITCH-OFF.                    
005200                                                                  
005300 INPUT-OUTPUT SECTION.                                            
005400 FILE-CONTROL.                                                    
005500*    INPUT -- READ TWICE, ONCE FOR THE MONTH WINDOW (200) AND     
005600*    AGAIN FOR THE ACCUMULATION PASS (300).                       
005700     SELECT CATEGORIZED-TRANS ASSIGN TO "CATTRAN"                 
005800            ORGANIZATION IS LINE SEQUENTIAL                       
005900            FILE STATUS IS FS-CATEGORIZED-TRANS.                  
006000                                                                  
006100*    OUTPUT -- THE PRINTED FORECAST, ONE LINE PER CATEGORY PLUS   
006200*    A HEADING AND THE RESERVED TOTAL LINE.                       
006300     SELECT FORECAST-OUT    ASSIGN TO "FCSTOUT"                   
006400            ORGANIZATION IS LINE SEQUENTIAL                       
006500            FILE STATUS IS FS-FORECAST-OUT.                       
006600                                                                  
006700 DATA DIVISION.                                                   
006800 FILE SECTION.                                                    
006900*    SAME CATTRAN LAYOUT EXPCATG WRITES -- THIS PROGRAM READS     
007000*    CAT-CATEGORY, CAT-DATE AND CAT-AMOUNT-SPEND ONLY.            
007100 FD  CATEGORIZED-TRANS                                            
007200     LABEL RECORDS ARE STANDARD.                                  
007300     COPY CATTRAN.                                                
007400                                                                  
007500*    ONE 112-BYTE PRINT LINE PER WRITE -- SEE RPTLINE-STYLE       
007600*    FCST-PRINT-LINE IN FCSTRES FOR THE COLUMN LAYOUT.            
007700 FD  FORECAST-OUT                                                 
007800     LABEL RECORDS ARE STANDARD.                                  
007900 01  FCSTOUT-FILE-REC            PIC X(112).                      
008000                                                                  
008100 WORKING-STORAGE SECTION.                                         
008200                                                                  
008300*    STANDALONE SWITCH, NOT PART OF ANY RECORD, SET OFF THE       
008400*    RUN-TIME UPSI-0 BIT (SEE SPECIAL-NAMES ABOVE) -- TURNED ON   
008500*    BY AN OPERATOR "UPSI 1" AT JCL TIME WHEN A RUN NEEDS THE     
008600*    EXTRA TRACE DISPLAYS SPRINKLED THROUGH THE PARAGRAPHS BELOW. 
008700 77  WS-TRACE-SWITCH             PIC X(01) VALUE "N".             
008800         88  WS-TRACE-SWITCH-ON              VALUE "Y".           
008900         88  WS-TRACE-SWITCH-OFF             VALUE "N".           
009000                                                                  
009100*    WS-FCST-CONTROL / WS-FCST-TABLE / FCST-PRINT-LINE --         
009200*    KEPT IN WORKING STORAGE, NOT THE FD, SO THE CATEGORY         
009300*    ACCUMULATOR TABLE DOES NOT SHARE STORAGE WITH THE            
009400*    FORECAST-OUT RECORD AREA.                                    
009500     COPY FCSTRES.                                                
009600                                                                  
009700*    FILE STATUS KEYS -- BOTH FILES ARE REQUIRED, SO EITHER ONE   
009800*    COMING BACK NOT "00" ON OPEN IS A STOP-RUN CONDITION.        
009900 01  WS-FILE-STATUSES.                                            
010000     05  FS-CATEGORIZED-TRANS    PIC X(02) VALUE "00".            
010100         88  FS-CATEGORIZED-TRANS-OK       VALUE "00".            
010200     05  FS-FORECAST-OUT         PIC X(02) VALUE "00".            
010300         88  FS-FORECAST-OUT-OK            VALUE "00".            
010400     05  FILLER                  PIC X(02).                       
010500                                                                  
010600*    ONE EOF SWITCH COVERS BOTH READ PASSES -- CATTRAN IS CLOSED  
010700*    AND REOPENED BETWEEN PASS ONE AND PASS TWO, SO THE SAME      
010800*    SWITCH CAN BE REUSED RATHER THAN CARRYING TWO OF THEM.       
010900 01  WS-RUN-SWITCHES.                                             
011000     05  WS-MORE-CAT-RECS        PIC X(01) VALUE "Y".             
011100         88  WS-NO-MORE-CAT-RECS           VALUE "N".             
011200     05  FILLER                  PIC X(01).                       
011300                                                                  
011400*    WS-CTE-01/WS-CTE-03 ARE COMPILE-TIME CONSTANTS USED IN ADD/  
011500*    SUBTRACT STATEMENTS SO THE DECIMAL LITERALS 1 AND 3 DO NOT   
011600*    SHOW UP BARE THROUGHOUT THE PROCEDURE DIVISION.  THE REST    
011700*    ARE THE PASS-BY-PASS READ AND USE COUNTS FOR TERMINATE.      
011800 01  WS-COUNTERS.                                                 
011900     05  WS-CTE-01               PIC 9(01) COMP VALUE 1.          
012000     05  WS-CTE-03               PIC 9(01) COMP VALUE 3.          
012100     05  WS-RECS-READ-1         PIC 9(07) COMP VALUE ZEROES.      
012200     05  WS-RECS-READ-2         PIC 9(07) COMP VALUE ZEROES.      
012300     05  WS-RECS-USED           PIC 9(07) COMP VALUE ZEROES.      
012400     05  FILLER                 PIC X(01).                        
012500                                                                  
012600*    THE ROLLING WINDOW OF THE LAST THREE DISTINCT YEAR-MONTHS    
012700*    SEEN ON PASS ONE (TRANSFER CATEGORY ALREADY EXCLUDED).       
012800*    SLOT 3 IS ALWAYS THE MOST RECENT.                            
012900 01  WS-MONTH-WINDOW.                                             
013000     05  WS-MWIN-ENTRY   OCCURS 3 TIMES                           
013100                          INDEXED BY IDX-MWIN                     
013200                          PIC X(07) VALUE SPACES.                 
013300                                                                  
013400*    ALTERNATE YEAR/MONTH VIEW OF THE WINDOW TABLE.               
013500 01  WS-MWIN-PARTS REDEFINES WS-MONTH-WINDOW.                     
013600     05  WS-MWIN-YM-ENT  OCCURS 3 TIMES                           
013700                          INDEXED BY IDX-MWIN-P.                  
013800         10  WS-MWIN-YYYY        PIC X(04).                       
013900         10  FILLER              PIC X(01).                       
014000         10  WS-MWIN-MM          PIC X(02).                       
014100                                                                  
014200*    HOW MANY OF THE THREE WINDOW SLOTS ARE ACTUALLY FILLED --    
014300*    LESS THAN THREE ONLY EARLY IN A NEW CLIENT'S HISTORY.        
014400 01  WS-MONTH-WINDOW-CNT        PIC 9(02) COMP VALUE ZEROES.      
014500*    CARRIES THE YEAR-MONTH OF THE PRIOR RECORD ACROSS READS SO   
014600*    220 CAN TELL WHEN THE WINDOW NEEDS TO SHIFT.                 
014700 01  WS-LAST-MONTH-SEEN          PIC X(07) VALUE SPACES.          
014800*    YEAR-MONTH LIFTED FROM CAT-DATE FOR THE RECORD BEING         
014900*    PROCESSED RIGHT NOW, REUSED ACROSS BOTH PASSES.              
015000 01  WS-CURRENT-YEAR-MONTH       PIC X(07) VALUE SPACES.          
015100                                                                  
015200*    ALTERNATE YEAR/MONTH VIEW OF WS-CURRENT-YEAR-MONTH -- SAME   
015300*    SPLIT HABIT AS CAT-DATE-PARTS IN CATTRAN.                    
015400 01  WS-CURRENT-YM-PARTS REDEFINES WS-CURRENT-YEAR-MONTH.         
015500     05  WS-YM-YYYY              PIC X(04).                       
015600     05  FILLER                  PIC X(01).                       
015700     05  WS-YM-MM                PIC X(02).                       
015800                                                                  
015900*    SET BY 332 TO THE WINDOW SLOT (1-3) A RECORD'S YEAR-MONTH    
016000*    MATCHED, OR LEFT ZERO WHEN THE RECORD FALLS OUTSIDE THE      
016100*    3-MONTH WINDOW AND IS TO BE IGNORED BY PASS TWO.             
016200 01  WS-MATCHED-SLOT            PIC 9(02) COMP VALUE ZEROES.      
016300                                                                  
016400*    ONE SWAP-HOLD AREA, SAME SHAPE AS WS-FCST-ENTRY, USED BY     
016500*    THE DESCENDING-BY-AVERAGE BUBBLE SORT IN 600-SORT-RESULTS.   
016600 01  WS-FCST-SWAP-ENTRY.                                          
016700     05  SW-FCW-CATEGORY         PIC X(15).                       
016800     05  SW-FCW-MONTH-CNT        PIC 9(02) COMP.                  
016900     05  SW-FCW-MONTH-TOT OCCURS 3 TIMES.                         
017000         10  SW-FCW-MONTH-YYYYMM PIC X(07).                       
017100         10  SW-FCW-MONTH-AMT    PIC S9(09)V99.                   
017200         10  SW-FCW-MONTH-RETAIN PIC X(01).                       
017300     05  SW-FCW-RETAIN-CNT       PIC 9(02) COMP.                  
017400     05  SW-FCW-AVG-SPEND        PIC S9(09)V99.                   
017500     05  SW-FCW-STD-DEV          PIC S9(09)V99.                   
017600     05  SW-FCW-MIN-SPEND        PIC S9(09)V99.                   
017700     05  SW-FCW-MAX-SPEND        PIC S9(09)V99.                   
017800     05  SW-FCW-CONF-LOW         PIC S9(09)V99.                   
017900     05  SW-FCW-CONF-HIGH        PIC S9(09)V99.                   
018000     05  FILLER                  PIC X(01).                       
018100                                                                  
018200*    SET "Y" WHEN A SWAP OCCURS DURING A SORT PASS -- CARRIED     
018300*    FOR DIAGNOSTIC USE ONLY, SINCE 610 BOUNDS THE SORT BY        
018400*    SHRINKING WS-SORT-BOTTOM RATHER THAN TESTING THIS SWITCH.    
018500 01  WS-SORT-SWAPPED-SWITCH      PIC X(01) VALUE "N".             
018600         88  WS-SORT-A-SWAP-HAPPENED           VALUE "Y".         
018700*    HIGH END OF THE UNSORTED PORTION OF THE CATEGORY TABLE --    
018800*    SHRINKS BY ONE EACH BUBBLE-SORT PASS.                        
018900 01  WS-SORT-BOTTOM             PIC 9(04) COMP VALUE ZEROES.      
019000                                                                  
019100*    WORK AREAS FOR 450-APPLY-IQR (PER-CATEGORY OUTLIER TEST).    
019200 01  WS-IQR-WORK.                                                 
019300     05  WS-IQR-SORTED   OCCURS 3 TIMES                           
019400                          INDEXED BY IDX-IQR IDX-IQR-J            
019500                          PIC S9(09)V99.                          
019600*    WHOLE-DOLLAR/CENTS VIEW OF THE SORTED TABLE -- CARRIED       
019700*    FORWARD FOR ANY TRACE DISPLAY ADDED UNDER UPSI-0.            
019800     05  WS-IQR-SORTED-PARTS REDEFINES WS-IQR-SORTED              
019900                          OCCURS 3 TIMES.                         
020000         10  WS-IQR-SORT-WHOLE   PIC S9(09).                      
020100         10  WS-IQR-SORT-CENTS   PIC 99.                          
020200     05  WS-IQR-N               PIC 9(02) COMP VALUE ZEROES.      
020300     05  WS-IQR-Q1-POS           PIC S9(02)V9999.                 
020400     05  WS-IQR-Q3-POS           PIC S9(02)V9999.                 
020500     05  WS-IQR-Q1               PIC S9(09)V99.                   
020600     05  WS-IQR-Q3               PIC S9(09)V99.                   
020700     05  WS-IQR-RANGE            PIC S9(09)V99.                   
020800     05  WS-IQR-LOW-FENCE        PIC S9(09)V99.                   
020900     05  WS-IQR-HIGH-FENCE       PIC S9(09)V99.                   
021000     05  WS-IQR-SWAP             PIC S9(09)V99.                   
021100     05  FILLER                  PIC X(01).                       
021200                                                                  
021300*    WORK AREAS FOR 460-INTERPOLATE -- LINEAR INTERPOLATION      *
021400*    BETWEEN TWO ORDER STATISTICS AT A 0-RELATIVE FRACTIONAL     *
021500*    POSITION.  THE FLOOR SUBSCRIPT IS TAKEN BY MOVING THE       *
021600*    FRACTIONAL POSITION TO AN INTEGER FIELD -- COBOL MOVE       *
021700*    TRUNCATES RATHER THAN ROUNDS, WHICH IS ALL THE FLOOR OF A   *
021800*    NON-NEGATIVE POSITION REQUIRES.                             *
021900 01  WS-INTERP-WORK.                                              
022000     05  WS-IQR-INTERP-POS       PIC S9(02)V9999.                 
022100     05  WS-IQR-INTERP-VALUE     PIC S9(09)V99.                   
022200     05  WS-IQR-FLOOR0           PIC 9(02) COMP.                  
022300     05  WS-IQR-FLOOR-SUB        PIC 9(02) COMP.                  
022400     05  WS-IQR-CEIL-SUB         PIC 9(02) COMP.                  
022500     05  WS-IQR-FRACTION         PIC S9V9999.                     
022600     05  FILLER                  PIC X(01).                       
022700                                                                  
022800*    WORK AREAS FOR 470-COMPUTE-STATS.                            
022900 01  WS-STAT-WORK.                                                
023000     05  WS-ST-SUM               PIC S9(09)V99.                   
023100     05  WS-ST-SUM-SQ-DIFF       PIC S9(11)V9999.                 
023200     05  WS-ST-DIFF              PIC S9(09)V99.                   
023300     05  WS-ST-VARIANCE          PIC S9(09)V9999.                 
023400     05  WS-ST-DIVISOR           PIC 9(02) COMP.                  
023500     05  WS-FCST-FIRST-RETAINED-SWITCH PIC X(01) VALUE "Y".       
023600         88  WS-FCST-FIRST-RETAINED-IS-ON       VALUE "Y".        
023700     05  FILLER                  PIC X(01).                       
023800                                                                  
023900 PROCEDURE DIVISION.                                              
024000                                                                  
024100*----------------------------------------------------------------*
024200*  000-MAIN-PARAGRAPH -- TWO PASSES OVER CATTRAN (200 THEN 300), *
024300*  FOLLOWED BY THE STATS, SORT AND PRINT STEPS.  CATTRAN IS NOT  *
024400*  RE-READ AFTER PASS TWO -- EVERYTHING FROM HERE ON WORKS OFF   *
024500*  THE IN-MEMORY WS-FCST-TABLE BUILT DURING THE TWO PASSES.      *
024600*----------------------------------------------------------------*
024700 000-MAIN-PARAGRAPH.                                              
024800    DISPLAY "EXPFCST - FORECAST NEXT MONTH'S CATEGORY SPEND"      
024900                                                                  
025000     PERFORM 100-BEGIN-INITIALIZE                                 
025100        THRU 100-END-INITIALIZE                                   
025200                                                                  
025300     PERFORM 200-BEGIN-PASS-ONE                                   
025400        THRU 200-END-PASS-ONE                                     
025500                                                                  
025600     PERFORM 300-BEGIN-PASS-TWO                                   
025700        THRU 300-END-PASS-TWO                                     
025800                                                                  
025900     PERFORM 400-BEGIN-COMPUTE-ALL-STATS                          
026000        THRU 400-END-COMPUTE-ALL-STATS                            
026100                                                                  
026200     PERFORM 600-BEGIN-SORT-RESULTS                               
026300        THRU 600-END-SORT-RESULTS                                 
026400                                                                  
026500     PERFORM 700-BEGIN-PRINT-RESULTS                              
026600        THRU 700-END-PRINT-RESULTS                                
026700                                                                  
026800     PERFORM 900-BEGIN-TERMINATE                                  
026900        THRU 900-END-TERMINATE                                    
027000                                                                  
027100     STOP RUN.                                                    
027200                                                                  
027300*    OPEN THE OUTPUT FILE UP FRONT SO A BAD ASSIGN OR A FULL     *
027400*    VOLUME ABENDS THE RUN BEFORE EITHER READ PASS IS STARTED.   *
027500 100-BEGIN-INITIALIZE.                                            
027600     OPEN OUTPUT FORECAST-OUT                                     
027700     IF NOT FS-FORECAST-OUT-OK                                    
027800        DISPLAY "EXPFCST - UNABLE TO OPEN FCSTOUT, STATUS "       
027900                FS-FORECAST-OUT                                   
028000        STOP RUN                                                  
028100     END-IF.                                                      
028200 100-END-INITIALIZE.                                              
028300     EXIT.                                                        
028400                                                                  
028500*----------------------------------------------------------------*
028600*  200-PASS-ONE -- ROLL THE 3-SLOT MONTH WINDOW.  THE FILE IS IN *
028700*  ASCENDING DATE ORDER (CARRIED FORWARD FROM EXPCLEAN), SO A    *
028800*  NEW YEAR-MONTH ONLY EVER APPEARS AT THE HIGH END -- SHIFT THE *
028900*  WINDOW LEFT AND DROP THE NEW MONTH INTO SLOT 3.               *
029000*----------------------------------------------------------------*
029100 200-BEGIN-PASS-ONE.                                              
029200     OPEN INPUT CATEGORIZED-TRANS                                 
029300     MOVE "Y"                     TO WS-MORE-CAT-RECS             
029400     PERFORM 210-BEGIN-READ-PASS-ONE                              
029500        THRU 210-END-READ-PASS-ONE                                
029600                                                                  
029700     PERFORM 220-BEGIN-SCAN-PASS-ONE                              
029800        THRU 220-END-SCAN-PASS-ONE                                
029900        UNTIL WS-NO-MORE-CAT-RECS                                 
030000                                                                  
030100     CLOSE CATEGORIZED-TRANS                                      
030200                                                                  
030300     MOVE ZEROES                  TO WS-MONTH-WINDOW-CNT          
030400     PERFORM 230-BEGIN-COUNT-WINDOW-SLOT                          
030500        THRU 230-END-COUNT-WINDOW-SLOT                            
030600        VARYING IDX-MWIN FROM 1 BY 1                              
030700           UNTIL IDX-MWIN > 3.                                    
030800 200-END-PASS-ONE.                                                
030900     EXIT.                                                        
031000                                                                  
031100*    ONE READ PER CALL, DRIVEN FROM 220 -- KEEPS THE READ/TEST   *
031200*    FOR END-OF-FILE PATTERN THE SAME AS THE PASS-TWO READER.    *
031300 210-BEGIN-READ-PASS-ONE.                                         
031400     READ CATEGORIZED-TRANS                                       
031500         AT END                                                   
031600            SET WS-NO-MORE-CAT-RECS TO TRUE                       
031700         NOT AT END                                               
031800            ADD WS-CTE-01         TO WS-RECS-READ-1               
031900     END-READ.                                                    
032000 210-END-READ-PASS-ONE.                                           
032100     EXIT.                                                        
032200                                                                  
032300 220-BEGIN-SCAN-PASS-ONE.                                         
032400*    TRANSFER CATEGORY NEVER COUNTS AS SPEND, SO IT DOES NOT GET *
032500*    TO OPEN OR ADVANCE A MONTH SLOT IN THE WINDOW.              *
032600     IF NOT CAT-CATEGORY-TRANSFER                                 
032700        MOVE CAT-DATE (1:7)       TO WS-CURRENT-YEAR-MONTH        
032800*       A CHANGED YEAR-MONTH MEANS WE HAVE HIT THE FIRST RECORD  *
032900*       OF A NEW MONTH -- SHIFT THE WINDOW LEFT ONE SLOT AND     *
033000*       PARK THE NEW MONTH IN SLOT 3.                            *
033100        IF WS-CURRENT-YEAR-MONTH NOT = WS-LAST-MONTH-SEEN         
033200           MOVE WS-MWIN-ENTRY (2) TO WS-MWIN-ENTRY (1)            
033300           MOVE WS-MWIN-ENTRY (3) TO WS-MWIN-ENTRY (2)            
033400           MOVE WS-CURRENT-YEAR-MONTH TO WS-MWIN-ENTRY (3)        
033500           MOVE WS-CURRENT-YEAR-MONTH TO WS-LAST-MONTH-SEEN       
033600        END-IF                                                    
033700     END-IF                                                       
033800                                                                  
033900     PERFORM 210-BEGIN-READ-PASS-ONE                              
034000        THRU 210-END-READ-PASS-ONE.                               
034100 220-END-SCAN-PASS-ONE.                                           
034200     EXIT.                                                        
034300                                                                  
034400*    EARLY IN A RUN'S LIFE THE WINDOW MAY NOT YET HAVE THREE     *
034500*    DISTINCT MONTHS -- COUNT ONLY THE SLOTS THAT GOT FILLED.    *
034600 230-BEGIN-COUNT-WINDOW-SLOT.                                     
034700     IF WS-MWIN-ENTRY (IDX-MWIN) NOT = SPACES                     
034800        ADD WS-CTE-01             TO WS-MONTH-WINDOW-CNT          
034900     END-IF.                                                      
035000 230-END-COUNT-WINDOW-SLOT.                                       
035100     EXIT.                                                        
035200                                                                  
035300*----------------------------------------------------------------*
035400*  300-PASS-TWO -- REOPEN CATTRAN AND ACCUMULATE EACH CATEGORY'S *
035500*  SPEND FOR THE THREE WINDOW MONTHS, PLUS THE RESERVED "TOTAL"  *
035600*  ENTRY (TABLE INDEX 1) CARRYING THE SAME THREE MONTHS SUMMED   *
035700*  OVER ALL CATEGORIES.                                          *
035800*----------------------------------------------------------------*
035900 300-BEGIN-PASS-TWO.                                              
036000     MOVE ZEROES                  TO WS-FCST-CAP-CNT              
036100     ADD WS-CTE-01                TO WS-FCST-CAP-CNT              
036200    MOVE "TOTAL"                 TO FCW-CATEGORY (WS-CTE-01)      
036300     PERFORM 310-BEGIN-INIT-MONTH-SLOTS                           
036400        THRU 310-END-INIT-MONTH-SLOTS                             
036500        VARYING IDX-FCST FROM 1 BY 1                              
036600           UNTIL IDX-FCST > 1                                     
036700                                                                  
036800     OPEN INPUT CATEGORIZED-TRANS                                 
036900     MOVE "Y"                     TO WS-MORE-CAT-RECS             
037000     PERFORM 320-BEGIN-READ-PASS-TWO                              
037100        THRU 320-END-READ-PASS-TWO                                
037200                                                                  
037300     PERFORM 330-BEGIN-SCAN-PASS-TWO                              
037400        THRU 330-END-SCAN-PASS-TWO                                
037500        UNTIL WS-NO-MORE-CAT-RECS                                 
037600                                                                  
037700     CLOSE CATEGORIZED-TRANS.                                     
037800 300-END-PASS-TWO.                                                
037900     EXIT.                                                        
038000                                                                  
038100*    CLEARS ONE TABLE ENTRY'S THREE MONTH SLOTS TO ZERO AND      *
038200*    STAMPS THEM WITH THE WINDOW'S YEAR-MONTHS SO A CATEGORY     *
038300*    WITH NO SPEND IN A GIVEN MONTH STILL PRINTS A ZERO RATHER   *
038400*    THAN BEING SKIPPED.                                         *
038500 310-BEGIN-INIT-MONTH-SLOTS.                                      
038600    MOVE WS-MONTH-WINDOW-CNT     TO FCW-MONTH-CNT (IDX-FCST)      
038700   MOVE ZEROES                  TO FCW-RETAIN-CNT (IDX-FCST)      
038800     PERFORM 312-BEGIN-INIT-ONE-SLOT                              
038900        THRU 312-END-INIT-ONE-SLOT                                
039000        VARYING IDX-FCST-MO FROM 1 BY 1                           
039100           UNTIL IDX-FCST-MO > 3.                                 
039200 310-END-INIT-MONTH-SLOTS.                                        
039300     EXIT.                                                        
039400                                                                  
039500*    RETAINED STARTS TRUE FOR EVERY SLOT -- 450 TURNS A SLOT OFF *
039600*    ONLY WHEN THE IQR TEST LATER MARKS IT AN OUTLIER.           *
039700 312-BEGIN-INIT-ONE-SLOT.                                         
039800     MOVE WS-MWIN-ENTRY (IDX-FCST-MO)                             
039900                  TO FCW-MONTH-YYYYMM (IDX-FCST IDX-FCST-MO)      
040000     MOVE ZEROES                                                  
040100                  TO FCW-MONTH-AMT (IDX-FCST IDX-FCST-MO)         
040200     SET FCW-MONTH-IS-RETAINED (IDX-FCST IDX-FCST-MO) TO TRUE.    
040300 312-END-INIT-ONE-SLOT.                                           
040400     EXIT.                                                        
040500                                                                  
040600*    SEPARATE READ COUNTER (WS-RECS-READ-2) FROM PASS ONE SO THE *
040700*    TERMINATE TOTALS SHOW EACH PASS'S VOLUME ON ITS OWN LINE.   *
040800 320-BEGIN-READ-PASS-TWO.                                         
040900     READ CATEGORIZED-TRANS                                       
041000         AT END                                                   
041100            SET WS-NO-MORE-CAT-RECS TO TRUE                       
041200         NOT AT END                                               
041300            ADD WS-CTE-01         TO WS-RECS-READ-2               
041400     END-READ.                                                    
041500 320-END-READ-PASS-TWO.                                           
041600     EXIT.                                                        
041700                                                                  
041800 330-BEGIN-SCAN-PASS-TWO.                                         
041900     IF NOT CAT-CATEGORY-TRANSFER                                 
042000        MOVE CAT-DATE (1:7)       TO WS-CURRENT-YEAR-MONTH        
042100        MOVE ZEROES               TO WS-MATCHED-SLOT              
042200*       A RECORD OUTSIDE THE 3-MONTH WINDOW (OLDER HISTORY KEPT * 
042300*       IN CATTRAN FOR OTHER STEPS) LEAVES WS-MATCHED-SLOT ZERO * 
042400*       AND IS SIMPLY SKIPPED BELOW.                             *
042500        PERFORM 332-BEGIN-MATCH-SLOT                              
042600           THRU 332-END-MATCH-SLOT                                
042700           VARYING IDX-MWIN FROM 1 BY 1                           
042800              UNTIL IDX-MWIN > 3                                  
042900                 OR WS-MATCHED-SLOT > 0                           
043000                                                                  
043100        IF WS-MATCHED-SLOT > 0                                    
043200           ADD WS-CTE-01          TO WS-RECS-USED                 
043300           PERFORM 340-BEGIN-FIND-CATEGORY-ENTRY                  
043400              THRU 340-END-FIND-CATEGORY-ENTRY                    
043500*          POST THE SAME AMOUNT TO THE CATEGORY'S OWN ENTRY AND * 
043600*          TO THE RESERVED TOTAL ENTRY (TABLE INDEX 1) SO THE   * 
043700*          TOTAL LINE NEVER DRIFTS FROM THE SUM OF THE DETAIL.  * 
043800           ADD CAT-AMOUNT-SPEND                                   
043900              TO FCW-MONTH-AMT (IDX-FCST WS-MATCHED-SLOT)         
044000           ADD CAT-AMOUNT-SPEND                                   
044100              TO FCW-MONTH-AMT (WS-CTE-01 WS-MATCHED-SLOT)        
044200        END-IF                                                    
044300     END-IF                                                       
044400                                                                  
044500     PERFORM 320-BEGIN-READ-PASS-TWO                              
044600        THRU 320-END-READ-PASS-TWO.                               
044700 330-END-SCAN-PASS-TWO.                                           
044800     EXIT.                                                        
044900                                                                  
045000*    TESTS ONE WINDOW SLOT AGAINST THE RECORD'S YEAR-MONTH; THE  *
045100*    VARYING LOOP IN 330 STOPS AS SOON AS THIS SETS A NONZERO    *
045200*    SLOT NUMBER.                                                *
045300 332-BEGIN-MATCH-SLOT.                                            
045400     IF WS-CURRENT-YEAR-MONTH = WS-MWIN-ENTRY (IDX-MWIN)          
045500        MOVE IDX-MWIN             TO WS-MATCHED-SLOT              
045600     END-IF.                                                      
045700 332-END-MATCH-SLOT.                                              
045800     EXIT.                                                        
045900                                                                  
046000*    LOOKS UP CAT-CATEGORY IN THE TABLE (STARTING AFTER THE      *
046100*    RESERVED TOTAL ENTRY); ADDS A NEW ENTRY IF NOT FOUND.  ON   *
046200*    EXIT IDX-FCST POINTS AT THE CATEGORY'S ENTRY.               *
046300 340-BEGIN-FIND-CATEGORY-ENTRY.                                   
046400     SET IDX-FCST TO 2                                            
046500     SEARCH WS-FCST-ENTRY                                         
046600         AT END                                                   
046700            ADD WS-CTE-01         TO WS-FCST-CAP-CNT              
046800            SET IDX-FCST TO WS-FCST-CAP-CNT                       
046900            MOVE CAT-CATEGORY     TO FCW-CATEGORY (IDX-FCST)      
047000            PERFORM 310-BEGIN-INIT-MONTH-SLOTS                    
047100               THRU 310-END-INIT-MONTH-SLOTS                      
047200         WHEN FCW-CATEGORY (IDX-FCST) = CAT-CATEGORY              
047300            CONTINUE                                              
047400     END-SEARCH.                                                  
047500 340-END-FIND-CATEGORY-ENTRY.                                     
047600     EXIT.                                                        
047700                                                                  
047800*----------------------------------------------------------------*
047900*  400-COMPUTE-ALL-STATS -- FOR EVERY TABLE ENTRY (TOTAL PLUS    *
048000*  EACH CATEGORY), APPLY THE IQR TEST AND THEN THE AVG/STD/MIN/  *
048100*  MAX/CONFIDENCE-BAND MATH.                                     *
048200*----------------------------------------------------------------*
048300 400-BEGIN-COMPUTE-ALL-STATS.                                     
048400     PERFORM 480-BEGIN-PROCESS-ONE-ENTRY                          
048500        THRU 480-END-PROCESS-ONE-ENTRY                            
048600        VARYING IDX-FCST FROM 1 BY 1                              
048700           UNTIL IDX-FCST > WS-FCST-CAP-CNT.                      
048800 400-END-COMPUTE-ALL-STATS.                                       
048900     EXIT.                                                        
049000                                                                  
049100 480-BEGIN-PROCESS-ONE-ENTRY.                                     
049200     PERFORM 450-BEGIN-APPLY-IQR                                  
049300        THRU 450-END-APPLY-IQR                                    
049400     PERFORM 470-BEGIN-COMPUTE-STATS                              
049500        THRU 470-END-COMPUTE-STATS.                               
049600 480-END-PROCESS-ONE-ENTRY.                                       
049700     EXIT.                                                        
049800                                                                  
049900*----------------------------------------------------------------*
050000*  450-APPLY-IQR -- F3.  WITH A 3-MONTH WINDOW THE SET NEVER     *
050100*  REACHES FOUR VALUES SO THIS ALWAYS TAKES THE "KEEP ALL"       *
050200*  BRANCH TODAY; THE QUARTILE MATH IS KEPT IN STEP SO THE RULE   *
050300*  IS STILL HONORED IF THE LOOKBACK WINDOW IS EVER WIDENED.      *
050400*----------------------------------------------------------------*
050500 450-BEGIN-APPLY-IQR.                                             
050600     MOVE FCW-MONTH-CNT (IDX-FCST) TO WS-IQR-N                    
050700                                                                  
050800     IF WS-IQR-N < 4                                              
050900        PERFORM 452-BEGIN-RETAIN-ALL                              
051000           THRU 452-END-RETAIN-ALL                                
051100           VARYING IDX-FCST-MO FROM 1 BY 1                        
051200              UNTIL IDX-FCST-MO > WS-IQR-N                        
051300     MOVE WS-IQR-N              TO FCW-RETAIN-CNT (IDX-FCST)      
051400     ELSE                                                         
051500        PERFORM 455-BEGIN-LOAD-SORTED                             
051600           THRU 455-END-LOAD-SORTED                               
051700           VARYING IDX-FCST-MO FROM 1 BY 1                        
051800              UNTIL IDX-FCST-MO > WS-IQR-N                        
051900        PERFORM 457-BEGIN-SORT-IQR-VALUES                         
052000           THRU 457-END-SORT-IQR-VALUES                           
052100                                                                  
052200        COMPUTE WS-IQR-Q1-POS = (WS-IQR-N - 1) * 0.25             
052300        COMPUTE WS-IQR-Q3-POS = (WS-IQR-N - 1) * 0.75             
052400                                                                  
052500        MOVE WS-IQR-Q1-POS          TO WS-IQR-INTERP-POS          
052600        PERFORM 460-BEGIN-INTERPOLATE                             
052700           THRU 460-END-INTERPOLATE                               
052800        MOVE WS-IQR-INTERP-VALUE    TO WS-IQR-Q1                  
052900                                                                  
053000        MOVE WS-IQR-Q3-POS          TO WS-IQR-INTERP-POS          
053100        PERFORM 460-BEGIN-INTERPOLATE                             
053200           THRU 460-END-INTERPOLATE                               
053300        MOVE WS-IQR-INTERP-VALUE    TO WS-IQR-Q3                  
053400                                                                  
053500        COMPUTE WS-IQR-RANGE = WS-IQR-Q3 - WS-IQR-Q1              
053600        COMPUTE WS-IQR-LOW-FENCE =                                
053700                WS-IQR-Q1 - (1.5 * WS-IQR-RANGE)                  
053800        COMPUTE WS-IQR-HIGH-FENCE =                               
053900                WS-IQR-Q3 + (1.5 * WS-IQR-RANGE)                  
054000                                                                  
054100    MOVE ZEROES                 TO FCW-RETAIN-CNT (IDX-FCST)      
054200        PERFORM 465-BEGIN-TEST-FENCE                              
054300           THRU 465-END-TEST-FENCE                                
054400           VARYING IDX-FCST-MO FROM 1 BY 1                        
054500              UNTIL IDX-FCST-MO > WS-IQR-N                        
054600                                                                  
054700        IF FCW-RETAIN-CNT (IDX-FCST) = 0                          
054800           PERFORM 452-BEGIN-RETAIN-ALL                           
054900              THRU 452-END-RETAIN-ALL                             
055000              VARYING IDX-FCST-MO FROM 1 BY 1                     
055100                 UNTIL IDX-FCST-MO > WS-IQR-N                     
055200       MOVE WS-IQR-N            TO FCW-RETAIN-CNT (IDX-FCST)      
055300        END-IF                                                    
055400     END-IF.                                                      
055500 450-END-APPLY-IQR.                                               
055600     EXIT.                                                        
055700                                                                  
055800*    USED BOTH FOR THE UNDER-4-VALUES SHORT CIRCUIT AND FOR THE  *
055900*    SAFETY NET WHEN THE FENCE TEST SOMEHOW RETAINS NOTHING.     *
056000 452-BEGIN-RETAIN-ALL.                                            
056100   SET FCW-MONTH-IS-RETAINED (IDX-FCST IDX-FCST-MO) TO TRUE.      
056200 452-END-RETAIN-ALL.                                              
056300     EXIT.                                                        
056400                                                                  
056500*    COPIES THE ENTRY'S RAW MONTHLY AMOUNTS INTO THE SCRATCH     *
056600*    ARRAY THAT 457 SORTS -- THE ORIGINAL FCW-MONTH-AMT ORDER    *
056700*    (OLDEST TO NEWEST) MUST NOT BE DISTURBED.                   *
056800 455-BEGIN-LOAD-SORTED.                                           
056900     MOVE FCW-MONTH-AMT (IDX-FCST IDX-FCST-MO)                    
057000                             TO WS-IQR-SORTED (IDX-FCST-MO).      
057100 455-END-LOAD-SORTED.                                             
057200     EXIT.                                                        
057300                                                                  
057400*    BUBBLE SORT OF WS-IQR-SORTED ASCENDING -- THE WINDOW IS AT  *
057500*    MOST A HANDFUL OF VALUES SO A SIMPLE N-SQUARED PASS IS FINE.*
057600 457-BEGIN-SORT-IQR-VALUES.                                       
057700     PERFORM 458-BEGIN-IQR-OUTER-PASS                             
057800        THRU 458-END-IQR-OUTER-PASS                               
057900        VARYING IDX-IQR FROM 1 BY 1                               
058000           UNTIL IDX-IQR >= WS-IQR-N.                             
058100 457-END-SORT-IQR-VALUES.                                         
058200     EXIT.                                                        
058300                                                                  
058400 458-BEGIN-IQR-OUTER-PASS.                                        
058500     PERFORM 459-BEGIN-IQR-COMPARE                                
058600        THRU 459-END-IQR-COMPARE                                  
058700        VARYING IDX-IQR-J FROM 1 BY 1                             
058800           UNTIL IDX-IQR-J > WS-IQR-N - IDX-IQR.                  
058900 458-END-IQR-OUTER-PASS.                                          
059000     EXIT.                                                        
059100                                                                  
059200*    SWAPS ADJACENT ENTRIES WHEN OUT OF ORDER -- THE USUAL       *
059300*    BUBBLE-SORT COMPARE/EXCHANGE STEP.                          *
059400 459-BEGIN-IQR-COMPARE.                                           
059500     IF WS-IQR-SORTED (IDX-IQR-J) > WS-IQR-SORTED (IDX-IQR-J + 1) 
059600        MOVE WS-IQR-SORTED (IDX-IQR-J)     TO WS-IQR-SWAP         
059700        MOVE WS-IQR-SORTED (IDX-IQR-J + 1)                        
059800                            TO WS-IQR-SORTED (IDX-IQR-J)          
059900        MOVE WS-IQR-SWAP                                          
060000                            TO WS-IQR-SORTED (IDX-IQR-J + 1)      
060100     END-IF.                                                      
060200 459-END-IQR-COMPARE.                                             
060300     EXIT.                                                        
060400                                                                  
060500*    LINEAR INTERPOLATION BETWEEN ORDER STATISTICS AT POSITION   *
060600*    WS-IQR-INTERP-POS (0-RELATIVE) INTO WS-IQR-INTERP-VALUE.    *
060700 460-BEGIN-INTERPOLATE.                                           
060800*    MOVING A FRACTIONAL FIELD TO AN INTEGER PIC TRUNCATES --     
060900*    THAT IS ALL THE FLOOR OF A NON-NEGATIVE POSITION NEEDS.      
061000     MOVE WS-IQR-INTERP-POS       TO WS-IQR-FLOOR0                
061100     ADD WS-CTE-01                TO WS-IQR-FLOOR0                
061200     MOVE WS-IQR-FLOOR0           TO WS-IQR-FLOOR-SUB             
061300                                     WS-IQR-CEIL-SUB              
061400     IF WS-IQR-FLOOR-SUB < WS-IQR-N                               
061500        ADD WS-CTE-01             TO WS-IQR-CEIL-SUB              
061600     END-IF                                                       
061700                                                                  
061800     COMPUTE WS-IQR-FRACTION =                                    
061900             WS-IQR-INTERP-POS - (WS-IQR-FLOOR-SUB - 1)           
062000                                                                  
062100     COMPUTE WS-IQR-INTERP-VALUE ROUNDED =                        
062200             WS-IQR-SORTED (WS-IQR-FLOOR-SUB)                     
062300             + (WS-IQR-FRACTION *                                 
062400                (WS-IQR-SORTED (WS-IQR-CEIL-SUB)                  
062500                 - WS-IQR-SORTED (WS-IQR-FLOOR-SUB))).            
062600 460-END-INTERPOLATE.                                             
062700     EXIT.                                                        
062800                                                                  
062900*    A MONTH INSIDE THE FENCES IS RETAINED; OUTSIDE IT IS MARKED *
063000*    "N" AND DROPPED OUT OF THE AVG/STD-DEV MATH IN 470.         *
063100 465-BEGIN-TEST-FENCE.                                            
063200     IF FCW-MONTH-AMT (IDX-FCST IDX-FCST-MO) >= WS-IQR-LOW-FENCE  
063300        AND FCW-MONTH-AMT (IDX-FCST IDX-FCST-MO)                  
063400                                     <= WS-IQR-HIGH-FENCE         
063500        SET FCW-MONTH-IS-RETAINED (IDX-FCST IDX-FCST-MO) TO TRUE  
063600        ADD WS-CTE-01             TO FCW-RETAIN-CNT (IDX-FCST)    
063700     ELSE                                                         
063800        MOVE "N" TO FCW-MONTH-RETAIN (IDX-FCST IDX-FCST-MO)       
063900     END-IF.                                                      
064000 465-END-TEST-FENCE.                                              
064100     EXIT.                                                        
064200                                                                  
064300*----------------------------------------------------------------*
064400*  470-COMPUTE-STATS -- F4.  AVG/STD (N-1)/MIN/MAX/CONFIDENCE    *
064500*  BAND OVER THE RETAINED MONTHLY TOTALS.                        *
064600*----------------------------------------------------------------*
064700 470-BEGIN-COMPUTE-STATS.                                         
064800     MOVE ZEROES                  TO WS-ST-SUM                    
064900     MOVE ZEROES                  TO FCW-MIN-SPEND (IDX-FCST)     
065000     MOVE ZEROES                  TO FCW-MAX-SPEND (IDX-FCST)     
065100     MOVE "Y"                TO WS-FCST-FIRST-RETAINED-SWITCH     
065200                                                                  
065300     PERFORM 472-BEGIN-ACCUM-RETAINED                             
065400        THRU 472-END-ACCUM-RETAINED                               
065500        VARYING IDX-FCST-MO FROM 1 BY 1                           
065600           UNTIL IDX-FCST-MO > FCW-MONTH-CNT (IDX-FCST)           
065700                                                                  
065800     IF FCW-RETAIN-CNT (IDX-FCST) > 0                             
065900        COMPUTE FCW-AVG-SPEND (IDX-FCST) ROUNDED =                
066000                WS-ST-SUM / FCW-RETAIN-CNT (IDX-FCST)             
066100     ELSE                                                         
066200      MOVE ZEROES                TO FCW-AVG-SPEND (IDX-FCST)      
066300     END-IF                                                       
066400                                                                  
066500     MOVE ZEROES                  TO WS-ST-SUM-SQ-DIFF            
066600     PERFORM 474-BEGIN-ACCUM-SQ-DIFF                              
066700        THRU 474-END-ACCUM-SQ-DIFF                                
066800        VARYING IDX-FCST-MO FROM 1 BY 1                           
066900           UNTIL IDX-FCST-MO > FCW-MONTH-CNT (IDX-FCST)           
067000                                                                  
067100     IF FCW-RETAIN-CNT (IDX-FCST) > 1                             
067200       COMPUTE WS-ST-DIVISOR = FCW-RETAIN-CNT (IDX-FCST) - 1      
067300  COMPUTE WS-ST-VARIANCE = WS-ST-SUM-SQ-DIFF / WS-ST-DIVISOR      
067400        COMPUTE FCW-STD-DEV (IDX-FCST) ROUNDED =                  
067500                WS-ST-VARIANCE ** 0.5                             
067600     ELSE                                                         
067700        MOVE ZEROES                TO FCW-STD-DEV (IDX-FCST)      
067800     END-IF                                                       
067900                                                                  
068000     COMPUTE FCW-CONF-LOW (IDX-FCST) ROUNDED =                    
068100           FCW-AVG-SPEND (IDX-FCST) - FCW-STD-DEV (IDX-FCST)      
068200     COMPUTE FCW-CONF-HIGH (IDX-FCST) ROUNDED =                   
068300          FCW-AVG-SPEND (IDX-FCST) + FCW-STD-DEV (IDX-FCST).      
068400 470-END-COMPUTE-STATS.                                           
068500     EXIT.                                                        
068600                                                                  
068700*    ACCUMULATES THE SUM (FOR THE AVERAGE) AND TRACKS MIN/MAX    *
068800*    ACROSS ONLY THE RETAINED MONTHS -- THE FIRST-RETAINED       *
068900*    SWITCH SEEDS MIN/MAX ON THE FIRST HIT SO AN EXCLUDED        *
069000*    OUTLIER CANNOT SKEW THE RANGE.                              *
069100 472-BEGIN-ACCUM-RETAINED.                                        
069200     IF FCW-MONTH-IS-RETAINED (IDX-FCST IDX-FCST-MO)              
069300       ADD FCW-MONTH-AMT (IDX-FCST IDX-FCST-MO) TO WS-ST-SUM      
069400        IF WS-FCST-FIRST-RETAINED-IS-ON                           
069500           MOVE FCW-MONTH-AMT (IDX-FCST IDX-FCST-MO)              
069600                               TO FCW-MIN-SPEND (IDX-FCST)        
069700           MOVE FCW-MONTH-AMT (IDX-FCST IDX-FCST-MO)              
069800                               TO FCW-MAX-SPEND (IDX-FCST)        
069900        MOVE "N"            TO WS-FCST-FIRST-RETAINED-SWITCH      
070000        ELSE                                                      
070100           IF FCW-MONTH-AMT (IDX-FCST IDX-FCST-MO)                
070200                               < FCW-MIN-SPEND (IDX-FCST)         
070300              MOVE FCW-MONTH-AMT (IDX-FCST IDX-FCST-MO)           
070400                               TO FCW-MIN-SPEND (IDX-FCST)        
070500           END-IF                                                 
070600           IF FCW-MONTH-AMT (IDX-FCST IDX-FCST-MO)                
070700                               > FCW-MAX-SPEND (IDX-FCST)         
070800              MOVE FCW-MONTH-AMT (IDX-FCST IDX-FCST-MO)           
070900                               TO FCW-MAX-SPEND (IDX-FCST)        
071000           END-IF                                                 
071100        END-IF                                                    
071200     END-IF.                                                      
071300 472-END-ACCUM-RETAINED.                                          
071400     EXIT.                                                        
071500                                                                  
071600*    SUMS THE SQUARED DEVIATION FROM THE AVERAGE FOR EACH        *
071700*    RETAINED MONTH -- FEEDS THE N-1 VARIANCE COMPUTE BACK IN    *
071800*    470.                                                        *
071900 474-BEGIN-ACCUM-SQ-DIFF.                                         
072000     IF FCW-MONTH-IS-RETAINED (IDX-FCST IDX-FCST-MO)              
072100   COMPUTE WS-ST-DIFF = FCW-MONTH-AMT (IDX-FCST IDX-FCST-MO)      
072200                             - FCW-AVG-SPEND (IDX-FCST)           
072300        COMPUTE WS-ST-SUM-SQ-DIFF = WS-ST-SUM-SQ-DIFF             
072400                             + (WS-ST-DIFF * WS-ST-DIFF)          
072500     END-IF.                                                      
072600 474-END-ACCUM-SQ-DIFF.                                           
072700     EXIT.                                                        
072800                                                                  
072900*----------------------------------------------------------------*
073000*  600-SORT-RESULTS -- F5.  BUBBLE-SORT THE CATEGORY ENTRIES     *
073100*  (TABLE INDEXES 2 THRU WS-FCST-CAP-CNT) DESCENDING BY AVERAGE  *
073200*  SPEND.  THE RESERVED TOTAL ENTRY AT INDEX 1 NEVER MOVES.      *
073300*----------------------------------------------------------------*
073400 600-BEGIN-SORT-RESULTS.                                          
073500     IF WS-FCST-CAP-CNT > 2                                       
073600        MOVE WS-FCST-CAP-CNT      TO WS-SORT-BOTTOM               
073700        PERFORM 610-BEGIN-SORT-PASS                               
073800           THRU 610-END-SORT-PASS                                 
073900           UNTIL WS-SORT-BOTTOM <= 2                              
074000     END-IF.                                                      
074100 600-END-SORT-RESULTS.                                            
074200     EXIT.                                                        
074300                                                                  
074400*    WS-SORT-SWAPPED-SWITCH IS SET BY 620 BUT NOT TESTED HERE -- *
074500*    WS-SORT-BOTTOM SHRINKING BY ONE EACH PASS IS WHAT BOUNDS    *
074600*    THE SORT, THE SAME FIXED-PASS-COUNT STYLE USED ELSEWHERE.   *
074700 610-BEGIN-SORT-PASS.                                             
074800     MOVE "N"                     TO WS-SORT-SWAPPED-SWITCH       
074900     PERFORM 620-BEGIN-SORT-COMPARE                               
075000        THRU 620-END-SORT-COMPARE                                 
075100        VARYING IDX-FCST FROM 2 BY 1                              
075200           UNTIL IDX-FCST >= WS-SORT-BOTTOM                       
075300     SUBTRACT WS-CTE-01 FROM WS-SORT-BOTTOM.                      
075400 610-END-SORT-PASS.                                               
075500     EXIT.                                                        
075600                                                                  
075700*    SWAPS TWO WHOLE TABLE ENTRIES (NOT JUST THE AVERAGE) SO     *
075800*    EVERY FIELD -- CATEGORY NAME, MONTH SLOTS, STATS -- TRAVELS *
075900*    TOGETHER WHEN THE ROW MOVES.                                *
076000 620-BEGIN-SORT-COMPARE.                                          
076100     IF FCW-AVG-SPEND (IDX-FCST) < FCW-AVG-SPEND (IDX-FCST + 1)   
076200        MOVE WS-FCST-ENTRY (IDX-FCST)     TO WS-FCST-SWAP-ENTRY   
076300        MOVE WS-FCST-ENTRY (IDX-FCST + 1)                         
076400                            TO WS-FCST-ENTRY (IDX-FCST)           
076500        MOVE WS-FCST-SWAP-ENTRY                                   
076600                            TO WS-FCST-ENTRY (IDX-FCST + 1)       
076700        SET WS-SORT-A-SWAP-HAPPENED TO TRUE                       
076800     END-IF.                                                      
076900 620-END-SORT-COMPARE.                                            
077000     EXIT.                                                        
077100                                                                  
077200*----------------------------------------------------------------*
077300*  700-PRINT-RESULTS -- CATEGORIES (NOW IN DESCENDING-AVERAGE    *
077400*  ORDER) FOLLOWED BY THE RESERVED TOTAL LINE LAST.              *
077500*----------------------------------------------------------------*
077600 700-BEGIN-PRINT-RESULTS.                                         
077700     MOVE SPACES                  TO FCST-PRINT-LINE              
077800     MOVE "CATEGORY"              TO FCP-CATEGORY                 
077900  MOVE "   AVG SPEND    STD DEV    MIN SPEND   MAX SPEND MO"      
078000                                   TO FCP-AVG-SPEND               
078100     WRITE FCSTOUT-FILE-REC FROM FCST-PRINT-LINE                  
078200     MOVE SPACES                  TO FCST-PRINT-LINE              
078300     WRITE FCSTOUT-FILE-REC FROM FCST-PRINT-LINE                  
078400                                                                  
078500     PERFORM 710-BEGIN-PRINT-ONE-CATEGORY                         
078600        THRU 710-END-PRINT-ONE-CATEGORY                           
078700        VARYING IDX-FCST FROM 2 BY 1                              
078800           UNTIL IDX-FCST > WS-FCST-CAP-CNT                       
078900                                                                  
079000     MOVE WS-CTE-01                TO IDX-FCST                    
079100     PERFORM 710-BEGIN-PRINT-ONE-CATEGORY                         
079200        THRU 710-END-PRINT-ONE-CATEGORY.                          
079300 700-END-PRINT-RESULTS.                                           
079400     EXIT.                                                        
079500                                                                  
079600*    ONE DETAIL LINE -- CALLED BOTH FOR THE SORTED CATEGORY ROWS *
079700*    AND, WITH IDX-FCST FORCED BACK TO 1, FOR THE TOTAL ROW.     *
079800 710-BEGIN-PRINT-ONE-CATEGORY.                                    
079900     MOVE SPACES                  TO FCST-PRINT-LINE              
080000     MOVE FCW-CATEGORY (IDX-FCST) TO FCP-CATEGORY                 
080100     MOVE FCW-AVG-SPEND (IDX-FCST) TO FCP-AVG-SPEND               
080200     MOVE FCW-STD-DEV (IDX-FCST)   TO FCP-STD-DEV                 
080300     MOVE FCW-MIN-SPEND (IDX-FCST) TO FCP-MIN-SPEND               
080400     MOVE FCW-MAX-SPEND (IDX-FCST) TO FCP-MAX-SPEND               
080500     MOVE FCW-RETAIN-CNT (IDX-FCST) TO FCP-NUM-MONTHS             
080600     MOVE FCW-CONF-LOW (IDX-FCST)  TO FCP-CONF-LOW                
080700     MOVE FCW-CONF-HIGH (IDX-FCST) TO FCP-CONF-HIGH               
080800     WRITE FCSTOUT-FILE-REC FROM FCST-PRINT-LINE.                 
080900 710-END-PRINT-ONE-CATEGORY.                                      
081000     EXIT.                                                        
081100                                                                  
081200*    CLOSE AND POST THE CONTROL TOTALS AN OPERATOR WOULD CHECK   *
081300*    AGAINST THE CLNTRAN/CATTRAN RUN LOG BEFORE RELEASING THE    *
081400*    FORECAST TO THE BUYERS.                                     *
081500 900-BEGIN-TERMINATE.                                             
081600     CLOSE FORECAST-OUT                                           
081700                                                                  
081800     DISPLAY "EXPFCST - RUN CONTROL TOTALS".                      
081900    DISPLAY "  RECORDS SCANNED (PASS 1)  : " WS-RECS-READ-1.      
082000    DISPLAY "  RECORDS SCANNED (PASS 2)  : " WS-RECS-READ-2.      
082100     DISPLAY "  RECORDS IN WINDOW         : " WS-RECS-USED.       
082200   DISPLAY "  CATEGORIES FORECAST       : " WS-FCST-CAP-CNT.      
082300 900-END-TERMINATE.                                               
082400     EXIT.                                                        
082500                                                                  
082600 END PROGRAM EXPFCST.                                             
082700                                                                  
082800                                                                  
