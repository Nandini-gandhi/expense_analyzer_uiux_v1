      *================================================================*
      *  COPYBOOK    RAWTRAN                                           *
      *  TITLE       RAW MEMBER-EXPENSE EXTRACT RECORD                 *
      *  DESCRIPTION LAYOUT OF THE UNEDITED TRANSACTION EXTRACT        *
      *               RECEIVED FROM THE CARD-PROCESSING BUREAU.  ONE   *
      *               RECORD PER POSTED ITEM, ONE TAPE/FILE PER        *
      *               MEMBER PER CYCLE.  FIELDS ARE TEXT-AS-RECEIVED;  *
      *               NEITHER THE DATE NOR THE AMOUNT HAS BEEN EDITED  *
      *               -- SEE EXPCLEAN FOR THE VALIDATION RULES.        *
      *  CALLED BY    EXPCLEAN                                         *
      *----------------------------------------------------------------*
      *  CHANGE LOG                                                    *
      *  870212  RM  CDP-0118  ORIGINAL LAYOUT FOR BUREAU FEED V1.     *
      *  910605  JO  CDP-0340  WIDENED DESCRIPTION 30 ->> 40 TO MATCH  *
      *                        THE NEW BUREAU TAPE FORMAT.             *
      *  970921  TP  CDP-0501  ADDED RAW-BANK-CATEGORY -- BUREAU NOW   *
      *                        SUPPLIES ITS OWN MCC-DERIVED CATEGORY.  *
      *================================================================*
       01  RAW-TRANSACTION-REC.
           05  RAW-DATE                PIC X(10).
           05  RAW-DESCRIPTION         PIC X(40).
           05  RAW-AMOUNT              PIC X(12).
           05  RAW-BANK-CATEGORY       PIC X(20).
           05  FILLER                  PIC X(05).

      *    ALTERNATE VIEW -- SPLITS THE TEXT AMOUNT SO THE SIGN
      *    CHARACTER CAN BE TESTED IN ISOLATION BY 330-SCAN-AMOUNT.
       01  RAW-AMOUNT-SCAN REDEFINES RAW-TRANSACTION-REC.
           05  FILLER                  PIC X(10).
           05  FILLER                  PIC X(40).
           05  RAW-AMT-SIGN-CHAR       PIC X(01).
           05  RAW-AMT-DIGIT-TEXT      PIC X(11).
           05  FILLER                  PIC X(25).
