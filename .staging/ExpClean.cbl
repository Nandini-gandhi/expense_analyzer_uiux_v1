       IDENTIFICATION DIVISION.
       PROGRAM-ID.    EXPCLEAN.
       AUTHOR.        R. MALLORY.
       INSTALLATION.  CARDINAL DATA PROCESSING CO.
       DATE-WRITTEN.  MARCH 1987.
       DATE-COMPILED.
       SECURITY. CARDINAL DATA PROCESSING CO. - INTERNAL USE ONLY.

      *================================================================*
      *  PROGRAM      EXPCLEAN                                         *
      *  TITLE        STEP 1 OF 4 - CLEAN THE MEMBER-EXPENSE EXTRACT   *
      *  ABSTRACT     READS THE RAW TRANSACTION EXTRACT RECEIVED FROM  *
      *                THE CARD-PROCESSING BUREAU, REJECTS ANY LINE    *
      *                WITH A BAD DATE, A BAD AMOUNT OR NO             *
      *                DESCRIPTION, DERIVES THE POSITIVE SPEND         *
      *                AMOUNT, PUTS THE SURVIVORS INTO ASCENDING DATE  *
      *                SEQUENCE (ORIGINAL ORDER PRESERVED WITHIN A     *
      *                DATE) AND WRITES THE CLEAN TRANSACTION FILE     *
      *                PICKED UP BY EXPCATG.                          *
      *  CALLS        NONE.                                            *
      *  CALLED BY    RUN VIA THE NIGHTLY EXPENSE-ANALYSIS JOB STREAM. *
      *----------------------------------------------------------------*
      *  CHANGE LOG                                                    *
      *  870303  RM  CDP-0121  ORIGINAL PROGRAM.                       *
      *  881117  RM  CDP-0205  ADDED THE DERIVED SPEND AMOUNT SO       *
      *                        DOWNSTREAM STEPS STOP RECOMPUTING IT.   *
      *  930406  JO  CDP-0375  REJECT COUNT NOW BROKEN OUT BY REASON   *
      *                        ON THE RUN-CONTROL DISPLAY.             *
      *  970921  TP  CDP-0501  CARRIES RAW-BANK-CATEGORY THROUGH TO    *
      *                        THE CLEAN FILE UNCHANGED.               *
      *  990118  TP  CDP-0560  Y2K REVIEW -- DATE VALIDATION ALREADY   *
      *                        USES A FULL 4-DIGIT YEAR, NO CHANGE     *
      *                        REQUIRED TO 310-VALIDATE-DATE.          *
      *  050912  WN  CDP-0781  STABILIZED THE SORT WITH AN EXPLICIT    *
      *                        SEQUENCE KEY -- A MEMBER COMPLAINED     *
      *                        THAT SAME-DAY ITEMS CAME OUT IN A       *
      *                        DIFFERENT ORDER EACH RUN.               *
      *  110803  WN  CDP-0812  ADDED WS-REJ-BLANK-DESC TO THE SEPARATE *
      *                        REJECT-REASON COUNTERS -- AUDIT ASKED   *
      *                        FOR THE BREAKOUT AFTER A QUARTER WHERE  *
      *                        "BAD AMOUNT" WAS USED AS A CATCH-ALL.   *
      *  140227  DK  CDP-0849  TIGHTENED 320-VALIDATE-AMOUNT TO REJECT *
      *                        A THIRD DIGIT AFTER THE DECIMAL POINT   *
      *                        INSTEAD OF SILENTLY TRUNCATING IT.      *
      *  180614  DK  CDP-0901  NO FUNCTIONAL CHANGE -- RECOMPILED      *
      *                        UNDER THE CURRENT COMPILER LEVEL AFTER  *
      *                        THE SHOP'S UPGRADE TO THE NEW RUNTIME.  *
      *  231105  MB  CDP-0944  ADDED THE UPSI-0 TRACE SWITCH SO A RUN  *
      *                        CAN BE RE-RUN WITH EXTRA DISPLAYS ON    *
      *                        WITHOUT A SPECIAL COMPILE.              *
      *================================================================*

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           CLASS WS-DIGIT-CLASS IS "0" THRU "9"
           UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
           UPSI-0 OFF STATUS IS WS-TRACE-SWITCH-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT RAW-TRANS       ASSIGN TO "RAWTRAN"
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-RAW-TRANS.

           SELECT CLEAN-TRANS     ASSIGN TO "CLNTRAN"
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-CLEAN-TRANS.

           SELECT SORT-WORK-FILE  ASSIGN TO "SORTWK01".

       DATA DIVISION.
       FILE SECTION.
      *    THE RAW EXTRACT FROM THE CARD-PROCESSING BUREAU.  LAYOUT
      *    IS IN RAWTRAN SO IT CAN BE SHARED WITH ANY FUTURE PROGRAM
      *    THAT NEEDS TO READ THE EXTRACT BEFORE IT IS CLEANED.
       FD  RAW-TRANS
           LABEL RECORDS ARE STANDARD.
           COPY RAWTRAN.

      *    THE OUTPUT OF THIS PROGRAM AND THE INPUT TO EXPCATG --
      *    ONE CLEAN, VALIDATED, POSITIVE-SPEND-DERIVED RECORD PER
      *    SURVIVING TRANSACTION, IN ASCENDING DATE ORDER.
       FD  CLEAN-TRANS
           LABEL RECORDS ARE STANDARD.
           COPY CLNTRAN.

      *    SORT-WORK CARRIES THE CLEAN RECORD PLUS A RISING SEQUENCE
      *    NUMBER SO THE SORT IS STABLE WITHIN A GIVEN DATE (CDP-0781).
       SD  SORT-WORK-FILE.
       01  SORT-WORK-REC.
           05  SW-DATE                 PIC X(10).
           05  SW-SEQ-NO               PIC 9(08) COMP.
           05  SW-DESCRIPTION          PIC X(40).
           05  SW-AMOUNT-SIGNED        PIC S9(7)V99.
           05  SW-AMOUNT-SPEND         PIC 9(7)V99.
           05  SW-BANK-CATEGORY        PIC X(20).
           05  FILLER                  PIC X(01).

       WORKING-STORAGE SECTION.

      *    STANDALONE SWITCH, NOT PART OF ANY RECORD, SET OFF THE
      *    RUN-TIME UPSI-0 BIT (SEE SPECIAL-NAMES ABOVE) -- TURNED ON
      *    BY AN OPERATOR "UPSI 1" AT JCL TIME WHEN A RUN NEEDS THE
      *    EXTRA TRACE DISPLAYS SPRINKLED THROUGH THE PARAGRAPHS BELOW.
       77  WS-TRACE-SWITCH             PIC X(01) VALUE "N".
               88  WS-TRACE-SWITCH-ON              VALUE "Y".
               88  WS-TRACE-SWITCH-OFF             VALUE "N".

      *    ONE TWO-BYTE STATUS PER FILE, TESTED AFTER EVERY OPEN AND
      *    EVERY READ -- THE 88-LEVELS BELOW ARE WHAT THE PROCEDURE
      *    DIVISION ACTUALLY TESTS, THE RAW CODE ITSELF IS ONLY EVER
      *    DISPLAYED WHEN AN OPEN HAS ALREADY FAILED.
       01  WS-FILE-STATUSES.
           05  FS-RAW-TRANS            PIC X(02) VALUE "00".
               88  FS-RAW-TRANS-OK               VALUE "00".
               88  FS-RAW-TRANS-EOF              VALUE "10".
           05  FS-CLEAN-TRANS          PIC X(02) VALUE "00".
               88  FS-CLEAN-TRANS-OK             VALUE "00".
           05  FILLER                  PIC X(02).

      *    WS-MORE-RAW-RECS DRIVES NOTHING DIRECTLY -- 200-BEGIN-
      *    PROCESS-RAW IS CALLED FROM INSIDE THE SORT'S INPUT
      *    PROCEDURE LOOP, WHICH TESTS ITS OWN AT-END CONDITION ON
      *    THE SORT VERB ITSELF.  BOTH SWITCHES ARE KEPT TOGETHER
      *    HERE BECAUSE THEY GOVERN THE TWO HALVES OF ONE SORT STEP.
       01  WS-RUN-SWITCHES.
           05  WS-MORE-RAW-RECS        PIC X(01) VALUE "Y".
               88  WS-NO-MORE-RAW-RECS           VALUE "N".
           05  WS-SORT-EOF-SWITCH      PIC X(01) VALUE "N".
           05  FILLER                  PIC X(01).

      *    ONE RECORD'S ACCEPT/REJECT DECISION.  RESET AT THE TOP OF
      *    200-BEGIN-PROCESS-RAW AND TESTED BY EVERY VALIDATION STEP
      *    THAT FOLLOWS IT WITHIN THE SAME RECORD.
       01  WS-REJECT-SWITCH            PIC X(01) VALUE "N".
               88  WS-RECORD-IS-REJECTED              VALUE "Y".
               88  WS-RECORD-IS-ACCEPTED              VALUE "N".

      *    RUN-WIDE COUNTERS, ALL COMP FOR SPEED, ALL DISPLAYED BY
      *    900-BEGIN-TERMINATE AT THE END OF THE RUN.  WS-CTE-01 IS
      *    THE SHOP'S STANDARD "ADD ONE" CONSTANT -- USING A NAMED
      *    FIELD RATHER THAN A LITERAL 1 LETS A FUTURE CHANGE TO THE
      *    INCREMENT BE MADE IN ONE PLACE.
       01  WS-COUNTERS.
      *    THE SHOP'S STANDARD "ADD ONE" CONSTANT.
           05  WS-CTE-01               PIC 9(01) COMP VALUE 1.
      *    DENOMINATOR FOR THE CONTROL-TOTAL FOOTING CHECK.
           05  WS-RECS-READ           PIC 9(07) COMP VALUE ZEROES.
      *    COUNT OF RECORDS THAT PASSED ALL OF C1-C3.
           05  WS-RECS-WRITTEN        PIC 9(07) COMP VALUE ZEROES.
      *    SHOULD ALWAYS EQUAL THE SUM OF THE THREE REASON COUNTERS
      *    IMMEDIATELY BELOW.
           05  WS-RECS-REJECTED       PIC 9(07) COMP VALUE ZEROES.
           05  WS-REJ-BAD-DATE        PIC 9(07) COMP VALUE ZEROES.
           05  WS-REJ-BAD-AMOUNT      PIC 9(07) COMP VALUE ZEROES.
           05  WS-REJ-BLANK-DESC      PIC 9(07) COMP VALUE ZEROES.
      *    THE SORT'S MINOR KEY -- RISES BY ONE FOR EVERY ACCEPTED
      *    RECORD, NEVER RESET DURING THE RUN.
           05  WS-NEXT-SEQ-NO         PIC 9(08) COMP VALUE ZEROES.
           05  FILLER                 PIC X(01).

      *    WORK AREAS FOR 310-VALIDATE-DATE.  ADAPTED FROM THE SAME
      *    LEAP-YEAR ARITHMETIC USED BY THE SHOP'S DATE-VALIDITY
      *    ROUTINES -- SEE THE RESIDUE-OF-4/100/400 TEST BELOW.
       01  WS-DATE-WORK.
      *    THE THREE NUMERIC PIECES PULLED OUT OF RAW-DATE.
           05  WS-DT-YMD-GROUP.
               10  WS-DT-YEAR          PIC 9(04) VALUE ZEROES.
               10  WS-DT-MONTH         PIC 9(02) VALUE ZEROES.
               10  WS-DT-DAY           PIC 9(02) VALUE ZEROES.
      *    THE SAME THREE BYTES VIEWED AS ONE EIGHT-DIGIT NUMBER --
      *    KEPT FOR TRACE DISPLAYS, NOT REFERENCED ELSEWHERE.
           05  WS-DT-YMD-NUM REDEFINES WS-DT-YMD-GROUP
                                   PIC 9(08).
      *    THE LEGAL CEILING FOR WS-DT-DAY, LOOKED UP FROM THE TABLE
      *    BELOW AND BUMPED BY ONE WHEN FEBRUARY FALLS IN A LEAP
      *    YEAR.
           05  WS-DT-MAX-DAY           PIC 9(02) VALUE ZEROES.
           05  WS-DT-IS-LEAP-YR        PIC X(01) VALUE "N".
               88  WS-DT-IS-LEAP                  VALUE "Y".
           05  FILLER                  PIC X(01).

      *    THE DIVIDE STATEMENTS IN 315-BEGIN-CHECK-LEAP-YEAR NEED
      *    SOMEWHERE TO PUT BOTH THE QUOTIENT AND THE REMAINDER OF
      *    EACH OF THE THREE DIVISIONS EVEN THOUGH ONLY THE
      *    REMAINDERS ARE EVER TESTED -- THE QUOTIENTS ARE REQUIRED
      *    BY THE DIVIDE SYNTAX BUT OTHERWISE UNUSED.
       01  WS-LEAP-YEAR-RESIDUES.
           05  WS-LYR-QUOT-04          PIC 9(04) COMP.
           05  WS-LYR-RESIDUE-04       PIC 9(04) COMP.
           05  WS-LYR-QUOT-100         PIC 9(04) COMP.
           05  WS-LYR-RESIDUE-100      PIC 9(04) COMP.
           05  WS-LYR-QUOT-400         PIC 9(04) COMP.
           05  WS-LYR-RESIDUE-400      PIC 9(04) COMP.
           05  FILLER                  PIC X(01).

      *    MONTH/MAX-DAY LOOKUP -- SAME SHAPE AS THE SHOP'S OLDER
      *    CALENDAR TABLES, REDEFINED INTO AN INDEXED TABLE FOR SEARCH.
       01  WS-MONTH-DAYS-VALUES.
           05  FILLER              PIC 9(02) VALUE 01.
           05  FILLER              PIC 9(02) VALUE 31.
           05  FILLER              PIC 9(02) VALUE 02.
           05  FILLER              PIC 9(02) VALUE 28.
           05  FILLER              PIC 9(02) VALUE 03.
           05  FILLER              PIC 9(02) VALUE 31.
           05  FILLER              PIC 9(02) VALUE 04.
           05  FILLER              PIC 9(02) VALUE 30.
           05  FILLER              PIC 9(02) VALUE 05.
           05  FILLER              PIC 9(02) VALUE 31.
           05  FILLER              PIC 9(02) VALUE 06.
           05  FILLER              PIC 9(02) VALUE 30.
           05  FILLER              PIC 9(02) VALUE 07.
           05  FILLER              PIC 9(02) VALUE 31.
           05  FILLER              PIC 9(02) VALUE 08.
           05  FILLER              PIC 9(02) VALUE 31.
           05  FILLER              PIC 9(02) VALUE 09.
           05  FILLER              PIC 9(02) VALUE 30.
           05  FILLER              PIC 9(02) VALUE 10.
           05  FILLER              PIC 9(02) VALUE 31.
           05  FILLER              PIC 9(02) VALUE 11.
           05  FILLER              PIC 9(02) VALUE 30.
           05  FILLER              PIC 9(02) VALUE 12.
           05  FILLER              PIC 9(02) VALUE 31.

      *    THE SAME 24 BYTES VIEWED AS A 12-ENTRY TABLE OF MONTH/
      *    MAX-DAY PAIRS -- 310-BEGIN-VALIDATE-DATE SEARCHES THIS
      *    VIEW RATHER THAN THE VALUES LAYOUT ABOVE.
       01  WS-MONTH-DAYS-TABLE REDEFINES WS-MONTH-DAYS-VALUES.
           05  WS-MONTH-DAYS-ENT OCCURS 12 TIMES
                               INDEXED BY IDX-MONTH-DAYS.
               10  WS-MD-MONTH          PIC 9(02).
               10  WS-MD-MAX-DAY        PIC 9(02).

      *    WORK AREAS FOR 320-VALIDATE-AMOUNT (MANUAL NUMERIC-TEXT
      *    SCAN -- NO INTRINSIC FUNCTIONS USED, SHOP STANDARD).
       01  WS-AMOUNT-WORK.
      *    A COPY OF RAW-AMOUNT, SIGN STRIPPED OFF, THAT 325 SCANS
      *    ONE BYTE AT A TIME.
           05  WS-AMT-TEXT             PIC X(12).
      *    HOLDS THE LITERAL "+" OR "-" PULLED OFF THE FRONT OF THE
      *    FIELD, OR SPACE WHEN THE AMOUNT WAS UNSIGNED (TREATED AS
      *    POSITIVE).
           05  WS-AMT-SIGN             PIC X(01) VALUE SPACE.
               88  WS-AMT-SIGN-IS-NEG            VALUE "-".
      *    SUBSCRIPT INTO WS-AMT-TEXT FOR THE VARYING PERFORM.
           05  WS-AMT-SCAN-PTR        PIC 9(02) COMP VALUE ZEROES.
      *    THE ONE CHARACTER 325 IS CURRENTLY LOOKING AT.
           05  WS-AMT-CHAR             PIC X(01).
      *    SET TRUE THE FIRST TIME A "." IS SEEN SO A SECOND ONE CAN
      *    BE DETECTED AND REJECTED.
           05  WS-AMT-DOT-SEEN         PIC X(01) VALUE "N".
               88  WS-AMT-DOT-FOUND              VALUE "Y".
      *    POSITION OF THE DECIMAL POINT WITHIN WS-AMT-TEXT -- KEPT
      *    FOR TRACE DISPLAYS, NOT USED IN THE ARITHMETIC ITSELF.
           05  WS-AMT-DOT-POS         PIC 9(02) COMP VALUE ZEROES.
      *    INTEGER DIGITS ACCUMULATE HERE, RIGHT-JUSTIFIED, AS 325
      *    SHIFTS EACH NEW DIGIT IN FROM THE RIGHT.
           05  WS-AMT-INT-TEXT         PIC X(09) VALUE ZEROES.
      *    UP TO TWO DECIMAL DIGITS ACCUMULATE HERE IN THE ORDER
      *    THEY ARE SCANNED.
           05  WS-AMT-DEC-TEXT         PIC X(02) VALUE ZEROES.
      *    COUNT OF INTEGER DIGITS SEEN SO FAR -- OVER 9 IS AN
      *    OVERFLOW REJECT.
           05  WS-AMT-INT-LEN         PIC 9(02) COMP VALUE ZEROES.
      *    COUNT OF DECIMAL DIGITS SEEN SO FAR -- OVER 2 IS AN
      *    OVERFLOW REJECT.
           05  WS-AMT-DEC-LEN         PIC 9(02) COMP VALUE ZEROES.
      *    THE ASSEMBLED UNSIGNED NUMERIC VALUE, BEFORE THE SIGN
      *    FROM WS-AMT-SIGN IS APPLIED.
           05  WS-AMT-UNSIGNED         PIC 9(7)V99.
      *    SET TRUE BY 325 ON THE TRAILING SPACE THAT ENDS THE
      *    FIELD -- STOPS THE GOVERNING VARYING PERFORM.
           05  WS-AMT-SCAN-DONE        PIC X(01) VALUE "N".
               88  WS-AMT-SCAN-IS-DONE            VALUE "Y".
           05  FILLER                  PIC X(01).

      *    THE ASSEMBLED RESULT OF ONE RECORD'S VALIDATION, BUILT BY
      *    330-BEGIN-BUILD-CLEAN-REC AND THEN COPIED INTO THE SORT
      *    WORK RECORD -- NOT WRITTEN DIRECTLY, SINCE EVERY RECORD
      *    MUST PASS THROUGH THE SORT BEFORE IT REACHES CLNTRAN.
      *    THE DATE-PARTS REDEFINITION IS CARRIED HERE ONLY FOR
      *    CONSISTENCY WITH THE SHOP'S OTHER DATE-BEARING RECORDS --
      *    THIS PROGRAM ITSELF NEVER REFERENCES THE BROKEN-OUT
      *    YEAR/MONTH/DAY SUBFIELDS, ONLY THE WHOLE TEXT DATE.
       01  WS-CLEAN-WORK-REC.
           05  WS-CW-DATE              PIC X(10).
           05  WS-CW-DATE-PARTS REDEFINES WS-CW-DATE.
               10  WS-CWD-YEAR         PIC X(04).
               10  FILLER              PIC X(01).
               10  WS-CWD-MONTH        PIC X(02).
               10  FILLER              PIC X(01).
               10  WS-CWD-DAY          PIC X(02).
           05  WS-CW-DESCRIPTION       PIC X(40).
           05  WS-CW-AMOUNT-SIGNED     PIC S9(7)V99.
           05  WS-CW-AMOUNT-SPEND      PIC 9(7)V99.
           05  WS-CW-BANK-CATEGORY     PIC X(20).

       PROCEDURE DIVISION.

      *----------------------------------------------------------------*
      *  000-MAIN-PARAGRAPH -- THE WHOLE RUN IS ONE SORT VERB (SEE     *
      *  400 BELOW): THE INPUT PROCEDURE OPENS RAWTRAN AND FEEDS IT    *
      *  RECORD BY RECORD TO THE SORT, THE OUTPUT PROCEDURE DRAINS THE *
      *  SORTED WORK FILE INTO CLNTRAN.  THIS PARAGRAPH ITSELF ONLY    *
      *  KICKS THE SORT OFF AND PRINTS THE CONTROL TOTALS AFTERWARD.   *
      *----------------------------------------------------------------*
       000-MAIN-PARAGRAPH.
      *    OPERATOR-FACING BANNER, NOT A TRACE LINE -- ALWAYS WRITTEN
      *    REGARDLESS OF THE WS-TRACE-SWITCH SETTING ABOVE.
           DISPLAY "EXPCLEAN - CLEAN THE MEMBER-EXPENSE EXTRACT"

      *    SORT ... INPUT PROCEDURE ... OUTPUT PROCEDURE DOES ALL THE
      *    WORK OF STEP 1; NOTHING ELSE IS PERFORMED FROM HERE.
           PERFORM 400-BEGIN-SORT-AND-WRITE
              THRU 400-END-SORT-AND-WRITE

      *    PRINTS THE RUN CONTROL TOTALS AN OPERATOR CHECKS BEFORE
      *    LETTING STEP 2 (EXPCATG) START.
           PERFORM 900-BEGIN-TERMINATE
              THRU 900-END-TERMINATE

           STOP RUN.

      *----------------------------------------------------------------*
      *  100-INITIALIZE -- THE SORT'S INPUT PROCEDURE BEGINS HERE.     *
      *  OPENS RAWTRAN AND PRIMES THE LOOP WITH ONE READ SO 200-BEGIN- *
      *  PROCESS-RAW ALWAYS HAS A RECORD WAITING ON ITS FIRST CALL.    *
      *----------------------------------------------------------------*
       100-BEGIN-INITIALIZE.
      *    A FAILED OPEN IS TREATED AS FATAL -- THERE IS NO PARTIAL-
      *    RUN RECOVERY FOR A MISSING OR UNREADABLE EXTRACT.
           OPEN INPUT RAW-TRANS
           IF NOT FS-RAW-TRANS-OK
              DISPLAY "EXPCLEAN - UNABLE TO OPEN RAWTRAN, STATUS "
                      FS-RAW-TRANS
              STOP RUN
           END-IF

           PERFORM 210-BEGIN-READ-RAW
              THRU 210-END-READ-RAW.
       100-END-INITIALIZE.
           EXIT.

      *----------------------------------------------------------------*
      *  200-PROCESS-RAW -- ONE INPUT-PROCEDURE PASS PER RAW RECORD.   *
      *  RUNS C1-C3 (DATE, AMOUNT, DESCRIPTION) IN ORDER AND STOPS AT  *
      *  THE FIRST FAILURE -- A RECORD WITH A BAD DATE IS NEVER ALSO   *
      *  CHARGED AGAINST THE AMOUNT OR DESCRIPTION COUNTERS.           *
      *----------------------------------------------------------------*
       200-BEGIN-PROCESS-RAW.
      *    WS-REJECT-SWITCH/WS-RECORD-IS-ACCEPTED ARE RESET ON EVERY
      *    RECORD -- A REJECT DECIDED FOR THE PRIOR RECORD MUST NOT
      *    CARRY FORWARD AND SILENTLY SINK THIS ONE TOO.
           MOVE "N"                TO WS-REJECT-SWITCH
           SET WS-RECORD-IS-ACCEPTED TO TRUE

      *    C1 -- DATE SYNTAX, RANGE AND CALENDAR VALIDITY.
           PERFORM 310-BEGIN-VALIDATE-DATE
              THRU 310-END-VALIDATE-DATE

      *    C2 -- AMOUNT FORMAT, ONLY ATTEMPTED IF THE DATE PASSED.
           IF WS-RECORD-IS-ACCEPTED
              PERFORM 320-BEGIN-VALIDATE-AMOUNT
                 THRU 320-END-VALIDATE-AMOUNT
           END-IF

      *    C3 -- A BLANK DESCRIPTION IS REJECTED OUTRIGHT; THERE IS NO
      *    "UNKNOWN" OR DEFAULT TEXT SUBSTITUTED FOR IT.
           IF WS-RECORD-IS-ACCEPTED
              IF RAW-DESCRIPTION OF RAW-TRANSACTION-REC = SPACES
                 SET WS-RECORD-IS-REJECTED TO TRUE
                 ADD WS-CTE-01          TO WS-REJ-BLANK-DESC
              END-IF
           END-IF

      *    SURVIVORS GO THROUGH C4/C5 AND ARE RELEASED TO THE SORT;
      *    REJECTS ARE SIMPLY COUNTED AND DROPPED -- THE EXTRACT AS A
      *    WHOLE IS NOT FAILED BY A FEW BAD LINES.
           IF WS-RECORD-IS-ACCEPTED
              PERFORM 330-BEGIN-BUILD-CLEAN-REC
                 THRU 330-END-BUILD-CLEAN-REC
              ADD WS-CTE-01             TO WS-RECS-WRITTEN
           ELSE
              ADD WS-CTE-01             TO WS-RECS-REJECTED
           END-IF

      *    ADVANCE TO THE NEXT RAW RECORD BEFORE RETURNING CONTROL TO
      *    THE SORT'S INPUT-PROCEDURE LOOP.
           PERFORM 210-BEGIN-READ-RAW
              THRU 210-END-READ-RAW.
       200-END-PROCESS-RAW.
           EXIT.

      *    ONE PHYSICAL READ OF RAWTRAN.  WS-RECS-READ COUNTS EVERY
      *    RECORD READ, GOOD OR BAD -- IT IS THE DENOMINATOR THE
      *    TERMINATION REPORT USES TO SANITY-CHECK THE REJECT RATE.
       210-BEGIN-READ-RAW.
           READ RAW-TRANS
               AT END
                  SET WS-NO-MORE-RAW-RECS TO TRUE
               NOT AT END
                  ADD WS-CTE-01         TO WS-RECS-READ
           END-READ.
       210-END-READ-RAW.
           EXIT.

      *----------------------------------------------------------------*
      *  310-VALIDATE-DATE -- ACCEPTS ONLY A TEXT DATE OF THE FORM     *
      *  YYYY-MM-DD WITH A VALID MONTH AND A DAY IN RANGE FOR THAT     *
      *  MONTH (LEAP FEBRUARY INCLUDED).  REJECTS EVERYTHING ELSE.     *
      *----------------------------------------------------------------*
       310-BEGIN-VALIDATE-DATE.
      *    HYPHENS MUST FALL WHERE A YYYY-MM-DD LAYOUT PUTS THEM --
      *    A ONE-OFF TYPO LIKE "2024/01/05" IS CAUGHT RIGHT HERE
      *    BEFORE ANY NUMERIC TEST IS EVEN ATTEMPTED.
           IF (RAW-DATE (5:1) NOT = "-")
           OR (RAW-DATE (8:1) NOT = "-")
              SET WS-RECORD-IS-REJECTED TO TRUE
              ADD WS-CTE-01             TO WS-REJ-BAD-DATE
              GO TO 310-END-VALIDATE-DATE
           END-IF

      *    EACH OF THE THREE NUMBER GROUPS MUST BE ALL DIGITS --
      *    CATCHES BLANKS, SPACES USED AS PADDING, OR STRAY LETTERS
      *    THE BUREAU'S EXTRACT PROGRAM HAS BEEN KNOWN TO LEAVE IN.
           IF (RAW-DATE (1:4)  IS NOT NUMERIC)
           OR (RAW-DATE (6:2)  IS NOT NUMERIC)
           OR (RAW-DATE (9:2)  IS NOT NUMERIC)
              SET WS-RECORD-IS-REJECTED TO TRUE
              ADD WS-CTE-01             TO WS-REJ-BAD-DATE
              GO TO 310-END-VALIDATE-DATE
           END-IF

           MOVE RAW-DATE (1:4)          TO WS-DT-YEAR
           MOVE RAW-DATE (6:2)          TO WS-DT-MONTH
           MOVE RAW-DATE (9:2)          TO WS-DT-DAY

      *    SEARCH THE 12-ENTRY CALENDAR TABLE BUILT ABOVE FOR THE
      *    MONTH NUMBER -- A MONTH OF 00 OR 13 FALLS THROUGH TO THE
      *    AT-END CLAUSE AND IS REJECTED, NO RANGE TEST NEEDED.
           SET IDX-MONTH-DAYS TO WS-CTE-01
           SEARCH WS-MONTH-DAYS-ENT
               AT END
                  SET WS-RECORD-IS-REJECTED TO TRUE
                  ADD WS-CTE-01         TO WS-REJ-BAD-DATE
              WHEN WS-MD-MONTH (IDX-MONTH-DAYS) = WS-DT-MONTH
                  MOVE WS-MD-MAX-DAY (IDX-MONTH-DAYS)
                                        TO WS-DT-MAX-DAY
           END-SEARCH

           IF WS-RECORD-IS-REJECTED
              GO TO 310-END-VALIDATE-DATE
           END-IF

      *    FEBRUARY IS THE ONLY MONTH WHOSE MAX DAY MOVES FROM YEAR
      *    TO YEAR -- THE TABLE ABOVE ALWAYS CARRIES THE NON-LEAP
      *    VALUE OF 28, BUMPED TO 29 HERE WHEN THE YEAR QUALIFIES.
           IF WS-DT-MONTH = 02
              PERFORM 315-BEGIN-CHECK-LEAP-YEAR
                 THRU 315-END-CHECK-LEAP-YEAR
              IF WS-DT-IS-LEAP
                 MOVE 29                TO WS-DT-MAX-DAY
              END-IF
           END-IF

      *    FINAL RANGE CHECK -- A DAY OF ZERO OR A DAY PAST THE
      *    MONTH'S CEILING (INCLUDING THE LEAP-ADJUSTED CEILING)
      *    IS THE LAST WAY A DATE CAN FAIL C1.
           IF WS-DT-DAY < 1 OR WS-DT-DAY > WS-DT-MAX-DAY
              SET WS-RECORD-IS-REJECTED TO TRUE
              ADD WS-CTE-01             TO WS-REJ-BAD-DATE
           END-IF.
       310-END-VALIDATE-DATE.
           EXIT.

      *    LEAP-YEAR TEST -- DIVISIBLE BY 4 AND NOT BY 100, OR
      *    DIVISIBLE BY 400.  SAME RESIDUE ARITHMETIC THE SHOP HAS
      *    USED IN ITS CALENDAR ROUTINES SINCE THE GREGORIAN CHANGE.
       315-BEGIN-CHECK-LEAP-YEAR.
           DIVIDE WS-DT-YEAR BY 4   GIVING WS-LYR-QUOT-04
                                 REMAINDER WS-LYR-RESIDUE-04
           DIVIDE WS-DT-YEAR BY 100 GIVING WS-LYR-QUOT-100
                                 REMAINDER WS-LYR-RESIDUE-100
           DIVIDE WS-DT-YEAR BY 400 GIVING WS-LYR-QUOT-400
                                 REMAINDER WS-LYR-RESIDUE-400

           IF (WS-LYR-RESIDUE-04  = ZERO AND
               WS-LYR-RESIDUE-100 NOT = ZERO)
           OR (WS-LYR-RESIDUE-400 = ZERO)
              SET WS-DT-IS-LEAP      TO TRUE
           ELSE
              MOVE "N"               TO WS-DT-IS-LEAP-YR
           END-IF.
       315-END-CHECK-LEAP-YEAR.
           EXIT.

      *----------------------------------------------------------------*
      *  320-VALIDATE-AMOUNT -- TEXT MUST BE AN OPTIONALLY-SIGNED      *
      *  DECIMAL NUMBER WITH AT MOST TWO DECIMAL DIGITS.  BUILT BY     *
      *  HAND, CHARACTER BY CHARACTER -- THE SHOP DOES NOT USE         *
      *  FUNCTION NUMVAL.                                              *
      *----------------------------------------------------------------*
       320-BEGIN-VALIDATE-AMOUNT.
      *    RESET EVERY SCRATCH FIELD THIS PARAGRAPH AND 325 SHARE --
      *    LEFTOVER DIGITS FROM THE PRIOR RECORD'S AMOUNT MUST NOT
      *    BLEED INTO THIS ONE'S INTEGER OR DECIMAL PORTION.
           MOVE RAW-AMOUNT              TO WS-AMT-TEXT
           MOVE SPACE                   TO WS-AMT-SIGN
           MOVE "N"                     TO WS-AMT-DOT-SEEN
           MOVE "N"                     TO WS-AMT-SCAN-DONE
           MOVE ZEROES                  TO WS-AMT-DOT-POS
                                            WS-AMT-INT-LEN
                                            WS-AMT-DEC-LEN
           MOVE "000000000"             TO WS-AMT-INT-TEXT
           MOVE "00"                    TO WS-AMT-DEC-TEXT

      *    A LEADING SIGN, IF ANY, IS PULLED OFF AND REMEMBERED
      *    SEPARATELY -- THE CHARACTER SCAN IN 325 BELOW ONLY EVER
      *    SEES DIGITS AND AT MOST ONE DECIMAL POINT.
           IF WS-AMT-TEXT (1:1) = "-" OR WS-AMT-TEXT (1:1) = "+"
              MOVE WS-AMT-TEXT (1:1)    TO WS-AMT-SIGN
              MOVE WS-AMT-TEXT (2:11)   TO WS-AMT-TEXT (1:11)
              MOVE SPACE                TO WS-AMT-TEXT (12:1)
           END-IF

      *    WALK THE REMAINING TEXT ONE CHARACTER AT A TIME; THE
      *    VARYING LOOP STOPS AS SOON AS 325 FINDS THE TRAILING
      *    SPACE, FLAGS A BAD CHARACTER, OR THE 12-CHAR FIELD ENDS.
           PERFORM 325-BEGIN-SCAN-CHAR
              THRU 325-END-SCAN-CHAR
              VARYING WS-AMT-SCAN-PTR FROM 1 BY 1
                 UNTIL WS-AMT-SCAN-PTR > 12
                    OR WS-RECORD-IS-REJECTED
                    OR WS-AMT-SCAN-IS-DONE

      *    A FIELD OF ALL SPACES OR ALL SIGN-AND-SPACES NEVER SETS
      *    EITHER LENGTH COUNTER -- THAT IS TREATED AS BAD AMOUNT,
      *    NOT AS A ZERO-VALUE TRANSACTION.
           IF WS-AMT-INT-LEN = 0 AND WS-AMT-DEC-LEN = 0
              SET WS-RECORD-IS-REJECTED TO TRUE
           END-IF

           IF WS-RECORD-IS-REJECTED
              ADD WS-CTE-01             TO WS-REJ-BAD-AMOUNT
              GO TO 320-END-VALIDATE-AMOUNT
           END-IF

      *    ASSEMBLE THE NUMERIC VALUE FROM THE TEXT PIECES 325 BUILT
      *    -- THE INTEGER PORTION IS RIGHT-JUSTIFIED IN A 9-BYTE
      *    FIELD SO ONLY THE LAST 7 DIGITS ARE KEPT (PIC 9(7)V99).
           MOVE WS-AMT-INT-TEXT (3:7)   TO WS-AMT-UNSIGNED (1:7)
           MOVE WS-AMT-DEC-TEXT         TO WS-AMT-UNSIGNED (8:2)

      *    SIGN IS APPLIED LAST -- WS-CW-AMOUNT-SIGNED CARRIES THE
      *    TRUE BOOK VALUE (NEGATIVE FOR A CHARGE) THAT 330 BELOW
      *    USES TO DERIVE THE POSITIVE SPEND AMOUNT.
           IF WS-AMT-SIGN-IS-NEG
              COMPUTE WS-CW-AMOUNT-SIGNED = ZERO - WS-AMT-UNSIGNED
           ELSE
              MOVE WS-AMT-UNSIGNED      TO WS-CW-AMOUNT-SIGNED
           END-IF.
       320-END-VALIDATE-AMOUNT.
           EXIT.

      *----------------------------------------------------------------*
      *  325-SCAN-CHAR -- TESTS ONE CHARACTER OF THE AMOUNT TEXT AND   *
      *  FILES IT TO THE INTEGER OR DECIMAL PORTION BEING BUILT.       *
      *  SET WS-AMT-SCAN-IS-DONE ON THE TRAILING SPACE THAT ENDS THE   *
      *  FIELD -- THE GOVERNING PERFORM STOPS ON THAT CONDITION.       *
      *----------------------------------------------------------------*
       325-BEGIN-SCAN-CHAR.
           MOVE WS-AMT-TEXT (WS-AMT-SCAN-PTR:1) TO WS-AMT-CHAR

      *    FIVE-WAY TEST, IN PRIORITY ORDER: END OF FIELD, A SECOND
      *    DECIMAL POINT (BAD), A NON-DIGIT NON-DOT CHARACTER (BAD),
      *    A DECIMAL DIGIT, OR AN INTEGER DIGIT.
           IF WS-AMT-CHAR = SPACE
              SET WS-AMT-SCAN-IS-DONE TO TRUE
           ELSE IF WS-AMT-CHAR = "."
              IF WS-AMT-DOT-FOUND
                 SET WS-RECORD-IS-REJECTED TO TRUE
              ELSE
                 SET WS-AMT-DOT-FOUND    TO TRUE
                 MOVE WS-AMT-SCAN-PTR    TO WS-AMT-DOT-POS
              END-IF
           ELSE IF WS-AMT-CHAR IS NOT WS-DIGIT-CLASS
              SET WS-RECORD-IS-REJECTED TO TRUE
           ELSE IF WS-AMT-DOT-FOUND
      *       THIRD DIGIT AFTER THE POINT OVERFLOWS THE TWO-DECIMAL
      *       RULE -- REJECTED RATHER THAN SILENTLY TRUNCATED.
              ADD WS-CTE-01           TO WS-AMT-DEC-LEN
              IF WS-AMT-DEC-LEN > 2
                 SET WS-RECORD-IS-REJECTED TO TRUE
              ELSE
                 MOVE WS-AMT-CHAR
                    TO WS-AMT-DEC-TEXT (WS-AMT-DEC-LEN:1)
              END-IF
           ELSE
      *       INTEGER DIGITS SHIFT LEFT THROUGH THE 9-BYTE WORK
      *       FIELD AS THEY ARRIVE, SO THE FIELD ALWAYS ENDS UP
      *       RIGHT-JUSTIFIED REGARDLESS OF HOW MANY DIGITS CAME IN.
              ADD WS-CTE-01           TO WS-AMT-INT-LEN
              IF WS-AMT-INT-LEN > 9
                 SET WS-RECORD-IS-REJECTED TO TRUE
              ELSE
                 MOVE WS-AMT-INT-TEXT (2:8)
                                      TO WS-AMT-INT-TEXT (1:8)
                 MOVE WS-AMT-CHAR
                    TO WS-AMT-INT-TEXT (9:1)
              END-IF
           END-IF.
       325-END-SCAN-CHAR.
           EXIT.

      *----------------------------------------------------------------*
      *  330-BUILD-CLEAN-REC -- C4: SPEND = -SIGNED WHEN NEGATIVE,     *
      *  ELSE ZERO (CREDITS CARRY NO SPEND).  RELEASES THE RECORD TO   *
      *  THE SORT WITH A RISING SEQUENCE NUMBER FOR STABILITY.         *
      *----------------------------------------------------------------*
       330-BEGIN-BUILD-CLEAN-REC.
           MOVE RAW-DATE                TO WS-CW-DATE
           MOVE RAW-DESCRIPTION         TO WS-CW-DESCRIPTION
           MOVE RAW-BANK-CATEGORY       TO WS-CW-BANK-CATEGORY

      *    C4 -- SPEND IS THE ABSOLUTE VALUE OF A NEGATIVE (CHARGE)
      *    AMOUNT; A CREDIT OR REFUND CONTRIBUTES ZERO SPEND EVEN
      *    THOUGH ITS SIGNED AMOUNT IS CARRIED THROUGH UNCHANGED.
           IF WS-CW-AMOUNT-SIGNED < ZERO
           COMPUTE WS-CW-AMOUNT-SPEND = ZERO - WS-CW-AMOUNT-SIGNED
           ELSE
              MOVE ZERO                 TO WS-CW-AMOUNT-SPEND
           END-IF

      *    THE RISING SEQUENCE NUMBER IS THE SORT'S MINOR KEY
      *    (CDP-0781) -- IT GUARANTEES TWO TRANSACTIONS DATED THE
      *    SAME DAY COME OUT IN THE ORDER THEY WERE READ, RUN AFTER
      *    RUN, RATHER THAN IN WHATEVER ORDER THE SORT PACKAGE
      *    HAPPENS TO LEAVE EQUAL-KEY RECORDS.
           ADD WS-CTE-01                TO WS-NEXT-SEQ-NO
           MOVE WS-CW-DATE              TO SW-DATE
           MOVE WS-NEXT-SEQ-NO          TO SW-SEQ-NO
           MOVE WS-CW-DESCRIPTION       TO SW-DESCRIPTION
           MOVE WS-CW-AMOUNT-SIGNED     TO SW-AMOUNT-SIGNED
           MOVE WS-CW-AMOUNT-SPEND      TO SW-AMOUNT-SPEND
           MOVE WS-CW-BANK-CATEGORY     TO SW-BANK-CATEGORY

      *    RELEASE, NOT WRITE -- THIS RECORD GOES TO THE SORT'S
      *    WORK FILE, NOT DIRECTLY TO CLNTRAN.
           RELEASE SORT-WORK-REC.
       330-END-BUILD-CLEAN-REC.
           EXIT.

      *----------------------------------------------------------------*
      *  400-SORT-AND-WRITE -- C5: ASCENDING BY DATE, ORIGINAL ORDER   *
      *  PRESERVED WITHIN A DATE VIA THE SEQUENCE-NUMBER MINOR KEY.    *
      *  THE 100-BEGIN-INITIALIZE/200-BEGIN-PROCESS-RAW LOOP ABOVE IS  *
      *  THE SORT'S INPUT PROCEDURE; THE SORT ITSELF DRIVES THE FINAL  *
      *  WRITE LOOP BELOW AS ITS OUTPUT PROCEDURE.                     *
      *----------------------------------------------------------------*
       400-BEGIN-SORT-AND-WRITE.
      *    SW-DATE IS THE MAJOR KEY AND SW-SEQ-NO THE MINOR KEY --
      *    TOGETHER THEY SATISFY C5 (ASCENDING DATE, ORIGINAL ORDER
      *    PRESERVED WITHIN A DATE) IN A SINGLE SORT VERB WITHOUT
      *    ANY HAND-WRITTEN MERGE OR TIE-BREAK LOGIC OF OUR OWN.
           SORT SORT-WORK-FILE
               ASCENDING KEY SW-DATE
               ASCENDING KEY SW-SEQ-NO
               INPUT PROCEDURE 100-BEGIN-INITIALIZE
                  THRU 200-END-PROCESS-RAW
               OUTPUT PROCEDURE 410-BEGIN-WRITE-CLEAN
                  THRU 410-END-WRITE-CLEAN.
       400-END-SORT-AND-WRITE.
           EXIT.

      *----------------------------------------------------------------*
      *  410-WRITE-CLEAN -- THE SORT'S OUTPUT PROCEDURE.  OPENS THE    *
      *  CLNTRAN DETAIL FILE, THEN PRIMES THE RETURN LOOP WITH ONE     *
      *  RETURN BEFORE HANDING OFF TO 415 BELOW SO THE FIRST SORTED    *
      *  RECORD IS ALREADY IN HAND WHEN THE LOOP BODY FIRST EXECUTES.  *
      *----------------------------------------------------------------*
       410-BEGIN-WRITE-CLEAN.
      *    SAME FATAL-ON-OPEN-FAILURE POLICY AS 100-BEGIN-INITIALIZE
      *    ABOVE -- IF CLNTRAN CANNOT BE OPENED THE RUN STOPS HERE
      *    RATHER THAN LOSING THE SORTED OUTPUT SILENTLY.
           OPEN OUTPUT CLEAN-TRANS
           IF NOT FS-CLEAN-TRANS-OK
              DISPLAY "EXPCLEAN - UNABLE TO OPEN CLNTRAN, STATUS "
                      FS-CLEAN-TRANS
              STOP RUN
           END-IF

      *    THE SWITCH IS A PLAIN X(01), NOT AN 88-LEVEL, SO THE
      *    PRIMING RETURN AND THE LOOP'S UNTIL TEST COMPARE THE SAME
      *    LITERAL "Y" -- KEEPS THIS PARAGRAPH CONSISTENT WITH THE
      *    PRIMED-READ IDIOM USED FOR RAWTRAN BACK IN 100/210.
           MOVE "N"                     TO WS-SORT-EOF-SWITCH
           RETURN SORT-WORK-FILE
               AT END
                  MOVE "Y"              TO WS-SORT-EOF-SWITCH
           END-RETURN

      *    ONE PASS OF 415 PER SORTED RECORD UNTIL THE SORT SIGNALS
      *    END OF THE WORK FILE.
           PERFORM 415-BEGIN-RETURN-LOOP
              THRU 415-END-RETURN-LOOP
              UNTIL WS-SORT-EOF-SWITCH = "Y"

      *    CLNTRAN IS CLOSED HERE, INSIDE THE OUTPUT PROCEDURE --
      *    NOT IN 900-BEGIN-TERMINATE, WHICH ONLY HANDLES RAWTRAN.
           CLOSE CLEAN-TRANS.
       410-END-WRITE-CLEAN.
           EXIT.

      *----------------------------------------------------------------*
      *  415-RETURN-LOOP -- ONE RETURNED SORT RECORD PER PASS.  WRITES *
      *  THE CLEAN-TRANS DETAIL LINE AND THEN RETURNS THE NEXT RECORD  *
      *  SO THE GOVERNING PERFORM CAN RETEST FOR SORT END-OF-FILE.     *
      *----------------------------------------------------------------*
       415-BEGIN-RETURN-LOOP.
      *    THE SORTED WORK RECORD MAPS FIELD FOR FIELD ONTO THE
      *    CLEAN-TRANSACTION-REC LAYOUT EXPCATG EXPECTS TO READ --
      *    THE SEQUENCE NUMBER ITSELF IS NOT CARRIED FORWARD, IT
      *    WAS ONLY EVER NEEDED TO STABILIZE THIS SORT.
           MOVE SW-DATE                 TO CLN-DATE
           MOVE SW-DESCRIPTION          TO CLN-DESCRIPTION
           MOVE SW-AMOUNT-SIGNED        TO CLN-AMOUNT-SIGNED
           MOVE SW-AMOUNT-SPEND         TO CLN-AMOUNT-SPEND
           MOVE SW-BANK-CATEGORY        TO CLN-BANK-CATEGORY

           WRITE CLEAN-TRANSACTION-REC

      *    RETURN THE NEXT SORTED RECORD BEFORE LOOPING BACK -- WHEN
      *    THE SORT HAS NONE LEFT THIS SETS THE EOF SWITCH THAT
      *    410-BEGIN-WRITE-CLEAN'S UNTIL CLAUSE IS WATCHING.
           RETURN SORT-WORK-FILE
               AT END
                  MOVE "Y"              TO WS-SORT-EOF-SWITCH
           END-RETURN.
       415-END-RETURN-LOOP.
           EXIT.

      *----------------------------------------------------------------*
      *  900-TERMINATE -- CLOSES THE ONE FILE THE MAIN LINE ITSELF    *
      *  OPENED (RAWTRAN; CLNTRAN WAS ALREADY CLOSED BACK IN 410) AND  *
      *  PRINTS THE CONTROL-TOTAL BLOCK AN OPERATOR EYEBALLS BEFORE    *
      *  RELEASING STEP 2.  THESE COUNTERS ARE DISPLAY-ONLY -- NOTHING *
      *  DOWNSTREAM READS THEM BACK IN.                                *
      *----------------------------------------------------------------*
       900-BEGIN-TERMINATE.
           CLOSE RAW-TRANS

      *    REJECTED SHOULD EQUAL THE SUM OF THE THREE REASON COUNTS
      *    BELOW IT AND READ + WRITTEN SHOULD EQUAL READ -- AN
      *    OPERATOR WHO SEES THOSE FOOTINGS DISAGREE HAS FOUND A
      *    DEFECT IN THIS PROGRAM, NOT IN THE EXTRACT.
           DISPLAY "EXPCLEAN - RUN CONTROL TOTALS".
           DISPLAY "  RAW RECORDS READ      : " WS-RECS-READ.
           DISPLAY "  CLEAN RECORDS WRITTEN : " WS-RECS-WRITTEN.
           DISPLAY "  RECORDS REJECTED      : " WS-RECS-REJECTED.
           DISPLAY "    BAD DATE            : " WS-REJ-BAD-DATE.
           DISPLAY "    BAD AMOUNT          : " WS-REJ-BAD-AMOUNT.
           DISPLAY "    BLANK DESCRIPTION   : " WS-REJ-BLANK-DESC.
       900-END-TERMINATE.
           EXIT.

       END PROGRAM EXPCLEAN.


