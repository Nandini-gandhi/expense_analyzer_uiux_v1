      *================================================================*
      *  COPYBOOK    RPTLINE                                           *
      *  TITLE       EXPENSE REPORT PRINT LINE LAYOUTS                 *
      *  DESCRIPTION ONE 132-COLUMN WORKING-STORAGE LINE AREA PER      *
      *               REPORT-OUT SECTION.  EXPRPT MOVES FIELDS INTO    *
      *               THE LINE THAT MATCHES THE SECTION BEING PRINTED  *
      *               AND WRITES RPT-FILE-REC FROM IT.                 *
      *  CALLED BY    EXPRPT                                           *
      *----------------------------------------------------------------*
      *  CHANGE LOG                                                    *
      *  880201  RM  CDP-0130  ORIGINAL LINE -- MONTH AND CATEGORY     *
      *                        DETAIL ONLY.                            *
      *  940125  SA  CDP-0412  ADDED THE MATRIX LINE FOR THE NEW       *
      *                        CATEGORY X MONTH SECTION.               *
      *  950715  SA  CDP-0431  ADDED THE RANK LINE FOR TOP MERCHANTS.  *
      *================================================================*
      *    GENERIC TEXT LINE -- HEADINGS, COLUMN HEADERS, BLANK LINES  *
      *    AND THE FINAL GRAND-TOTAL CAPTION.
       01  RPT-TEXT-LINE.
           05  RPT-TXT                 PIC X(100).
           05  FILLER                  PIC X(32).

      *    SECTION 1 -- MONTHLY TOTAL SPEND DETAIL LINE.
       01  RPT-MONTH-LINE.
           05  RPM-YYYYMM              PIC X(07).
           05  FILLER                  PIC X(05).
           05  RPM-TOTAL               PIC ZZZ,ZZZ,ZZ9.99.
           05  FILLER                  PIC X(106).

      *    SECTION 2 -- SPEND BY CATEGORY DETAIL LINE.
       01  RPT-CATEGORY-LINE.
           05  RPC-CATEGORY            PIC X(15).
           05  FILLER                  PIC X(05).
           05  RPC-TOTAL               PIC ZZZ,ZZZ,ZZ9.99.
           05  FILLER                  PIC X(98).

      *    SECTION 3 -- CUMULATIVE SPEND VS BUDGET DETAIL LINE.
       01  RPT-BUDGET-LINE.
           05  RPB-DATE                PIC X(10).
           05  FILLER                  PIC X(04).
           05  RPB-DAYSPEND            PIC ZZZ,ZZZ,ZZ9.99.
           05  FILLER                  PIC X(04).
           05  RPB-CUM                 PIC ZZZ,ZZZ,ZZ9.99.
           05  FILLER                  PIC X(04).
           05  RPB-PRORATA             PIC ZZZ,ZZZ,ZZ9.99.
           05  FILLER                  PIC X(68).

      *    SECTION 4 -- CATEGORY X MONTH MATRIX DETAIL LINE.  CAPPED
      *    AT WS-MX-MAX-COLS COLUMNS TO FIT THE 132-COLUMN PAGE --
      *    SEE 030512 WN CDP-0717 IN EXPRPT.
       01  RPT-MATRIX-LINE.
           05  RPX-CATEGORY            PIC X(15).
           05  FILLER                  PIC X(01).
           05  RPX-COL OCCURS 10 TIMES.
               10  RPX-AMT             PIC ZZZ,ZZ9.99.
               10  FILLER              PIC X(01).
           05  FILLER                  PIC X(06).

      *    SECTION 5 -- TOP 12 MERCHANTS DETAIL LINE.
       01  RPT-RANK-LINE.
           05  RPR-RANK                PIC Z9.
           05  FILLER                  PIC X(04).
           05  RPR-MERCHANT            PIC X(30).
           05  FILLER                  PIC X(04).
           05  RPR-TOTAL               PIC ZZZ,ZZZ,ZZ9.99.
           05  FILLER                  PIC X(78).
