      *================================================================*
      *  COPYBOOK    STOPWRD                                           *
      *  TITLE       MERCHANT EXTRACTION STOP-WORD TABLE               *
      *  DESCRIPTION GENERIC POSTING WORDS THAT ARE NOT PART OF A      *
      *               MERCHANT NAME.  200-EXTRACT-MERCHANT IN EXPCATG  *
      *               DROPS ANY NORMALIZED WORD THAT MATCHES AN ENTRY  *
      *               HERE BEFORE KEEPING THE FIRST THREE WORDS LEFT.  *
      *  CALLED BY    EXPCATG                                          *
      *----------------------------------------------------------------*
      *  CHANGE LOG                                                    *
      *  940110  SA  CDP-0411  ORIGINAL 6-WORD LIST.                   *
      *  030512  WN  CDP-0715  ADDED VENMO AND ZELLE -- P2P TRANSFERS  *
      *                        WERE POLLUTING THE MERCHANT COLUMN.     *
      *================================================================*
       01  WS-STOPWORD-VALUES.
           05  FILLER PIC X(10) VALUE "purchase".
           05  FILLER PIC X(10) VALUE "pos".
           05  FILLER PIC X(10) VALUE "card".
           05  FILLER PIC X(10) VALUE "debit".
           05  FILLER PIC X(10) VALUE "credit".
           05  FILLER PIC X(10) VALUE "sale".
           05  FILLER PIC X(10) VALUE "online".
           05  FILLER PIC X(10) VALUE "payment".
           05  FILLER PIC X(10) VALUE "venmo".
           05  FILLER PIC X(10) VALUE "zelle".

       01  WS-STOPWORD-TABLE REDEFINES WS-STOPWORD-VALUES.
           05  WS-STOPWORD-ENT OCCURS 10 TIMES
                               INDEXED BY IDX-STOPWORD.
               10  WS-STOPWORD-TXT          PIC X(10).
