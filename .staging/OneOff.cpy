      *================================================================*
      *  COPYBOOK    ONEOFF                                            *
      *  TITLE       ONE-OFF (PER-TRANSACTION) OVERRIDE TABLE          *
      *  DESCRIPTION HOLDS MEMBER CORRECTIONS TO A SINGLE, EXACTLY     *
      *               IDENTIFIED TRANSACTION (KEYED BY THE FULL        *
      *               TRANSACTION KEY, NOT BY MERCHANT).  LOADED ONCE  *
      *               AT THE START OF EXPCATG FROM THE OPTIONAL        *
      *               ONE-OFF-OVERRIDES CONFIG FILE; AN ABSENT FILE    *
      *               LEAVES THE TABLE EMPTY AND IS NOT AN ERROR.      *
      *  CALLED BY    EXPCATG                                          *
      *----------------------------------------------------------------*
      *  CHANGE LOG                                                    *
      *  940110  SA  CDP-0411  ORIGINAL TABLE, 500 ENTRY LIMIT.        *
      *  020814  WN  CDP-0733  RAISED LIMIT 500 ->> 1000 ENTRIES, SAME *
      *                        REASON AS THE MERCHANT-OVERRIDE TABLE.  *
      *================================================================*
      *    ONE CONFIG-FILE LINE, AS READ FROM ONE-OFF-OVRD FILE.
       01  ONEOFF-CONFIG-LINE.
           05  ONEOFF-LN-TXN-ID        PIC X(63).
           05  FILLER                  PIC X(01) VALUE ",".
           05  ONEOFF-LN-CATEGORY      PIC X(15).

      *    IN-MEMORY TABLE BUILT FROM THE CONFIG FILE AT STARTUP.
       01  WS-OO-CONTROL.
           05  WS-OO-MAX-LIM           PIC 9(04) COMP VALUE 1000.
           05  WS-OO-CAP-CNT          PIC 9(04) COMP VALUE ZEROES.
           05  FILLER                  PIC X(01).

       01  WS-OO-TABLE.
           05  WS-OO-ENTRY     OCCURS 1 TO 1000 TIMES
                                DEPENDING ON WS-OO-CAP-CNT
                                INDEXED BY IDX-OO.
               10  OO-TXN-ID           PIC X(63).
               10  OO-CATEGORY         PIC X(15).
               10  FILLER              PIC X(01).



