       IDENTIFICATION DIVISION.
       PROGRAM-ID.    EXPCATG.
       AUTHOR.        S. AUSTIN.
       INSTALLATION.  CARDINAL DATA PROCESSING CO.
       DATE-WRITTEN.  JANUARY 1994.
       DATE-COMPILED.
       SECURITY. CARDINAL DATA PROCESSING CO. - INTERNAL USE ONLY.

      *================================================================*
      *  PROGRAM      EXPCATG                                          *
      *  TITLE        STEP 2 OF 4 - CATEGORIZE THE CLEAN EXTRACT       *
      *  ABSTRACT     READS CLNTRAN, NORMALIZES THE DESCRIPTION,       *
      *                EXTRACTS A MERCHANT NAME, CLEANS THE BUREAU'S   *
      *                CATEGORY TEXT AND BUILDS A TRANSACTION KEY,     *
      *                THEN RUNS THE SEVEN-STEP CATEGORY CASCADE       *
      *                (CREDIT, ONE-OFF OVERRIDE, MERCHANT OVERRIDE,   *
      *                BUREAU CATEGORY, KEYWORD RULE, FUZZY KEYWORD,   *
      *                OTHER)                                         *
      *                AND WRITES CATTRAN FOR EXPFCST AND EXPRPT.      *
      *  CALLS        NONE.                                            *
      *  CALLED BY    RUN VIA THE NIGHTLY EXPENSE-ANALYSIS JOB STREAM, *
      *                AFTER EXPCLEAN.                                 *
      *----------------------------------------------------------------*
      *  CHANGE LOG                                                    *
      *  940110  SA  CDP-0411  ORIGINAL PROGRAM -- MERCHANT/ONE-OFF    *
      *                        OVERRIDE TABLES AND THE KEYWORD RULE    *
      *                        AND STOP-WORD TABLES ADDED SAME         *
      *                        RELEASE.                                *
      *  970921  TP  CDP-0501  ADDED BUREAU CATEGORY CLEAN-UP (STEP 4  *
      *                        OF THE CASCADE) AND THE HEALTH-TO-      *
      *                        GROCERIES EXCEPTION THE AUDIT COMMITTEE *
      *                        ASKED FOR.                              *
      *  981203  TP  CDP-0548  ADDED THE STREAMING/DELIVERY KEYWORDS.  *
      *  990118  TP  CDP-0560  Y2K REVIEW -- NO DATE ARITHMETIC IN     *
      *                        THIS PROGRAM BEYOND CARRYING CLN-DATE   *
      *                        FORWARD, NO CHANGE REQUIRED.            *
      *  010305  SA  CDP-0690  EXPANDED THE BUREAU CATEGORY MAP TO 33  *
      *                        ENTRIES.                                *
      *  020814  WN  CDP-0733  RAISED BOTH OVERRIDE TABLE LIMITS.      *
      *  030512  WN  CDP-0715  ADDED VENMO/ZELLE TO THE STOP-WORD      *
      *                        LIST.                                  *
      *  040622  WN  CDP-0760  ADDED BP TO THE KEYWORD TABLE.          *
      *  061030  WN  CDP-0805  MERCHANT OVERRIDE SUBSTRING TEST NOW    *
      *                        USES A LOAD-TIME KEY LENGTH INSTEAD OF  *
      *                        RESCANNING TRAILING SPACES PER RECORD.  *
      *  141003  DK  CDP-0861  RAISED THE FUZZY-MATCH THRESHOLD FROM   *
      *                        85 TO 90 AFTER THE AUDIT COMMITTEE      *
      *                        FLAGGED TOO MANY LOOSE CALLS.           *
      *  190226  MB  CDP-0903  RECOMPILE UNDER THE CURRENT COMPILER,   *
      *                        NO LOGIC CHANGE.                        *
      *  231105  MB  CDP-0944  ADDED THE UPSI-0 TRACE SWITCH FOR USE   *
      *                        WHEN THE CASCADE NEEDS TO BE WATCHED    *
      *                        DECISION BY DECISION.                   *
      *================================================================*

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           CLASS WS-DIGIT-CLASS IS "0" THRU "9"
           CLASS WS-LOWER-CLASS IS "a" THRU "z"
           UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
           UPSI-0 OFF STATUS IS WS-TRACE-SWITCH-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *    THE CLEAN EXTRACT WRITTEN BY STEP 1 -- REQUIRED.
           SELECT CLEAN-TRANS      ASSIGN TO "CLNTRAN"
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-CLEAN-TRANS.

      *    THE CATEGORIZED EXTRACT THIS PROGRAM PRODUCES -- REQUIRED,
      *    FEEDS STEP 3 (FORECAST) AND STEP 4 (REPORT).
           SELECT CATEGORIZED-TRANS ASSIGN TO "CATTRAN"
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-CATEGORIZED-TRANS.

      *    ANALYST-MAINTAINED MERCHANT-TO-CATEGORY OVERRIDE TABLE --
      *    OPTIONAL.  A RUN WITH NO MCOVRD FILE ON THE SYSTEM SIMPLY
      *    SKIPS STEP 3 OF THE CASCADE.
           SELECT OPTIONAL MERCHANT-OVRD ASSIGN TO "MCOVRD"
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-MERCHANT-OVRD.

      *    ANALYST-MAINTAINED SINGLE-TRANSACTION OVERRIDE TABLE --
      *    ALSO OPTIONAL, ALSO SKIPPED CLEANLY IF ABSENT.
           SELECT OPTIONAL ONEOFF-OVRD  ASSIGN TO "ONEOFF"
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-ONEOFF-OVRD.

       DATA DIVISION.
       FILE SECTION.
      *    INPUT -- THE CLEAN, VALIDATED TRANSACTION RECORD BUILT BY
      *    STEP 1.  LAYOUT IS SHARED WITH EXPCLEAN AND EXPRPT.
       FD  CLEAN-TRANS
           LABEL RECORDS ARE STANDARD.
           COPY CLNTRAN.

      *    OUTPUT -- THE CLEAN RECORD PLUS THE ASSIGNED CATEGORY AND
      *    ITS SOURCE INDICATOR, EXTRACTED MERCHANT AND TRANSACTION
      *    KEY.  LAYOUT IS SHARED WITH EXPFCST AND EXPRPT.
       FD  CATEGORIZED-TRANS
           LABEL RECORDS ARE STANDARD.
           COPY CATTRAN.

      *    THE TWO OVERRIDE FILES ARE READ AS PLAIN LINES AND
      *    UNPACKED INTO THE MCOVRD/ONEOFF WORKING-STORAGE LAYOUTS
      *    BELOW -- THE MEMBER-MAINTAINED FILES CARRY NO FIXED
      *    RECORD LENGTH.
       FD  MERCHANT-OVRD
           LABEL RECORDS ARE STANDARD.
       01  MCOVRD-FILE-REC             PIC X(80).

       FD  ONEOFF-OVRD
           LABEL RECORDS ARE STANDARD.
       01  ONEOFF-FILE-REC             PIC X(80).

       WORKING-STORAGE SECTION.

      *    STANDALONE SWITCH, NOT PART OF ANY RECORD, SET OFF THE
      *    RUN-TIME UPSI-0 BIT (SEE SPECIAL-NAMES ABOVE) -- TURNED ON
      *    BY AN OPERATOR "UPSI 1" AT JCL TIME WHEN A RUN NEEDS THE
      *    EXTRA TRACE DISPLAYS SPRINKLED THROUGH THE PARAGRAPHS BELOW.
       77  WS-TRACE-SWITCH             PIC X(01) VALUE "N".
               88  WS-TRACE-SWITCH-ON              VALUE "Y".
               88  WS-TRACE-SWITCH-OFF             VALUE "N".

      *    FILE STATUS KEYS FOR ALL FOUR FILES THIS PROGRAM TOUCHES.
       01  WS-FILE-STATUSES.
      *        THE CLEAN EXTRACT -- REQUIRED INPUT.
           05  FS-CLEAN-TRANS          PIC X(02) VALUE "00".
               88  FS-CLEAN-TRANS-OK             VALUE "00".
               88  FS-CLEAN-TRANS-EOF            VALUE "10".
      *        THE CATEGORIZED OUTPUT -- REQUIRED.
           05  FS-CATEGORIZED-TRANS    PIC X(02) VALUE "00".
               88  FS-CATEGORIZED-TRANS-OK       VALUE "00".
      *        MERCHANT OVERRIDE CONFIG -- OPTIONAL, "05" MEANS
      *        THE FILE SIMPLY WAS NOT THERE AT OPEN TIME.
           05  FS-MERCHANT-OVRD        PIC X(02) VALUE "00".
               88  FS-MERCHANT-OVRD-USABLE       VALUES "00" "05".
      *        ONE-OFF OVERRIDE CONFIG -- ALSO OPTIONAL.
           05  FS-ONEOFF-OVRD          PIC X(02) VALUE "00".
               88  FS-ONEOFF-OVRD-USABLE         VALUES "00" "05".
           05  FILLER                  PIC X(02).

      *    END-OF-FILE SWITCHES FOR THE THREE SEQUENTIAL READ LOOPS
      *    IN THIS PROGRAM.
       01  WS-RUN-SWITCHES.
           05  WS-MORE-CLEAN-RECS      PIC X(01) VALUE "Y".
               88  WS-NO-MORE-CLEAN-RECS         VALUE "N".
           05  WS-MORE-MOVR-RECS       PIC X(01) VALUE "Y".
               88  WS-NO-MORE-MOVR-RECS          VALUE "N".
           05  WS-MORE-OO-RECS         PIC X(01) VALUE "Y".
               88  WS-NO-MORE-OO-RECS            VALUE "N".
           05  FILLER                  PIC X(01).

      *    SET "Y" BY WHICHEVER RULE IN THE 400 CASCADE FIRES FIRST,
      *    SO EVERY LATER TEST IN THE CASCADE CAN SEE A DECISION HAS
      *    ALREADY BEEN MADE AND SKIP ITSELF.
       01  WS-DECIDED-SWITCH           PIC X(01) VALUE "N".
               88  WS-DECIDED                        VALUE "Y".

      *    RUN CONTROL TOTALS, DISPLAYED AT 900-TERMINATE -- ONE
      *    COUNTER PER DECISION SOURCE SO THE 400 CASCADE'S WORK IS
      *    VISIBLE IN THE JOB LOG, NOT JUST A SINGLE GRAND TOTAL.
       01  WS-COUNTERS.
           05  WS-CTE-01               PIC 9(01) COMP VALUE 1.
           05  WS-RECS-READ           PIC 9(07) COMP VALUE ZEROES.
           05  WS-RECS-WRITTEN        PIC 9(07) COMP VALUE ZEROES.
           05  WS-CNT-CREDIT          PIC 9(07) COMP VALUE ZEROES.
           05  WS-CNT-ONE-OFF         PIC 9(07) COMP VALUE ZEROES.
           05  WS-CNT-MERCHANT        PIC 9(07) COMP VALUE ZEROES.
           05  WS-CNT-BANK            PIC 9(07) COMP VALUE ZEROES.
           05  WS-CNT-RULE            PIC 9(07) COMP VALUE ZEROES.
           05  WS-CNT-FUZZY           PIC 9(07) COMP VALUE ZEROES.
           05  WS-CNT-OTHER           PIC 9(07) COMP VALUE ZEROES.
           05  FILLER                 PIC X(01).

      *    THE LENGTH OF EACH KEYWORD-TABLE ENTRY (TRAILING SPACES
      *    TRIMMED), COMPUTED ONCE AT STARTUP -- BOTH 450-KEYWORD-
      *    MATCH AND 460-FUZZY-MATCH NEED IT ON EVERY TRANSACTION.
       01  WS-KEYWORD-LENGTHS.
           05  WS-KEYWORD-LEN-TAB OCCURS 23 TIMES
                                   INDEXED BY IDX-KWLEN
                                   PIC 9(02) COMP.
           05  FILLER                  PIC X(01).

      *    WORK AREAS FOR 300-NORMALIZE-DESC (T1) -- SHARED WITH
      *    320-CLEAN-BANK-CATEGORY AND 154-STORE-MOVR, WHICH ALL
      *    NORMALIZE TEXT THE SAME WAY.
       01  WS-NORM-WORK.
           05  WS-NW-SRC               PIC X(40).
           05  WS-NW-OUT               PIC X(40).
           05  WS-NW-PTR              PIC 9(02) COMP VALUE ZEROES.
           05  WS-NW-OUT-LEN          PIC 9(02) COMP VALUE ZEROES.
           05  WS-NW-CHAR              PIC X(01).
           05  WS-NW-PREV-SPACE        PIC X(01) VALUE "Y".
               88  WS-NW-PREV-WAS-SPACE          VALUE "Y".
           05  FILLER                  PIC X(01).

      *    WORK AREAS FOR 310-EXTRACT-MERCHANT (T2).
       01  WS-MERCH-WORDS.
           05  WS-MW-WORD-01           PIC X(20).
           05  WS-MW-WORD-02           PIC X(20).
           05  WS-MW-WORD-03           PIC X(20).
           05  WS-MW-WORD-04           PIC X(20).
           05  WS-MW-WORD-05           PIC X(20).
           05  WS-MW-WORD-06           PIC X(20).
           05  WS-MW-WORD-07           PIC X(20).
           05  WS-MW-WORD-08           PIC X(20).

       01  WS-MERCH-WORD-TABLE REDEFINES WS-MERCH-WORDS.
           05  WS-MW-WORD-ENT  OCCURS 8 TIMES
                                INDEXED BY IDX-MWORD
                                PIC X(20).

       01  WS-MERCH-WORK.
      *        THE NORMALIZED DESCRIPTION BEFORE IT IS UNSTRUNG.
           05  WS-MW-SOURCE            PIC X(40).
      *        HOW MANY OF THE 8 WORD SLOTS THE UNSTRING FILLED.
           05  WS-MW-WORD-CNT         PIC 9(02) COMP VALUE ZEROES.
      *        HOW MANY WORDS SURVIVED THE STOP-WORD/DIGIT FILTER SO
      *        FAR -- STOPS AT 3.
           05  WS-MW-KEEP-CNT         PIC 9(02) COMP VALUE ZEROES.
      *        ONE WORD AFTER DIGIT-STRIPPING.
           05  WS-MW-CLEANED           PIC X(20).
           05  WS-MW-CLEANED-LEN      PIC 9(02) COMP VALUE ZEROES.
           05  WS-MW-CHAR-PTR         PIC 9(02) COMP VALUE ZEROES.
           05  WS-MW-CHAR              PIC X(01).
           05  WS-MW-IS-STOPWORD       PIC X(01) VALUE "N".
               88  WS-MW-WORD-IS-STOP             VALUE "Y".
      *        THE MERCHANT NAME AS IT IS BUILT UP, UP TO 3 WORDS.
           05  WS-MW-MERCHANT-OUT      PIC X(30).
           05  WS-MW-MERCHANT-LEN     PIC 9(02) COMP VALUE ZEROES.
           05  WS-MW-APPEND-START     PIC 9(02) COMP VALUE ZEROES.
           05  FILLER                 PIC X(01).

      *    WORK AREAS FOR 320-CLEAN-BANK-CATEGORY (T3).
       01  WS-BANK-CAT-WORK.
           05  WS-BC-NORM-CAT          PIC X(22) VALUE SPACES.
           05  WS-BC-UNKNOWN-SWITCH    PIC X(01) VALUE "N".
               88  WS-BC-IS-UNKNOWN               VALUE "Y".
           05  WS-BC-FOUND-SWITCH      PIC X(01) VALUE "N".
               88  WS-BC-FOUND-MAP                VALUE "Y".
           05  FILLER                  PIC X(01).

      *    WORK AREAS FOR 330-BUILD-TXN-KEY (T4).
       01  WS-TXNKEY-WORK.
      *        THE TRANSACTION AMOUNT WITH THE SIGN REMOVED.
           05  WS-TK-UNSIGNED          PIC 9(7)V99.
      *        SAME BYTES VIEWED AS SEPARATE WHOLE/CENTS PARTS.
           05  WS-TK-SPLIT REDEFINES WS-TK-UNSIGNED.
               10  WS-TK-INT-PART      PIC 9(7).
               10  WS-TK-DEC-PART      PIC 99.
      *        ZERO-SUPPRESSED WHOLE-DOLLAR PART, USED ONLY TO FIND
      *        WHERE THE SIGNIFICANT DIGITS START.
           05  WS-TK-INT-EDIT          PIC Z(6)9.
           05  WS-TK-SIGN              PIC X(01) VALUE SPACE.
           05  WS-TK-SCAN-PTR         PIC 9(02) COMP VALUE ZEROES.
           05  WS-TK-INT-LEN          PIC 9(02) COMP VALUE ZEROES.
           05  FILLER                 PIC X(01).

      *    THE CASCADE'S SEARCH TEXT -- NORMALIZED DESCRIPTION +
      *    SPACE + EXTRACTED MERCHANT, USED BY BOTH THE KEYWORD
      *    TABLE AND THE FUZZY MATCH (T5/T6).
       01  WS-SEARCH-TEXT               PIC X(71) VALUE SPACES.
       01  WS-SEARCH-TEXT-CHARS REDEFINES WS-SEARCH-TEXT.
           05  WS-ST-CHAR OCCURS 71 TIMES
                           INDEXED BY IDX-ST-CHAR
                           PIC X(01).

      *    WORK AREA FOR 430-CHECK-MERCHANT-OVERRIDE.
       01  WS-MOVR-OVERRIDE-TALLY     PIC 9(02) COMP VALUE ZEROES.

      *    WORK AREA FOR 154-STORE-MOVR -- MEASURES EACH OVERRIDE
      *    KEY ONCE AT LOAD TIME (SEE OVR-KEY-LEN IN MCOVRD).
       01  WS-OVR-LEN-PTR             PIC 9(02) COMP VALUE ZEROES.

      *    WORK AREAS FOR 450-KEYWORD-MATCH (T5).
       01  WS-KEYWORD-TALLY           PIC 9(02) COMP VALUE ZEROES.

      *    WORK AREAS FOR 460-FUZZY-MATCH (T6) -- A PARTIAL-RATIO
      *    STYLE TEST OF OUR OWN: FOR EACH KEYWORD, THE BEST COUNT
      *    OF SAME-POSITION MATCHING CHARACTERS OVER EVERY EQUAL-
      *    LENGTH WINDOW OF THE SEARCH TEXT, SCORED 0-100 AND
      *    COMPARED TO THE SAME 90 THRESHOLD AS THE KEYWORD TABLE.
       01  WS-FUZZY-WORK.
      *        TRIMMED LENGTH OF WS-SEARCH-TEXT.
           05  WS-FZ-TEXT-LEN         PIC 9(02) COMP VALUE ZEROES.
           05  WS-FZ-TRIM-PTR         PIC 9(02) COMP VALUE ZEROES.
      *        LENGTH OF THE KEYWORD CURRENTLY BEING SCORED.
           05  WS-FZ-KW-LEN           PIC 9(02) COMP VALUE ZEROES.
      *        HOW MANY STARTING POSITIONS THE KEYWORD CAN SLIDE TO.
           05  WS-FZ-SHIFT-MAX        PIC 9(02) COMP VALUE ZEROES.
           05  WS-FZ-SHIFT-PTR        PIC 9(02) COMP VALUE ZEROES.
           05  WS-FZ-CHAR-PTR         PIC 9(02) COMP VALUE ZEROES.
           05  WS-FZ-TEXT-PTR-WORK    PIC 9(02) COMP VALUE ZEROES.
      *        MATCHING CHARACTER COUNT AT THE CURRENT SHIFT.
           05  WS-FZ-MATCH-CNT        PIC 9(02) COMP VALUE ZEROES.
      *        BEST MATCH COUNT SEEN SO FAR FOR THIS KEYWORD, ACROSS
      *        ALL SHIFTS.
           05  WS-FZ-BEST-FOR-KW      PIC 9(02) COMP VALUE ZEROES.
      *        THIS KEYWORD'S SCORE, 0-100.
           05  WS-FZ-SCORE            PIC 9(03) COMP VALUE ZEROES.
      *        BEST SCORE SEEN SO FAR ACROSS ALL 23 KEYWORDS.
           05  WS-FZ-BEST-SCORE       PIC 9(03) COMP VALUE ZEROES.
           05  WS-FZ-BEST-CAT          PIC X(15) VALUE SPACES.
           05  WS-FZ-TEXT-CHAR         PIC X(01).
           05  WS-FZ-KW-CHAR           PIC X(01).
           05  FILLER                  PIC X(01).

       PROCEDURE DIVISION.

      *----------------------------------------------------------------*
      *  000-MAIN-PARAGRAPH -- LOAD THE KEYWORD/OVERRIDE TABLES ONCE,  *
      *  THEN ONE PASS OF 200 PER CLNTRAN RECORD UNTIL END OF FILE.    *
      *  THIS IS A PLAIN READ/PROCESS LOOP, NOT A SORT, SINCE STEP 1   *
      *  HAS ALREADY PUT THE RECORDS IN THE ORDER THEY NEED TO BE IN.  *
      *----------------------------------------------------------------*
       000-MAIN-PARAGRAPH.
          DISPLAY "EXPCATG - CATEGORIZE THE CLEAN EXPENSE EXTRACT"

           PERFORM 100-BEGIN-INITIALIZE
              THRU 100-END-INITIALIZE

           PERFORM 200-BEGIN-PROCESS-CLEAN
              THRU 200-END-PROCESS-CLEAN
              UNTIL WS-NO-MORE-CLEAN-RECS

           PERFORM 900-BEGIN-TERMINATE
              THRU 900-END-TERMINATE

           STOP RUN.

      *----------------------------------------------------------------*
      *  100-INITIALIZE -- OPENS BOTH REQUIRED FILES, BUILDS THE       *
      *  KEYWORD-LENGTH TABLE, LOADS BOTH OPTIONAL OVERRIDE FILES,     *
      *  THEN PRIMES THE MAIN READ LOOP.                               *
      *----------------------------------------------------------------*
       100-BEGIN-INITIALIZE.
      *    CLNTRAN AND CATTRAN ARE BOTH REQUIRED -- EITHER ONE
      *    FAILING TO OPEN STOPS THE RUN COLD.
           OPEN INPUT CLEAN-TRANS
           IF NOT FS-CLEAN-TRANS-OK
              DISPLAY "EXPCATG - UNABLE TO OPEN CLNTRAN, STATUS "
                      FS-CLEAN-TRANS
              STOP RUN
           END-IF

           OPEN OUTPUT CATEGORIZED-TRANS
           IF NOT FS-CATEGORIZED-TRANS-OK
              DISPLAY "EXPCATG - UNABLE TO OPEN CATTRAN, STATUS "
                      FS-CATEGORIZED-TRANS
              STOP RUN
           END-IF

      *    PRE-COMPUTE EVERY KEYWORD'S TRIMMED LENGTH ONCE AT
      *    STARTUP RATHER THAN RE-MEASURING IT FOR EVERY TRANSACTION
      *    IN THE KEYWORD AND FUZZY TESTS BELOW (T5/T6).
           PERFORM 110-BEGIN-COMPUTE-KEYWORD-LENGTHS
              THRU 110-END-COMPUTE-KEYWORD-LENGTHS

      *    BOTH OVERRIDE FILES ARE OPTIONAL AND MEMBER-MAINTAINED --
      *    A MISSING FILE MEANS NO OVERRIDES FOR THIS RUN, NOT AN
      *    ERROR (SEE THE 150/160 BANNERS BELOW).
           PERFORM 150-BEGIN-LOAD-MERCHANT-OVRD
              THRU 150-END-LOAD-MERCHANT-OVRD

           PERFORM 160-BEGIN-LOAD-ONEOFF-OVRD
              THRU 160-END-LOAD-ONEOFF-OVRD

           PERFORM 210-BEGIN-READ-CLEAN
              THRU 210-END-READ-CLEAN.
       100-END-INITIALIZE.
           EXIT.

      *    ONE CALL OF 115 PER KEYWORD-TABLE ENTRY (23 OF THEM).
       110-BEGIN-COMPUTE-KEYWORD-LENGTHS.
           PERFORM 115-BEGIN-MEASURE-ONE-KEYWORD
              THRU 115-END-MEASURE-ONE-KEYWORD
              VARYING IDX-KEYWORD FROM 1 BY 1
                 UNTIL IDX-KEYWORD > 23.
       110-END-COMPUTE-KEYWORD-LENGTHS.
           EXIT.

      *    TRIMS TRAILING SPACES OFF ONE 15-BYTE KEYWORD-TABLE ENTRY
      *    BY BACKING A POINTER UP FROM POSITION 15 UNTIL IT FINDS A
      *    NON-SPACE BYTE (OR FALLS TO ZERO FOR AN ALL-SPACE ENTRY).
       115-BEGIN-MEASURE-ONE-KEYWORD.
           MOVE 15 TO WS-NW-PTR
           PERFORM 117-BEGIN-TRIM-KEYWORD
              THRU 117-END-TRIM-KEYWORD
              UNTIL WS-NW-PTR = 0
                 OR WS-KEYWORD-TXT (IDX-KEYWORD) (WS-NW-PTR:1)
                                                     NOT = SPACE
           MOVE WS-NW-PTR TO WS-KEYWORD-LEN-TAB (IDX-KEYWORD).
       115-END-MEASURE-ONE-KEYWORD.
           EXIT.

      *    STEPS THE SCAN POINTER BACK ONE POSITION OVER A TRAILING
      *    SPACE IN THE 15-CHARACTER KEYWORD-TABLE SLOT.
       117-BEGIN-TRIM-KEYWORD.
           SUBTRACT WS-CTE-01 FROM WS-NW-PTR.
       117-END-TRIM-KEYWORD.
           EXIT.

      *----------------------------------------------------------------*
      *  150-LOAD-MERCHANT-OVRD -- LOADS THE OPTIONAL MERCHANT-        *
      *  OVERRIDES CONFIG FILE INTO WS-MOVR-TABLE.  AN ABSENT FILE     *
      *  LEAVES WS-MOVR-CAP-CNT AT ZERO AND IS NOT TREATED AS AN       *
      *  ERROR -- SEE FS-MERCHANT-OVRD-USABLE.                         *
      *----------------------------------------------------------------*
       150-BEGIN-LOAD-MERCHANT-OVRD.
           MOVE ZEROES TO WS-MOVR-CAP-CNT
           OPEN INPUT MERCHANT-OVRD

           IF FS-MERCHANT-OVRD-USABLE
              MOVE "Y"                 TO WS-MORE-MOVR-RECS
              PERFORM 152-BEGIN-READ-MOVR
                 THRU 152-END-READ-MOVR
      *          THE LOOP ALSO STOPS AT WS-MOVR-MAX-LIM ROWS (SEE
      *          MCOVRD) -- A TABLE PAST THAT SIZE IS A CONFIGURATION
      *          PROBLEM TO BE REPORTED BY THE OPERATOR, NOT A REASON
      *          TO ABEND THE RUN.
              PERFORM 154-BEGIN-STORE-MOVR
                 THRU 154-END-STORE-MOVR
                 UNTIL WS-NO-MORE-MOVR-RECS
                    OR WS-MOVR-CAP-CNT = WS-MOVR-MAX-LIM
              CLOSE MERCHANT-OVRD
           END-IF.
       150-END-LOAD-MERCHANT-OVRD.
           EXIT.

      *    ONE PHYSICAL LINE OFF THE MERCHANT-OVERRIDE CONFIG FILE.
       152-BEGIN-READ-MOVR.
           READ MERCHANT-OVRD
               AT END
                  SET WS-NO-MORE-MOVR-RECS TO TRUE
           END-READ.
       152-END-READ-MOVR.
           EXIT.

      *    UNPACKS ONE MCOVRD LINE INTO THE WS-MOVR-TABLE ENTRY AT
      *    WS-MOVR-CAP-CNT, NORMALIZING THE KEY THE SAME WAY A
      *    MERCHANT NAME IS NORMALIZED AT RUN TIME SO 430 BELOW CAN
      *    COMPARE THEM DIRECTLY.
       154-BEGIN-STORE-MOVR.
           MOVE MCOVRD-FILE-REC         TO MCOVRD-CONFIG-LINE
           ADD WS-CTE-01                TO WS-MOVR-CAP-CNT
           MOVE MCOVRD-LN-CATEGORY      TO OVR-CATEGORY
                                  (WS-MOVR-CAP-CNT)

      *    MERCHANT-OVERRIDE KEYS ARE NORMALIZED THE SAME WAY AS A
      *    DESCRIPTION (T1) SO A KEY SUCH AS "WHOLE FOODS #12"
      *    LINES UP WITH THE MERCHANT EXPCATG EXTRACTS AT RUN TIME.
           MOVE SPACES                  TO WS-NW-SRC
           MOVE MCOVRD-LN-KEY           TO WS-NW-SRC (1:30)
           PERFORM 305-BEGIN-NORMALIZE-TEXT
              THRU 305-END-NORMALIZE-TEXT
           MOVE WS-NW-OUT (1:30)        TO OVR-MERCHANT-KEY
                                  (WS-MOVR-CAP-CNT)

      *    CDP-0805 -- MEASURE THE KEY'S TRIMMED LENGTH ONE TIME AT
      *    LOAD, NOT ONCE PER TRANSACTION, SINCE 433 BELOW RUNS THIS
      *    SUBSTRING TEST AGAINST EVERY OVERRIDE ROW ON EVERY RECORD
      *    THAT REACHES THAT STEP OF THE CASCADE.
           MOVE 30 TO WS-OVR-LEN-PTR
           PERFORM 156-BEGIN-TRIM-OVR-KEY
              THRU 156-END-TRIM-OVR-KEY
              UNTIL WS-OVR-LEN-PTR = 0
          OR OVR-MERCHANT-KEY (WS-MOVR-CAP-CNT) (WS-OVR-LEN-PTR:1)
                                                     NOT = SPACE
           MOVE WS-OVR-LEN-PTR TO OVR-KEY-LEN (WS-MOVR-CAP-CNT)

           PERFORM 152-BEGIN-READ-MOVR
              THRU 152-END-READ-MOVR.
       154-END-STORE-MOVR.
           EXIT.

      *    STEPS THE SCAN POINTER BACK OVER ONE TRAILING SPACE OF THE
      *    OVERRIDE KEY SO OVR-KEY-LEN REFLECTS ONLY SIGNIFICANT TEXT.
       156-BEGIN-TRIM-OVR-KEY.
           SUBTRACT WS-CTE-01 FROM WS-OVR-LEN-PTR.
       156-END-TRIM-OVR-KEY.
           EXIT.

      *----------------------------------------------------------------*
      *  160-LOAD-ONEOFF-OVRD -- SAME PATTERN AS 150, BUT THE ONE-OFF  *
      *  KEY IS THE FULL TRANSACTION KEY AS SUPPLIED BY THE MEMBER AND *
      *  IS USED EXACTLY AS WRITTEN -- NO NORMALIZATION.               *
      *----------------------------------------------------------------*
       160-BEGIN-LOAD-ONEOFF-OVRD.
           MOVE ZEROES TO WS-OO-CAP-CNT
           OPEN INPUT ONEOFF-OVRD

           IF FS-ONEOFF-OVRD-USABLE
              MOVE "Y"                 TO WS-MORE-OO-RECS
              PERFORM 162-BEGIN-READ-OO
                 THRU 162-END-READ-OO
              PERFORM 164-BEGIN-STORE-OO
                 THRU 164-END-STORE-OO
                 UNTIL WS-NO-MORE-OO-RECS
                    OR WS-OO-CAP-CNT = WS-OO-MAX-LIM
              CLOSE ONEOFF-OVRD
           END-IF.
       160-END-LOAD-ONEOFF-OVRD.
           EXIT.

      *    ONE PHYSICAL LINE OFF THE ONE-OFF-OVERRIDE CONFIG FILE.
       162-BEGIN-READ-OO.
           READ ONEOFF-OVRD
               AT END
                  SET WS-NO-MORE-OO-RECS TO TRUE
           END-READ.
       162-END-READ-OO.
           EXIT.

      *    UNPACKS ONE ONEOFF LINE -- THE TXN-ID HERE IS NOT
      *    NORMALIZED AT ALL; IT MUST MATCH THE T4 KEY BUILT IN
      *    330-BEGIN-BUILD-TXN-KEY CHARACTER FOR CHARACTER.
       164-BEGIN-STORE-OO.
           MOVE ONEOFF-FILE-REC         TO ONEOFF-CONFIG-LINE
           ADD WS-CTE-01                TO WS-OO-CAP-CNT
           MOVE ONEOFF-LN-TXN-ID        TO OO-TXN-ID (WS-OO-CAP-CNT)
           MOVE ONEOFF-LN-CATEGORY      TO OO-CATEGORY (WS-OO-CAP-CNT)
           PERFORM 162-BEGIN-READ-OO
              THRU 162-END-READ-OO.
       164-END-STORE-OO.
           EXIT.

      *----------------------------------------------------------------*
      *  200-PROCESS-CLEAN -- ONE PASS PER CLEAN-TRANS RECORD: CARRY   *
      *  THE CLEAN FIELDS FORWARD, RUN T1-T4, BUILD THE SEARCH TEXT,   *
      *  RUN THE SEVEN-STEP CASCADE (T7), WRITE CATTRAN.               *
      *----------------------------------------------------------------*
       200-BEGIN-PROCESS-CLEAN.
      *    CARRY EVERY CLNTRAN FIELD FORWARD UNCHANGED FIRST --
      *    T1-T4 BELOW ONLY DERIVE NEW FIELDS, THEY DO NOT REPLACE
      *    ANY OF THESE.
           MOVE SPACES                  TO CATEGORIZED-TRANSACTION-REC
           MOVE CLN-DATE                TO CAT-DATE
           MOVE CLN-DESCRIPTION         TO CAT-DESCRIPTION
           MOVE CLN-AMOUNT-SIGNED       TO CAT-AMOUNT-SIGNED
           MOVE CLN-AMOUNT-SPEND        TO CAT-AMOUNT-SPEND
           MOVE CLN-BANK-CATEGORY       TO CAT-BANK-CATEGORY

      *    T1 -- NORMALIZE THE DESCRIPTION.
           PERFORM 300-BEGIN-NORMALIZE-DESC
              THRU 300-END-NORMALIZE-DESC

      *    T2 -- EXTRACT A MERCHANT NAME FROM THE NORMALIZED TEXT.
           PERFORM 310-BEGIN-EXTRACT-MERCHANT
              THRU 310-END-EXTRACT-MERCHANT

      *    T3 -- CLEAN UP THE BUREAU'S OWN CATEGORY TEXT.
           PERFORM 320-BEGIN-CLEAN-BANK-CATEGORY
              THRU 320-END-CLEAN-BANK-CATEGORY

      *    T4 -- BUILD THE TRANSACTION KEY THE ONE-OFF OVERRIDE
      *    LOOKUP (420 BELOW) NEEDS.
           PERFORM 330-BEGIN-BUILD-TXN-KEY
              THRU 330-END-BUILD-TXN-KEY

      *    ASSEMBLE THE COMBINED TEXT THE KEYWORD AND FUZZY STEPS
      *    OF THE CASCADE (T5/T6) WILL SEARCH.
           PERFORM 340-BEGIN-BUILD-SEARCH-TEXT
              THRU 340-END-BUILD-SEARCH-TEXT

      *    T7 -- RUN THE SEVEN-STEP CASCADE AND SET CAT-CATEGORY.
           PERFORM 400-BEGIN-DECISION-CASCADE
              THRU 400-END-DECISION-CASCADE

      *    UNLIKE EXPCLEAN, THERE IS NO REJECT PATH HERE -- EVERY
      *    CLNTRAN RECORD ALREADY PASSED VALIDATION IN STEP 1, SO
      *    EVERY RECORD READ HERE IS ALSO WRITTEN.
           WRITE CATEGORIZED-TRANSACTION-REC
           ADD WS-CTE-01                TO WS-RECS-WRITTEN

           PERFORM 210-BEGIN-READ-CLEAN
              THRU 210-END-READ-CLEAN.
       200-END-PROCESS-CLEAN.
           EXIT.

      *    ONE PHYSICAL READ OF CLNTRAN.
       210-BEGIN-READ-CLEAN.
           READ CLEAN-TRANS
               AT END
                  SET WS-NO-MORE-CLEAN-RECS TO TRUE
               NOT AT END
                  ADD WS-CTE-01         TO WS-RECS-READ
           END-READ.
       210-END-READ-CLEAN.
           EXIT.

      *----------------------------------------------------------------*
      *  300-NORMALIZE-DESC -- T1: LOWERCASE, COLLAPSE RUNS OF SPACE/  *
      *  HYPHEN/UNDERSCORE/SLASH TO ONE SPACE, DROP ANYTHING ELSE      *
      *  THAT IS NOT A LETTER, DIGIT OR "+".  305-NORMALIZE-TEXT DOES  *
      *  THE ACTUAL SCAN AND IS SHARED WITH 320 AND 154 BELOW.         *
      *----------------------------------------------------------------*
       300-BEGIN-NORMALIZE-DESC.
           MOVE CLN-DESCRIPTION         TO WS-NW-SRC
           PERFORM 305-BEGIN-NORMALIZE-TEXT
              THRU 305-END-NORMALIZE-TEXT
           MOVE WS-NW-OUT               TO CAT-DESC-NORM.
       300-END-NORMALIZE-DESC.
           EXIT.

      *    SHARED NORMALIZATION ROUTINE -- CALLED FOR THE
      *    DESCRIPTION (300), THE BANK CATEGORY (320) AND EACH
      *    MERCHANT-OVERRIDE KEY (154) SO ALL THREE END UP IN THE
      *    SAME LOWERCASE, SINGLE-SPACED FORM AND CAN BE COMPARED
      *    DIRECTLY.
       305-BEGIN-NORMALIZE-TEXT.
      *    LOWERCASE EVERYTHING FIRST SO THE CHARACTER-BY-CHARACTER
      *    SCAN BELOW ONLY HAS TO TEST WS-LOWER-CLASS, NOT BOTH
      *    CASES.
           INSPECT WS-NW-SRC CONVERTING
              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
           TO       "abcdefghijklmnopqrstuvwxyz"

           MOVE SPACES                  TO WS-NW-OUT
           MOVE ZEROES                  TO WS-NW-OUT-LEN
      *    START "PREV WAS SPACE" TRUE SO A LEADING SEPARATOR
      *    CHARACTER DOES NOT PRODUCE A LEADING SPACE IN THE OUTPUT.
           MOVE "Y"                     TO WS-NW-PREV-SPACE

           PERFORM 307-BEGIN-SCAN-NORM-CHAR
              THRU 307-END-SCAN-NORM-CHAR
              VARYING WS-NW-PTR FROM 1 BY 1
                 UNTIL WS-NW-PTR > 40.
       305-END-NORMALIZE-TEXT.
           EXIT.

      *    ONE CHARACTER OF THE SCAN.  A RUN OF SPACE/HYPHEN/
      *    UNDERSCORE/SLASH COLLAPSES TO A SINGLE OUTPUT SPACE (THE
      *    WS-NW-PREV-WAS-SPACE TEST SUPPRESSES REPEATS); A LETTER,
      *    DIGIT OR "+" IS COPIED THROUGH AS-IS; ANYTHING ELSE
      *    (PUNCTUATION, SYMBOLS) IS SIMPLY DROPPED.
       307-BEGIN-SCAN-NORM-CHAR.
           MOVE WS-NW-SRC (WS-NW-PTR:1) TO WS-NW-CHAR

           IF WS-NW-CHAR = SPACE OR WS-NW-CHAR = "-"
                                   OR WS-NW-CHAR = "_"
                                   OR WS-NW-CHAR = "/"
              IF NOT WS-NW-PREV-WAS-SPACE
                 ADD WS-CTE-01          TO WS-NW-OUT-LEN
                 MOVE SPACE TO WS-NW-OUT (WS-NW-OUT-LEN:1)
                 SET WS-NW-PREV-WAS-SPACE TO TRUE
              END-IF
           ELSE IF WS-NW-CHAR IS WS-LOWER-CLASS
                OR WS-NW-CHAR IS WS-DIGIT-CLASS
                OR WS-NW-CHAR = "+"
              ADD WS-CTE-01             TO WS-NW-OUT-LEN
              MOVE WS-NW-CHAR TO WS-NW-OUT (WS-NW-OUT-LEN:1)
              MOVE "N"                  TO WS-NW-PREV-SPACE
           END-IF.
       307-END-SCAN-NORM-CHAR.
           EXIT.

      *----------------------------------------------------------------*
      *  310-EXTRACT-MERCHANT -- T2: SPLIT THE NORMALIZED DESCRIPTION  *
      *  ON SPACES, DROP STOP-WORDS, STRIP DIGITS FROM WHAT IS LEFT,   *
      *  KEEP THE FIRST THREE NON-EMPTY WORDS.                         *
      *----------------------------------------------------------------*
       310-BEGIN-EXTRACT-MERCHANT.
           MOVE CAT-DESC-NORM            TO WS-MW-SOURCE
           MOVE SPACES                   TO WS-MERCH-WORDS
           MOVE ZEROES                   TO WS-MW-WORD-CNT

      *    UNSTRING ON A SINGLE SPACE DELIMITER SPLITS THE ALREADY-
      *    NORMALIZED (SINGLE-SPACED) DESCRIPTION INTO AT MOST 8
      *    WORDS; A SHORTER DESCRIPTION LEAVES THE UNUSED SLOTS
      *    BLANK, WHICH 312 BELOW SKIPS.
           UNSTRING WS-MW-SOURCE DELIMITED BY SPACE
               INTO WS-MW-WORD-01 WS-MW-WORD-02 WS-MW-WORD-03
                    WS-MW-WORD-04 WS-MW-WORD-05 WS-MW-WORD-06
                    WS-MW-WORD-07 WS-MW-WORD-08
               TALLYING IN WS-MW-WORD-CNT
           END-UNSTRING

           MOVE SPACES                   TO WS-MW-MERCHANT-OUT
           MOVE ZEROES                   TO WS-MW-MERCHANT-LEN
                                             WS-MW-KEEP-CNT

      *    WALK THE WORDS IN ORDER, STOPPING EARLY ONCE THREE HAVE
      *    BEEN KEPT -- A LONGER DESCRIPTION CONTRIBUTES NO MORE TO
      *    THE MERCHANT NAME THAN A SHORT ONE DOES.
           PERFORM 312-BEGIN-FILTER-WORD
              THRU 312-END-FILTER-WORD
              VARYING IDX-MWORD FROM 1 BY 1
                 UNTIL IDX-MWORD > WS-MW-WORD-CNT
                    OR IDX-MWORD > 8
                    OR WS-MW-KEEP-CNT = 3

           MOVE WS-MW-MERCHANT-OUT        TO CAT-MERCHANT.
       310-END-EXTRACT-MERCHANT.
           EXIT.

      *    ONE WORD OF THE UNSTRUNG DESCRIPTION.  A BLANK SLOT (FROM
      *    A DESCRIPTION WITH FEWER THAN 8 WORDS) IS SKIPPED
      *    OUTRIGHT; A STOP-WORD IS DROPPED; WHAT SURVIVES BOTH
      *    TESTS IS DIGIT-STRIPPED AND, IF ANYTHING IS LEFT, APPENDED
      *    TO THE GROWING MERCHANT NAME WITH A SEPARATING SPACE.
       312-BEGIN-FILTER-WORD.
           IF WS-MW-WORD-ENT (IDX-MWORD) NOT = SPACES
              PERFORM 314-BEGIN-TEST-STOPWORD
                 THRU 314-END-TEST-STOPWORD
              IF NOT WS-MW-WORD-IS-STOP
                 PERFORM 316-BEGIN-STRIP-DIGITS
                    THRU 316-END-STRIP-DIGITS
                 IF WS-MW-CLEANED-LEN > 0
                    ADD WS-CTE-01       TO WS-MW-KEEP-CNT
      *             A WORD ALREADY IN PROGRESS GETS A SEPARATING
      *             SPACE BEFORE THIS ONE IS APPENDED; THE FIRST KEPT
      *             WORD DOES NOT.
                    IF WS-MW-MERCHANT-LEN > 0
                       ADD WS-CTE-01    TO WS-MW-MERCHANT-LEN
                       MOVE SPACE
                      TO WS-MW-MERCHANT-OUT (WS-MW-MERCHANT-LEN:1)
                    END-IF
                    COMPUTE WS-MW-APPEND-START =
                            WS-MW-MERCHANT-LEN + 1
                    MOVE WS-MW-CLEANED (1:WS-MW-CLEANED-LEN)
                       TO WS-MW-MERCHANT-OUT
                          (WS-MW-APPEND-START:WS-MW-CLEANED-LEN)
                    ADD WS-MW-CLEANED-LEN TO WS-MW-MERCHANT-LEN
                 END-IF
              END-IF
           END-IF.
       312-END-FILTER-WORD.
           EXIT.

      *    TESTS ONE WORD AGAINST THE HOUSE STOP-WORD TABLE (SEE
      *    STOPWRD) -- COMMON FILLER WORDS LIKE "THE" OR "PAYMENT"
      *    THAT WOULD OTHERWISE POLLUTE THE EXTRACTED MERCHANT NAME.
       314-BEGIN-TEST-STOPWORD.
           MOVE "N"                      TO WS-MW-IS-STOPWORD
           SET IDX-STOPWORD TO WS-CTE-01
           SEARCH WS-STOPWORD-ENT
               AT END
                  CONTINUE
               WHEN WS-STOPWORD-TXT (IDX-STOPWORD)
                       = WS-MW-WORD-ENT (IDX-MWORD)
                  SET WS-MW-WORD-IS-STOP TO TRUE
           END-SEARCH.
       314-END-TEST-STOPWORD.
           EXIT.

      *    REMOVES DIGITS FROM ONE WORD -- A STORE NUMBER LIKE
      *    "#4471" EMBEDDED IN A WORD WOULD OTHERWISE MAKE TWO
      *    VISITS TO THE SAME MERCHANT LOOK LIKE TWO DIFFERENT ONES.
       316-BEGIN-STRIP-DIGITS.
           MOVE SPACES                   TO WS-MW-CLEANED
           MOVE ZEROES                   TO WS-MW-CLEANED-LEN
           PERFORM 318-BEGIN-STRIP-CHAR
              THRU 318-END-STRIP-CHAR
              VARYING WS-MW-CHAR-PTR FROM 1 BY 1
                 UNTIL WS-MW-CHAR-PTR > 20.
       316-END-STRIP-DIGITS.
           EXIT.

      *    KEEPS ONE CHARACTER IF IT IS NEITHER A SPACE (PAST THE
      *    END OF A SHORTER WORD) NOR A DIGIT.
       318-BEGIN-STRIP-CHAR.
           MOVE WS-MW-WORD-ENT (IDX-MWORD) (WS-MW-CHAR-PTR:1)
                                          TO WS-MW-CHAR
           IF WS-MW-CHAR NOT = SPACE
              AND WS-MW-CHAR IS NOT WS-DIGIT-CLASS
              ADD WS-CTE-01              TO WS-MW-CLEANED-LEN
            MOVE WS-MW-CHAR TO WS-MW-CLEANED (WS-MW-CLEANED-LEN:1)
           END-IF.
       318-END-STRIP-CHAR.
           EXIT.

      *----------------------------------------------------------------*
      *  320-CLEAN-BANK-CATEGORY -- T3: NORMALIZE THE BUREAU CATEGORY, *
      *  BLANK IT OUT IF IT IS ONE OF THE "NO CATEGORY" SPELLINGS,     *
      *  ELSE MAP IT THROUGH WS-BANK-MAP-TABLE, ELSE KEEP THE ORIGINAL *
      *  TEXT.                                                         *
      *----------------------------------------------------------------*
       320-BEGIN-CLEAN-BANK-CATEGORY.
      *    RUN THE RAW CARD-ISSUER CATEGORY TEXT THROUGH THE SAME
      *    NORMALIZER USED ON THE DESCRIPTION SO "Dining", "DINING "
      *    AND "dining" ALL COMPARE EQUAL BELOW.
           MOVE SPACES                   TO WS-NW-SRC
           MOVE CLN-BANK-CATEGORY        TO WS-NW-SRC (1:20)
           PERFORM 305-BEGIN-NORMALIZE-TEXT
              THRU 305-END-NORMALIZE-TEXT
           MOVE SPACES                   TO WS-BC-NORM-CAT
           MOVE WS-NW-OUT (1:22)         TO WS-BC-NORM-CAT

           IF WS-NW-OUT = SPACES
              MOVE SPACES                TO CAT-BANK-CAT-CLEAN
           ELSE
      *       A BLANK, "UNCATEGORIZED" OR SIMILAR BUREAU SPELLING
      *       CARRIES NO INFORMATION -- TREAT IT AS IF THE CARD
      *       ISSUER HAD SENT NOTHING.
              MOVE "N"                   TO WS-BC-UNKNOWN-SWITCH
              SET IDX-UNK-BANK-CAT TO WS-CTE-01
              SEARCH WS-UNK-BANK-CAT-ENT
                  AT END
                     CONTINUE
                  WHEN WS-UNK-BANK-CAT-TXT (IDX-UNK-BANK-CAT)
                          = WS-BC-NORM-CAT
                     SET WS-BC-IS-UNKNOWN TO TRUE
              END-SEARCH

              IF WS-BC-IS-UNKNOWN
                 MOVE SPACES             TO CAT-BANK-CAT-CLEAN
              ELSE
      *          A KNOWN BUREAU SPELLING IS TRANSLATED TO THE HOUSE
      *          CATEGORY NAME THROUGH WS-BANK-MAP-TABLE; ANYTHING
      *          NOT IN THE TABLE IS PASSED THROUGH UNCHANGED RATHER
      *          THAN BLANKED, SINCE IT IS STILL USABLE BUREAU DATA.
                 MOVE "N"                TO WS-BC-FOUND-SWITCH
                 SET IDX-BANK-MAP TO WS-CTE-01
                 SEARCH WS-BANK-MAP-ENT
                     AT END
                        CONTINUE
              WHEN WS-BANK-MAP-KEY (IDX-BANK-MAP) = WS-BC-NORM-CAT
                        MOVE WS-BANK-MAP-CAT (IDX-BANK-MAP)
                                          TO CAT-BANK-CAT-CLEAN
                        SET WS-BC-FOUND-MAP TO TRUE
                 END-SEARCH

                 IF NOT WS-BC-FOUND-MAP
                    MOVE CLN-BANK-CATEGORY  TO CAT-BANK-CAT-CLEAN
                 END-IF
              END-IF
           END-IF.
       320-END-CLEAN-BANK-CATEGORY.
           EXIT.

      *----------------------------------------------------------------*
      *  330-BUILD-TXN-KEY -- T4: DATE | SIGNED-AMOUNT(2DP) |          *
      *  NORMALIZED-DESCRIPTION.  THE SHOP DOES NOT HASH THE KEY --    *
      *  THE COMPOSITE STRING ITSELF IS THE TRANSACTION IDENTITY.      *
      *----------------------------------------------------------------*
       330-BEGIN-BUILD-TXN-KEY.
      *    SPLIT SIGN FROM MAGNITUDE SO THE KEY SHOWS A LEADING "-"
      *    RATHER THAN RELYING ON A ZONED-OVERPUNCH SIGN THAT WOULD
      *    NOT SURVIVE BEING STRUNG INTO A DISPLAY FIELD.
           IF CLN-AMOUNT-SIGNED < ZERO
              COMPUTE WS-TK-UNSIGNED = ZERO - CLN-AMOUNT-SIGNED
              MOVE "-"                   TO WS-TK-SIGN
           ELSE
              MOVE CLN-AMOUNT-SIGNED     TO WS-TK-UNSIGNED
              MOVE SPACE                 TO WS-TK-SIGN
           END-IF

      *    WS-TK-INT-EDIT IS ZERO-SUPPRESSED SO THE SCAN BELOW FINDS
      *    HOW MANY LEADING BLANKS PRECEDE THE FIRST SIGNIFICANT
      *    DIGIT -- THE KEY CARRIES "7.50", NOT "0000007.50".
           MOVE WS-TK-INT-PART           TO WS-TK-INT-EDIT
           MOVE 1                        TO WS-TK-SCAN-PTR
           PERFORM 337-BEGIN-FIND-FIRST-DIGIT
              UNTIL WS-TK-SCAN-PTR > 7
                 OR WS-TK-INT-EDIT (WS-TK-SCAN-PTR:1) NOT = SPACE
           COMPUTE WS-TK-INT-LEN = 8 - WS-TK-SCAN-PTR

      *    THE FINAL KEY IS DATE, SIGNED AMOUNT AND NORMALIZED
      *    DESCRIPTION PIPE-DELIMITED -- SEE THE BANNER ABOVE FOR
      *    WHY THIS STRING, NOT A HASH, IS THE TRANSACTION IDENTITY.
           MOVE SPACES                   TO CAT-TXN-ID
           STRING CLN-DATE                       DELIMITED BY SIZE
                  "|"                             DELIMITED BY SIZE
                  WS-TK-SIGN                      DELIMITED BY SPACE
                  WS-TK-INT-EDIT (WS-TK-SCAN-PTR:WS-TK-INT-LEN)
                                                  DELIMITED BY SIZE
                  "."                             DELIMITED BY SIZE
                  WS-TK-DEC-PART                  DELIMITED BY SIZE
                  "|"                             DELIMITED BY SIZE
                  CAT-DESC-NORM                   DELIMITED BY SIZE
                  INTO CAT-TXN-ID
           END-STRING.
       330-END-BUILD-TXN-KEY.
           EXIT.

      *    ADVANCES THE SCAN PAST ONE LEADING BLANK OF THE
      *    ZERO-SUPPRESSED INTEGER PART.
       337-BEGIN-FIND-FIRST-DIGIT.
           ADD WS-CTE-01                 TO WS-TK-SCAN-PTR.

      *----------------------------------------------------------------*
      *  340-BUILD-SEARCH-TEXT -- NORMALIZED DESCRIPTION + SPACE +     *
      *  MERCHANT, THE TEXT THE KEYWORD AND FUZZY TESTS SEARCH.        *
      *----------------------------------------------------------------*
       340-BEGIN-BUILD-SEARCH-TEXT.
      *    DESCRIPTION AND MERCHANT ARE SEARCHED TOGETHER BECAUSE A
      *    KEYWORD LIKE "UBER" CAN SURVIVE IN ONE BUT HAVE BEEN
      *    TRIMMED AS A STOP-WORD OUT OF THE OTHER.
           MOVE SPACES                   TO WS-SEARCH-TEXT
           STRING CAT-DESC-NORM DELIMITED BY SIZE
                  " "            DELIMITED BY SIZE
                  CAT-MERCHANT   DELIMITED BY SIZE
               INTO WS-SEARCH-TEXT
           END-STRING.
       340-END-BUILD-SEARCH-TEXT.
           EXIT.

      *----------------------------------------------------------------*
      *  400-DECISION-CASCADE -- T7: FIRST HIT WINS.  CREDIT, ONE-OFF, *
      *  MERCHANT OVERRIDE, BUREAU CATEGORY, KEYWORD RULE, FUZZY       *
      *  KEYWORD, OTHERWISE "OTHER".                                   *
      *----------------------------------------------------------------*
       400-BEGIN-DECISION-CASCADE.
           MOVE "N"                      TO WS-DECIDED-SWITCH

      *    STEP 1 OF 6 -- CREDITS ARE EXCLUDED OUTRIGHT AND ALWAYS
      *    RUN FIRST, REGARDLESS OF ANY OVERRIDE ON FILE.
           PERFORM 410-BEGIN-CHECK-CREDIT
              THRU 410-END-CHECK-CREDIT

      *    STEP 2 -- A HAND-KEYED CORRECTION FOR THIS EXACT
      *    TRANSACTION OUTRANKS EVERY GENERAL RULE BELOW.
           IF NOT WS-DECIDED
              PERFORM 420-BEGIN-CHECK-ONE-OFF
                 THRU 420-END-CHECK-ONE-OFF
           END-IF

      *    STEP 3 -- A STANDING OVERRIDE FOR THIS MERCHANT.
           IF NOT WS-DECIDED
              PERFORM 430-BEGIN-CHECK-MERCHANT-OVERRIDE
                 THRU 430-END-CHECK-MERCHANT-OVERRIDE
           END-IF

      *    STEP 4 -- TRUST THE CARD ISSUER'S OWN CATEGORY IF IT SENT
      *    ONE WORTH KEEPING.
           IF NOT WS-DECIDED
              PERFORM 440-BEGIN-CHECK-BANK-CATEGORY-RULE
                 THRU 440-END-CHECK-BANK-CATEGORY-RULE
           END-IF

      *    STEP 5 -- AN EXACT KEYWORD SUBSTRING HIT IN THE SEARCH
      *    TEXT.
           IF NOT WS-DECIDED
              PERFORM 450-BEGIN-KEYWORD-MATCH
                 THRU 450-END-KEYWORD-MATCH
           END-IF

      *    STEP 6 -- NOTHING ELSE FIRED, SO FALL BACK TO THE FUZZY
      *    SCORE; IT ALWAYS DECIDES, EITHER A KEYWORD CATEGORY OR
      *    "OTHER".
           IF NOT WS-DECIDED
              PERFORM 460-BEGIN-FUZZY-MATCH
                 THRU 460-END-FUZZY-MATCH
           END-IF.
       400-END-DECISION-CASCADE.
           EXIT.

      *    A POSITIVE SIGNED AMOUNT IS A CREDIT -- A REFUND, A
      *    PAYMENT TO THE CARD, A REVERSAL -- NOT SPENDING, SO IT IS
      *    EXCLUDED OUTRIGHT BEFORE ANY OF THE OTHER RULES SEE IT.
       410-BEGIN-CHECK-CREDIT.
           IF CLN-AMOUNT-SIGNED > ZERO
              MOVE "EXCLUDE"             TO CAT-CATEGORY
              SET CAT-SOURCE-CREDIT TO TRUE
              SET WS-DECIDED TO TRUE
              ADD WS-CTE-01              TO WS-CNT-CREDIT
           END-IF.
       410-END-CHECK-CREDIT.
           EXIT.

      *    AN EXACT TXN-ID MATCH AGAINST THE ONE-OFF OVERRIDE TABLE
      *    (LOADED AT 160) BEATS EVERY OTHER RULE -- THIS IS HOW AN
      *    ANALYST CORRECTS ONE SPECIFIC TRANSACTION BY HAND WITHOUT
      *    DISTURBING THE GENERAL RULES.
       420-BEGIN-CHECK-ONE-OFF.
           IF WS-OO-CAP-CNT > 0
              SET IDX-OO TO WS-CTE-01
              SEARCH WS-OO-ENTRY
                  AT END
                     CONTINUE
                  WHEN OO-TXN-ID (IDX-OO) = CAT-TXN-ID
                     MOVE OO-CATEGORY (IDX-OO) TO CAT-CATEGORY
                     SET CAT-SOURCE-ONE-OFF TO TRUE
                     SET WS-DECIDED TO TRUE
                     ADD WS-CTE-01        TO WS-CNT-ONE-OFF
              END-SEARCH
           END-IF.
       420-END-CHECK-ONE-OFF.
           EXIT.

       430-BEGIN-CHECK-MERCHANT-OVERRIDE.
      *    FIRST TRY AN EXACT MATCH OF THE EXTRACTED MERCHANT AGAINST
      *    THE OVERRIDE KEY (THE COMMON CASE -- A THREE-WORD MERCHANT
      *    MATCHES A THREE-WORD OVERRIDE KEY CHARACTER FOR
      *    CHARACTER).
           IF WS-MOVR-CAP-CNT > 0
              SET IDX-MOVR TO WS-CTE-01
              SEARCH WS-MOVR-ENTRY
                  AT END
                     CONTINUE
                  WHEN OVR-MERCHANT-KEY (IDX-MOVR) = CAT-MERCHANT
                     MOVE OVR-CATEGORY (IDX-MOVR) TO CAT-CATEGORY
                     SET CAT-SOURCE-MERCHANT TO TRUE
                     SET WS-DECIDED TO TRUE
                     ADD WS-CTE-01        TO WS-CNT-MERCHANT
              END-SEARCH
           END-IF

      *    NO EXACT HIT -- FALL BACK TO TESTING WHETHER THE OVERRIDE
      *    KEY APPEARS ANYWHERE INSIDE THE MERCHANT NAME (T2 ONLY
      *    KEEPS THE FIRST THREE WORDS, SO A LONGER MERCHANT NAME
      *    CAN STILL CONTAIN A SHORTER OVERRIDE KEY).
           IF NOT WS-DECIDED AND WS-MOVR-CAP-CNT > 0
              PERFORM 433-BEGIN-SCAN-MOVR-SUBSTR
                 THRU 433-END-SCAN-MOVR-SUBSTR
                 VARYING IDX-MOVR FROM 1 BY 1
                    UNTIL IDX-MOVR > WS-MOVR-CAP-CNT
                       OR WS-DECIDED
           END-IF.
       430-END-CHECK-MERCHANT-OVERRIDE.
           EXIT.

      *    INSPECT TALLYING COUNTS HOW MANY TIMES THE OVERRIDE KEY
      *    OCCURS AS A SUBSTRING OF THE MERCHANT NAME; ANY NONZERO
      *    COUNT IS A MATCH.
       433-BEGIN-SCAN-MOVR-SUBSTR.
           IF OVR-KEY-LEN (IDX-MOVR) > 0
              MOVE ZEROES                TO WS-MOVR-OVERRIDE-TALLY
              INSPECT CAT-MERCHANT TALLYING WS-MOVR-OVERRIDE-TALLY
                  FOR ALL OVR-MERCHANT-KEY (IDX-MOVR)
                          (1:OVR-KEY-LEN (IDX-MOVR))
              IF WS-MOVR-OVERRIDE-TALLY > 0
                 MOVE OVR-CATEGORY (IDX-MOVR) TO CAT-CATEGORY
                 SET CAT-SOURCE-MERCHANT TO TRUE
                 SET WS-DECIDED TO TRUE
                 ADD WS-CTE-01           TO WS-CNT-MERCHANT
              END-IF
           END-IF.
       433-END-SCAN-MOVR-SUBSTR.
           EXIT.

      *    IF THE CARD ISSUER SENT A USABLE CATEGORY (T3 LEFT
      *    CAT-BANK-CAT-CLEAN NON-BLANK) IT IS TRUSTED HERE, AHEAD OF
      *    THE KEYWORD AND FUZZY TESTS -- EXCEPT "HEALTH", WHICH THIS
      *    SHOP'S ANALYSTS FOLD INTO GROCERIES RATHER THAN LEAVE AS A
      *    SEPARATE SPENDING CATEGORY.
       440-BEGIN-CHECK-BANK-CATEGORY-RULE.
           IF CAT-BANK-CAT-CLEAN NOT = SPACES
              IF CAT-BANK-CAT-CLEAN = "Health"
                 MOVE "Groceries"        TO CAT-CATEGORY
              ELSE
                 MOVE CAT-BANK-CAT-CLEAN TO CAT-CATEGORY
              END-IF
              SET CAT-SOURCE-BANK TO TRUE
              SET WS-DECIDED TO TRUE
              ADD WS-CTE-01              TO WS-CNT-BANK
           END-IF.
       440-END-CHECK-BANK-CATEGORY-RULE.
           EXIT.

      *----------------------------------------------------------------*
      *  450-KEYWORD-MATCH -- T5: WALK THE KEYWORD TABLE TOP TO        *
      *  BOTTOM, FIRST SUBSTRING HIT IN WS-SEARCH-TEXT WINS.  TABLE    *
      *  ORDER IS SIGNIFICANT -- SEE THE BANNER IN KEYWORD.            *
      *----------------------------------------------------------------*
       450-BEGIN-KEYWORD-MATCH.
           PERFORM 453-BEGIN-TEST-ONE-KEYWORD
              THRU 453-END-TEST-ONE-KEYWORD
              VARYING IDX-KEYWORD FROM 1 BY 1
                 UNTIL IDX-KEYWORD > 23
                    OR WS-DECIDED.
       450-END-KEYWORD-MATCH.
           EXIT.

      *    INSPECT TALLYING AGAIN, THIS TIME COUNTING OCCURRENCES OF
      *    ONE KEYWORD TEXT (ZERO-LENGTH TABLE SLOTS SCORE ZERO AND
      *    FALL THROUGH HARMLESSLY).
       453-BEGIN-TEST-ONE-KEYWORD.
           MOVE ZEROES                   TO WS-KEYWORD-TALLY
           INSPECT WS-SEARCH-TEXT TALLYING WS-KEYWORD-TALLY
               FOR ALL WS-KEYWORD-TXT (IDX-KEYWORD)
                       (1:WS-KEYWORD-LEN-TAB (IDX-KEYWORD))
           IF WS-KEYWORD-TALLY > 0
              MOVE WS-KEYWORD-CAT (IDX-KEYWORD) TO CAT-CATEGORY
              SET CAT-SOURCE-RULE TO TRUE
              SET WS-DECIDED TO TRUE
              ADD WS-CTE-01              TO WS-CNT-RULE
           END-IF.
       453-END-TEST-ONE-KEYWORD.
           EXIT.

      *----------------------------------------------------------------*
      *  460-FUZZY-MATCH -- T6 (SIMPLIFIED PARTIAL-MATCH, SEE THE      *
      *  WS-FUZZY-WORK BANNER ABOVE).  BEST SCORE ACROSS ALL 23        *
      *  KEYWORDS; >= 90 ASSIGNS THAT KEYWORD'S CATEGORY, ELSE "OTHER".*
      *----------------------------------------------------------------*
       460-BEGIN-FUZZY-MATCH.
      *    TRIM TRAILING SPACES OFF THE 70-CHARACTER WORK FIELD SO
      *    THE SHIFT COUNT BELOW REFLECTS THE ACTUAL TEXT LENGTH, NOT
      *    THE PADDED FIELD WIDTH.
           MOVE 71                       TO WS-FZ-TRIM-PTR
           PERFORM 462-BEGIN-TRIM-SEARCH-TEXT
              UNTIL WS-FZ-TRIM-PTR = 0
                 OR WS-SEARCH-TEXT (WS-FZ-TRIM-PTR:1) NOT = SPACE
           MOVE WS-FZ-TRIM-PTR            TO WS-FZ-TEXT-LEN

           MOVE ZEROES                    TO WS-FZ-BEST-SCORE
           MOVE SPACES                    TO WS-FZ-BEST-CAT

      *    SCORE ALL 23 KEYWORDS AND KEEP THE BEST -- THIS IS A
      *    PLAIN SLIDING-WINDOW CHARACTER-MATCH SCORE, NOT A TRUE
      *    EDIT-DISTANCE FUZZY MATCH, BUT IT CATCHES THE COMMON CASE
      *    OF A MISSPELLED OR ABBREVIATED MERCHANT NAME.
           PERFORM 464-BEGIN-SCORE-ONE-KEYWORD
              THRU 464-END-SCORE-ONE-KEYWORD
              VARYING IDX-KEYWORD FROM 1 BY 1
                 UNTIL IDX-KEYWORD > 23

           IF WS-FZ-BEST-SCORE >= 90
              MOVE WS-FZ-BEST-CAT         TO CAT-CATEGORY
              SET CAT-SOURCE-FUZZY TO TRUE
              SET WS-DECIDED TO TRUE
              ADD WS-CTE-01               TO WS-CNT-FUZZY
           ELSE
              MOVE "Other"                TO CAT-CATEGORY
              SET CAT-SOURCE-OTHER TO TRUE
              SET WS-DECIDED TO TRUE
              ADD WS-CTE-01               TO WS-CNT-OTHER
           END-IF.
       460-END-FUZZY-MATCH.
           EXIT.

      *    BACKS THE TRIM POINTER UP ONE POSITION.
       462-BEGIN-TRIM-SEARCH-TEXT.
           SUBTRACT WS-CTE-01 FROM WS-FZ-TRIM-PTR.

      *    SLIDES THE KEYWORD ACROSS EVERY POSSIBLE STARTING POSITION
      *    IN THE SEARCH TEXT AND KEEPS THE BEST CHARACTER-MATCH
      *    COUNT FOR THIS KEYWORD, THEN CONVERTS IT TO A PERCENTAGE
      *    OF THE KEYWORD'S OWN LENGTH.
       464-BEGIN-SCORE-ONE-KEYWORD.
           MOVE WS-KEYWORD-LEN-TAB (IDX-KEYWORD) TO WS-FZ-KW-LEN
           MOVE ZEROES                    TO WS-FZ-BEST-FOR-KW

           IF WS-FZ-KW-LEN > 0 AND WS-FZ-TEXT-LEN >= WS-FZ-KW-LEN
       COMPUTE WS-FZ-SHIFT-MAX = WS-FZ-TEXT-LEN - WS-FZ-KW-LEN + 1
              PERFORM 466-BEGIN-SCORE-ONE-SHIFT
                 THRU 466-END-SCORE-ONE-SHIFT
                 VARYING WS-FZ-SHIFT-PTR FROM 1 BY 1
                    UNTIL WS-FZ-SHIFT-PTR > WS-FZ-SHIFT-MAX
           END-IF

           IF WS-FZ-KW-LEN > 0
              COMPUTE WS-FZ-SCORE ROUNDED =
                      (100 * WS-FZ-BEST-FOR-KW) / WS-FZ-KW-LEN
              IF WS-FZ-SCORE > WS-FZ-BEST-SCORE
                 MOVE WS-FZ-SCORE         TO WS-FZ-BEST-SCORE
               MOVE WS-KEYWORD-CAT (IDX-KEYWORD) TO WS-FZ-BEST-CAT
              END-IF
           END-IF.
       464-END-SCORE-ONE-KEYWORD.
           EXIT.

      *    ONE ALIGNMENT OF THE KEYWORD AGAINST THE SEARCH TEXT --
      *    COUNTS HOW MANY CHARACTER POSITIONS AGREE AT THIS SHIFT.
       466-BEGIN-SCORE-ONE-SHIFT.
           MOVE ZEROES                    TO WS-FZ-MATCH-CNT
           PERFORM 468-BEGIN-SCORE-ONE-CHAR
              THRU 468-END-SCORE-ONE-CHAR
              VARYING WS-FZ-CHAR-PTR FROM 1 BY 1
                 UNTIL WS-FZ-CHAR-PTR > WS-FZ-KW-LEN
           IF WS-FZ-MATCH-CNT > WS-FZ-BEST-FOR-KW
              MOVE WS-FZ-MATCH-CNT        TO WS-FZ-BEST-FOR-KW
           END-IF.
       466-END-SCORE-ONE-SHIFT.
           EXIT.

      *    COMPARES ONE KEYWORD CHARACTER TO THE SEARCH-TEXT
      *    CHARACTER IT LANDS ON AT THE CURRENT SHIFT.
       468-BEGIN-SCORE-ONE-CHAR.
           MOVE WS-KEYWORD-TXT (IDX-KEYWORD) (WS-FZ-CHAR-PTR:1)
                                           TO WS-FZ-KW-CHAR
           COMPUTE WS-FZ-TEXT-PTR-WORK =
                   WS-FZ-SHIFT-PTR + WS-FZ-CHAR-PTR - 1
           MOVE WS-SEARCH-TEXT (WS-FZ-TEXT-PTR-WORK:1)
                                           TO WS-FZ-TEXT-CHAR
           IF WS-FZ-KW-CHAR = WS-FZ-TEXT-CHAR
              ADD WS-CTE-01               TO WS-FZ-MATCH-CNT
           END-IF.
       468-END-SCORE-ONE-CHAR.
           EXIT.

      *----------------------------------------------------------------*
      *  900-TERMINATE -- CLOSE THE FILES AND BREAK DOWN THE RUN       *
      *  COUNT BY DECISION SOURCE SO A REVIEWER CAN SEE AT A GLANCE    *
      *  HOW MUCH OF THE RUN FELL THROUGH TO "OTHER".                  *
      *----------------------------------------------------------------*
       900-BEGIN-TERMINATE.
           CLOSE CLEAN-TRANS CATEGORIZED-TRANS

           DISPLAY "EXPCATG - RUN CONTROL TOTALS".
           DISPLAY "  RECORDS READ         : " WS-RECS-READ.
           DISPLAY "  RECORDS CATEGORIZED  : " WS-RECS-WRITTEN.
           DISPLAY "    SOURCE CREDIT      : " WS-CNT-CREDIT.
           DISPLAY "    SOURCE ONE_OFF     : " WS-CNT-ONE-OFF.
           DISPLAY "    SOURCE MERCHANT    : " WS-CNT-MERCHANT.
           DISPLAY "    SOURCE BANK        : " WS-CNT-BANK.
           DISPLAY "    SOURCE RULE        : " WS-CNT-RULE.
           DISPLAY "    SOURCE FUZZY       : " WS-CNT-FUZZY.
           DISPLAY "    SOURCE OTHER       : " WS-CNT-OTHER.
       900-END-TERMINATE.
           EXIT.

       END PROGRAM EXPCATG.


