      *================================================================*
      *  COPYBOOK    CLNTRAN                                           *
      *  TITLE       CLEAN MEMBER-EXPENSE TRANSACTION RECORD           *
      *  DESCRIPTION OUTPUT OF EXPCLEAN / INPUT TO EXPCATG.  ONE       *
      *               RECORD PER ACCEPTED POSTED ITEM -- DATE AND      *
      *               AMOUNT HAVE BEEN EDITED, THE SPEND AMOUNT HAS    *
      *               BEEN DERIVED, AND THE FILE HAS BEEN PUT IN       *
      *               ASCENDING DATE SEQUENCE.                         *
      *  CALLED BY    EXPCLEAN, EXPCATG                                *
      *----------------------------------------------------------------*
      *  CHANGE LOG                                                    *
      *  870303  RM  CDP-0121  ORIGINAL LAYOUT.                        *
      *  881117  RM  CDP-0205  ADDED CLN-AMOUNT-SPEND SO DOWNSTREAM    *
      *                        STEPS NO LONGER RE-DERIVE IT.           *
      *  970921  TP  CDP-0501  ADDED CLN-BANK-CATEGORY (CARRIED FROM   *
      *                        RAW-BANK-CATEGORY UNCHANGED).           *
      *================================================================*
       01  CLEAN-TRANSACTION-REC.
           05  CLN-DATE                PIC X(10).
           05  CLN-DESCRIPTION         PIC X(40).
           05  CLN-AMOUNT-SIGNED       PIC S9(7)V99.
           05  CLN-AMOUNT-SPEND        PIC 9(7)V99.
           05  CLN-BANK-CATEGORY       PIC X(20).
           05  FILLER                  PIC X(03).

      *    DATE BROKEN INTO YEAR / MONTH / DAY FOR THE MONTHLY
      *    ACCUMULATIONS DONE DOWNSTREAM IN EXPFCST AND EXPRPT.
       01  CLN-DATE-PARTS REDEFINES CLEAN-TRANSACTION-REC.
           05  CLN-DT-YYYY             PIC X(04).
           05  FILLER                  PIC X(01).
           05  CLN-DT-MM               PIC X(02).
           05  FILLER                  PIC X(01).
           05  CLN-DT-DD               PIC X(02).
           05  FILLER                  PIC X(76).
