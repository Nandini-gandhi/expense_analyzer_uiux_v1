      *================================================================*
      *  COPYBOOK    FCSTRES                                           *
      *  TITLE       CATEGORY SPEND FORECAST WORK TABLE AND LINE       *
      *  DESCRIPTION (1) WS-FCST-TABLE -- ONE ACCUMULATOR ENTRY PER    *
      *               CATEGORY SEEN IN THE LOOKBACK WINDOW (PLUS ONE   *
      *               RESERVED "TOTAL" ENTRY), EACH HOLDING UP TO      *
      *               THREE MONTHLY SPEND TOTALS AND THE RETAINED-     *
      *               AFTER-IQR FLAGS EXPFCST NEEDS TO COMPUTE THE     *
      *               AVERAGE, STANDARD DEVIATION, MIN, MAX AND        *
      *               CONFIDENCE BAND.                                 *
      *               (2) FCST-PRINT-LINE -- ONE DETAIL LINE OF THE    *
      *               FORECAST-OUT REPORT.                             *
      *  CALLED BY    EXPFCST                                          *
      *----------------------------------------------------------------*
      *  CHANGE LOG                                                    *
      *  950704  SA  CDP-0430  ORIGINAL TABLE -- AVG/STD/MIN/MAX ONLY. *
      *  981130  TP  CDP-0547  ADDED THE IQR RETAIN-FLAGS WHEN THE     *
      *                        BOARD ASKED FOR OUTLIER-FREE FORECASTS. *
      *================================================================*
       01  WS-FCST-CONTROL.
           05  WS-FCST-MAX-LIM         PIC 9(04) COMP VALUE 20.
           05  WS-FCST-CAP-CNT        PIC 9(04) COMP VALUE ZEROES.
           05  WS-FCST-MONTH-MAX       PIC 9(02) COMP VALUE 3.
           05  FILLER                  PIC X(01).

       01  WS-FCST-TABLE.
           05  WS-FCST-ENTRY   OCCURS 1 TO 20 TIMES
                                DEPENDING ON WS-FCST-CAP-CNT
                                INDEXED BY IDX-FCST.
               10  FCW-CATEGORY             PIC X(15).
               10  FCW-MONTH-CNT      PIC 9(02) COMP VALUE ZEROES.
               10  FCW-MONTH-TOT OCCURS 3 TIMES
                                  INDEXED BY IDX-FCST-MO.
                   15  FCW-MONTH-YYYYMM     PIC X(07).
                   15  FCW-MONTH-AMT        PIC S9(09)V99.
                   15  FCW-MONTH-RETAIN     PIC X(01) VALUE "Y".
                       88  FCW-MONTH-IS-RETAINED   VALUE "Y".
               10  FCW-RETAIN-CNT     PIC 9(02) COMP VALUE ZEROES.
               10  FCW-AVG-SPEND            PIC S9(09)V99.
               10  FCW-STD-DEV              PIC S9(09)V99.
               10  FCW-MIN-SPEND            PIC S9(09)V99.
               10  FCW-MAX-SPEND            PIC S9(09)V99.
               10  FCW-CONF-LOW             PIC S9(09)V99.
               10  FCW-CONF-HIGH            PIC S9(09)V99.
               10  FILLER                   PIC X(01).

      *    ONE PRINTED LINE OF FORECAST-OUT (LINE SEQUENTIAL REPORT).
       01  FCST-PRINT-LINE.
           05  FCP-CATEGORY            PIC X(16).
           05  FCP-AVG-SPEND           PIC ZZZ,ZZ9.99.
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  FCP-STD-DEV             PIC ZZZ,ZZ9.99.
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  FCP-MIN-SPEND           PIC ZZZ,ZZ9.99.
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  FCP-MAX-SPEND           PIC ZZZ,ZZ9.99.
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  FCP-NUM-MONTHS          PIC Z9.
           05  FILLER                  PIC X(04) VALUE SPACES.
           05  FCP-CONF-LOW            PIC -ZZ,ZZ9.99.
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  FCP-CONF-HIGH           PIC ZZZ,ZZ9.99.
           05  FILLER                  PIC X(20) VALUE SPACES.


