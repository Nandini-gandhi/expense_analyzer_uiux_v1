      *================================================================*
      *  COPYBOOK    KEYWORD                                           *
      *  TITLE       MERCHANT KEYWORD RULE TABLE                       *
      *  DESCRIPTION THE HOUSE LIST OF MERCHANT NAME FRAGMENTS AND     *
      *               THE CATEGORY EACH ONE IMPLIES.  TABLE ORDER IS   *
      *               SIGNIFICANT -- 500-KEYWORD-MATCH IN EXPCATG      *
      *               WALKS THE TABLE FROM THE TOP AND STOPS ON THE    *
      *               FIRST FRAGMENT THAT APPEARS IN THE TRANSACTION   *
      *               TEXT, SO THIS TABLE MUST NOT BE RE-SEQUENCED     *
      *               WITHOUT CHECKING FOR OVERLAPPING FRAGMENTS.      *
      *  CALLED BY    EXPCATG                                          *
      *----------------------------------------------------------------*
      *  CHANGE LOG                                                    *
      *  940110  SA  CDP-0411  ORIGINAL 14-ENTRY LIST.                 *
      *  981203  TP  CDP-0548  ADDED THE STREAMING/DELIVERY MERCHANTS  *
      *                        (UBEREATS, DOORDASH, NETFLIX, SPOTIFY,  *
      *                        HULU) MEMBERS KEPT ASKING ABOUT.        *
      *  040622  WN  CDP-0760  ADDED BP -- FLAGGED BY THE HELP DESK AS *
      *                        FALLING THROUGH TO "OTHER".             *
      *================================================================*
       01  WS-KEYWORD-VALUES.
           05  FILLER PIC X(15) VALUE "whole foods".
           05  FILLER PIC X(15) VALUE "Groceries".
           05  FILLER PIC X(15) VALUE "trader joe".
           05  FILLER PIC X(15) VALUE "Groceries".
           05  FILLER PIC X(15) VALUE "aldi".
           05  FILLER PIC X(15) VALUE "Groceries".
           05  FILLER PIC X(15) VALUE "kroger".
           05  FILLER PIC X(15) VALUE "Groceries".
           05  FILLER PIC X(15) VALUE "instacart".
           05  FILLER PIC X(15) VALUE "Groceries".
           05  FILLER PIC X(15) VALUE "starbucks".
           05  FILLER PIC X(15) VALUE "Dining".
           05  FILLER PIC X(15) VALUE "dunkin".
           05  FILLER PIC X(15) VALUE "Dining".
           05  FILLER PIC X(15) VALUE "chipotle".
           05  FILLER PIC X(15) VALUE "Dining".
           05  FILLER PIC X(15) VALUE "ubereats".
           05  FILLER PIC X(15) VALUE "Dining".
           05  FILLER PIC X(15) VALUE "doordash".
           05  FILLER PIC X(15) VALUE "Dining".
           05  FILLER PIC X(15) VALUE "uber".
           05  FILLER PIC X(15) VALUE "Travel".
           05  FILLER PIC X(15) VALUE "lyft".
           05  FILLER PIC X(15) VALUE "Travel".
           05  FILLER PIC X(15) VALUE "shell".
           05  FILLER PIC X(15) VALUE "Travel".
           05  FILLER PIC X(15) VALUE "chevron".
           05  FILLER PIC X(15) VALUE "Travel".
           05  FILLER PIC X(15) VALUE "exxon".
           05  FILLER PIC X(15) VALUE "Travel".
           05  FILLER PIC X(15) VALUE "bp".
           05  FILLER PIC X(15) VALUE "Travel".
           05  FILLER PIC X(15) VALUE "amazon".
           05  FILLER PIC X(15) VALUE "Shopping".
           05  FILLER PIC X(15) VALUE "target".
           05  FILLER PIC X(15) VALUE "Shopping".
           05  FILLER PIC X(15) VALUE "walmart".
           05  FILLER PIC X(15) VALUE "Shopping".
           05  FILLER PIC X(15) VALUE "ikea".
           05  FILLER PIC X(15) VALUE "Shopping".
           05  FILLER PIC X(15) VALUE "netflix".
           05  FILLER PIC X(15) VALUE "Entertainment".
           05  FILLER PIC X(15) VALUE "spotify".
           05  FILLER PIC X(15) VALUE "Entertainment".
           05  FILLER PIC X(15) VALUE "hulu".
           05  FILLER PIC X(15) VALUE "Entertainment".

       01  WS-KEYWORD-TABLE REDEFINES WS-KEYWORD-VALUES.
           05  WS-KEYWORD-ENT OCCURS 23 TIMES
                              INDEXED BY IDX-KEYWORD.
               10  WS-KEYWORD-TXT           PIC X(15).
               10  WS-KEYWORD-CAT           PIC X(15).
