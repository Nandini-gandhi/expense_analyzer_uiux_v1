      *================================================================*
      *  COPYBOOK    CATTRAN                                           *
      *  TITLE       CATEGORIZED MEMBER-EXPENSE TRANSACTION RECORD     *
      *  DESCRIPTION OUTPUT OF EXPCATG / INPUT TO EXPFCST AND EXPRPT.  *
      *               CARRIES THE CLEAN TRANSACTION FORWARD PLUS THE   *
      *               NORMALIZED DESCRIPTION, THE EXTRACTED MERCHANT,  *
      *               THE TRANSACTION KEY, AND THE CATEGORY DECISION   *
      *               (CATEGORY + THE SOURCE CODE THAT ASSIGNED IT).   *
      *  CALLED BY    EXPCATG, EXPFCST, EXPRPT                         *
      *----------------------------------------------------------------*
      *  CHANGE LOG                                                    *
      *  880414  RM  CDP-0150  ORIGINAL LAYOUT -- CATEGORY ONLY.       *
      *  900822  JO  CDP-0288  ADDED CAT-SOURCE SO THE CATEGORIZE STEP *
      *                        COULD BE AUDITED RULE BY RULE.          *
      *  940110  SA  CDP-0411  ADDED CAT-DESC-NORM, CAT-MERCHANT AND   *
      *                        CAT-TXN-ID FOR THE MERCHANT/ONE-OFF     *
      *                        OVERRIDE LOOKUP WORK.                   *
      *  970921  TP  CDP-0501  ADDED CAT-BANK-CATEGORY AND             *
      *                        CAT-BANK-CAT-CLEAN.                     *
      *================================================================*
       01  CATEGORIZED-TRANSACTION-REC.
           05  CAT-DATE                PIC X(10).
           05  CAT-DESCRIPTION         PIC X(40).
           05  CAT-DESC-NORM           PIC X(40).
           05  CAT-MERCHANT            PIC X(30).
           05  CAT-TXN-ID              PIC X(63).
           05  CAT-AMOUNT-SIGNED       PIC S9(7)V99.
           05  CAT-AMOUNT-SPEND        PIC 9(7)V99.
           05  CAT-CATEGORY            PIC X(15).
               88  CAT-CATEGORY-EXCLUDE         VALUE "EXCLUDE".
               88  CAT-CATEGORY-TRANSFER        VALUE "Transfer".
               88  CAT-CATEGORY-OTHER           VALUE "Other".
           05  CAT-SOURCE              PIC X(08).
               88  CAT-SOURCE-CREDIT            VALUE "credit".
               88  CAT-SOURCE-ONE-OFF           VALUE "one_off".
               88  CAT-SOURCE-MERCHANT          VALUE "merchant".
               88  CAT-SOURCE-BANK              VALUE "bank".
               88  CAT-SOURCE-RULE              VALUE "rule".
               88  CAT-SOURCE-FUZZY             VALUE "fuzzy".
               88  CAT-SOURCE-OTHER             VALUE "other".
           05  CAT-BANK-CATEGORY       PIC X(20).
           05  CAT-BANK-CAT-CLEAN      PIC X(15).
           05  FILLER                  PIC X(05).

      *    DATE BROKEN INTO YEAR / MONTH / DAY -- SAME SHAPE AS
      *    CLN-DATE-PARTS IN CLNTRAN, CARRIED FORWARD HERE SO EXPFCST
      *    AND EXPRPT CAN GROUP BY YEAR-MONTH WITHOUT RE-SCANNING.
       01  CAT-DATE-PARTS REDEFINES CATEGORIZED-TRANSACTION-REC.
           05  CAT-DT-YYYY             PIC X(04).
           05  FILLER                  PIC X(01).
           05  CAT-DT-MM               PIC X(02).
           05  FILLER                  PIC X(01).
           05  CAT-DT-DD               PIC X(02).
           05  FILLER                  PIC X(254).
