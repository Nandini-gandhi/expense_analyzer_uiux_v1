      *================================================================*
      *  COPYBOOK    MCOVRD                                            *
      *  TITLE       MERCHANT-OVERRIDE CONFIGURATION TABLE             *
      *  DESCRIPTION HOLDS THE MEMBER-MAINTAINED "ALWAYS CALL THIS     *
      *               MERCHANT THAT CATEGORY" LIST.  LOADED ONCE AT    *
      *               THE START OF EXPCATG FROM THE OPTIONAL           *
      *               MERCHANT-OVERRIDES CONFIG FILE (KEY,CATEGORY     *
      *               PER LINE); AN ABSENT FILE LEAVES THE TABLE       *
      *               EMPTY AND IS NOT AN ERROR.                       *
      *  CALLED BY    EXPCATG                                          *
      *----------------------------------------------------------------*
      *  CHANGE LOG                                                    *
      *  940110  SA  CDP-0411  ORIGINAL TABLE, 200 ENTRY LIMIT.        *
      *  020814  WN  CDP-0733  RAISED LIMIT 200 ->> 500 ENTRIES -- THE *
      *                        HOME-BANKING FRONT END LETS MEMBERS     *
      *                        ADD THEIR OWN MERCHANT OVERRIDES NOW.   *
      *  061030  WN  CDP-0805  ADDED OVR-KEY-LEN -- EXPCATG MEASURES   *
      *                        EACH KEY ONCE AT LOAD TIME SO THE       *
      *                        SUBSTRING TEST DOES NOT RESCAN TRAILING *
      *                        SPACES ON EVERY TRANSACTION.            *
      *================================================================*
      *    ONE CONFIG-FILE LINE, AS READ FROM MERCHANT-OVRD FILE.
       01  MCOVRD-CONFIG-LINE.
           05  MCOVRD-LN-KEY           PIC X(30).
           05  FILLER                  PIC X(01) VALUE ",".
           05  MCOVRD-LN-CATEGORY      PIC X(15).
           05  FILLER                  PIC X(34).

      *    IN-MEMORY TABLE BUILT FROM THE CONFIG FILE AT STARTUP.
       01  WS-MOVR-CONTROL.
           05  WS-MOVR-MAX-LIM         PIC 9(04) COMP VALUE 500.
           05  WS-MOVR-CAP-CNT        PIC 9(04) COMP VALUE ZEROES.
           05  FILLER                  PIC X(01).

       01  WS-MOVR-TABLE.
           05  WS-MOVR-ENTRY   OCCURS 1 TO 500 TIMES
                                DEPENDING ON WS-MOVR-CAP-CNT
                                INDEXED BY IDX-MOVR.
               10  OVR-MERCHANT-KEY    PIC X(30).
               10  OVR-CATEGORY        PIC X(15).
               10  OVR-KEY-LEN        PIC 9(02) COMP VALUE ZEROES.
               10  FILLER              PIC X(01).



