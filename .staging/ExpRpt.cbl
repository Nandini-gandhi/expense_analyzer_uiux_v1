       IDENTIFICATION DIVISION.
       PROGRAM-ID.    EXPRPT.
       AUTHOR.        R. MOSS.
       INSTALLATION.  CARDINAL DATA PROCESSING CO.
       DATE-WRITTEN.  FEBRUARY 1988.
       DATE-COMPILED.
       SECURITY. CARDINAL DATA PROCESSING CO. - INTERNAL USE ONLY.

      *================================================================*
      *  PROGRAM      EXPRPT                                           *
      *  TITLE        STEP 4 OF 4 - MEMBER EXPENSE SUMMARY REPORT      *
      *  ABSTRACT     READS CATTRAN ONCE TO BUILD THE MONTH, CATEGORY, *
      *                CATEGORY X MONTH AND MERCHANT TOTALS, THEN A    *
      *                SECOND TIME TO ACCUMULATE DAILY SPEND FOR THE   *
      *                BUDGET SECTION'S TARGET MONTH.  PRINTS FIVE     *
      *                SECTIONS PLUS A RUN GRAND TOTAL TO RPTOUT.      *
      *  CALLS        NONE.                                            *
      *  CALLED BY    RUN VIA THE NIGHTLY EXPENSE-ANALYSIS JOB STREAM, *
      *                LAST OF THE FOUR STEPS.                         *
      *----------------------------------------------------------------*
      *  CHANGE LOG                                                    *
      *  880201  RM  CDP-0130  ORIGINAL REPORT -- MONTHLY AND DAILY    *
      *                        TOTALS ONLY.  THE CATEGORIZE STEP DID   *
      *                        NOT EXIST YET.                          *
      *  940125  SA  CDP-0412  ADDED SPEND-BY-CATEGORY AND THE         *
      *                        CATEGORY X MONTH MATRIX NOW THAT        *
      *                        EXPCATG ASSIGNS A CATEGORY TO EVERY     *
      *                        TRANSACTION.                            *
      *  950715  SA  CDP-0431  ADDED THE TOP-12 MERCHANTS SECTION,     *
      *                        REQUESTED BY THE BOARD ALONGSIDE THE    *
      *                        NEW FORECAST STEP.                      *
      *  981205  TP  CDP-0551  ADDED THE OPTIONAL RPTPARM CARD SO A    *
      *                        MEMBER SERVICES REP CAN RERUN A PRIOR   *
      *                        MONTH'S BUDGET SECTION WITHOUT A CODE   *
      *                        CHANGE.                                 *
      *  990118  TP  CDP-0560  Y2K REVIEW -- YEAR-MONTH IS CARVED FROM *
      *                        THE CAT-DATE TEXT, ALREADY FULL 4-DIGIT *
      *                        YEAR, NO CHANGE REQUIRED.               *
      *  030512  WN  CDP-0717  CAPPED THE MATRIX AT 10 MONTH COLUMNS   *
      *                        TO FIT THE 132-COLUMN PRINT LINE --     *
      *                        OLDEST MONTHS DROP FIRST WHEN MORE      *
      *                        THAN 10 ARE ON FILE.                    *
      *  190226  MB  CDP-0903  RECOMPILE UNDER THE CURRENT COMPILER,   *
      *                        NO LOGIC CHANGE.                        *
      *  231105  MB  CDP-0944  ADDED THE UPSI-0 TRACE SWITCH TO MATCH  *
      *                        THE OTHER THREE STEPS OF THE JOB        *
      *                        STREAM.                                 *
      *================================================================*

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           CLASS WS-DIGIT-CLASS IS "0" THRU "9"
           UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
           UPSI-0 OFF STATUS IS WS-TRACE-SWITCH-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT CATEGORIZED-TRANS ASSIGN TO "CATTRAN"
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-CATEGORIZED-TRANS.

           SELECT REPORT-OUT      ASSIGN TO "RPTOUT"
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-REPORT-OUT.

           SELECT OPTIONAL RPT-PARM-CARD ASSIGN TO "RPTPARM"
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-RPT-PARM-CARD.

       DATA DIVISION.
       FILE SECTION.
       FD  CATEGORIZED-TRANS
           LABEL RECORDS ARE STANDARD.
           COPY CATTRAN.

       FD  REPORT-OUT
           LABEL RECORDS ARE STANDARD.
       01  RPT-FILE-REC                PIC X(132).

      *    OPTIONAL OVERRIDE CARD -- "YYYY-MM,9999999.99" -- SELECTS
      *    THE BUDGET SECTION'S TARGET MONTH AND MONTHLY BUDGET.  AN
      *    ABSENT CARD LEAVES THE DEFAULTS (LATEST MONTH, $2000.00)
      *    IN PLACE.
       FD  RPT-PARM-CARD
           LABEL RECORDS ARE STANDARD.
       01  RPT-PARM-LINE               PIC X(80).

      *    RAW "YYYY-MM,9999999.99" PARM-CARD LAYOUT.
       01  WS-PARM-WORK REDEFINES RPT-PARM-LINE.
           05  WS-PARM-MONTH           PIC X(07).
           05  FILLER                  PIC X(01).
           05  WS-PARM-BUDGET          PIC 9(07)V99.
           05  FILLER                  PIC X(64).

       WORKING-STORAGE SECTION.

      *    STANDALONE SWITCH, NOT PART OF ANY RECORD, SET OFF THE
      *    RUN-TIME UPSI-0 BIT (SEE SPECIAL-NAMES ABOVE) -- TURNED ON
      *    BY AN OPERATOR "UPSI 1" AT JCL TIME WHEN A RUN NEEDS THE
      *    EXTRA TRACE DISPLAYS SPRINKLED THROUGH THE PARAGRAPHS BELOW.
       77  WS-TRACE-SWITCH             PIC X(01) VALUE "N".
               88  WS-TRACE-SWITCH-ON              VALUE "Y".
               88  WS-TRACE-SWITCH-OFF             VALUE "N".

      *    PRINT-LINE AREAS FOR REPORT-OUT -- KEPT IN WORKING STORAGE,
      *    NOT THE FD, SO EACH SECTION'S LINE LAYOUT STAYS SEPARATE
      *    FROM THE RAW 132-BYTE FILE RECORD.
           COPY RPTLINE.

      *    CATTRAN AND RPTOUT ARE REQUIRED -- EITHER COMING BACK NOT   *
      *    "00" ON OPEN IS A STOP-RUN CONDITION.  RPTPARM IS OPTIONAL  *
      *    BY DESIGN (SELECT OPTIONAL ABOVE), SO ITS STATUS IS ONLY    *
      *    TESTED, NEVER GROUNDS FOR ABORTING THE RUN.                 *
       01  WS-FILE-STATUSES.
           05  FS-CATEGORIZED-TRANS    PIC X(02) VALUE "00".
               88  FS-CATEGORIZED-TRANS-OK       VALUE "00".
           05  FS-REPORT-OUT           PIC X(02) VALUE "00".
               88  FS-REPORT-OUT-OK              VALUE "00".
           05  FS-RPT-PARM-CARD        PIC X(02) VALUE "00".
               88  FS-RPT-PARM-CARD-OK           VALUE "00".
           05  FILLER                  PIC X(02).

      *    ONE EOF SWITCH SERVES BOTH READ PASSES; THE PARM-CARD       *
      *    SWITCH RECORDS WHETHER RPTPARM WAS PRESENT AND READABLE.    *
       01  WS-RUN-SWITCHES.
           05  WS-MORE-CAT-RECS        PIC X(01) VALUE "Y".
               88  WS-NO-MORE-CAT-RECS           VALUE "N".
           05  WS-PARM-CARD-FOUND      PIC X(01) VALUE "N".
               88  WS-PARM-CARD-IS-PRESENT       VALUE "Y".
           05  FILLER                  PIC X(01).

      *    WS-CTE-01 IS A COMPILE-TIME CONSTANT FOR THE BARE LITERAL 1 *
      *    USED IN ADD/SUBTRACT THROUGHOUT.  WS-MX-PRINT-COLS/         *
      *    WS-MX-MAX-COLS CAP SECTION 4'S MATRIX AT 10 MONTH COLUMNS   *
      *    PER CDP-0717 SO THE ROW FITS THE 132-COLUMN PRINT LINE.     *
       01  WS-COUNTERS.
           05  WS-CTE-01               PIC 9(01) COMP VALUE 1.
           05  WS-RECS-READ-1         PIC 9(07) COMP VALUE ZEROES.
           05  WS-RECS-READ-2         PIC 9(07) COMP VALUE ZEROES.
           05  WS-MX-PRINT-COLS       PIC 9(02) COMP VALUE ZEROES.
           05  WS-MX-MAX-COLS          PIC 9(02) COMP VALUE 10.
           05  FILLER                  PIC X(02).

      *    MONTH TOTALS (REPORT SECTION 1) -- ALSO THE COLUMN LIST
      *    FOR THE CATEGORY X MONTH MATRIX (SECTION 4).  THE FILE IS
      *    IN ASCENDING DATE ORDER SO A NEW MONTH ALWAYS APPENDS AT
      *    THE HIGH END -- NO SORT IS NEEDED TO PRINT IT ASCENDING.
       01  WS-MONTH-CONTROL.
           05  WS-MONTH-MAX-LIM        PIC 9(02) COMP VALUE 36.
           05  WS-MONTH-CAP-CNT       PIC 9(02) COMP VALUE ZEROES.
           05  FILLER                  PIC X(02).
       01  WS-MONTH-TABLE.
           05  WS-MONTH-ENT    OCCURS 1 TO 36 TIMES
                                DEPENDING ON WS-MONTH-CAP-CNT
                                INDEXED BY IDX-MONTH.
               10  MON-YYYYMM          PIC X(07).
               10  MON-TOTAL           PIC S9(09)V99 VALUE ZEROES.
               10  FILLER              PIC X(01).

      *    CATEGORY TOTALS (SECTION 2) AND THE CATEGORY X MONTH CELLS
      *    (SECTION 4).  BUILT IN FIRST-SEEN ORDER; RE-SORTED IN PLACE
      *    BEFORE EACH SECTION PRINTS (DESCENDING-BY-TOTAL FOR SECTION
      *    2, THEN ALPHABETICAL FOR SECTION 4).
       01  WS-CATEGORY-CONTROL.
           05  WS-CAT-MAX-LIM          PIC 9(02) COMP VALUE 25.
           05  WS-CAT-CAP-CNT         PIC 9(02) COMP VALUE ZEROES.
           05  FILLER                  PIC X(02).
       01  WS-CATEGORY-TABLE.
           05  WS-CAT-ENT      OCCURS 1 TO 25 TIMES
                                DEPENDING ON WS-CAT-CAP-CNT
                                INDEXED BY IDX-CAT.
               10  CAT-TBL-NAME        PIC X(15).
               10  CAT-TBL-TOTAL       PIC S9(09)V99 VALUE ZEROES.
               10  CAT-TBL-MONTH-AMT OCCURS 36 TIMES
                                   INDEXED BY IDX-CAT-MO
                                   PIC S9(09)V99 VALUE ZEROES.
               10  FILLER              PIC X(01).

      *    MERCHANT TOTALS (SECTION 5).  BUILT IN FIRST-SEEN ORDER;
      *    THE TOP 12 ARE PULLED OUT BY PARTIAL SELECTION SORT --
      *    THE FULL LIST IS NEVER FULLY SORTED.
       01  WS-MERCHANT-CONTROL.
           05  WS-MERCH-MAX-LIM        PIC 9(04) COMP VALUE 800.
           05  WS-MERCH-CAP-CNT       PIC 9(04) COMP VALUE ZEROES.
           05  FILLER                  PIC X(02).
       01  WS-MERCHANT-TABLE.
           05  WS-MERCH-ENT    OCCURS 1 TO 800 TIMES
                                DEPENDING ON WS-MERCH-CAP-CNT
                                INDEXED BY IDX-MERCH IDX-MERCH-J.
               10  MER-TBL-NAME        PIC X(30).
               10  MER-TBL-TOTAL       PIC S9(09)V99 VALUE ZEROES.
               10  FILLER              PIC X(01).

      *    DAY-WITHIN-TARGET-MONTH TOTALS (SECTION 3).  BUILT ON THE
      *    SECOND PASS, ONLY FOR RECORDS IN WS-BUDGET-MONTH.
       01  WS-DAY-CONTROL.
           05  WS-DAY-MAX-LIM          PIC 9(02) COMP VALUE 31.
           05  WS-DAY-CAP-CNT         PIC 9(02) COMP VALUE ZEROES.
           05  FILLER                  PIC X(02).
       01  WS-DAY-TABLE.
           05  WS-DAY-ENT      OCCURS 1 TO 31 TIMES
                                DEPENDING ON WS-DAY-CAP-CNT
                                INDEXED BY IDX-DAY.
               10  DAY-TBL-DATE        PIC X(10).
               10  DAY-TBL-TOTAL       PIC S9(09)V99 VALUE ZEROES.
               10  FILLER              PIC X(01).

      *    ALTERNATE YEAR/MONTH VIEW OF A MONTH-TABLE KEY -- SAME
      *    SPLIT HABIT AS CAT-DATE-PARTS IN CATTRAN.
       01  WS-SCAN-YEAR-MONTH          PIC X(07) VALUE SPACES.
       01  WS-SCAN-YM-PARTS REDEFINES WS-SCAN-YEAR-MONTH.
           05  WS-SYM-YYYY             PIC X(04).
           05  FILLER                  PIC X(01).
           05  WS-SYM-MM               PIC X(02).

      *    DEFAULTS TO $2000.00 UNTIL/UNLESS AN RPTPARM CARD OVERRIDES *
      *    IT IN 100-BEGIN-INITIALIZE.                                 *
       01  WS-BUDGET-MONTH             PIC X(07) VALUE SPACES.
       01  WS-BUDGET-AMT              PIC S9(07)V99 VALUE 2000.00.
      *    WHOLE-DOLLARS/CENTS SPLIT OF THE BUDGET AMOUNT -- NOT       *
      *    CURRENTLY REFERENCED, KEPT FOR ANY FUTURE EDITED-DISPLAY    *
      *    PRINT OF THE BUDGET FIGURE.                                 *
       01  WS-BUDGET-PARTS REDEFINES WS-BUDGET-AMT.
           05  WS-BUD-WHOLE            PIC S9(07).
           05  WS-BUD-CENTS            PIC 99.

      *    WS-MATCHED-SLOT DOES DOUBLE DUTY -- SPEND-DAY COUNT (D) IN  *
      *    SECTION 3.  WS-DAY-SLOT IS THE RUNNING SPEND-DAY POSITION   *
      *    (K).  WS-GRAND-TOTAL IS THE RUN-WIDE SPEND SUM EVERY        *
      *    SECTION TOTAL LINE TIES BACK TO.                            *
       01  WS-MATCHED-SLOT            PIC 9(02) COMP VALUE ZEROES.
       01  WS-DAY-SLOT                PIC 9(02) COMP VALUE ZEROES.
       01  WS-GRAND-TOTAL              PIC S9(09)V99 VALUE ZEROES.

      *    WORK AREAS FOR THE DESCENDING-BY-TOTAL AND ALPHABETICAL
      *    SORTS IN 520-SORT-CATEGORY-DESC AND 560-SORT-CATEGORY-ALPHA.
       01  WS-CAT-SWAP-ENTRY.
           05  SW-CAT-NAME             PIC X(15).
           05  SW-CAT-TOTAL            PIC S9(09)V99.
           05  SW-CAT-MONTH-AMT OCCURS 36 TIMES PIC S9(09)V99.
           05  FILLER                  PIC X(01).
       01  WS-SORT-SWAPPED-SWITCH      PIC X(01) VALUE "N".
               88  WS-SORT-A-SWAP-HAPPENED           VALUE "Y".
       01  WS-SORT-BOTTOM             PIC 9(04) COMP VALUE ZEROES.

      *    WORK AREAS FOR THE TOP-12 MERCHANT PARTIAL SELECTION IN
      *    580-BEGIN-PRINT-SECTION-5.
       01  WS-MERCH-SWAP-ENTRY.
           05  SW-MER-NAME             PIC X(30).
           05  SW-MER-TOTAL            PIC S9(09)V99.
           05  FILLER                  PIC X(01).
      *    WS-MERCH-BEST-IDX TRACKS THE CANDIDATE FOR "LARGEST         *
      *    REMAINING" DURING ONE RANK'S SCAN.  WS-MERCH-RANK IS HOW    *
      *    MANY RANKS ACTUALLY PRINT (12, OR FEWER IF THE MERCHANT     *
      *    TABLE IS SMALLER).  WS-MERCH-RANK-NUM IS THE PRINTED RANK   *
      *    NUMBER.  WS-MERCH-LIMIT IS THE TOP-12 CUTOFF ITSELF.        *
       01  WS-MERCH-BEST-IDX          PIC 9(04) COMP VALUE ZEROES.
       01  WS-MERCH-RANK              PIC 9(02) COMP VALUE ZEROES.
       01  WS-MERCH-RANK-NUM          PIC 9(02) COMP VALUE ZEROES.
       01  WS-MERCH-LIMIT               PIC 9(02) COMP VALUE 12.

      *    RUNNING CUMULATIVE SPEND FOR SECTION 3 -- ACCUMULATES       *
      *    ACROSS SPEND DAYS AND ALSO DOUBLES AS THE "TOTAL" LINE'S    *
      *    FIGURE AT THE BOTTOM OF THE SECTION.                        *
       01  WS-PRORATA-WORK             PIC S9(09)V99 VALUE ZEROES.

       PROCEDURE DIVISION.

      *----------------------------------------------------------------*
      *  000-MAIN-PARAGRAPH -- TWO CATTRAN PASSES FEED SIX PRINT       *
      *  SECTIONS.  NOTHING DOWNSTREAM OF 300-PASS-TWO TOUCHES THE     *
      *  INPUT FILE AGAIN -- SECTIONS 1/2/4/5 PRINT OFF THE PASS-ONE   *
      *  TABLES, SECTION 3 OFF THE PASS-TWO DAY TABLE.                 *
      *----------------------------------------------------------------*
       000-MAIN-PARAGRAPH.
           DISPLAY "EXPRPT - MEMBER EXPENSE SUMMARY REPORT"

           PERFORM 100-BEGIN-INITIALIZE
              THRU 100-END-INITIALIZE

           PERFORM 200-BEGIN-PASS-ONE
              THRU 200-END-PASS-ONE

           PERFORM 300-BEGIN-PASS-TWO
              THRU 300-END-PASS-TWO

           PERFORM 500-BEGIN-PRINT-SECTION-1
              THRU 500-END-PRINT-SECTION-1

           PERFORM 520-BEGIN-PRINT-SECTION-2
              THRU 520-END-PRINT-SECTION-2

           PERFORM 540-BEGIN-PRINT-SECTION-3
              THRU 540-END-PRINT-SECTION-3

           PERFORM 560-BEGIN-PRINT-SECTION-4
              THRU 560-END-PRINT-SECTION-4

           PERFORM 580-BEGIN-PRINT-SECTION-5
              THRU 580-END-PRINT-SECTION-5

           PERFORM 590-BEGIN-PRINT-GRAND-TOTAL
              THRU 590-END-PRINT-GRAND-TOTAL

           PERFORM 900-BEGIN-TERMINATE
              THRU 900-END-TERMINATE

           STOP RUN.

      *----------------------------------------------------------------*
      *  100-INITIALIZE -- OPEN THE FILES AND READ THE OPTIONAL PARM   *
      *  CARD.  AN ABSENT CARD LEAVES THE $2000.00 / LATEST-MONTH      *
      *  DEFAULTS IN PLACE.                                            *
      *----------------------------------------------------------------*
       100-BEGIN-INITIALIZE.
           OPEN OUTPUT REPORT-OUT
           IF NOT FS-REPORT-OUT-OK
              DISPLAY "EXPRPT - UNABLE TO OPEN RPTOUT, STATUS "
                      FS-REPORT-OUT
              STOP RUN
           END-IF

           OPEN INPUT RPT-PARM-CARD
           IF FS-RPT-PARM-CARD-OK
              SET WS-PARM-CARD-IS-PRESENT TO TRUE
              READ RPT-PARM-CARD
                  AT END
                     SET WS-PARM-CARD-FOUND TO "N"
              END-READ
              CLOSE RPT-PARM-CARD
           END-IF

           IF WS-PARM-CARD-IS-PRESENT
              MOVE WS-PARM-MONTH        TO WS-BUDGET-MONTH
              MOVE WS-PARM-BUDGET       TO WS-BUDGET-AMT
           END-IF.
       100-END-INITIALIZE.
           EXIT.

      *----------------------------------------------------------------*
      *  200-PASS-ONE -- ONE PASS OVER CATTRAN BUILDS THE MONTH TABLE, *
      *  THE CATEGORY TABLE (TOTALS PLUS THE CATEGORY X MONTH CELLS),  *
      *  THE MERCHANT TABLE AND THE GRAND TOTAL.  NO CATEGORY FILTER   *
      *  IS APPLIED -- R1.                                             *
      *----------------------------------------------------------------*
       200-BEGIN-PASS-ONE.
           OPEN INPUT CATEGORIZED-TRANS
           MOVE "Y"                     TO WS-MORE-CAT-RECS
           PERFORM 210-BEGIN-READ-PASS-ONE
              THRU 210-END-READ-PASS-ONE

           PERFORM 220-BEGIN-SCAN-PASS-ONE
              THRU 220-END-SCAN-PASS-ONE
              UNTIL WS-NO-MORE-CAT-RECS

           CLOSE CATEGORIZED-TRANS.
       200-END-PASS-ONE.
           EXIT.

      *    ONE READ PER CALL, DRIVEN FROM 220 UNTIL END OF FILE.       *
       210-BEGIN-READ-PASS-ONE.
           READ CATEGORIZED-TRANS
               AT END
                  SET WS-NO-MORE-CAT-RECS TO TRUE
               NOT AT END
                  ADD WS-CTE-01         TO WS-RECS-READ-1
           END-READ.
       210-END-READ-PASS-ONE.
           EXIT.

       220-BEGIN-SCAN-PASS-ONE.
           MOVE CAT-DATE (1:7)          TO WS-SCAN-YEAR-MONTH
      *    WITH NO PARM CARD, THE BUDGET SECTION DEFAULTS TO WHATEVER  *
      *    MONTH IS CURRENT ON THE RECORD BEING READ -- SINCE THE     *
      *    FILE IS IN ASCENDING DATE ORDER, THIS ENDS THE PASS         *
      *    POINTING AT THE LATEST MONTH ON FILE.                       *
           IF NOT WS-PARM-CARD-IS-PRESENT
              MOVE WS-SCAN-YEAR-MONTH   TO WS-BUDGET-MONTH
           END-IF

           PERFORM 230-BEGIN-FIND-MONTH-ENTRY
              THRU 230-END-FIND-MONTH-ENTRY
           ADD CAT-AMOUNT-SPEND         TO MON-TOTAL (IDX-MONTH)

           PERFORM 240-BEGIN-FIND-CATEGORY-ENTRY
              THRU 240-END-FIND-CATEGORY-ENTRY
           ADD CAT-AMOUNT-SPEND         TO CAT-TBL-TOTAL (IDX-CAT)
           ADD CAT-AMOUNT-SPEND
               TO CAT-TBL-MONTH-AMT (IDX-CAT IDX-MONTH)

           PERFORM 250-BEGIN-FIND-MERCHANT-ENTRY
              THRU 250-END-FIND-MERCHANT-ENTRY
           ADD CAT-AMOUNT-SPEND
               TO MER-TBL-TOTAL (IDX-MERCH)

           ADD CAT-AMOUNT-SPEND         TO WS-GRAND-TOTAL

           PERFORM 210-BEGIN-READ-PASS-ONE
              THRU 210-END-READ-PASS-ONE.
       220-END-SCAN-PASS-ONE.
           EXIT.

      *    LOOKS UP WS-SCAN-YEAR-MONTH IN THE MONTH TABLE; APPENDS A   *
      *    NEW ENTRY IF NOT FOUND (ASCENDING DATE ORDER MEANS A NEW    *
      *    MONTH ALWAYS BELONGS AT THE END).  ON EXIT IDX-MONTH POINTS *
      *    AT THE MONTH'S ENTRY.                                       *
       230-BEGIN-FIND-MONTH-ENTRY.
           SET IDX-MONTH TO 1
           SEARCH WS-MONTH-ENT
               AT END
                  ADD WS-CTE-01         TO WS-MONTH-CAP-CNT
                  SET IDX-MONTH TO WS-MONTH-CAP-CNT
                 MOVE WS-SCAN-YEAR-MONTH TO MON-YYYYMM (IDX-MONTH)
                  MOVE ZEROES           TO MON-TOTAL (IDX-MONTH)
               WHEN MON-YYYYMM (IDX-MONTH) = WS-SCAN-YEAR-MONTH
                  CONTINUE
           END-SEARCH.
       230-END-FIND-MONTH-ENTRY.
           EXIT.

      *    LOOKS UP CAT-CATEGORY IN THE CATEGORY TABLE; APPENDS AND    *
      *    ZEROES A NEW ENTRY IF NOT FOUND.  ON EXIT IDX-CAT POINTS AT *
      *    THE CATEGORY'S ENTRY.                                       *
       240-BEGIN-FIND-CATEGORY-ENTRY.
           SET IDX-CAT TO 1
           SEARCH WS-CAT-ENT
               AT END
                  ADD WS-CTE-01         TO WS-CAT-CAP-CNT
                  SET IDX-CAT TO WS-CAT-CAP-CNT
                  MOVE CAT-CATEGORY     TO CAT-TBL-NAME (IDX-CAT)
                  MOVE ZEROES           TO CAT-TBL-TOTAL (IDX-CAT)
                  PERFORM 242-BEGIN-ZERO-MONTH-CELLS
                     THRU 242-END-ZERO-MONTH-CELLS
                     VARYING IDX-CAT-MO FROM 1 BY 1
                        UNTIL IDX-CAT-MO > 36
               WHEN CAT-TBL-NAME (IDX-CAT) = CAT-CATEGORY
                  CONTINUE
           END-SEARCH.
       240-END-FIND-CATEGORY-ENTRY.
           EXIT.

      *    A BRAND-NEW CATEGORY ENTRY STARTS WITH EVERY MONTH CELL AT  *
      *    ZERO SO SECTION 4'S MATRIX PRINTS BLANKS, NOT GARBAGE, FOR  *
      *    MONTHS BEFORE THE CATEGORY FIRST APPEARED.                  *
       242-BEGIN-ZERO-MONTH-CELLS.
           MOVE ZEROES TO CAT-TBL-MONTH-AMT (IDX-CAT IDX-CAT-MO).
       242-END-ZERO-MONTH-CELLS.
           EXIT.

      *    LOOKS UP CAT-MERCHANT IN THE MERCHANT TABLE; APPENDS A NEW  *
      *    ENTRY IF NOT FOUND.  ON EXIT IDX-MERCH POINTS AT THE        *
      *    MERCHANT'S ENTRY.                                           *
       250-BEGIN-FIND-MERCHANT-ENTRY.
           SET IDX-MERCH TO 1
           SEARCH WS-MERCH-ENT
               AT END
                  ADD WS-CTE-01         TO WS-MERCH-CAP-CNT
                  SET IDX-MERCH TO WS-MERCH-CAP-CNT
                 MOVE CAT-MERCHANT     TO MER-TBL-NAME (IDX-MERCH)
                MOVE ZEROES           TO MER-TBL-TOTAL (IDX-MERCH)
               WHEN MER-TBL-NAME (IDX-MERCH) = CAT-MERCHANT
                  CONTINUE
           END-SEARCH.
       250-END-FIND-MERCHANT-ENTRY.
           EXIT.

      *----------------------------------------------------------------*
      *  300-PASS-TWO -- REOPEN CATTRAN AND ACCUMULATE DAILY SPEND     *
      *  FOR RECORDS FALLING IN WS-BUDGET-MONTH ONLY (DEFAULT: THE     *
      *  LATEST MONTH ON FILE, SET DURING PASS ONE).                   *
      *----------------------------------------------------------------*
       300-BEGIN-PASS-TWO.
           OPEN INPUT CATEGORIZED-TRANS
           MOVE "Y"                     TO WS-MORE-CAT-RECS
           PERFORM 310-BEGIN-READ-PASS-TWO
              THRU 310-END-READ-PASS-TWO

           PERFORM 320-BEGIN-SCAN-PASS-TWO
              THRU 320-END-SCAN-PASS-TWO
              UNTIL WS-NO-MORE-CAT-RECS

           CLOSE CATEGORIZED-TRANS.
       300-END-PASS-TWO.
           EXIT.

      *    SEPARATE READ COUNTER FROM PASS ONE -- TERMINATE REPORTS    *
      *    EACH PASS'S VOLUME SEPARATELY.                              *
       310-BEGIN-READ-PASS-TWO.
           READ CATEGORIZED-TRANS
               AT END
                  SET WS-NO-MORE-CAT-RECS TO TRUE
               NOT AT END
                  ADD WS-CTE-01         TO WS-RECS-READ-2
           END-READ.
       310-END-READ-PASS-TWO.
           EXIT.

      *    RECORDS OUTSIDE WS-BUDGET-MONTH DO NOT BELONG IN SECTION 3  *
      *    AND ARE SIMPLY SKIPPED HERE.                                *
       320-BEGIN-SCAN-PASS-TWO.
           IF CAT-DATE (1:7) = WS-BUDGET-MONTH
              PERFORM 330-BEGIN-FIND-DAY-ENTRY
                 THRU 330-END-FIND-DAY-ENTRY
              ADD CAT-AMOUNT-SPEND
                  TO DAY-TBL-TOTAL (IDX-DAY)
           END-IF

           PERFORM 310-BEGIN-READ-PASS-TWO
              THRU 310-END-READ-PASS-TWO.
       320-END-SCAN-PASS-TWO.
           EXIT.

      *    LOOKS UP CAT-DATE IN THE DAY TABLE; APPENDS A NEW ENTRY IF  *
      *    NOT FOUND (ASCENDING DATE ORDER MEANS A NEW DAY ALWAYS      *
      *    BELONGS AT THE END).  ON EXIT IDX-DAY POINTS AT THE DAY'S   *
      *    ENTRY.                                                      *
       330-BEGIN-FIND-DAY-ENTRY.
           SET IDX-DAY TO 1
           SEARCH WS-DAY-ENT
               AT END
                  ADD WS-CTE-01         TO WS-DAY-CAP-CNT
                  SET IDX-DAY TO WS-DAY-CAP-CNT
                  MOVE CAT-DATE         TO DAY-TBL-DATE (IDX-DAY)
                  MOVE ZEROES           TO DAY-TBL-TOTAL (IDX-DAY)
               WHEN DAY-TBL-DATE (IDX-DAY) = CAT-DATE
                  CONTINUE
           END-SEARCH.
       330-END-FIND-DAY-ENTRY.
           EXIT.

      *----------------------------------------------------------------*
      *  500-PRINT-SECTION-1 -- MONTHLY TOTAL SPEND, ASCENDING.        *
      *----------------------------------------------------------------*
       500-BEGIN-PRINT-SECTION-1.
           PERFORM 510-BEGIN-WRITE-HEADING
              THRU 510-END-WRITE-HEADING

           MOVE SPACES                  TO RPT-TEXT-LINE
           MOVE "MONTHLY TOTAL SPEND"   TO RPT-TXT
           WRITE RPT-FILE-REC           FROM RPT-TEXT-LINE

           MOVE SPACES                  TO RPT-TEXT-LINE
           MOVE "MONTH        TOTAL SPEND" TO RPT-TXT
           WRITE RPT-FILE-REC           FROM RPT-TEXT-LINE

           PERFORM 512-BEGIN-PRINT-ONE-MONTH
              THRU 512-END-PRINT-ONE-MONTH
              VARYING IDX-MONTH FROM 1 BY 1
                 UNTIL IDX-MONTH > WS-MONTH-CAP-CNT

           MOVE SPACES                  TO RPT-MONTH-LINE
           MOVE "TOTAL"                 TO RPM-YYYYMM
           MOVE WS-GRAND-TOTAL          TO RPM-TOTAL
           WRITE RPT-FILE-REC           FROM RPT-MONTH-LINE

           PERFORM 510-BEGIN-WRITE-HEADING
              THRU 510-END-WRITE-HEADING.
       500-END-PRINT-SECTION-1.
           EXIT.

      *    A BLANK LINE -- USED BOTH AS A SECTION SEPARATOR AND, AT    *
      *    THE TOP OF A SECTION, AS A ONE-LINE SPACER BEFORE THE       *
      *    HEADING TEXT.                                               *
       510-BEGIN-WRITE-HEADING.
           MOVE SPACES                  TO RPT-TEXT-LINE
           WRITE RPT-FILE-REC           FROM RPT-TEXT-LINE.
       510-END-WRITE-HEADING.
           EXIT.

      *    ONE MONTHLY DETAIL LINE FOR SECTION 1.                      *
       512-BEGIN-PRINT-ONE-MONTH.
           MOVE SPACES                  TO RPT-MONTH-LINE
           MOVE MON-YYYYMM (IDX-MONTH)  TO RPM-YYYYMM
           MOVE MON-TOTAL (IDX-MONTH)   TO RPM-TOTAL
           WRITE RPT-FILE-REC           FROM RPT-MONTH-LINE.
       512-END-PRINT-ONE-MONTH.
           EXIT.

      *----------------------------------------------------------------*
      *  520-PRINT-SECTION-2 -- SPEND BY CATEGORY, DESCENDING.         *
      *----------------------------------------------------------------*
       520-BEGIN-PRINT-SECTION-2.
           PERFORM 525-BEGIN-SORT-CATEGORY-DESC
              THRU 525-END-SORT-CATEGORY-DESC

           MOVE SPACES                  TO RPT-TEXT-LINE
           MOVE "SPEND BY CATEGORY"     TO RPT-TXT
           WRITE RPT-FILE-REC           FROM RPT-TEXT-LINE

           MOVE SPACES                  TO RPT-TEXT-LINE
           MOVE "CATEGORY        TOTAL SPEND" TO RPT-TXT
           WRITE RPT-FILE-REC           FROM RPT-TEXT-LINE

           PERFORM 528-BEGIN-PRINT-ONE-CATEGORY
              THRU 528-END-PRINT-ONE-CATEGORY
              VARYING IDX-CAT FROM 1 BY 1
                 UNTIL IDX-CAT > WS-CAT-CAP-CNT

           MOVE SPACES                  TO RPT-CATEGORY-LINE
           MOVE "TOTAL"                 TO RPC-CATEGORY
           MOVE WS-GRAND-TOTAL          TO RPC-TOTAL
           WRITE RPT-FILE-REC           FROM RPT-CATEGORY-LINE

           PERFORM 510-BEGIN-WRITE-HEADING
              THRU 510-END-WRITE-HEADING.
       520-END-PRINT-SECTION-2.
           EXIT.

      *    BUBBLE-SORTS WS-CAT-ENT DESCENDING BY CAT-TBL-TOTAL.        *
       525-BEGIN-SORT-CATEGORY-DESC.
           IF WS-CAT-CAP-CNT > 1
              MOVE WS-CAT-CAP-CNT       TO WS-SORT-BOTTOM
              PERFORM 526-BEGIN-SORT-PASS-DESC
                 THRU 526-END-SORT-PASS-DESC
                 UNTIL WS-SORT-BOTTOM <= 1
           END-IF.
       525-END-SORT-CATEGORY-DESC.
           EXIT.

      *    ONE BUBBLE-SORT PASS -- WS-SORT-BOTTOM SHRINKS BY ONE EACH  *
      *    TIME THROUGH, THE USUAL WAY THIS SHOP BOUNDS A BUBBLE SORT. *
       526-BEGIN-SORT-PASS-DESC.
           MOVE "N"                     TO WS-SORT-SWAPPED-SWITCH
           PERFORM 527-BEGIN-COMPARE-DESC
              THRU 527-END-COMPARE-DESC
              VARYING IDX-CAT FROM 1 BY 1
                 UNTIL IDX-CAT >= WS-SORT-BOTTOM
           SUBTRACT WS-CTE-01 FROM WS-SORT-BOTTOM.
       526-END-SORT-PASS-DESC.
           EXIT.

      *    SWAPS THE WHOLE TABLE ENTRY (NAME, TOTAL AND ALL 36 MONTH   *
      *    CELLS) SO SECTION 4'S MATRIX ROW STAYS WITH ITS CATEGORY    *
      *    AFTER SECTION 2'S DESCENDING SORT REORDERS THE TABLE.       *
       527-BEGIN-COMPARE-DESC.
          IF CAT-TBL-TOTAL (IDX-CAT) < CAT-TBL-TOTAL (IDX-CAT + 1)
              MOVE WS-CAT-ENT (IDX-CAT)     TO WS-CAT-SWAP-ENTRY
             MOVE WS-CAT-ENT (IDX-CAT + 1) TO WS-CAT-ENT (IDX-CAT)
         MOVE WS-CAT-SWAP-ENTRY        TO WS-CAT-ENT (IDX-CAT + 1)
              SET WS-SORT-A-SWAP-HAPPENED TO TRUE
           END-IF.
       527-END-COMPARE-DESC.
           EXIT.

      *    ONE CATEGORY DETAIL LINE FOR SECTION 2.                     *
       528-BEGIN-PRINT-ONE-CATEGORY.
           MOVE SPACES                  TO RPT-CATEGORY-LINE
           MOVE CAT-TBL-NAME (IDX-CAT)  TO RPC-CATEGORY
           MOVE CAT-TBL-TOTAL (IDX-CAT) TO RPC-TOTAL
           WRITE RPT-FILE-REC           FROM RPT-CATEGORY-LINE.
       528-END-PRINT-ONE-CATEGORY.
           EXIT.

      *----------------------------------------------------------------*
      *  540-PRINT-SECTION-3 -- CUMULATIVE SPEND VS BUDGET FOR         *
      *  WS-BUDGET-MONTH.  ONLY DAYS WITH SPEND > 0 PRINT -- THOSE ARE *
      *  THE "D DISTINCT SPEND DAYS" IN R2, AND THE DETAIL LINE COUNT  *
      *  K IS THEIR 1-RELATIVE POSITION AMONG THEMSELVES.              *
      *----------------------------------------------------------------*
       540-BEGIN-PRINT-SECTION-3.
           MOVE ZEROES                  TO WS-MATCHED-SLOT
           PERFORM 542-BEGIN-COUNT-SPEND-DAYS
              THRU 542-END-COUNT-SPEND-DAYS
              VARYING IDX-DAY FROM 1 BY 1
                 UNTIL IDX-DAY > WS-DAY-CAP-CNT

           MOVE SPACES                  TO RPT-TEXT-LINE
          STRING "CUMULATIVE SPEND VS BUDGET - " DELIMITED BY SIZE
                  WS-BUDGET-MONTH       DELIMITED BY SIZE
                  INTO RPT-TXT
           WRITE RPT-FILE-REC           FROM RPT-TEXT-LINE

           MOVE SPACES                  TO RPT-TEXT-LINE
           MOVE "DATE         DAY SPEND   CUMULATIVE  PRO-RATA BUDGET"
                                         TO RPT-TXT
           WRITE RPT-FILE-REC           FROM RPT-TEXT-LINE

           MOVE ZEROES                  TO WS-DAY-SLOT
           MOVE ZEROES                  TO WS-PRORATA-WORK
           PERFORM 546-BEGIN-PRINT-ONE-DAY
              THRU 546-END-PRINT-ONE-DAY
              VARYING IDX-DAY FROM 1 BY 1
                 UNTIL IDX-DAY > WS-DAY-CAP-CNT

           MOVE SPACES                  TO RPT-BUDGET-LINE
           MOVE "TOTAL"                 TO RPB-DATE
           MOVE WS-PRORATA-WORK         TO RPB-DAYSPEND
           WRITE RPT-FILE-REC           FROM RPT-BUDGET-LINE

           PERFORM 510-BEGIN-WRITE-HEADING
              THRU 510-END-WRITE-HEADING.
       540-END-PRINT-SECTION-3.
           EXIT.

      *    COUNTS THE SPEND DAYS (D IN THE PRO-RATA FORMULA) BEFORE    *
      *    ANY DETAIL LINE PRINTS, SO D IS KNOWN UP FRONT FOR EVERY    *
      *    LINE'S PRO-RATA COMPUTE IN 548.                             *
       542-BEGIN-COUNT-SPEND-DAYS.
           IF DAY-TBL-TOTAL (IDX-DAY) > 0
              ADD WS-CTE-01             TO WS-MATCHED-SLOT
           END-IF.
       542-END-COUNT-SPEND-DAYS.
           EXIT.

      *    SKIPS ZERO-SPEND DAYS (NO DETAIL LINE), OTHERWISE ADVANCES  *
      *    THE 1-RELATIVE SPEND-DAY COUNTER (K) AND THE RUNNING        *
      *    CUMULATIVE TOTAL BEFORE PRINTING THE LINE.                  *
       546-BEGIN-PRINT-ONE-DAY.
           IF DAY-TBL-TOTAL (IDX-DAY) > 0
              ADD WS-CTE-01             TO WS-DAY-SLOT
              ADD DAY-TBL-TOTAL (IDX-DAY) TO WS-PRORATA-WORK
              MOVE SPACES               TO RPT-BUDGET-LINE
              MOVE DAY-TBL-DATE (IDX-DAY) TO RPB-DATE
              MOVE DAY-TBL-TOTAL (IDX-DAY) TO RPB-DAYSPEND
              MOVE WS-PRORATA-WORK      TO RPB-CUM
              PERFORM 548-BEGIN-COMPUTE-PRORATA
                 THRU 548-END-COMPUTE-PRORATA
              WRITE RPT-FILE-REC        FROM RPT-BUDGET-LINE
           END-IF.
       546-END-PRINT-ONE-DAY.
           EXIT.

      *    PRO-RATA BUDGET FOR THIS SPEND DAY -- R2: BUDGET x K / D,   *
      *    ROUNDED HALF-UP, WHERE K IS WS-DAY-SLOT AND D IS            *
      *    WS-MATCHED-SLOT (THE SPEND-DAY COUNT FROM 542 ABOVE).       *
       548-BEGIN-COMPUTE-PRORATA.
           IF WS-MATCHED-SLOT > 0
              COMPUTE RPB-PRORATA ROUNDED =
                     WS-BUDGET-AMT * WS-DAY-SLOT / WS-MATCHED-SLOT
           ELSE
              MOVE ZEROES               TO RPB-PRORATA
           END-IF.
       548-END-COMPUTE-PRORATA.
           EXIT.

      *----------------------------------------------------------------*
      *  560-PRINT-SECTION-4 -- CATEGORY X MONTH MATRIX, CATEGORIES    *
      *  ALPHABETICAL, MONTHS ASCENDING, CAPPED AT WS-MX-MAX-COLS      *
      *  COLUMNS (CDP-0717).                                           *
      *----------------------------------------------------------------*
       560-BEGIN-PRINT-SECTION-4.
           PERFORM 565-BEGIN-SORT-CATEGORY-ALPHA
              THRU 565-END-SORT-CATEGORY-ALPHA

           MOVE WS-MONTH-CAP-CNT        TO WS-MX-PRINT-COLS
           IF WS-MX-PRINT-COLS > WS-MX-MAX-COLS
              MOVE WS-MX-MAX-COLS       TO WS-MX-PRINT-COLS
              DISPLAY "EXPRPT - MATRIX TRUNCATED TO "
                      WS-MX-MAX-COLS " OF " WS-MONTH-CAP-CNT
                      " MONTHS ON FILE -- OLDEST MONTHS DROPPED."
           END-IF

           MOVE SPACES                  TO RPT-TEXT-LINE
           MOVE "CATEGORY X MONTH MATRIX" TO RPT-TXT
           WRITE RPT-FILE-REC           FROM RPT-TEXT-LINE

           PERFORM 570-BEGIN-PRINT-ONE-ROW
              THRU 570-END-PRINT-ONE-ROW
              VARYING IDX-CAT FROM 1 BY 1
                 UNTIL IDX-CAT > WS-CAT-CAP-CNT

           PERFORM 575-BEGIN-PRINT-MATRIX-TOTAL
              THRU 575-END-PRINT-MATRIX-TOTAL

           PERFORM 510-BEGIN-WRITE-HEADING
              THRU 510-END-WRITE-HEADING.
       560-END-PRINT-SECTION-4.
           EXIT.

      *    BUBBLE-SORTS WS-CAT-ENT ASCENDING BY CAT-TBL-NAME.          *
       565-BEGIN-SORT-CATEGORY-ALPHA.
           IF WS-CAT-CAP-CNT > 1
              MOVE WS-CAT-CAP-CNT       TO WS-SORT-BOTTOM
              PERFORM 566-BEGIN-SORT-PASS-ALPHA
                 THRU 566-END-SORT-PASS-ALPHA
                 UNTIL WS-SORT-BOTTOM <= 1
           END-IF.
       565-END-SORT-CATEGORY-ALPHA.
           EXIT.

      *    SAME BOUNDED-PASS BUBBLE SORT STYLE AS 526 ABOVE, COMPARING *
      *    NAMES INSTEAD OF TOTALS.                                    *
       566-BEGIN-SORT-PASS-ALPHA.
           MOVE "N"                     TO WS-SORT-SWAPPED-SWITCH
           PERFORM 567-BEGIN-COMPARE-ALPHA
              THRU 567-END-COMPARE-ALPHA
              VARYING IDX-CAT FROM 1 BY 1
                 UNTIL IDX-CAT >= WS-SORT-BOTTOM
           SUBTRACT WS-CTE-01 FROM WS-SORT-BOTTOM.
       566-END-SORT-PASS-ALPHA.
           EXIT.

      *    SAME WHOLE-ENTRY SWAP AS 527 -- THE MONTH CELLS MUST MOVE   *
      *    WITH THE CATEGORY NAME FOR THE MATRIX TO STAY CORRECT.      *
       567-BEGIN-COMPARE-ALPHA.
           IF CAT-TBL-NAME (IDX-CAT) > CAT-TBL-NAME (IDX-CAT + 1)
              MOVE WS-CAT-ENT (IDX-CAT)     TO WS-CAT-SWAP-ENTRY
             MOVE WS-CAT-ENT (IDX-CAT + 1) TO WS-CAT-ENT (IDX-CAT)
         MOVE WS-CAT-SWAP-ENTRY        TO WS-CAT-ENT (IDX-CAT + 1)
              SET WS-SORT-A-SWAP-HAPPENED TO TRUE
           END-IF.
       567-END-COMPARE-ALPHA.
           EXIT.

      *    ONE MATRIX ROW -- THE CATEGORY NAME FOLLOWED BY UP TO       *
      *    WS-MX-PRINT-COLS MONTH CELLS, OLDEST TO NEWEST.             *
       570-BEGIN-PRINT-ONE-ROW.
           MOVE SPACES                  TO RPT-MATRIX-LINE
           MOVE CAT-TBL-NAME (IDX-CAT)  TO RPX-CATEGORY
           PERFORM 572-BEGIN-PRINT-ONE-CELL
              THRU 572-END-PRINT-ONE-CELL
              VARYING IDX-CAT-MO FROM 1 BY 1
                 UNTIL IDX-CAT-MO > WS-MX-PRINT-COLS
           WRITE RPT-FILE-REC           FROM RPT-MATRIX-LINE.
       570-END-PRINT-ONE-ROW.
           EXIT.

      *    ONE CELL OF THE ROW -- IDX-CAT-MO IS THE PRINT COLUMN, NOT  *
      *    NECESSARILY THE SAME NUMBER AS THE MONTH TABLE SUBSCRIPT.   *
       572-BEGIN-PRINT-ONE-CELL.
           MOVE CAT-TBL-MONTH-AMT (IDX-CAT IDX-CAT-MO)
                                   TO RPX-AMT (IDX-CAT-MO).
       572-END-PRINT-ONE-CELL.
           EXIT.

      *    TOTAL ROW -- ONE CELL PER PRINTED MONTH, TAKEN FROM THE     *
      *    MONTH TABLE BUILT IN PASS ONE (200-BEGIN-PASS-ONE), WHICH   *
      *    ALREADY HOLDS THE SAME AMOUNT-SPEND SUM ACROSS ALL          *
      *    CATEGORIES FOR EACH MONTH.                                  *
       575-BEGIN-PRINT-MATRIX-TOTAL.
           MOVE SPACES                  TO RPT-MATRIX-LINE
           MOVE "TOTAL"                 TO RPX-CATEGORY
           PERFORM 576-BEGIN-PRINT-ONE-TOTAL-CELL
              THRU 576-END-PRINT-ONE-TOTAL-CELL
              VARYING IDX-MONTH FROM 1 BY 1
                 UNTIL IDX-MONTH > WS-MX-PRINT-COLS
           WRITE RPT-FILE-REC           FROM RPT-MATRIX-LINE.
       575-END-PRINT-MATRIX-TOTAL.
           EXIT.

      *    NOTE THE SUBSCRIPT HERE IS IDX-MONTH, NOT IDX-CAT-MO -- THE *
      *    TOTAL ROW WALKS THE MONTH TABLE DIRECTLY RATHER THAN A      *
      *    CATEGORY'S MONTH CELLS.                                     *
       576-BEGIN-PRINT-ONE-TOTAL-CELL.
           MOVE MON-TOTAL (IDX-MONTH)   TO RPX-AMT (IDX-MONTH).
       576-END-PRINT-ONE-TOTAL-CELL.
           EXIT.

      *----------------------------------------------------------------*
      *  580-PRINT-SECTION-5 -- TOP 12 MERCHANTS BY SPEND, DESCENDING. *
      *  PARTIAL SELECTION -- EACH RANK FINDS THE LARGEST REMAINING    *
      *  ENTRY AND SWAPS IT INTO PLACE, THEN PRINTS IT.  TIES KEEP     *
      *  FIRST-OCCURRENCE ORDER (R3) BECAUSE THE SCAN TAKES THE FIRST  *
      *  ENTRY IT SEES AT THE HIGHEST TOTAL.                           *
      *----------------------------------------------------------------*
       580-BEGIN-PRINT-SECTION-5.
           MOVE SPACES                  TO RPT-TEXT-LINE
           MOVE "TOP 12 MERCHANTS BY SPEND" TO RPT-TXT
           WRITE RPT-FILE-REC           FROM RPT-TEXT-LINE

           MOVE SPACES                  TO RPT-TEXT-LINE
           MOVE "RANK  MERCHANT                       TOTAL SPEND"
                                         TO RPT-TXT
           WRITE RPT-FILE-REC           FROM RPT-TEXT-LINE

           MOVE WS-MERCH-LIMIT           TO WS-MERCH-RANK
           IF WS-MERCH-CAP-CNT < WS-MERCH-LIMIT
              MOVE WS-MERCH-CAP-CNT      TO WS-MERCH-RANK
           END-IF

           PERFORM 585-BEGIN-RANK-ONE-MERCHANT
              THRU 585-END-RANK-ONE-MERCHANT
              VARYING IDX-MERCH FROM 1 BY 1
                 UNTIL IDX-MERCH > WS-MERCH-RANK

           PERFORM 510-BEGIN-WRITE-HEADING
              THRU 510-END-WRITE-HEADING.
       580-END-PRINT-SECTION-5.
           EXIT.

      *    FINDS THE LARGEST REMAINING TOTAL AT OR AFTER IDX-MERCH,    *
      *    SWAPS IT INTO THE CURRENT RANK POSITION, AND PRINTS IT --   *
      *    ONE STEP OF A PARTIAL SELECTION SORT THAT ONLY SORTS AS     *
      *    MANY RANKS AS WS-MERCH-LIMIT ACTUALLY NEEDS.                *
       585-BEGIN-RANK-ONE-MERCHANT.
           SET WS-MERCH-BEST-IDX TO IDX-MERCH
           PERFORM 587-BEGIN-FIND-BEST-REMAINING
              THRU 587-END-FIND-BEST-REMAINING
              VARYING IDX-MERCH-J FROM IDX-MERCH BY 1
                 UNTIL IDX-MERCH-J > WS-MERCH-CAP-CNT

           IF WS-MERCH-BEST-IDX NOT = IDX-MERCH
              MOVE WS-MERCH-ENT (IDX-MERCH)
                                  TO WS-MERCH-SWAP-ENTRY
              MOVE WS-MERCH-ENT (WS-MERCH-BEST-IDX)
                                  TO WS-MERCH-ENT (IDX-MERCH)
              MOVE WS-MERCH-SWAP-ENTRY              TO
                                  WS-MERCH-ENT (WS-MERCH-BEST-IDX)
           END-IF

           SET WS-MERCH-RANK-NUM TO IDX-MERCH
           MOVE SPACES                  TO RPT-RANK-LINE
           MOVE WS-MERCH-RANK-NUM       TO RPR-RANK
           MOVE MER-TBL-NAME (IDX-MERCH)  TO RPR-MERCHANT
           MOVE MER-TBL-TOTAL (IDX-MERCH) TO RPR-TOTAL
           WRITE RPT-FILE-REC            FROM RPT-RANK-LINE.
       585-END-RANK-ONE-MERCHANT.
           EXIT.

      *    KEEPS WS-MERCH-BEST-IDX POINTED AT THE HIGHEST TOTAL SEEN   *
      *    SO FAR -- A STRICT > MEANS THE FIRST ENTRY AT A GIVEN       *
      *    TOTAL WINS A TIE (R3).                                      *
       587-BEGIN-FIND-BEST-REMAINING.
           IF MER-TBL-TOTAL (IDX-MERCH-J) >
                       MER-TBL-TOTAL (WS-MERCH-BEST-IDX)
              SET WS-MERCH-BEST-IDX TO IDX-MERCH-J
           END-IF.
       587-END-FIND-BEST-REMAINING.
           EXIT.

      *----------------------------------------------------------------*
      *  590-PRINT-GRAND-TOTAL -- FINAL RUN TOTAL, ALL SECTIONS TIE    *
      *  BACK TO THIS FIGURE.                                          *
      *----------------------------------------------------------------*
       590-BEGIN-PRINT-GRAND-TOTAL.
           MOVE SPACES                  TO RPT-TEXT-LINE
           MOVE "RUN GRAND TOTAL"       TO RPT-TXT
           WRITE RPT-FILE-REC           FROM RPT-TEXT-LINE

           MOVE SPACES                  TO RPT-MONTH-LINE
           MOVE "ALL MOS"               TO RPM-YYYYMM
           MOVE WS-GRAND-TOTAL          TO RPM-TOTAL
           WRITE RPT-FILE-REC           FROM RPT-MONTH-LINE.
       590-END-PRINT-GRAND-TOTAL.
           EXIT.

      *    CLOSE AND POST THE VOLUME TOTALS A MEMBER SERVICES REP      *
      *    WOULD CHECK BEFORE RELEASING THE REPORT TO THE BOARD.       *
       900-BEGIN-TERMINATE.
           CLOSE REPORT-OUT

           DISPLAY "EXPRPT - RUN CONTROL TOTALS".
          DISPLAY "  RECORDS SCANNED (PASS 1)  : " WS-RECS-READ-1.
          DISPLAY "  RECORDS SCANNED (PASS 2)  : " WS-RECS-READ-2.
        DISPLAY "  MONTHS ON FILE            : " WS-MONTH-CAP-CNT.
          DISPLAY "  CATEGORIES ON FILE        : " WS-CAT-CAP-CNT.
        DISPLAY "  MERCHANTS ON FILE         : " WS-MERCH-CAP-CNT.
          DISPLAY "  GRAND TOTAL SPEND         : " WS-GRAND-TOTAL.
       900-END-TERMINATE.
           EXIT.

       END PROGRAM EXPRPT.


