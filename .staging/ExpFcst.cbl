       IDENTIFICATION DIVISION.
       PROGRAM-ID.    EXPFCST.
       AUTHOR.        S. AUSTIN.
       INSTALLATION.  CARDINAL DATA PROCESSING CO.
       DATE-WRITTEN.  JULY 1995.
       DATE-COMPILED.
       SECURITY. CARDINAL DATA PROCESSING CO. - INTERNAL USE ONLY.

      *================================================================*
      *  PROGRAM      EXPFCST                                          *
      *  TITLE        STEP 3 OF 4 - FORECAST NEXT MONTH'S SPEND        *
      *  ABSTRACT     READS CATTRAN TWICE.  THE FIRST PASS ROLLS A     *
      *                3-MONTH WINDOW OF THE MOST RECENT DISTINCT      *
      *                YEAR-MONTHS PRESENT (TRANSFER EXCLUDED); THE    *
      *                SECOND PASS ACCUMULATES EACH CATEGORY'S SPEND   *
      *                FOR THOSE MONTHS, APPLIES THE IQR OUTLIER TEST, *
      *                AND COMPUTES THE AVERAGE, STANDARD DEVIATION,   *
      *                MIN/MAX AND CONFIDENCE BAND USED TO FORECAST    *
      *                NEXT MONTH'S SPEND.  RESULTS PRINT TO FCSTOUT,  *
      *                CATEGORIES DESCENDING BY AVERAGE, TOTAL LAST.   *
      *  CALLS        NONE.                                            *
      *  CALLED BY    RUN VIA THE NIGHTLY EXPENSE-ANALYSIS JOB STREAM, *
      *                AFTER EXPCATG.                                  *
      *----------------------------------------------------------------*
      *  CHANGE LOG                                                    *
      *  950704  SA  CDP-0430  ORIGINAL PROGRAM -- AVG/STD/MIN/MAX     *
      *                        OVER THE LAST 3 MONTHS, NO OUTLIER      *
      *                        HANDLING.                               *
      *  981130  TP  CDP-0547  ADDED THE IQR OUTLIER TEST AFTER A ONE- *
      *                        TIME INSURANCE REFUND SKEWED            *
      *                        DECEMBER'S "HOME" FORECAST FOR THREE    *
      *                        MONTHS RUNNING.                         *
      *  990118  TP  CDP-0560  Y2K REVIEW -- YEAR-MONTH IS CARVED FROM *
      *                        THE CAT-DATE TEXT, ALREADY FULL 4-DIGIT *
      *                        YEAR, NO CHANGE REQUIRED.               *
      *  030512  WN  CDP-0716  ADDED THE ROLLING 3-SLOT WINDOW SO THE  *
      *                        PROGRAM NO LONGER NEEDS A FULL HISTORY  *
      *                        TABLE OF EVERY MONTH ON FILE.           *
      *  190226  MB  CDP-0903  RECOMPILE UNDER THE CURRENT COMPILER,   *
      *                        NO LOGIC CHANGE.                        *
      *  231105  MB  CDP-0944  ADDED THE UPSI-0 TRACE SWITCH TO MATCH  *
      *                        EXPCATG SO A FORECAST THAT LOOKS OFF    *
      *                        CAN BE WALKED PASS BY PASS.             *
      *================================================================*

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           CLASS WS-DIGIT-CLASS IS "0" THRU "9"
           UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
           UPSI-0 OFF STATUS IS WS-TRACE-SWITCH-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *    INPUT -- READ TWICE, ONCE FOR THE MONTH WINDOW (200) AND
      *    AGAIN FOR THE ACCUMULATION PASS (300).
           SELECT CATEGORIZED-TRANS ASSIGN TO "CATTRAN"
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-CATEGORIZED-TRANS.

      *    OUTPUT -- THE PRINTED FORECAST, ONE LINE PER CATEGORY PLUS
      *    A HEADING AND THE RESERVED TOTAL LINE.
           SELECT FORECAST-OUT    ASSIGN TO "FCSTOUT"
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-FORECAST-OUT.

       DATA DIVISION.
       FILE SECTION.
      *    SAME CATTRAN LAYOUT EXPCATG WRITES -- THIS PROGRAM READS
      *    CAT-CATEGORY, CAT-DATE AND CAT-AMOUNT-SPEND ONLY.
       FD  CATEGORIZED-TRANS
           LABEL RECORDS ARE STANDARD.
           COPY CATTRAN.

      *    ONE 112-BYTE PRINT LINE PER WRITE -- SEE RPTLINE-STYLE
      *    FCST-PRINT-LINE IN FCSTRES FOR THE COLUMN LAYOUT.
       FD  FORECAST-OUT
           LABEL RECORDS ARE STANDARD.
       01  FCSTOUT-FILE-REC            PIC X(112).

       WORKING-STORAGE SECTION.

      *    STANDALONE SWITCH, NOT PART OF ANY RECORD, SET OFF THE
      *    RUN-TIME UPSI-0 BIT (SEE SPECIAL-NAMES ABOVE) -- TURNED ON
      *    BY AN OPERATOR "UPSI 1" AT JCL TIME WHEN A RUN NEEDS THE
      *    EXTRA TRACE DISPLAYS SPRINKLED THROUGH THE PARAGRAPHS BELOW.
       77  WS-TRACE-SWITCH             PIC X(01) VALUE "N".
               88  WS-TRACE-SWITCH-ON              VALUE "Y".
               88  WS-TRACE-SWITCH-OFF             VALUE "N".

      *    WS-FCST-CONTROL / WS-FCST-TABLE / FCST-PRINT-LINE --
      *    KEPT IN WORKING STORAGE, NOT THE FD, SO THE CATEGORY
      *    ACCUMULATOR TABLE DOES NOT SHARE STORAGE WITH THE
      *    FORECAST-OUT RECORD AREA.
           COPY FCSTRES.

      *    FILE STATUS KEYS -- BOTH FILES ARE REQUIRED, SO EITHER ONE
      *    COMING BACK NOT "00" ON OPEN IS A STOP-RUN CONDITION.
       01  WS-FILE-STATUSES.
           05  FS-CATEGORIZED-TRANS    PIC X(02) VALUE "00".
               88  FS-CATEGORIZED-TRANS-OK       VALUE "00".
           05  FS-FORECAST-OUT         PIC X(02) VALUE "00".
               88  FS-FORECAST-OUT-OK            VALUE "00".
           05  FILLER                  PIC X(02).

      *    ONE EOF SWITCH COVERS BOTH READ PASSES -- CATTRAN IS CLOSED
      *    AND REOPENED BETWEEN PASS ONE AND PASS TWO, SO THE SAME
      *    SWITCH CAN BE REUSED RATHER THAN CARRYING TWO OF THEM.
       01  WS-RUN-SWITCHES.
           05  WS-MORE-CAT-RECS        PIC X(01) VALUE "Y".
               88  WS-NO-MORE-CAT-RECS           VALUE "N".
           05  FILLER                  PIC X(01).

      *    WS-CTE-01/WS-CTE-03 ARE COMPILE-TIME CONSTANTS USED IN ADD/
      *    SUBTRACT STATEMENTS SO THE DECIMAL LITERALS 1 AND 3 DO NOT
      *    SHOW UP BARE THROUGHOUT THE PROCEDURE DIVISION.  THE REST
      *    ARE THE PASS-BY-PASS READ AND USE COUNTS FOR TERMINATE.
       01  WS-COUNTERS.
           05  WS-CTE-01               PIC 9(01) COMP VALUE 1.
           05  WS-CTE-03               PIC 9(01) COMP VALUE 3.
           05  WS-RECS-READ-1         PIC 9(07) COMP VALUE ZEROES.
           05  WS-RECS-READ-2         PIC 9(07) COMP VALUE ZEROES.
           05  WS-RECS-USED           PIC 9(07) COMP VALUE ZEROES.
           05  FILLER                 PIC X(01).

      *    THE ROLLING WINDOW OF THE LAST THREE DISTINCT YEAR-MONTHS
      *    SEEN ON PASS ONE (TRANSFER CATEGORY ALREADY EXCLUDED).
      *    SLOT 3 IS ALWAYS THE MOST RECENT.
       01  WS-MONTH-WINDOW.
           05  WS-MWIN-ENTRY   OCCURS 3 TIMES
                                INDEXED BY IDX-MWIN
                                PIC X(07) VALUE SPACES.

      *    ALTERNATE YEAR/MONTH VIEW OF THE WINDOW TABLE.
       01  WS-MWIN-PARTS REDEFINES WS-MONTH-WINDOW.
           05  WS-MWIN-YM-ENT  OCCURS 3 TIMES
                                INDEXED BY IDX-MWIN-P.
               10  WS-MWIN-YYYY        PIC X(04).
               10  FILLER              PIC X(01).
               10  WS-MWIN-MM          PIC X(02).

      *    HOW MANY OF THE THREE WINDOW SLOTS ARE ACTUALLY FILLED --
      *    LESS THAN THREE ONLY EARLY IN A NEW CLIENT'S HISTORY.
       01  WS-MONTH-WINDOW-CNT        PIC 9(02) COMP VALUE ZEROES.
      *    CARRIES THE YEAR-MONTH OF THE PRIOR RECORD ACROSS READS SO
      *    220 CAN TELL WHEN THE WINDOW NEEDS TO SHIFT.
       01  WS-LAST-MONTH-SEEN          PIC X(07) VALUE SPACES.
      *    YEAR-MONTH LIFTED FROM CAT-DATE FOR THE RECORD BEING
      *    PROCESSED RIGHT NOW, REUSED ACROSS BOTH PASSES.
       01  WS-CURRENT-YEAR-MONTH       PIC X(07) VALUE SPACES.

      *    ALTERNATE YEAR/MONTH VIEW OF WS-CURRENT-YEAR-MONTH -- SAME
      *    SPLIT HABIT AS CAT-DATE-PARTS IN CATTRAN.
       01  WS-CURRENT-YM-PARTS REDEFINES WS-CURRENT-YEAR-MONTH.
           05  WS-YM-YYYY              PIC X(04).
           05  FILLER                  PIC X(01).
           05  WS-YM-MM                PIC X(02).

      *    SET BY 332 TO THE WINDOW SLOT (1-3) A RECORD'S YEAR-MONTH
      *    MATCHED, OR LEFT ZERO WHEN THE RECORD FALLS OUTSIDE THE
      *    3-MONTH WINDOW AND IS TO BE IGNORED BY PASS TWO.
       01  WS-MATCHED-SLOT            PIC 9(02) COMP VALUE ZEROES.

      *    ONE SWAP-HOLD AREA, SAME SHAPE AS WS-FCST-ENTRY, USED BY
      *    THE DESCENDING-BY-AVERAGE BUBBLE SORT IN 600-SORT-RESULTS.
       01  WS-FCST-SWAP-ENTRY.
           05  SW-FCW-CATEGORY         PIC X(15).
           05  SW-FCW-MONTH-CNT        PIC 9(02) COMP.
           05  SW-FCW-MONTH-TOT OCCURS 3 TIMES.
               10  SW-FCW-MONTH-YYYYMM PIC X(07).
               10  SW-FCW-MONTH-AMT    PIC S9(09)V99.
               10  SW-FCW-MONTH-RETAIN PIC X(01).
           05  SW-FCW-RETAIN-CNT       PIC 9(02) COMP.
           05  SW-FCW-AVG-SPEND        PIC S9(09)V99.
           05  SW-FCW-STD-DEV          PIC S9(09)V99.
           05  SW-FCW-MIN-SPEND        PIC S9(09)V99.
           05  SW-FCW-MAX-SPEND        PIC S9(09)V99.
           05  SW-FCW-CONF-LOW         PIC S9(09)V99.
           05  SW-FCW-CONF-HIGH        PIC S9(09)V99.
           05  FILLER                  PIC X(01).

      *    SET "Y" WHEN A SWAP OCCURS DURING A SORT PASS -- CARRIED
      *    FOR DIAGNOSTIC USE ONLY, SINCE 610 BOUNDS THE SORT BY
      *    SHRINKING WS-SORT-BOTTOM RATHER THAN TESTING THIS SWITCH.
       01  WS-SORT-SWAPPED-SWITCH      PIC X(01) VALUE "N".
               88  WS-SORT-A-SWAP-HAPPENED           VALUE "Y".
      *    HIGH END OF THE UNSORTED PORTION OF THE CATEGORY TABLE --
      *    SHRINKS BY ONE EACH BUBBLE-SORT PASS.
       01  WS-SORT-BOTTOM             PIC 9(04) COMP VALUE ZEROES.

      *    WORK AREAS FOR 450-APPLY-IQR (PER-CATEGORY OUTLIER TEST).
       01  WS-IQR-WORK.
           05  WS-IQR-SORTED   OCCURS 3 TIMES
                                INDEXED BY IDX-IQR IDX-IQR-J
                                PIC S9(09)V99.
      *    WHOLE-DOLLAR/CENTS VIEW OF THE SORTED TABLE -- CARRIED
      *    FORWARD FOR ANY TRACE DISPLAY ADDED UNDER UPSI-0.
           05  WS-IQR-SORTED-PARTS REDEFINES WS-IQR-SORTED
                                OCCURS 3 TIMES.
               10  WS-IQR-SORT-WHOLE   PIC S9(09).
               10  WS-IQR-SORT-CENTS   PIC 99.
           05  WS-IQR-N               PIC 9(02) COMP VALUE ZEROES.
           05  WS-IQR-Q1-POS           PIC S9(02)V9999.
           05  WS-IQR-Q3-POS           PIC S9(02)V9999.
           05  WS-IQR-Q1               PIC S9(09)V99.
           05  WS-IQR-Q3               PIC S9(09)V99.
           05  WS-IQR-RANGE            PIC S9(09)V99.
           05  WS-IQR-LOW-FENCE        PIC S9(09)V99.
           05  WS-IQR-HIGH-FENCE       PIC S9(09)V99.
           05  WS-IQR-SWAP             PIC S9(09)V99.
           05  FILLER                  PIC X(01).

      *    WORK AREAS FOR 460-INTERPOLATE -- LINEAR INTERPOLATION      *
      *    BETWEEN TWO ORDER STATISTICS AT A 0-RELATIVE FRACTIONAL     *
      *    POSITION.  THE FLOOR SUBSCRIPT IS TAKEN BY MOVING THE       *
      *    FRACTIONAL POSITION TO AN INTEGER FIELD -- COBOL MOVE       *
      *    TRUNCATES RATHER THAN ROUNDS, WHICH IS ALL THE FLOOR OF A   *
      *    NON-NEGATIVE POSITION REQUIRES.                             *
       01  WS-INTERP-WORK.
           05  WS-IQR-INTERP-POS       PIC S9(02)V9999.
           05  WS-IQR-INTERP-VALUE     PIC S9(09)V99.
           05  WS-IQR-FLOOR0           PIC 9(02) COMP.
           05  WS-IQR-FLOOR-SUB        PIC 9(02) COMP.
           05  WS-IQR-CEIL-SUB         PIC 9(02) COMP.
           05  WS-IQR-FRACTION         PIC S9V9999.
           05  FILLER                  PIC X(01).

      *    WORK AREAS FOR 470-COMPUTE-STATS.
       01  WS-STAT-WORK.
           05  WS-ST-SUM               PIC S9(09)V99.
           05  WS-ST-SUM-SQ-DIFF       PIC S9(11)V9999.
           05  WS-ST-DIFF              PIC S9(09)V99.
           05  WS-ST-VARIANCE          PIC S9(09)V9999.
           05  WS-ST-DIVISOR           PIC 9(02) COMP.
           05  WS-FCST-FIRST-RETAINED-SWITCH PIC X(01) VALUE "Y".
               88  WS-FCST-FIRST-RETAINED-IS-ON       VALUE "Y".
           05  FILLER                  PIC X(01).

       PROCEDURE DIVISION.

      *----------------------------------------------------------------*
      *  000-MAIN-PARAGRAPH -- TWO PASSES OVER CATTRAN (200 THEN 300), *
      *  FOLLOWED BY THE STATS, SORT AND PRINT STEPS.  CATTRAN IS NOT  *
      *  RE-READ AFTER PASS TWO -- EVERYTHING FROM HERE ON WORKS OFF   *
      *  THE IN-MEMORY WS-FCST-TABLE BUILT DURING THE TWO PASSES.      *
      *----------------------------------------------------------------*
       000-MAIN-PARAGRAPH.
          DISPLAY "EXPFCST - FORECAST NEXT MONTH'S CATEGORY SPEND"

           PERFORM 100-BEGIN-INITIALIZE
              THRU 100-END-INITIALIZE

           PERFORM 200-BEGIN-PASS-ONE
              THRU 200-END-PASS-ONE

           PERFORM 300-BEGIN-PASS-TWO
              THRU 300-END-PASS-TWO

           PERFORM 400-BEGIN-COMPUTE-ALL-STATS
              THRU 400-END-COMPUTE-ALL-STATS

           PERFORM 600-BEGIN-SORT-RESULTS
              THRU 600-END-SORT-RESULTS

           PERFORM 700-BEGIN-PRINT-RESULTS
              THRU 700-END-PRINT-RESULTS

           PERFORM 900-BEGIN-TERMINATE
              THRU 900-END-TERMINATE

           STOP RUN.

      *    OPEN THE OUTPUT FILE UP FRONT SO A BAD ASSIGN OR A FULL     *
      *    VOLUME ABENDS THE RUN BEFORE EITHER READ PASS IS STARTED.   *
       100-BEGIN-INITIALIZE.
           OPEN OUTPUT FORECAST-OUT
           IF NOT FS-FORECAST-OUT-OK
              DISPLAY "EXPFCST - UNABLE TO OPEN FCSTOUT, STATUS "
                      FS-FORECAST-OUT
              STOP RUN
           END-IF.
       100-END-INITIALIZE.
           EXIT.

      *----------------------------------------------------------------*
      *  200-PASS-ONE -- ROLL THE 3-SLOT MONTH WINDOW.  THE FILE IS IN *
      *  ASCENDING DATE ORDER (CARRIED FORWARD FROM EXPCLEAN), SO A    *
      *  NEW YEAR-MONTH ONLY EVER APPEARS AT THE HIGH END -- SHIFT THE *
      *  WINDOW LEFT AND DROP THE NEW MONTH INTO SLOT 3.               *
      *----------------------------------------------------------------*
       200-BEGIN-PASS-ONE.
           OPEN INPUT CATEGORIZED-TRANS
           MOVE "Y"                     TO WS-MORE-CAT-RECS
           PERFORM 210-BEGIN-READ-PASS-ONE
              THRU 210-END-READ-PASS-ONE

           PERFORM 220-BEGIN-SCAN-PASS-ONE
              THRU 220-END-SCAN-PASS-ONE
              UNTIL WS-NO-MORE-CAT-RECS

           CLOSE CATEGORIZED-TRANS

           MOVE ZEROES                  TO WS-MONTH-WINDOW-CNT
           PERFORM 230-BEGIN-COUNT-WINDOW-SLOT
              THRU 230-END-COUNT-WINDOW-SLOT
              VARYING IDX-MWIN FROM 1 BY 1
                 UNTIL IDX-MWIN > 3.
       200-END-PASS-ONE.
           EXIT.

      *    ONE READ PER CALL, DRIVEN FROM 220 -- KEEPS THE READ/TEST   *
      *    FOR END-OF-FILE PATTERN THE SAME AS THE PASS-TWO READER.    *
       210-BEGIN-READ-PASS-ONE.
           READ CATEGORIZED-TRANS
               AT END
                  SET WS-NO-MORE-CAT-RECS TO TRUE
               NOT AT END
                  ADD WS-CTE-01         TO WS-RECS-READ-1
           END-READ.
       210-END-READ-PASS-ONE.
           EXIT.

       220-BEGIN-SCAN-PASS-ONE.
      *    TRANSFER CATEGORY NEVER COUNTS AS SPEND, SO IT DOES NOT GET *
      *    TO OPEN OR ADVANCE A MONTH SLOT IN THE WINDOW.              *
           IF NOT CAT-CATEGORY-TRANSFER
              MOVE CAT-DATE (1:7)       TO WS-CURRENT-YEAR-MONTH
      *       A CHANGED YEAR-MONTH MEANS WE HAVE HIT THE FIRST RECORD  *
      *       OF A NEW MONTH -- SHIFT THE WINDOW LEFT ONE SLOT AND     *
      *       PARK THE NEW MONTH IN SLOT 3.                            *
              IF WS-CURRENT-YEAR-MONTH NOT = WS-LAST-MONTH-SEEN
                 MOVE WS-MWIN-ENTRY (2) TO WS-MWIN-ENTRY (1)
                 MOVE WS-MWIN-ENTRY (3) TO WS-MWIN-ENTRY (2)
                 MOVE WS-CURRENT-YEAR-MONTH TO WS-MWIN-ENTRY (3)
                 MOVE WS-CURRENT-YEAR-MONTH TO WS-LAST-MONTH-SEEN
              END-IF
           END-IF

           PERFORM 210-BEGIN-READ-PASS-ONE
              THRU 210-END-READ-PASS-ONE.
       220-END-SCAN-PASS-ONE.
           EXIT.

      *    EARLY IN A RUN'S LIFE THE WINDOW MAY NOT YET HAVE THREE     *
      *    DISTINCT MONTHS -- COUNT ONLY THE SLOTS THAT GOT FILLED.    *
       230-BEGIN-COUNT-WINDOW-SLOT.
           IF WS-MWIN-ENTRY (IDX-MWIN) NOT = SPACES
              ADD WS-CTE-01             TO WS-MONTH-WINDOW-CNT
           END-IF.
       230-END-COUNT-WINDOW-SLOT.
           EXIT.

      *----------------------------------------------------------------*
      *  300-PASS-TWO -- REOPEN CATTRAN AND ACCUMULATE EACH CATEGORY'S *
      *  SPEND FOR THE THREE WINDOW MONTHS, PLUS THE RESERVED "TOTAL"  *
      *  ENTRY (TABLE INDEX 1) CARRYING THE SAME THREE MONTHS SUMMED   *
      *  OVER ALL CATEGORIES.                                          *
      *----------------------------------------------------------------*
       300-BEGIN-PASS-TWO.
           MOVE ZEROES                  TO WS-FCST-CAP-CNT
           ADD WS-CTE-01                TO WS-FCST-CAP-CNT
          MOVE "TOTAL"                 TO FCW-CATEGORY (WS-CTE-01)
           PERFORM 310-BEGIN-INIT-MONTH-SLOTS
              THRU 310-END-INIT-MONTH-SLOTS
              VARYING IDX-FCST FROM 1 BY 1
                 UNTIL IDX-FCST > 1

           OPEN INPUT CATEGORIZED-TRANS
           MOVE "Y"                     TO WS-MORE-CAT-RECS
           PERFORM 320-BEGIN-READ-PASS-TWO
              THRU 320-END-READ-PASS-TWO

           PERFORM 330-BEGIN-SCAN-PASS-TWO
              THRU 330-END-SCAN-PASS-TWO
              UNTIL WS-NO-MORE-CAT-RECS

           CLOSE CATEGORIZED-TRANS.
       300-END-PASS-TWO.
           EXIT.

      *    CLEARS ONE TABLE ENTRY'S THREE MONTH SLOTS TO ZERO AND      *
      *    STAMPS THEM WITH THE WINDOW'S YEAR-MONTHS SO A CATEGORY     *
      *    WITH NO SPEND IN A GIVEN MONTH STILL PRINTS A ZERO RATHER   *
      *    THAN BEING SKIPPED.                                         *
       310-BEGIN-INIT-MONTH-SLOTS.
          MOVE WS-MONTH-WINDOW-CNT     TO FCW-MONTH-CNT (IDX-FCST)
         MOVE ZEROES                  TO FCW-RETAIN-CNT (IDX-FCST)
           PERFORM 312-BEGIN-INIT-ONE-SLOT
              THRU 312-END-INIT-ONE-SLOT
              VARYING IDX-FCST-MO FROM 1 BY 1
                 UNTIL IDX-FCST-MO > 3.
       310-END-INIT-MONTH-SLOTS.
           EXIT.

      *    RETAINED STARTS TRUE FOR EVERY SLOT -- 450 TURNS A SLOT OFF *
      *    ONLY WHEN THE IQR TEST LATER MARKS IT AN OUTLIER.           *
       312-BEGIN-INIT-ONE-SLOT.
           MOVE WS-MWIN-ENTRY (IDX-FCST-MO)
                        TO FCW-MONTH-YYYYMM (IDX-FCST IDX-FCST-MO)
           MOVE ZEROES
                        TO FCW-MONTH-AMT (IDX-FCST IDX-FCST-MO)
           SET FCW-MONTH-IS-RETAINED (IDX-FCST IDX-FCST-MO) TO TRUE.
       312-END-INIT-ONE-SLOT.
           EXIT.

      *    SEPARATE READ COUNTER (WS-RECS-READ-2) FROM PASS ONE SO THE *
      *    TERMINATE TOTALS SHOW EACH PASS'S VOLUME ON ITS OWN LINE.   *
       320-BEGIN-READ-PASS-TWO.
           READ CATEGORIZED-TRANS
               AT END
                  SET WS-NO-MORE-CAT-RECS TO TRUE
               NOT AT END
                  ADD WS-CTE-01         TO WS-RECS-READ-2
           END-READ.
       320-END-READ-PASS-TWO.
           EXIT.

       330-BEGIN-SCAN-PASS-TWO.
           IF NOT CAT-CATEGORY-TRANSFER
              MOVE CAT-DATE (1:7)       TO WS-CURRENT-YEAR-MONTH
              MOVE ZEROES               TO WS-MATCHED-SLOT
      *       A RECORD OUTSIDE THE 3-MONTH WINDOW (OLDER HISTORY KEPT *
      *       IN CATTRAN FOR OTHER STEPS) LEAVES WS-MATCHED-SLOT ZERO *
      *       AND IS SIMPLY SKIPPED BELOW.                             *
              PERFORM 332-BEGIN-MATCH-SLOT
                 THRU 332-END-MATCH-SLOT
                 VARYING IDX-MWIN FROM 1 BY 1
                    UNTIL IDX-MWIN > 3
                       OR WS-MATCHED-SLOT > 0

              IF WS-MATCHED-SLOT > 0
                 ADD WS-CTE-01          TO WS-RECS-USED
                 PERFORM 340-BEGIN-FIND-CATEGORY-ENTRY
                    THRU 340-END-FIND-CATEGORY-ENTRY
      *          POST THE SAME AMOUNT TO THE CATEGORY'S OWN ENTRY AND *
      *          TO THE RESERVED TOTAL ENTRY (TABLE INDEX 1) SO THE   *
      *          TOTAL LINE NEVER DRIFTS FROM THE SUM OF THE DETAIL.  *
                 ADD CAT-AMOUNT-SPEND
                    TO FCW-MONTH-AMT (IDX-FCST WS-MATCHED-SLOT)
                 ADD CAT-AMOUNT-SPEND
                    TO FCW-MONTH-AMT (WS-CTE-01 WS-MATCHED-SLOT)
              END-IF
           END-IF

           PERFORM 320-BEGIN-READ-PASS-TWO
              THRU 320-END-READ-PASS-TWO.
       330-END-SCAN-PASS-TWO.
           EXIT.

      *    TESTS ONE WINDOW SLOT AGAINST THE RECORD'S YEAR-MONTH; THE  *
      *    VARYING LOOP IN 330 STOPS AS SOON AS THIS SETS A NONZERO    *
      *    SLOT NUMBER.                                                *
       332-BEGIN-MATCH-SLOT.
           IF WS-CURRENT-YEAR-MONTH = WS-MWIN-ENTRY (IDX-MWIN)
              MOVE IDX-MWIN             TO WS-MATCHED-SLOT
           END-IF.
       332-END-MATCH-SLOT.
           EXIT.

      *    LOOKS UP CAT-CATEGORY IN THE TABLE (STARTING AFTER THE      *
      *    RESERVED TOTAL ENTRY); ADDS A NEW ENTRY IF NOT FOUND.  ON   *
      *    EXIT IDX-FCST POINTS AT THE CATEGORY'S ENTRY.               *
       340-BEGIN-FIND-CATEGORY-ENTRY.
           SET IDX-FCST TO 2
           SEARCH WS-FCST-ENTRY
               AT END
                  ADD WS-CTE-01         TO WS-FCST-CAP-CNT
                  SET IDX-FCST TO WS-FCST-CAP-CNT
                  MOVE CAT-CATEGORY     TO FCW-CATEGORY (IDX-FCST)
                  PERFORM 310-BEGIN-INIT-MONTH-SLOTS
                     THRU 310-END-INIT-MONTH-SLOTS
               WHEN FCW-CATEGORY (IDX-FCST) = CAT-CATEGORY
                  CONTINUE
           END-SEARCH.
       340-END-FIND-CATEGORY-ENTRY.
           EXIT.

      *----------------------------------------------------------------*
      *  400-COMPUTE-ALL-STATS -- FOR EVERY TABLE ENTRY (TOTAL PLUS    *
      *  EACH CATEGORY), APPLY THE IQR TEST AND THEN THE AVG/STD/MIN/  *
      *  MAX/CONFIDENCE-BAND MATH.                                     *
      *----------------------------------------------------------------*
       400-BEGIN-COMPUTE-ALL-STATS.
           PERFORM 480-BEGIN-PROCESS-ONE-ENTRY
              THRU 480-END-PROCESS-ONE-ENTRY
              VARYING IDX-FCST FROM 1 BY 1
                 UNTIL IDX-FCST > WS-FCST-CAP-CNT.
       400-END-COMPUTE-ALL-STATS.
           EXIT.

       480-BEGIN-PROCESS-ONE-ENTRY.
           PERFORM 450-BEGIN-APPLY-IQR
              THRU 450-END-APPLY-IQR
           PERFORM 470-BEGIN-COMPUTE-STATS
              THRU 470-END-COMPUTE-STATS.
       480-END-PROCESS-ONE-ENTRY.
           EXIT.

      *----------------------------------------------------------------*
      *  450-APPLY-IQR -- F3.  WITH A 3-MONTH WINDOW THE SET NEVER     *
      *  REACHES FOUR VALUES SO THIS ALWAYS TAKES THE "KEEP ALL"       *
      *  BRANCH TODAY; THE QUARTILE MATH IS KEPT IN STEP SO THE RULE   *
      *  IS STILL HONORED IF THE LOOKBACK WINDOW IS EVER WIDENED.      *
      *----------------------------------------------------------------*
       450-BEGIN-APPLY-IQR.
           MOVE FCW-MONTH-CNT (IDX-FCST) TO WS-IQR-N

           IF WS-IQR-N < 4
              PERFORM 452-BEGIN-RETAIN-ALL
                 THRU 452-END-RETAIN-ALL
                 VARYING IDX-FCST-MO FROM 1 BY 1
                    UNTIL IDX-FCST-MO > WS-IQR-N
           MOVE WS-IQR-N              TO FCW-RETAIN-CNT (IDX-FCST)
           ELSE
              PERFORM 455-BEGIN-LOAD-SORTED
                 THRU 455-END-LOAD-SORTED
                 VARYING IDX-FCST-MO FROM 1 BY 1
                    UNTIL IDX-FCST-MO > WS-IQR-N
              PERFORM 457-BEGIN-SORT-IQR-VALUES
                 THRU 457-END-SORT-IQR-VALUES

              COMPUTE WS-IQR-Q1-POS = (WS-IQR-N - 1) * 0.25
              COMPUTE WS-IQR-Q3-POS = (WS-IQR-N - 1) * 0.75

              MOVE WS-IQR-Q1-POS          TO WS-IQR-INTERP-POS
              PERFORM 460-BEGIN-INTERPOLATE
                 THRU 460-END-INTERPOLATE
              MOVE WS-IQR-INTERP-VALUE    TO WS-IQR-Q1

              MOVE WS-IQR-Q3-POS          TO WS-IQR-INTERP-POS
              PERFORM 460-BEGIN-INTERPOLATE
                 THRU 460-END-INTERPOLATE
              MOVE WS-IQR-INTERP-VALUE    TO WS-IQR-Q3

              COMPUTE WS-IQR-RANGE = WS-IQR-Q3 - WS-IQR-Q1
              COMPUTE WS-IQR-LOW-FENCE =
                      WS-IQR-Q1 - (1.5 * WS-IQR-RANGE)
              COMPUTE WS-IQR-HIGH-FENCE =
                      WS-IQR-Q3 + (1.5 * WS-IQR-RANGE)

          MOVE ZEROES                 TO FCW-RETAIN-CNT (IDX-FCST)
              PERFORM 465-BEGIN-TEST-FENCE
                 THRU 465-END-TEST-FENCE
                 VARYING IDX-FCST-MO FROM 1 BY 1
                    UNTIL IDX-FCST-MO > WS-IQR-N

              IF FCW-RETAIN-CNT (IDX-FCST) = 0
                 PERFORM 452-BEGIN-RETAIN-ALL
                    THRU 452-END-RETAIN-ALL
                    VARYING IDX-FCST-MO FROM 1 BY 1
                       UNTIL IDX-FCST-MO > WS-IQR-N
             MOVE WS-IQR-N            TO FCW-RETAIN-CNT (IDX-FCST)
              END-IF
           END-IF.
       450-END-APPLY-IQR.
           EXIT.

      *    USED BOTH FOR THE UNDER-4-VALUES SHORT CIRCUIT AND FOR THE  *
      *    SAFETY NET WHEN THE FENCE TEST SOMEHOW RETAINS NOTHING.     *
       452-BEGIN-RETAIN-ALL.
         SET FCW-MONTH-IS-RETAINED (IDX-FCST IDX-FCST-MO) TO TRUE.
       452-END-RETAIN-ALL.
           EXIT.

      *    COPIES THE ENTRY'S RAW MONTHLY AMOUNTS INTO THE SCRATCH     *
      *    ARRAY THAT 457 SORTS -- THE ORIGINAL FCW-MONTH-AMT ORDER    *
      *    (OLDEST TO NEWEST) MUST NOT BE DISTURBED.                   *
       455-BEGIN-LOAD-SORTED.
           MOVE FCW-MONTH-AMT (IDX-FCST IDX-FCST-MO)
                                   TO WS-IQR-SORTED (IDX-FCST-MO).
       455-END-LOAD-SORTED.
           EXIT.

      *    BUBBLE SORT OF WS-IQR-SORTED ASCENDING -- THE WINDOW IS AT  *
      *    MOST A HANDFUL OF VALUES SO A SIMPLE N-SQUARED PASS IS FINE.*
       457-BEGIN-SORT-IQR-VALUES.
           PERFORM 458-BEGIN-IQR-OUTER-PASS
              THRU 458-END-IQR-OUTER-PASS
              VARYING IDX-IQR FROM 1 BY 1
                 UNTIL IDX-IQR >= WS-IQR-N.
       457-END-SORT-IQR-VALUES.
           EXIT.

       458-BEGIN-IQR-OUTER-PASS.
           PERFORM 459-BEGIN-IQR-COMPARE
              THRU 459-END-IQR-COMPARE
              VARYING IDX-IQR-J FROM 1 BY 1
                 UNTIL IDX-IQR-J > WS-IQR-N - IDX-IQR.
       458-END-IQR-OUTER-PASS.
           EXIT.

      *    SWAPS ADJACENT ENTRIES WHEN OUT OF ORDER -- THE USUAL       *
      *    BUBBLE-SORT COMPARE/EXCHANGE STEP.                          *
       459-BEGIN-IQR-COMPARE.
           IF WS-IQR-SORTED (IDX-IQR-J) > WS-IQR-SORTED (IDX-IQR-J + 1)
              MOVE WS-IQR-SORTED (IDX-IQR-J)     TO WS-IQR-SWAP
              MOVE WS-IQR-SORTED (IDX-IQR-J + 1)
                                  TO WS-IQR-SORTED (IDX-IQR-J)
              MOVE WS-IQR-SWAP
                                  TO WS-IQR-SORTED (IDX-IQR-J + 1)
           END-IF.
       459-END-IQR-COMPARE.
           EXIT.

      *    LINEAR INTERPOLATION BETWEEN ORDER STATISTICS AT POSITION   *
      *    WS-IQR-INTERP-POS (0-RELATIVE) INTO WS-IQR-INTERP-VALUE.    *
       460-BEGIN-INTERPOLATE.
      *    MOVING A FRACTIONAL FIELD TO AN INTEGER PIC TRUNCATES --
      *    THAT IS ALL THE FLOOR OF A NON-NEGATIVE POSITION NEEDS.
           MOVE WS-IQR-INTERP-POS       TO WS-IQR-FLOOR0
           ADD WS-CTE-01                TO WS-IQR-FLOOR0
           MOVE WS-IQR-FLOOR0           TO WS-IQR-FLOOR-SUB
                                           WS-IQR-CEIL-SUB
           IF WS-IQR-FLOOR-SUB < WS-IQR-N
              ADD WS-CTE-01             TO WS-IQR-CEIL-SUB
           END-IF

           COMPUTE WS-IQR-FRACTION =
                   WS-IQR-INTERP-POS - (WS-IQR-FLOOR-SUB - 1)

           COMPUTE WS-IQR-INTERP-VALUE ROUNDED =
                   WS-IQR-SORTED (WS-IQR-FLOOR-SUB)
                   + (WS-IQR-FRACTION *
                      (WS-IQR-SORTED (WS-IQR-CEIL-SUB)
                       - WS-IQR-SORTED (WS-IQR-FLOOR-SUB))).
       460-END-INTERPOLATE.
           EXIT.

      *    A MONTH INSIDE THE FENCES IS RETAINED; OUTSIDE IT IS MARKED *
      *    "N" AND DROPPED OUT OF THE AVG/STD-DEV MATH IN 470.         *
       465-BEGIN-TEST-FENCE.
           IF FCW-MONTH-AMT (IDX-FCST IDX-FCST-MO) >= WS-IQR-LOW-FENCE
              AND FCW-MONTH-AMT (IDX-FCST IDX-FCST-MO)
                                           <= WS-IQR-HIGH-FENCE
              SET FCW-MONTH-IS-RETAINED (IDX-FCST IDX-FCST-MO) TO TRUE
              ADD WS-CTE-01             TO FCW-RETAIN-CNT (IDX-FCST)
           ELSE
              MOVE "N" TO FCW-MONTH-RETAIN (IDX-FCST IDX-FCST-MO)
           END-IF.
       465-END-TEST-FENCE.
           EXIT.

      *----------------------------------------------------------------*
      *  470-COMPUTE-STATS -- F4.  AVG/STD (N-1)/MIN/MAX/CONFIDENCE    *
      *  BAND OVER THE RETAINED MONTHLY TOTALS.                        *
      *----------------------------------------------------------------*
       470-BEGIN-COMPUTE-STATS.
           MOVE ZEROES                  TO WS-ST-SUM
           MOVE ZEROES                  TO FCW-MIN-SPEND (IDX-FCST)
           MOVE ZEROES                  TO FCW-MAX-SPEND (IDX-FCST)
           MOVE "Y"                TO WS-FCST-FIRST-RETAINED-SWITCH

           PERFORM 472-BEGIN-ACCUM-RETAINED
              THRU 472-END-ACCUM-RETAINED
              VARYING IDX-FCST-MO FROM 1 BY 1
                 UNTIL IDX-FCST-MO > FCW-MONTH-CNT (IDX-FCST)

           IF FCW-RETAIN-CNT (IDX-FCST) > 0
              COMPUTE FCW-AVG-SPEND (IDX-FCST) ROUNDED =
                      WS-ST-SUM / FCW-RETAIN-CNT (IDX-FCST)
           ELSE
            MOVE ZEROES                TO FCW-AVG-SPEND (IDX-FCST)
           END-IF

           MOVE ZEROES                  TO WS-ST-SUM-SQ-DIFF
           PERFORM 474-BEGIN-ACCUM-SQ-DIFF
              THRU 474-END-ACCUM-SQ-DIFF
              VARYING IDX-FCST-MO FROM 1 BY 1
                 UNTIL IDX-FCST-MO > FCW-MONTH-CNT (IDX-FCST)

           IF FCW-RETAIN-CNT (IDX-FCST) > 1
             COMPUTE WS-ST-DIVISOR = FCW-RETAIN-CNT (IDX-FCST) - 1
        COMPUTE WS-ST-VARIANCE = WS-ST-SUM-SQ-DIFF / WS-ST-DIVISOR
              COMPUTE FCW-STD-DEV (IDX-FCST) ROUNDED =
                      WS-ST-VARIANCE ** 0.5
           ELSE
              MOVE ZEROES                TO FCW-STD-DEV (IDX-FCST)
           END-IF

           COMPUTE FCW-CONF-LOW (IDX-FCST) ROUNDED =
                 FCW-AVG-SPEND (IDX-FCST) - FCW-STD-DEV (IDX-FCST)
           COMPUTE FCW-CONF-HIGH (IDX-FCST) ROUNDED =
                FCW-AVG-SPEND (IDX-FCST) + FCW-STD-DEV (IDX-FCST).
       470-END-COMPUTE-STATS.
           EXIT.

      *    ACCUMULATES THE SUM (FOR THE AVERAGE) AND TRACKS MIN/MAX    *
      *    ACROSS ONLY THE RETAINED MONTHS -- THE FIRST-RETAINED       *
      *    SWITCH SEEDS MIN/MAX ON THE FIRST HIT SO AN EXCLUDED        *
      *    OUTLIER CANNOT SKEW THE RANGE.                              *
       472-BEGIN-ACCUM-RETAINED.
           IF FCW-MONTH-IS-RETAINED (IDX-FCST IDX-FCST-MO)
             ADD FCW-MONTH-AMT (IDX-FCST IDX-FCST-MO) TO WS-ST-SUM
              IF WS-FCST-FIRST-RETAINED-IS-ON
                 MOVE FCW-MONTH-AMT (IDX-FCST IDX-FCST-MO)
                                     TO FCW-MIN-SPEND (IDX-FCST)
                 MOVE FCW-MONTH-AMT (IDX-FCST IDX-FCST-MO)
                                     TO FCW-MAX-SPEND (IDX-FCST)
              MOVE "N"            TO WS-FCST-FIRST-RETAINED-SWITCH
              ELSE
                 IF FCW-MONTH-AMT (IDX-FCST IDX-FCST-MO)
                                     < FCW-MIN-SPEND (IDX-FCST)
                    MOVE FCW-MONTH-AMT (IDX-FCST IDX-FCST-MO)
                                     TO FCW-MIN-SPEND (IDX-FCST)
                 END-IF
                 IF FCW-MONTH-AMT (IDX-FCST IDX-FCST-MO)
                                     > FCW-MAX-SPEND (IDX-FCST)
                    MOVE FCW-MONTH-AMT (IDX-FCST IDX-FCST-MO)
                                     TO FCW-MAX-SPEND (IDX-FCST)
                 END-IF
              END-IF
           END-IF.
       472-END-ACCUM-RETAINED.
           EXIT.

      *    SUMS THE SQUARED DEVIATION FROM THE AVERAGE FOR EACH        *
      *    RETAINED MONTH -- FEEDS THE N-1 VARIANCE COMPUTE BACK IN    *
      *    470.                                                        *
       474-BEGIN-ACCUM-SQ-DIFF.
           IF FCW-MONTH-IS-RETAINED (IDX-FCST IDX-FCST-MO)
         COMPUTE WS-ST-DIFF = FCW-MONTH-AMT (IDX-FCST IDX-FCST-MO)
                                   - FCW-AVG-SPEND (IDX-FCST)
              COMPUTE WS-ST-SUM-SQ-DIFF = WS-ST-SUM-SQ-DIFF
                                   + (WS-ST-DIFF * WS-ST-DIFF)
           END-IF.
       474-END-ACCUM-SQ-DIFF.
           EXIT.

      *----------------------------------------------------------------*
      *  600-SORT-RESULTS -- F5.  BUBBLE-SORT THE CATEGORY ENTRIES     *
      *  (TABLE INDEXES 2 THRU WS-FCST-CAP-CNT) DESCENDING BY AVERAGE  *
      *  SPEND.  THE RESERVED TOTAL ENTRY AT INDEX 1 NEVER MOVES.      *
      *----------------------------------------------------------------*
       600-BEGIN-SORT-RESULTS.
           IF WS-FCST-CAP-CNT > 2
              MOVE WS-FCST-CAP-CNT      TO WS-SORT-BOTTOM
              PERFORM 610-BEGIN-SORT-PASS
                 THRU 610-END-SORT-PASS
                 UNTIL WS-SORT-BOTTOM <= 2
           END-IF.
       600-END-SORT-RESULTS.
           EXIT.

      *    WS-SORT-SWAPPED-SWITCH IS SET BY 620 BUT NOT TESTED HERE -- *
      *    WS-SORT-BOTTOM SHRINKING BY ONE EACH PASS IS WHAT BOUNDS    *
      *    THE SORT, THE SAME FIXED-PASS-COUNT STYLE USED ELSEWHERE.   *
       610-BEGIN-SORT-PASS.
           MOVE "N"                     TO WS-SORT-SWAPPED-SWITCH
           PERFORM 620-BEGIN-SORT-COMPARE
              THRU 620-END-SORT-COMPARE
              VARYING IDX-FCST FROM 2 BY 1
                 UNTIL IDX-FCST >= WS-SORT-BOTTOM
           SUBTRACT WS-CTE-01 FROM WS-SORT-BOTTOM.
       610-END-SORT-PASS.
           EXIT.

      *    SWAPS TWO WHOLE TABLE ENTRIES (NOT JUST THE AVERAGE) SO     *
      *    EVERY FIELD -- CATEGORY NAME, MONTH SLOTS, STATS -- TRAVELS *
      *    TOGETHER WHEN THE ROW MOVES.                                *
       620-BEGIN-SORT-COMPARE.
           IF FCW-AVG-SPEND (IDX-FCST) < FCW-AVG-SPEND (IDX-FCST + 1)
              MOVE WS-FCST-ENTRY (IDX-FCST)     TO WS-FCST-SWAP-ENTRY
              MOVE WS-FCST-ENTRY (IDX-FCST + 1)
                                  TO WS-FCST-ENTRY (IDX-FCST)
              MOVE WS-FCST-SWAP-ENTRY
                                  TO WS-FCST-ENTRY (IDX-FCST + 1)
              SET WS-SORT-A-SWAP-HAPPENED TO TRUE
           END-IF.
       620-END-SORT-COMPARE.
           EXIT.

      *----------------------------------------------------------------*
      *  700-PRINT-RESULTS -- CATEGORIES (NOW IN DESCENDING-AVERAGE    *
      *  ORDER) FOLLOWED BY THE RESERVED TOTAL LINE LAST.              *
      *----------------------------------------------------------------*
       700-BEGIN-PRINT-RESULTS.
           MOVE SPACES                  TO FCST-PRINT-LINE
           MOVE "CATEGORY"              TO FCP-CATEGORY
        MOVE "   AVG SPEND    STD DEV    MIN SPEND   MAX SPEND MO"
                                         TO FCP-AVG-SPEND
           WRITE FCSTOUT-FILE-REC FROM FCST-PRINT-LINE
           MOVE SPACES                  TO FCST-PRINT-LINE
           WRITE FCSTOUT-FILE-REC FROM FCST-PRINT-LINE

           PERFORM 710-BEGIN-PRINT-ONE-CATEGORY
              THRU 710-END-PRINT-ONE-CATEGORY
              VARYING IDX-FCST FROM 2 BY 1
                 UNTIL IDX-FCST > WS-FCST-CAP-CNT

           MOVE WS-CTE-01                TO IDX-FCST
           PERFORM 710-BEGIN-PRINT-ONE-CATEGORY
              THRU 710-END-PRINT-ONE-CATEGORY.
       700-END-PRINT-RESULTS.
           EXIT.

      *    ONE DETAIL LINE -- CALLED BOTH FOR THE SORTED CATEGORY ROWS *
      *    AND, WITH IDX-FCST FORCED BACK TO 1, FOR THE TOTAL ROW.     *
       710-BEGIN-PRINT-ONE-CATEGORY.
           MOVE SPACES                  TO FCST-PRINT-LINE
           MOVE FCW-CATEGORY (IDX-FCST) TO FCP-CATEGORY
           MOVE FCW-AVG-SPEND (IDX-FCST) TO FCP-AVG-SPEND
           MOVE FCW-STD-DEV (IDX-FCST)   TO FCP-STD-DEV
           MOVE FCW-MIN-SPEND (IDX-FCST) TO FCP-MIN-SPEND
           MOVE FCW-MAX-SPEND (IDX-FCST) TO FCP-MAX-SPEND
           MOVE FCW-RETAIN-CNT (IDX-FCST) TO FCP-NUM-MONTHS
           MOVE FCW-CONF-LOW (IDX-FCST)  TO FCP-CONF-LOW
           MOVE FCW-CONF-HIGH (IDX-FCST) TO FCP-CONF-HIGH
           WRITE FCSTOUT-FILE-REC FROM FCST-PRINT-LINE.
       710-END-PRINT-ONE-CATEGORY.
           EXIT.

      *    CLOSE AND POST THE CONTROL TOTALS AN OPERATOR WOULD CHECK   *
      *    AGAINST THE CLNTRAN/CATTRAN RUN LOG BEFORE RELEASING THE    *
      *    FORECAST TO THE BUYERS.                                     *
       900-BEGIN-TERMINATE.
           CLOSE FORECAST-OUT

           DISPLAY "EXPFCST - RUN CONTROL TOTALS".
          DISPLAY "  RECORDS SCANNED (PASS 1)  : " WS-RECS-READ-1.
          DISPLAY "  RECORDS SCANNED (PASS 2)  : " WS-RECS-READ-2.
           DISPLAY "  RECORDS IN WINDOW         : " WS-RECS-USED.
         DISPLAY "  CATEGORIES FORECAST       : " WS-FCST-CAP-CNT.
       900-END-TERMINATE.
           EXIT.

       END PROGRAM EXPFCST.


