      *================================================================*
      *  COPYBOOK    BANKCAT                                           *
      *  TITLE       BANK-SUPPLIED CATEGORY CLEAN-UP TABLES            *
      *  DESCRIPTION TWO STATIC REFERENCE TABLES USED BY 400-CLEAN-    *
      *               BANK-CATEGORY IN EXPCATG:                        *
      *                 (1) WS-UNK-BANK-CAT-TABLE -- BUREAU CATEGORY   *
      *                     TEXT THAT REALLY MEANS "NO CATEGORY".      *
      *                 (2) WS-BANK-MAP-TABLE -- BUREAU CATEGORY TEXT  *
      *                     MAPPED TO OUR OWN SPENDING CATEGORIES.     *
      *               BOTH ARE SEARCHED SEQUENTIALLY -- NEITHER TABLE  *
      *               IS IN COLLATING ORDER SO SEARCH ALL IS NOT USED.*
      *  CALLED BY    EXPCATG                                          *
      *----------------------------------------------------------------*
      *  CHANGE LOG                                                    *
      *  970921  TP  CDP-0501  ORIGINAL TABLES, 12 MAP ENTRIES.        *
      *  990118  TP  CDP-0560  Y2K REVIEW -- NO DATE FIELDS IN THIS    *
      *                        COPYBOOK, NO CHANGE REQUIRED.           *
      *  010305  SA  CDP-0690  EXPANDED MAP TO 33 ENTRIES TO MATCH THE *
      *                        BUREAU'S REVISED MCC CATEGORY LIST.     *
      *================================================================*
       01  WS-UNK-BANK-CAT-VALUES.
           05  FILLER  PIC X(13) VALUE "blank".
           05  FILLER  PIC X(13) VALUE "nan".
           05  FILLER  PIC X(13) VALUE "none".
           05  FILLER  PIC X(13) VALUE "uncategorized".
           05  FILLER  PIC X(13) VALUE "unknown".
           05  FILLER  PIC X(13) VALUE "other".
           05  FILLER  PIC X(13) VALUE "misc".
           05  FILLER  PIC X(13) VALUE "miscellaneous".

       01  WS-UNK-BANK-CAT-TABLE REDEFINES WS-UNK-BANK-CAT-VALUES.
           05  WS-UNK-BANK-CAT-ENT    OCCURS 8 TIMES
                                      INDEXED BY IDX-UNK-BANK-CAT.
               10  WS-UNK-BANK-CAT-TXT      PIC X(13).

       01  WS-BANK-MAP-VALUES.
           05  FILLER PIC X(22) VALUE "food drink".
           05  FILLER PIC X(15) VALUE "Dining".
           05  FILLER PIC X(22) VALUE "restaurants".
           05  FILLER PIC X(15) VALUE "Dining".
           05  FILLER PIC X(22) VALUE "dining out".
           05  FILLER PIC X(15) VALUE "Dining".
           05  FILLER PIC X(22) VALUE "coffee".
           05  FILLER PIC X(15) VALUE "Dining".
           05  FILLER PIC X(22) VALUE "groceries".
           05  FILLER PIC X(15) VALUE "Groceries".
           05  FILLER PIC X(22) VALUE "supermarkets".
           05  FILLER PIC X(15) VALUE "Groceries".
           05  FILLER PIC X(22) VALUE "bills utilities".
           05  FILLER PIC X(15) VALUE "Bills".
           05  FILLER PIC X(22) VALUE "utilities".
           05  FILLER PIC X(15) VALUE "Bills".
           05  FILLER PIC X(22) VALUE "internet".
           05  FILLER PIC X(15) VALUE "Bills".
           05  FILLER PIC X(22) VALUE "mobile".
           05  FILLER PIC X(15) VALUE "Bills".
           05  FILLER PIC X(22) VALUE "transportation".
           05  FILLER PIC X(15) VALUE "Travel".
           05  FILLER PIC X(22) VALUE "transport".
           05  FILLER PIC X(15) VALUE "Travel".
           05  FILLER PIC X(22) VALUE "gas".
           05  FILLER PIC X(15) VALUE "Travel".
           05  FILLER PIC X(22) VALUE "fuel".
           05  FILLER PIC X(15) VALUE "Travel".
           05  FILLER PIC X(22) VALUE "rideshare".
           05  FILLER PIC X(15) VALUE "Travel".
           05  FILLER PIC X(22) VALUE "entertainment".
           05  FILLER PIC X(15) VALUE "Entertainment".
           05  FILLER PIC X(22) VALUE "subscriptions".
           05  FILLER PIC X(15) VALUE "Entertainment".
           05  FILLER PIC X(22) VALUE "streaming".
           05  FILLER PIC X(15) VALUE "Entertainment".
           05  FILLER PIC X(22) VALUE "shopping".
           05  FILLER PIC X(15) VALUE "Shopping".
           05  FILLER PIC X(22) VALUE "retail".
           05  FILLER PIC X(15) VALUE "Shopping".
           05  FILLER PIC X(22) VALUE "electronics".
           05  FILLER PIC X(15) VALUE "Shopping".
           05  FILLER PIC X(22) VALUE "health wellness".
           05  FILLER PIC X(15) VALUE "Health".
           05  FILLER PIC X(22) VALUE "health".
           05  FILLER PIC X(15) VALUE "Health".
           05  FILLER PIC X(22) VALUE "pharmacy".
           05  FILLER PIC X(15) VALUE "Health".
           05  FILLER PIC X(22) VALUE "home".
           05  FILLER PIC X(15) VALUE "Home".
           05  FILLER PIC X(22) VALUE "rent".
           05  FILLER PIC X(15) VALUE "Home".
           05  FILLER PIC X(22) VALUE "education".
           05  FILLER PIC X(15) VALUE "Education".
           05  FILLER PIC X(22) VALUE "professional services".
           05  FILLER PIC X(15) VALUE "Bills".
           05  FILLER PIC X(22) VALUE "personal".
           05  FILLER PIC X(15) VALUE "Personal".
           05  FILLER PIC X(22) VALUE "gifts donations".
           05  FILLER PIC X(15) VALUE "Shopping".
           05  FILLER PIC X(22) VALUE "finance".
           05  FILLER PIC X(15) VALUE "Finance".
           05  FILLER PIC X(22) VALUE "fees".
           05  FILLER PIC X(15) VALUE "Finance".
           05  FILLER PIC X(22) VALUE "travel".
           05  FILLER PIC X(15) VALUE "Travel".

       01  WS-BANK-MAP-TABLE REDEFINES WS-BANK-MAP-VALUES.
           05  WS-BANK-MAP-ENT        OCCURS 33 TIMES
                                      INDEXED BY IDX-BANK-MAP.
               10  WS-BANK-MAP-KEY          PIC X(22).
               10  WS-BANK-MAP-CAT          PIC X(15).
